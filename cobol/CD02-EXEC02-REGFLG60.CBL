000100 IDENTIFICATION              DIVISION.                                    
000110 PROGRAM-ID.          REGFLG60.                                           
000120 AUTHOR.              W.A. BIGAL.                                         
000130 INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.                   
000140 DATE-WRITTEN.        21/11/1988.                                         
000150 DATE-COMPILED.                                                           
000160 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000170*REMARKS.      UTILITARIO AVULSO DE MARCACAO DE COLUNA DO CICLO           
000180*              CONSDESP.  NAO FAZ PARTE DA SEQUENCIA FIXA                 
000190*              NORM010-TRANS020-VALID030-PROJ040 - E ACIONADO             
000200*              PELOS OPERADORES QUANDO PRECISAM CONFERIR SE UMA           
000210*              COLUNA DE UM ARQUIVO CSV SEGUE UM DOS PADROES              
000220*              CONHECIDOS PELA NUCOP.                                     
000230*                                                                         
000240*              NAO HA UM INTERPRETADOR DE EXPRESSAO REGULAR               
000250*              NESTA CASA - O CARTAO DE PARAMETROS (REG-PARM,             
000260*              LIDO DO ARQUIVO PARM) ESCOLHE UM DOS PADROES               
000270*              FIXOS ABAIXO PARA A COLUNA PARM-COLUNA:                    
000280*                                                                         
000290*                TIPO N = SOMENTE DIGITOS (0-9), UM OU MAIS               
000300*                TIPO D = NUMERO COM SINAL E DUAS CASAS                   
000310*                         DECIMAIS OPCIONAIS (-?9+(.99)?)                 
000320*                TIPO A = SOMENTE LETRAS (A-Z, MAIUSCULAS)                
000330*                TIPO C = 14 DIGITOS (FORMATO DE CNPJ JA LIMPO)           
000340*                                                                         
000350*              A COLUNA DE SAIDA "VALID_<NOME-DA-COLUNA>" RECEBE          
000360*              1 QUANDO O VALOR CASA O PADRAO POR INTEIRO, 0 EM           
000370*              CASO CONTRARIO.  LINHAS EM BRANCO SAO IGNORADAS.           
000380*                                                                         
000390*--------------------------------------------------------------           
000400* HISTORICO DE ALTERACOES                                                 
000410*--------------------------------------------------------------           
000420* 21/11/1988 WAB   CD-0086   VERSAO INICIAL - SO O TIPO N         CD0086  
000430*                            (SOMENTE DIGITOS) FOI ENTREGUE.              
000440* 08/05/1991 RSA   CD-0111   INCLUIDOS OS TIPOS D (NUMERO COM     CD0111  
000450*                            DECIMAIS) E A (SOMENTE LETRAS).              
000460* 17/03/1994 WBF   CD-0145   INCLUIDO O TIPO C (CNPJ DE 14        CD0145  
000470*                            DIGITOS), REAPROVEITANDO A LOGICA            
000480*                            DE CLASSE-DIGITO DO VALID030.                
000490* 02/10/1996 MCS   CD-0174   LINHAS EM BRANCO PASSARAM A SER      CD0174  
000500*                            IGNORADAS (ANTES RECEBIAM FLAG 0).           
000510* 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000 -      CD0189  
000520*                            NENHUM CAMPO DE DATA E MANIPULADO            
000530*                            NESTE UTILITARIO.                            
000540* 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM      CD0192  
000550*                            OCORRENCIAS.                                 
000560* 15/09/2005 EOF   CD-0229   NOME DA COLUNA DE FLAG PASSOU A SER  CD0229  
000570*                            MONTADO A PARTIR DO PROPRIO                  
000580*                            CABECALHO LIDO, EM VEZ DE FIXO.              
000590*--------------------------------------------------------------           
000600                                                                          
000610*==============================================================           
000620 ENVIRONMENT                 DIVISION.                                    
000630                                                                          
000640 CONFIGURATION               SECTION.                                     
000650        SOURCE-COMPUTER.     IBM-4381.                                    
000660        OBJECT-COMPUTER.     IBM-4381.                                    
000670        SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".         
000680                             CLASS CLASSE-LETRA  IS "A" THRU "Z".         
000690                                                                          
000700 INPUT-OUTPUT                SECTION.                                     
000710 FILE-CONTROL.                                                            
000720        SELECT        PARM          ASSIGN        TO PARM                 
000730        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000740                                                                          
000750        SELECT        ARQ1          ASSIGN        TO ARQ1                 
000760        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000770                                                                          
000780        SELECT        SAIDA         ASSIGN        TO SAIDA                
000790        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000800                                                                          
000810*==============================================================           
000820 DATA                        DIVISION.                                    
000830                                                                          
000840 FILE                        SECTION.                                     
000850 FD     PARM                                                              
000860        LABEL         RECORD        ARE    STANDARD.                      
000870 01     REG-PARM.                                                         
000880        02     PARM-COLUNA          PIC 9(02).                            
000890        02     PARM-TIPO-PADRAO     PIC X(01).                            
000900        02     FILLER               PIC X(77).                            
000910                                                                          
000920 FD     ARQ1                                                              
000930        LABEL         RECORD        ARE    STANDARD.                      
000940 01     REG-ARQ1.                                                         
000950        02     REG-ARQ1-TEXTO       PIC X(940).                           
000960        02     FILLER               PIC X(010).                           
000970                                                                          
000980 FD     SAIDA                                                             
000990        LABEL         RECORD        ARE    STANDARD.                      
001000 01     REG-SAIDA.                                                        
001010        02     REG-SAIDA-TEXTO      PIC X(0960).                          
001020        02     FILLER               PIC X(0020).                          
001030                                                                          
001040 WORKING-STORAGE             SECTION.                                     
001050*--------------------------------------------------------------           
001060* CONTROLE GERAL                                                          
001070*--------------------------------------------------------------           
001080 77     WS-FIM-ARQ           PIC X(03)         VALUE "NAO".               
001090 77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "SIM".               
001100 77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.                
001110 77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.                
001120 77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.                
001130 77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.                
001140 77     WS-TAM-LINHA         PIC 9(04) COMP    VALUE ZERO.                
001150 77     WS-TAM-CAMPO         PIC 9(02) COMP    VALUE ZERO.                
001160 77     WS-TAM-NOME-COL      PIC 9(02) COMP    VALUE ZERO.                
001170 77     IX-CARACTER          PIC 9(02) COMP    VALUE ZERO.                
001180 77     WS-CASOU-PADRAO      PIC X(01)         VALUE "0".                 
001190 77     WS-LINHA-EM-BRANCO   PIC X(03)         VALUE "NAO".               
001200 77     WS-QTD-PONTO         PIC 9(02) COMP    VALUE ZERO.                
001210 77     WS-QTD-DIGITOS-V     PIC 9(02) COMP    VALUE ZERO.                
001220 77     WS-QTD-LETRAS        PIC 9(02) COMP    VALUE ZERO.                
001230                                                                          
001240*--------------------------------------------------------------           
001250* TOKENIZACAO GENERICA (ATE 20 COLUNAS)                                   
001260*--------------------------------------------------------------           
001270 01     WS-TABELA-CAMPOS.                                                 
001280        02     WS-CAMPO             OCCURS 20 TIMES                       
001290                                     PIC X(80).                           
001300        02     FILLER               PIC X(004).                           
001310                                                                          
001320 01     WS-CAMPOS-INICIAIS  REDEFINES WS-TABELA-CAMPOS.                   
001330        02     WS-CAMPO-01          PIC X(80).                            
001340        02     WS-CAMPO-02          PIC X(80).                            
001350        02     WS-CAMPO-03          PIC X(80).                            
001360        02     WS-CAMPO-04          PIC X(80).                            
001370        02     WS-CAMPO-05          PIC X(80).                            
001380        02     FILLER               PIC X(1204).                          
001390                                                                          
001400 01     WS-VALOR-LIMPO-GRP.                                               
001410        02     WS-VALOR-LIMPO       PIC X(80).                            
001420        02     FILLER               PIC X(005)  VALUE SPACES.             
001430                                                                          
001440 01     WS-VALOR-LIMPO-R    REDEFINES WS-VALOR-LIMPO-GRP.                 
001450        02     WS-VALOR-LIMPO-CAR   OCCURS 85 TIMES                       
001460                                     PIC X(01).                           
001470                                                                          
001480 01     WS-NOME-COLUNA-GRP.                                               
001490        02     WS-NOME-COLUNA       PIC X(80).                            
001500        02     FILLER               PIC X(005)  VALUE SPACES.             
001510                                                                          
001520 01     WS-NOME-COLUNA-R    REDEFINES WS-NOME-COLUNA-GRP.                 
001530        02     WS-NOME-COLUNA-CAR   OCCURS 85 TIMES                       
001540                                     PIC X(01).                           
001550                                                                          
001560 77     WS-POS-DESTINO       PIC 9(02) COMP    VALUE ZERO.                
001570                                                                          
001580*==============================================================           
001590 PROCEDURE                   DIVISION.                                    
001600                                                                          
001610 000-INICIO.                                                              
001620        PERFORM 050-LE-PARM                                               
001630                THRU 050-LE-PARM-EXIT.                                    
001640        PERFORM 100-ABRE-ARQUIVOS                                         
001650                THRU 100-ABRE-ARQUIVOS-EXIT.                              
001660        PERFORM 920-LE-ARQ1                                               
001670                THRU 920-LE-ARQ1-EXIT.                                    
001680        PERFORM 930-TRATA-LINHA                                           
001690                THRU 930-TRATA-LINHA-EXIT                                 
001700                UNTIL WS-FIM-ARQ EQUAL "SIM".                             
001710        PERFORM 800-ENCERRA                                               
001720                THRU 800-ENCERRA-EXIT.                                    
001730        STOP RUN.                                                         
001740                                                                          
001750 050-LE-PARM.                                                             
001760        OPEN INPUT PARM.                                                  
001770        READ PARM                                                         
001780                AT END                                                    
001790                MOVE SPACES TO REG-PARM.                                  
001800        CLOSE PARM.                                                       
001810 050-LE-PARM-EXIT.                                                        
001820        EXIT.                                                             
001830                                                                          
001840 100-ABRE-ARQUIVOS.                                                       
001850        OPEN   INPUT  ARQ1                                                
001860               OUTPUT SAIDA.                                              
001870 100-ABRE-ARQUIVOS-EXIT.                                                  
001880        EXIT.                                                             
001890                                                                          
001900 920-LE-ARQ1.                                                             
001910        READ ARQ1                                                         
001920                AT END                                                    
001930                MOVE "SIM" TO WS-FIM-ARQ.                                 
001940        IF WS-FIM-ARQ NOT EQUAL "SIM"                                     
001950           ADD 1 TO WS-QTD-LIDOS.                                         
001960 920-LE-ARQ1-EXIT.                                                        
001970        EXIT.                                                             
001980                                                                          
001990 930-TRATA-LINHA.                                                         
002000        IF WS-PRIMEIRA-LINHA EQUAL "SIM"                                  
002010           MOVE "NAO" TO WS-PRIMEIRA-LINHA                                
002020           PERFORM 210-GRAVA-CABECALHO                                    
002030                   THRU 210-GRAVA-CABECALHO-EXIT                          
002040           GO TO 938-PROXIMA-LINHA.                                       
002050        PERFORM 410-VERIFICA-BRANCO                                       
002060                THRU 410-VERIFICA-BRANCO-EXIT.                            
002070        IF WS-LINHA-EM-BRANCO EQUAL "SIM"                                 
002080           GO TO 938-PROXIMA-LINHA.                                       
002090        PERFORM 300-PARTE-CAMPOS                                          
002100                THRU 300-PARTE-CAMPOS-EXIT.                               
002110        MOVE WS-CAMPO(PARM-COLUNA) TO WS-VALOR-LIMPO.                     
002120        PERFORM 320-LIMPA-VALOR                                           
002130                THRU 320-LIMPA-VALOR-EXIT.                                
002140        PERFORM 500-AVALIA-PADRAO                                         
002150                THRU 500-AVALIA-PADRAO-EXIT.                              
002160        PERFORM 700-GRAVA-LINHA                                           
002170                THRU 700-GRAVA-LINHA-EXIT.                                
002180 938-PROXIMA-LINHA.                                                       
002190        PERFORM 920-LE-ARQ1                                               
002200                THRU 920-LE-ARQ1-EXIT.                                    
002210 930-TRATA-LINHA-EXIT.                                                    
002220        EXIT.                                                             
002230                                                                          
002240 410-VERIFICA-BRANCO.                                                     
002250        MOVE "SIM" TO WS-LINHA-EM-BRANCO.                                 
002260        IF REG-ARQ1-TEXTO NOT EQUAL SPACES                                
002270           MOVE "NAO" TO WS-LINHA-EM-BRANCO.                              
002280 410-VERIFICA-BRANCO-EXIT.                                                
002290        EXIT.                                                             
002300                                                                          
002310*--------------------------------------------------------------           
002320* TOKENIZACAO GENERICA (ATE 20 COLUNAS)                                   
002330*--------------------------------------------------------------           
002340 300-PARTE-CAMPOS.                                                        
002350        MOVE SPACES TO WS-TABELA-CAMPOS.                                  
002360        MOVE 1 TO WS-PONTEIRO.                                            
002370        MOVE 1 TO IX-TAB.                                                 
002380 302-LOOP.                                                                
002390        IF IX-TAB > 20                                                    
002400           GO TO 300-PARTE-CAMPOS-EXIT.                                   
002410        IF WS-PONTEIRO > 940                                              
002420           GO TO 300-PARTE-CAMPOS-EXIT.                                   
002430        UNSTRING REG-ARQ1-TEXTO DELIMITED BY ";"                          
002440                INTO WS-CAMPO(IX-TAB)                                     
002450                WITH POINTER WS-PONTEIRO.                                 
002460        ADD 1 TO IX-TAB.                                                  
002470        GO TO 302-LOOP.                                                   
002480 300-PARTE-CAMPOS-EXIT.                                                   
002490        EXIT.                                                             
002500                                                                          
002510*--------------------------------------------------------------           
002520* CABECALHO DE SAIDA - COPIA O ORIGINAL E ACRESCENTA A COLUNA             
002530* "VALID_<NOME>" (CD-0229)                                                
002540*--------------------------------------------------------------           
002550 210-GRAVA-CABECALHO.                                                     
002560        PERFORM 300-PARTE-CAMPOS                                          
002570                THRU 300-PARTE-CAMPOS-EXIT.                               
002580        MOVE WS-CAMPO(PARM-COLUNA) TO WS-NOME-COLUNA.                     
002590        PERFORM 220-LIMPA-NOME-COLUNA                                     
002600                THRU 220-LIMPA-NOME-COLUNA-EXIT.                          
002610        MOVE 940 TO WS-TAM-LINHA.                                         
002620 212-LOOP.                                                                
002630        IF WS-TAM-LINHA EQUAL ZERO                                        
002640           GO TO 214-MONTA-CABECALHO.                                     
002650        IF REG-ARQ1-TEXTO(WS-TAM-LINHA:1) NOT EQUAL SPACE                 
002660           GO TO 214-MONTA-CABECALHO.                                     
002670        SUBTRACT 1 FROM WS-TAM-LINHA.                                     
002680        GO TO 212-LOOP.                                                   
002690 214-MONTA-CABECALHO.                                                     
002700        MOVE SPACES TO REG-SAIDA.                                         
002710        STRING REG-ARQ1-TEXTO(1:WS-TAM-LINHA)                             
002720                      DELIMITED BY SIZE                                   
002730               ';"valid_' DELIMITED BY SIZE                               
002740               WS-NOME-COLUNA(1:WS-TAM-NOME-COL)                          
002750                      DELIMITED BY SIZE                                   
002760               '"'       DELIMITED BY SIZE                                
002770               INTO REG-SAIDA-TEXTO.                                      
002780        WRITE REG-SAIDA.                                                  
002790 210-GRAVA-CABECALHO-EXIT.                                                
002800        EXIT.                                                             
002810                                                                          
002820 220-LIMPA-NOME-COLUNA.                                                   
002830        IF WS-NOME-COLUNA(1:1) EQUAL QUOTE                                
002840           MOVE WS-NOME-COLUNA(2:79) TO WS-NOME-COLUNA.                   
002850        MOVE 80 TO WS-TAM-NOME-COL.                                       
002860 222-LOOP.                                                                
002870        IF WS-TAM-NOME-COL EQUAL ZERO                                     
002880           GO TO 224-TIRA-ASPAS-FINAL.                                    
002890        IF WS-NOME-COLUNA(WS-TAM-NOME-COL:1) NOT EQUAL SPACE              
002900           GO TO 224-TIRA-ASPAS-FINAL.                                    
002910        SUBTRACT 1 FROM WS-TAM-NOME-COL.                                  
002920        GO TO 222-LOOP.                                                   
002930 224-TIRA-ASPAS-FINAL.                                                    
002940        IF WS-TAM-NOME-COL NOT EQUAL ZERO                                 
002950           AND WS-NOME-COLUNA(WS-TAM-NOME-COL:1) EQUAL QUOTE              
002960           MOVE SPACE TO WS-NOME-COLUNA(WS-TAM-NOME-COL:1)                
002970           SUBTRACT 1 FROM WS-TAM-NOME-COL.                               
002980 220-LIMPA-NOME-COLUNA-EXIT.                                              
002990        EXIT.                                                             
003000                                                                          
003010*--------------------------------------------------------------           
003020* LIMPEZA DO VALOR DA COLUNA SELECIONADA (ASPAS FORA, SEM                 
003030* ESPACO NENHUM)                                                          
003040*--------------------------------------------------------------           
003050 320-LIMPA-VALOR.                                                         
003060        IF WS-VALOR-LIMPO(1:1) EQUAL QUOTE                                
003070           MOVE WS-VALOR-LIMPO(2:79) TO WS-VALOR-LIMPO.                   
003080        MOVE 80 TO WS-TAM-CAMPO.                                          
003090 322-LOOP.                                                                
003100        IF WS-TAM-CAMPO EQUAL ZERO                                        
003110           GO TO 324-TIRA-ASPAS-FINAL.                                    
003120        IF WS-VALOR-LIMPO(WS-TAM-CAMPO:1) NOT EQUAL SPACE                 
003130           GO TO 324-TIRA-ASPAS-FINAL.                                    
003140        SUBTRACT 1 FROM WS-TAM-CAMPO.                                     
003150        GO TO 322-LOOP.                                                   
003160 324-TIRA-ASPAS-FINAL.                                                    
003170        IF WS-TAM-CAMPO NOT EQUAL ZERO                                    
003180           AND WS-VALOR-LIMPO(WS-TAM-CAMPO:1) EQUAL QUOTE                 
003190           MOVE SPACE TO WS-VALOR-LIMPO(WS-TAM-CAMPO:1).                  
003200        PERFORM 326-REMOVE-ESPACOS                                        
003210                THRU 326-REMOVE-ESPACOS-EXIT.                             
003220 320-LIMPA-VALOR-EXIT.                                                    
003230        EXIT.                                                             
003240                                                                          
003250 326-REMOVE-ESPACOS.                                                      
003260        MOVE WS-VALOR-LIMPO TO WS-VALOR-LIMPO-GRP.                        
003270        MOVE SPACES TO WS-VALOR-LIMPO.                                    
003280        MOVE 1 TO WS-POS-DESTINO.                                         
003290        MOVE 1 TO IX-CARACTER.                                            
003300 328-LOOP.                                                                
003310        IF IX-CARACTER > 80                                               
003320           GO TO 326-REMOVE-ESPACOS-EXIT.                                 
003330        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) NOT EQUAL SPACE                
003340           MOVE WS-VALOR-LIMPO-CAR(IX-CARACTER)                           
003350                TO WS-VALOR-LIMPO(WS-POS-DESTINO:1)                       
003360           ADD 1 TO WS-POS-DESTINO.                                       
003370        ADD 1 TO IX-CARACTER.                                             
003380        GO TO 328-LOOP.                                                   
003390 326-REMOVE-ESPACOS-EXIT.                                                 
003400        EXIT.                                                             
003410                                                                          
003420*--------------------------------------------------------------           
003430* AVALIACAO DO PADRAO ESCOLHIDO NO CARTAO DE PARAMETROS                   
003440*--------------------------------------------------------------           
003450 500-AVALIA-PADRAO.                                                       
003460        MOVE "0" TO WS-CASOU-PADRAO.                                      
003470        IF PARM-TIPO-PADRAO EQUAL "N"                                     
003480           PERFORM 510-TESTA-NUMERO-INTEIRO                               
003490                   THRU 510-TESTA-NUMERO-INTEIRO-EXIT.                    
003500        IF PARM-TIPO-PADRAO EQUAL "D"                                     
003510           PERFORM 520-TESTA-NUMERO-DECIMAL                               
003520                   THRU 520-TESTA-NUMERO-DECIMAL-EXIT.                    
003530        IF PARM-TIPO-PADRAO EQUAL "A"                                     
003540           PERFORM 530-TESTA-ALFABETICO                                   
003550                   THRU 530-TESTA-ALFABETICO-EXIT.                        
003560        IF PARM-TIPO-PADRAO EQUAL "C"                                     
003570           PERFORM 540-TESTA-CNPJ-LIMPO                                   
003580                   THRU 540-TESTA-CNPJ-LIMPO-EXIT.                        
003590 500-AVALIA-PADRAO-EXIT.                                                  
003600        EXIT.                                                             
003610                                                                          
003620*--------------------------------------------------------------           
003630* TIPO N - SOMENTE DIGITOS, UM OU MAIS                                    
003640*--------------------------------------------------------------           
003650 510-TESTA-NUMERO-INTEIRO.                                                
003660        IF WS-VALOR-LIMPO EQUAL SPACES                                    
003670           GO TO 510-TESTA-NUMERO-INTEIRO-EXIT.                           
003680        MOVE 0 TO WS-QTD-DIGITOS-V.                                       
003690        MOVE 1 TO IX-CARACTER.                                            
003700 512-LOOP.                                                                
003710        IF IX-CARACTER > 80                                               
003720           GO TO 514-VERIFICA.                                            
003730        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE                    
003740           GO TO 514-VERIFICA.                                            
003750        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-DIGITO           
003760           GO TO 510-TESTA-NUMERO-INTEIRO-EXIT.                           
003770        ADD 1 TO WS-QTD-DIGITOS-V.                                        
003780        ADD 1 TO IX-CARACTER.                                             
003790        GO TO 512-LOOP.                                                   
003800 514-VERIFICA.                                                            
003810        IF WS-QTD-DIGITOS-V > 0                                           
003820           MOVE "1" TO WS-CASOU-PADRAO.                                   
003830 510-TESTA-NUMERO-INTEIRO-EXIT.                                           
003840        EXIT.                                                             
003850                                                                          
003860*--------------------------------------------------------------           
003870* TIPO D - NUMERO COM SINAL OPCIONAL E ATE DUAS CASAS DECIMAIS            
003880* OPCIONAIS (-?9+(.99)?)                                                  
003890*--------------------------------------------------------------           
003900 520-TESTA-NUMERO-DECIMAL.                                                
003910        IF WS-VALOR-LIMPO EQUAL SPACES                                    
003920           GO TO 520-TESTA-NUMERO-DECIMAL-EXIT.                           
003930        MOVE 0 TO WS-QTD-PONTO.                                           
003940        MOVE 0 TO WS-QTD-DIGITOS-V.                                       
003950        MOVE 1 TO IX-CARACTER.                                            
003960        IF WS-VALOR-LIMPO-CAR(1) EQUAL "-"                                
003970           MOVE 2 TO IX-CARACTER.                                         
003980 522-LOOP.                                                                
003990        IF IX-CARACTER > 80                                               
004000           GO TO 524-VERIFICA.                                            
004010        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE                    
004020           GO TO 524-VERIFICA.                                            
004030        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL "."                      
004040           ADD 1 TO WS-QTD-PONTO                                          
004050           GO TO 526-PROXIMO.                                             
004060        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-DIGITO           
004070           GO TO 520-TESTA-NUMERO-DECIMAL-EXIT.                           
004080        ADD 1 TO WS-QTD-DIGITOS-V.                                        
004090 526-PROXIMO.                                                             
004100        ADD 1 TO IX-CARACTER.                                             
004110        GO TO 522-LOOP.                                                   
004120 524-VERIFICA.                                                            
004130        IF WS-QTD-PONTO < 2 AND WS-QTD-DIGITOS-V > 0                      
004140           MOVE "1" TO WS-CASOU-PADRAO.                                   
004150 520-TESTA-NUMERO-DECIMAL-EXIT.                                           
004160        EXIT.                                                             
004170                                                                          
004180*--------------------------------------------------------------           
004190* TIPO A - SOMENTE LETRAS MAIUSCULAS, UMA OU MAIS                         
004200*--------------------------------------------------------------           
004210 530-TESTA-ALFABETICO.                                                    
004220        IF WS-VALOR-LIMPO EQUAL SPACES                                    
004230           GO TO 530-TESTA-ALFABETICO-EXIT.                               
004240        MOVE 0 TO WS-QTD-LETRAS.                                          
004250        MOVE 1 TO IX-CARACTER.                                            
004260 532-LOOP.                                                                
004270        IF IX-CARACTER > 80                                               
004280           GO TO 534-VERIFICA.                                            
004290        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE                    
004300           GO TO 534-VERIFICA.                                            
004310        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-LETRA            
004320           GO TO 530-TESTA-ALFABETICO-EXIT.                               
004330        ADD 1 TO WS-QTD-LETRAS.                                           
004340        ADD 1 TO IX-CARACTER.                                             
004350        GO TO 532-LOOP.                                                   
004360 534-VERIFICA.                                                            
004370        IF WS-QTD-LETRAS > 0                                              
004380           MOVE "1" TO WS-CASOU-PADRAO.                                   
004390 530-TESTA-ALFABETICO-EXIT.                                               
004400        EXIT.                                                             
004410                                                                          
004420*--------------------------------------------------------------           
004430* TIPO C - EXATAMENTE 14 DIGITOS (CD-0145)                                
004440*--------------------------------------------------------------           
004450 540-TESTA-CNPJ-LIMPO.                                                    
004460        MOVE 0 TO WS-QTD-DIGITOS-V.                                       
004470        MOVE 1 TO IX-CARACTER.                                            
004480 542-LOOP.                                                                
004490        IF IX-CARACTER > 80                                               
004500           GO TO 544-VERIFICA.                                            
004510        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE                    
004520           GO TO 544-VERIFICA.                                            
004530        IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-DIGITO           
004540           GO TO 540-TESTA-CNPJ-LIMPO-EXIT.                               
004550        ADD 1 TO WS-QTD-DIGITOS-V.                                        
004560        ADD 1 TO IX-CARACTER.                                             
004570        GO TO 542-LOOP.                                                   
004580 544-VERIFICA.                                                            
004590        IF WS-QTD-DIGITOS-V EQUAL 14                                      
004600           MOVE "1" TO WS-CASOU-PADRAO.                                   
004610 540-TESTA-CNPJ-LIMPO-EXIT.                                               
004620        EXIT.                                                             
004630                                                                          
004640*--------------------------------------------------------------           
004650* GRAVACAO DA LINHA COM O FLAG ACRESCENTADO                               
004660*--------------------------------------------------------------           
004670 700-GRAVA-LINHA.                                                         
004680        MOVE 940 TO WS-TAM-LINHA.                                         
004690 702-LOOP.                                                                
004700        IF WS-TAM-LINHA EQUAL ZERO                                        
004710           GO TO 704-MONTA-LINHA.                                         
004720        IF REG-ARQ1-TEXTO(WS-TAM-LINHA:1) NOT EQUAL SPACE                 
004730           GO TO 704-MONTA-LINHA.                                         
004740        SUBTRACT 1 FROM WS-TAM-LINHA.                                     
004750        GO TO 702-LOOP.                                                   
004760 704-MONTA-LINHA.                                                         
004770        MOVE SPACES TO REG-SAIDA.                                         
004780        STRING REG-ARQ1-TEXTO(1:WS-TAM-LINHA)                             
004790                      DELIMITED BY SIZE                                   
004800               ";"    DELIMITED BY SIZE                                   
004810               WS-CASOU-PADRAO                                            
004820                      DELIMITED BY SIZE                                   
004830               INTO REG-SAIDA-TEXTO.                                      
004840        WRITE REG-SAIDA.                                                  
004850        ADD 1 TO WS-QTD-GRAVADOS.                                         
004860 700-GRAVA-LINHA-EXIT.                                                    
004870        EXIT.                                                             
004880                                                                          
004890 800-ENCERRA.                                                             
004900        CLOSE ARQ1 SAIDA.                                                 
004910 800-ENCERRA-EXIT.                                                        
004920        EXIT.                                                             
