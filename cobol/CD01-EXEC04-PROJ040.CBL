000100 IDENTIFICATION              DIVISION.                                    
000110 PROGRAM-ID.          PROJ040.                                            
000120 AUTHOR.              W.A. BIGAL.                                         
000130 INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.                   
000140 DATE-WRITTEN.        14/06/1987.                                         
000150 DATE-COMPILED.                                                           
000160 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000170*REMARKS.      PASSO 4 (ULTIMO) DO CICLO CONSDESP - LE O ARQUIVO          
000180*              VALIDADO.CSV (SAIDA DO VALID030, 16 COLUNAS) E             
000190*              GRAVA O EXTRATO FINAL CONSOLIDADO.CSV, SOMENTE             
000200*              COM AS 14 COLUNAS EXIGIDAS PELA DIRETORIA, NA              
000210*              ORDEM DEFINIDA PELO LAYOUT DE ENTREGA.                     
000220*                                                                         
000230*              A LINHA DE CABECALHO TAMBEM PASSA PELA MESMA               
000240*              PROJECAO DE COLUNAS DAS LINHAS DE DADOS - NAO HA           
000250*              TRATAMENTO ESPECIAL PARA ELA.                              
000260*                                                                         
000270*              ORDEM DO CICLO: NORM010 (1X POR TRIMESTRE) -               
000280*              TRANS020 - VALID030 - PROJ040.                             
000290*                                                                         
000300*--------------------------------------------------------------           
000310* HISTORICO DE ALTERACOES                                                 
000320*--------------------------------------------------------------           
000330* 14/06/1987 WAB   CD-0071   VERSAO INICIAL DO PASSO DE           CD0071  
000340*                            PROJECAO FINAL DE COLUNAS.                   
000350* 30/09/1987 WAB   CD-0079   A TABELA DE INDICES DE PROJECAO      CD0079  
000360*                            PASSOU A SER MONTADA POR FILLER              
000370*                            COM VALUE + REDEFINES, EM VEZ DE             
000380*                            14 COMPUTE SEPARADOS.                        
000390* 19/02/1990 RSA   CD-0096   CORRIGIDA ORDEM DAS COLUNAS          CD0096  
000400*                            VL_SALDO_INICIAL/VL_SALDO_FINAL -            
000410*                            ESTAVAM INVERTIDAS NO LAYOUT DE              
000420*                            ENTREGA.                                     
000430* 03/03/1993 WBF   CD-0134   AUMENTADO O TAMANHO DO REGISTRO DE   CD0134  
000440*                            SAIDA - DESCRICAO E RAZAO SOCIAL             
000450*                            LONGAS ESTAVAM SENDO TRUNCADAS.              
000460* 21/06/1996 MCS   CD-0171   REMOVIDA A COLUNA                    CD0171  
000470*                            RAZAO_SOCIAL_VALIDO DO EXTRATO               
000480*                            FINAL - FICA SO NO VALIDADO.CSV.             
000490* 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000 -      CD0189  
000500*                            NENHUM CAMPO DE DATA E MANIPULADO            
000510*                            DIRETAMENTE NESTE PASSO.                     
000520* 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM      CD0192  
000530*                            OCORRENCIAS.                                 
000540* 11/11/2002 EOF   CD-0214   INCLUIDA CONTAGEM DE LINHAS          CD0214  
000550*                            GRAVADAS NO EXTRATO, PARA                    
000560*                            CONFERENCIA DO LOTE.                         
000570*--------------------------------------------------------------           
000580                                                                          
000590*==============================================================           
000600 ENVIRONMENT                 DIVISION.                                    
000610                                                                          
000620 CONFIGURATION               SECTION.                                     
000630        SOURCE-COMPUTER.     IBM-4381.                                    
000640        OBJECT-COMPUTER.     IBM-4381.                                    
000650        SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".         
000660                                                                          
000670 INPUT-OUTPUT                SECTION.                                     
000680 FILE-CONTROL.                                                            
000690        SELECT        VALIDADO      ASSIGN        TO VALIDADO             
000700        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000710                                                                          
000720        SELECT        EXTRATO       ASSIGN        TO EXTRATO              
000730        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000740                                                                          
000750*==============================================================           
000760 DATA                        DIVISION.                                    
000770                                                                          
000780 FILE                        SECTION.                                     
000790 FD     VALIDADO                                                          
000800        LABEL         RECORD        ARE    STANDARD                       
000810        VALUE         OF FILE-ID    IS     "VALIDADO.CSV".                
000820 01     REG-VALIDADO.                                                     
000830        02     REG-VALIDADO-TEXTO   PIC X(1400).                          
000840        02     FILLER               PIC X(0020).                          
000850                                                                          
000860 FD     EXTRATO                                                           
000870        LABEL         RECORD        ARE    STANDARD                       
000880        VALUE         OF FILE-ID    IS     "CONSOLIDADO.CSV".             
000890 01     REG-EXTRATO.                                                      
000900        02     REG-EXTRATO-TEXTO    PIC X(0900).                          
000910        02     FILLER               PIC X(0020).                          
000920                                                                          
000930 WORKING-STORAGE             SECTION.                                     
000940*--------------------------------------------------------------           
000950* CONTROLE GERAL                                                          
000960*--------------------------------------------------------------           
000970 77     WS-FIM-VALIDADO      PIC X(03)         VALUE "NAO".               
000980 77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.                
000990 77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.                
001000 77     IX-SAIDA             PIC 9(02) COMP    VALUE ZERO.                
001010 77     IX-ORIGEM            PIC 9(02) COMP    VALUE ZERO.                
001020 77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.                
001030 77     WS-TAM-CAMPO-ORIG    PIC 9(03) COMP    VALUE ZERO.                
001040                                                                          
001050*--------------------------------------------------------------           
001060* TOKENIZACAO DA LINHA DE ENTRADA (16 COLUNAS DO VALIDADO.CSV)            
001070*--------------------------------------------------------------           
001080 01     WS-TABELA-ENTRADA.                                                
001090        02     WS-CAMPO-ENTRADA     OCCURS 16 TIMES                       
001100                                     PIC X(130).                          
001110        02     FILLER               PIC X(004).                           
001120                                                                          
001130 01     WS-CAMPOS-ENTRADA-NOMEADOS  REDEFINES WS-TABELA-ENTRADA.          
001140        02     WS-ENT-DATA          PIC X(130).                           
001150        02     WS-ENT-REGANS        PIC X(130).                           
001160        02     WS-ENT-CTACONT       PIC X(130).                           
001170        02     WS-ENT-DESCRICAO     PIC X(130).                           
001180        02     WS-ENT-SALDOINI      PIC X(130).                           
001190        02     WS-ENT-SALDOFIN      PIC X(130).                           
001200        02     WS-ENT-VALORDESP     PIC X(130).                           
001210        02     WS-ENT-ANO           PIC X(130).                           
001220        02     WS-ENT-TRIMESTRE     PIC X(130).                           
001230        02     WS-ENT-CNPJ          PIC X(130).                           
001240        02     WS-ENT-RAZAO         PIC X(130).                           
001250        02     WS-ENT-MODALIDADE    PIC X(130).                           
001260        02     WS-ENT-UF            PIC X(130).                           
001270        02     WS-ENT-OBSERVACAO    PIC X(130).                           
001280        02     WS-ENT-CNPJ-VALIDO   PIC X(130).                           
001290        02     WS-ENT-RAZAO-VALIDO  PIC X(130).                           
001300        02     FILLER               PIC X(004).                           
001310                                                                          
001320 01     WS-TABELA-SAIDA.                                                  
001330        02     WS-CAMPO-SAIDA       OCCURS 14 TIMES                       
001340                                     PIC X(130).                          
001350        02     FILLER               PIC X(004).                           
001360                                                                          
001370 01     WS-CAMPOS-SAIDA-NOMEADOS    REDEFINES WS-TABELA-SAIDA.            
001380        02     WS-SAI-DATA          PIC X(130).                           
001390        02     WS-SAI-CNPJ          PIC X(130).                           
001400        02     WS-SAI-RAZAO         PIC X(130).                           
001410        02     WS-SAI-DESCRICAO     PIC X(130).                           
001420        02     WS-SAI-TRIMESTRE     PIC X(130).                           
001430        02     WS-SAI-ANO           PIC X(130).                           
001440        02     WS-SAI-SALDOINI      PIC X(130).                           
001450        02     WS-SAI-SALDOFIN      PIC X(130).                           
001460        02     WS-SAI-VALORDESP     PIC X(130).                           
001470        02     WS-SAI-REGANS        PIC X(130).                           
001480        02     WS-SAI-MODALIDADE    PIC X(130).                           
001490        02     WS-SAI-UF            PIC X(130).                           
001500        02     WS-SAI-CNPJ-VALIDO   PIC X(130).                           
001510        02     WS-SAI-OBSERVACAO    PIC X(130).                           
001520        02     FILLER               PIC X(004).                           
001530                                                                          
001540 01     WS-TABELA-TAM-SAIDA.                                              
001550        02     WS-TAM-SAIDA         OCCURS 14 TIMES                       
001560                                     PIC 9(03) COMP.                      
001570        02     FILLER               PIC X(004).                           
001580                                                                          
001590*--------------------------------------------------------------           
001600* TABELA DE INDICES DE PROJECAO (CD-0079) - A POSICAO N DESTA             
001610* TABELA DIZ QUAL COLUNA DO VALIDADO.CSV VAI PARA A COLUNA N DO           
001620* EXTRATO FINAL.  ORDEM EXIGIDA PELO LAYOUT DE ENTREGA:                   
001630* DATA, CNPJ, RAZAO_SOCIAL, DESCRICAO, TRIMESTRE, ANO,                    
001640* VL_SALDO_INICIAL, VL_SALDO_FINAL, VALOR_DESPESAS, REG_ANS,              
001650* MODALIDADE, UF, CNPJ_VALIDO, OBSERVACAO  (CD-0096)                      
001660*--------------------------------------------------------------           
001670 01     WS-TABELA-PROJECAO-VALORES.                                       
001680        02     FILLER               PIC 9(02)   VALUE 01.                 
001690        02     FILLER               PIC 9(02)   VALUE 10.                 
001700        02     FILLER               PIC 9(02)   VALUE 11.                 
001710        02     FILLER               PIC 9(02)   VALUE 04.                 
001720        02     FILLER               PIC 9(02)   VALUE 09.                 
001730        02     FILLER               PIC 9(02)   VALUE 08.                 
001740        02     FILLER               PIC 9(02)   VALUE 05.                 
001750        02     FILLER               PIC 9(02)   VALUE 06.                 
001760        02     FILLER               PIC 9(02)   VALUE 07.                 
001770        02     FILLER               PIC 9(02)   VALUE 02.                 
001780        02     FILLER               PIC 9(02)   VALUE 12.                 
001790        02     FILLER               PIC 9(02)   VALUE 13.                 
001800        02     FILLER               PIC 9(02)   VALUE 15.                 
001810        02     FILLER               PIC 9(02)   VALUE 14.                 
001820                                                                          
001830 01     WS-TABELA-PROJECAO  REDEFINES                                     
001840        WS-TABELA-PROJECAO-VALORES.                                       
001850        02     WS-INDICE-PROJETADO  OCCURS 14 TIMES                       
001860                                     PIC 9(02).                           
001870                                                                          
001880*==============================================================           
001890 PROCEDURE                   DIVISION.                                    
001900                                                                          
001910 000-INICIO.                                                              
001920        PERFORM 100-ABRE-ARQUIVOS                                         
001930                THRU 100-ABRE-ARQUIVOS-EXIT.                              
001940        PERFORM 920-LE-VALIDADO                                           
001950                THRU 920-LE-VALIDADO-EXIT.                                
001960        PERFORM 930-TRATA-LINHA                                           
001970                THRU 930-TRATA-LINHA-EXIT                                 
001980                UNTIL WS-FIM-VALIDADO EQUAL "SIM".                        
001990        PERFORM 800-ENCERRA                                               
002000                THRU 800-ENCERRA-EXIT.                                    
002010        STOP RUN.                                                         
002020                                                                          
002030 100-ABRE-ARQUIVOS.                                                       
002040        OPEN   INPUT  VALIDADO                                            
002050               OUTPUT EXTRATO.                                            
002060 100-ABRE-ARQUIVOS-EXIT.                                                  
002070        EXIT.                                                             
002080                                                                          
002090 920-LE-VALIDADO.                                                         
002100        READ VALIDADO                                                     
002110                AT END                                                    
002120                MOVE "SIM" TO WS-FIM-VALIDADO.                            
002130        IF WS-FIM-VALIDADO NOT EQUAL "SIM"                                
002140           ADD 1 TO WS-QTD-LIDOS.                                         
002150 920-LE-VALIDADO-EXIT.                                                    
002160        EXIT.                                                             
002170                                                                          
002180 930-TRATA-LINHA.                                                         
002190        PERFORM 300-PARTE-CAMPOS                                          
002200                THRU 300-PARTE-CAMPOS-EXIT.                               
002210        PERFORM 310-PROJETA-COLUNAS                                       
002220                THRU 310-PROJETA-COLUNAS-EXIT.                            
002230        PERFORM 700-GRAVA-EXTRATO                                         
002240                THRU 700-GRAVA-EXTRATO-EXIT.                              
002250        PERFORM 920-LE-VALIDADO                                           
002260                THRU 920-LE-VALIDADO-EXIT.                                
002270 930-TRATA-LINHA-EXIT.                                                    
002280        EXIT.                                                             
002290                                                                          
002300*--------------------------------------------------------------           
002310* TOKENIZACAO DA LINHA (16 CAMPOS SEPARADOS POR ";") - OS                 
002320* CAMPOS JA VEM FORMATADOS (COM ASPAS QUANDO NECESSARIO) E SAO            
002330* COPIADOS PARA A SAIDA SEM REFORMATACAO.                                 
002340*--------------------------------------------------------------           
002350 300-PARTE-CAMPOS.                                                        
002360        MOVE SPACES TO WS-TABELA-ENTRADA.                                 
002370        MOVE 1 TO WS-PONTEIRO.                                            
002380        MOVE 1 TO IX-ORIGEM.                                              
002390 302-LOOP.                                                                
002400        IF IX-ORIGEM > 16                                                 
002410           GO TO 300-PARTE-CAMPOS-EXIT.                                   
002420        IF WS-PONTEIRO > 1400                                             
002430           GO TO 300-PARTE-CAMPOS-EXIT.                                   
002440        UNSTRING REG-VALIDADO-TEXTO DELIMITED BY ";"                      
002450                INTO WS-CAMPO-ENTRADA(IX-ORIGEM)                          
002460                WITH POINTER WS-PONTEIRO.                                 
002470        ADD 1 TO IX-ORIGEM.                                               
002480        GO TO 302-LOOP.                                                   
002490 300-PARTE-CAMPOS-EXIT.                                                   
002500        EXIT.                                                             
002510                                                                          
002520*--------------------------------------------------------------           
002530* PROJECAO DAS 14 COLUNAS FINAIS, NA ORDEM DA TABELA DE INDICES           
002540*--------------------------------------------------------------           
002550 310-PROJETA-COLUNAS.                                                     
002560        MOVE SPACES TO WS-TABELA-SAIDA.                                   
002570        MOVE 1 TO IX-SAIDA.                                               
002580 312-LOOP.                                                                
002590        IF IX-SAIDA > 14                                                  
002600           GO TO 310-PROJETA-COLUNAS-EXIT.                                
002610        MOVE WS-INDICE-PROJETADO(IX-SAIDA) TO IX-ORIGEM.                  
002620        MOVE WS-CAMPO-ENTRADA(IX-ORIGEM)                                  
002630             TO WS-CAMPO-SAIDA(IX-SAIDA).                                 
002640        PERFORM 320-CALCULA-TAMANHO                                       
002650                THRU 320-CALCULA-TAMANHO-EXIT.                            
002660        ADD 1 TO IX-SAIDA.                                                
002670        GO TO 312-LOOP.                                                   
002680 310-PROJETA-COLUNAS-EXIT.                                                
002690        EXIT.                                                             
002700                                                                          
002710 320-CALCULA-TAMANHO.                                                     
002720        MOVE 130 TO WS-TAM-CAMPO-ORIG.                                    
002730 322-LOOP.                                                                
002740        IF WS-TAM-CAMPO-ORIG EQUAL ZERO                                   
002750           GO TO 324-GUARDA-TAMANHO.                                      
002760        IF WS-CAMPO-SAIDA(IX-SAIDA)(WS-TAM-CAMPO-ORIG:1)                  
002770           NOT EQUAL SPACE                                                
002780           GO TO 324-GUARDA-TAMANHO.                                      
002790        SUBTRACT 1 FROM WS-TAM-CAMPO-ORIG.                                
002800        GO TO 322-LOOP.                                                   
002810 324-GUARDA-TAMANHO.                                                      
002820        MOVE WS-TAM-CAMPO-ORIG TO WS-TAM-SAIDA(IX-SAIDA).                 
002830 320-CALCULA-TAMANHO-EXIT.                                                
002840        EXIT.                                                             
002850                                                                          
002860*--------------------------------------------------------------           
002870* GRAVACAO DO EXTRATO FINAL - 14 CAMPOS SEPARADOS POR ";"                 
002880*--------------------------------------------------------------           
002890 700-GRAVA-EXTRATO.                                                       
002900        MOVE SPACES TO REG-EXTRATO.                                       
002910        STRING                                                            
002920           WS-CAMPO-SAIDA(01)(1:WS-TAM-SAIDA(01))                         
002930                                               DELIMITED BY SIZE          
002940           ";"                                 DELIMITED BY SIZE          
002950           WS-CAMPO-SAIDA(02)(1:WS-TAM-SAIDA(02))                         
002960                                               DELIMITED BY SIZE          
002970           ";"                                 DELIMITED BY SIZE          
002980           WS-CAMPO-SAIDA(03)(1:WS-TAM-SAIDA(03))                         
002990                                               DELIMITED BY SIZE          
003000           ";"                                 DELIMITED BY SIZE          
003010           WS-CAMPO-SAIDA(04)(1:WS-TAM-SAIDA(04))                         
003020                                               DELIMITED BY SIZE          
003030           ";"                                 DELIMITED BY SIZE          
003040           WS-CAMPO-SAIDA(05)(1:WS-TAM-SAIDA(05))                         
003050                                               DELIMITED BY SIZE          
003060           ";"                                 DELIMITED BY SIZE          
003070           WS-CAMPO-SAIDA(06)(1:WS-TAM-SAIDA(06))                         
003080                                               DELIMITED BY SIZE          
003090           ";"                                 DELIMITED BY SIZE          
003100           WS-CAMPO-SAIDA(07)(1:WS-TAM-SAIDA(07))                         
003110                                               DELIMITED BY SIZE          
003120           ";"                                 DELIMITED BY SIZE          
003130           WS-CAMPO-SAIDA(08)(1:WS-TAM-SAIDA(08))                         
003140                                               DELIMITED BY SIZE          
003150           ";"                                 DELIMITED BY SIZE          
003160           WS-CAMPO-SAIDA(09)(1:WS-TAM-SAIDA(09))                         
003170                                               DELIMITED BY SIZE          
003180           ";"                                 DELIMITED BY SIZE          
003190           WS-CAMPO-SAIDA(10)(1:WS-TAM-SAIDA(10))                         
003200                                               DELIMITED BY SIZE          
003210           ";"                                 DELIMITED BY SIZE          
003220           WS-CAMPO-SAIDA(11)(1:WS-TAM-SAIDA(11))                         
003230                                               DELIMITED BY SIZE          
003240           ";"                                 DELIMITED BY SIZE          
003250           WS-CAMPO-SAIDA(12)(1:WS-TAM-SAIDA(12))                         
003260                                               DELIMITED BY SIZE          
003270           ";"                                 DELIMITED BY SIZE          
003280           WS-CAMPO-SAIDA(13)(1:WS-TAM-SAIDA(13))                         
003290                                               DELIMITED BY SIZE          
003300           ";"                                 DELIMITED BY SIZE          
003310           WS-CAMPO-SAIDA(14)(1:WS-TAM-SAIDA(14))                         
003320                                               DELIMITED BY SIZE          
003330           INTO REG-EXTRATO-TEXTO.                                        
003340        WRITE REG-EXTRATO.                                                
003350        ADD 1 TO WS-QTD-GRAVADOS.                                         
003360 700-GRAVA-EXTRATO-EXIT.                                                  
003370        EXIT.                                                             
003380                                                                          
003390 800-ENCERRA.                                                             
003400        CLOSE VALIDADO EXTRATO.                                           
003410 800-ENCERRA-EXIT.                                                        
003420        EXIT.                                                             
