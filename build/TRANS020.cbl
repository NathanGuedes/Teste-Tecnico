       IDENTIFICATION              DIVISION.
       PROGRAM-ID.          TRANS020.
       AUTHOR.              W.A. BIGAL.
       INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.
       DATE-WRITTEN.        22/04/1987.
       DATE-COMPILED.
       SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.
      *REMARKS.      PASSO 2 DO CICLO CONSDESP - JUNTA OS TRES
      *              ARQUIVOS TRIMESTRAIS JA NORMALIZADOS (SAIDA DO
      *              NORM010), CALCULA O VALOR DE DESPESAS DO PERIODO
      *              (SALDO FINAL MENOS SALDO INICIAL), DERIVA O ANO E
      *              O TRIMESTRE A PARTIR DA DATA DO LANCAMENTO E FAZ
      *              O CRUZAMENTO COM O CADASTRO DE OPERADORAS DA ANS
      *              (REG-ANS = REGISTRO DA OPERADORA), GRAVANDO O
      *              ARQUIVO DADOS.CSV QUE ALIMENTA O PASSO SEGUINTE
      *              (VALID030).  O CABECALHO E GRAVADO UMA UNICA VEZ.
      *
      *              ORDEM DO CICLO: NORM010 (1X POR TRIMESTRE) -
      *              TRANS020 - VALID030 - PROJ040.
      *
      *--------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *--------------------------------------------------------------
      * 22/04/1987 WAB   CD-0059   VERSAO INICIAL DO PASSO DE
      *                            TRANSFORMACAO/CRUZAMENTO.
      * 03/08/1987 WAB   CD-0066   CORRIGIDO SINAL DO CALCULO DE
      *                            DESPESAS (SALDO FINAL - INICIAL,
      *                            E NAO O INVERSO).
      * 14/11/1988 RSA   CD-0081   TABELA DE OPERADORAS AMPLIADA DE
      *                            500 PARA 1500 POSICOES.
      * 09/02/1990 RSA   CD-0097   INCLUIDA REGRA DE "ULTIMO VALOR
      *                            VALE" QUANDO O CADASTRO TRAZ O
      *                            MESMO REGISTRO ANS REPETIDO.
      * 27/06/1991 WBF   CD-0113   AJUSTE NA DERIVACAO DE TRIMESTRE
      *                            PARA DATAS COM MES INVALIDO.
      * 18/05/1993 WBF   CD-0140   ROTINA GENERICA DE OPERACAO
      *                            ARITMETICA (425-OPERACAO-GENERICA)
      *                            PREPARADA PARA SERVIR OUTRAS
      *                            COLUNAS DERIVADAS NO FUTURO.
      * 30/09/1994 MCS   CD-0162   CORRIGIDO ARREDONDAMENTO DO VALOR
      *                            DE DESPESAS PARA DUAS CASAS.
      * 14/07/1998 MCS   CD-0190   REVISAO GERAL PARA O ANO 2000 -
      *                            CONFERIDOS TODOS OS CAMPOS DE
      *                            DATA DO LAYOUT NORMALIZADO.
      * 22/01/1999 MCS   CD-0191   TESTE DE VIRADA DE SECULO COM
      *                            LANCAMENTOS DATADOS 31/12/1999 E
      *                            01/01/2000 - SEM OCORRENCIAS.
      * 11/03/2002 EOF   CD-0214   CADASTRO DE OPERADORAS PASSOU A
      *                            TRAZER A MODALIDADE EM COLUNA
      *                            SEPARADA (ANTES VINHA NA RAZAO
      *                            SOCIAL).
      * 09/09/2005 EOF   CD-0228   INCLUIDA COLUNA OBSERVACAO QUANDO
      *                            O REGISTRO ANS NAO E ENCONTRADO
      *                            NO CADASTRO.
      * 14/03/2008 EOF   CD-0232   CNPJ DO CADASTRO DE OPERADORAS
      *                            PASSOU A SER LIMPO (SO DIGITOS)
      *                            ANTES DE GRAVAR NA TABELA EM
      *                            MEMORIA, E NAO MAIS TRUNCADO NOS
      *                            14 PRIMEIROS BYTES DO CAMPO AINDA
      *                            PONTUADO.
      *--------------------------------------------------------------

      *==============================================================
       ENVIRONMENT                 DIVISION.

       CONFIGURATION               SECTION.
              SOURCE-COMPUTER.     IBM-4381.
              OBJECT-COMPUTER.     IBM-4381.
              SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT                SECTION.
       FILE-CONTROL.
              SELECT        NORM1         ASSIGN        TO NORM1
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        NORM2         ASSIGN        TO NORM2
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        NORM3         ASSIGN        TO NORM3
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        CADOPER       ASSIGN        TO CADOPER
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        DADOS         ASSIGN        TO DADOS
              ORGANIZATION  IS            LINE          SEQUENTIAL.

      *==============================================================
       DATA                        DIVISION.

       FILE                        SECTION.
       FD     NORM1
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "NORM1.CSV".
       01     REG-NORM1.
              02     REG-NORM1-TEXTO      PIC X(396).
              02     FILLER               PIC X(004).

       FD     NORM2
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "NORM2.CSV".
       01     REG-NORM2.
              02     REG-NORM2-TEXTO      PIC X(396).
              02     FILLER               PIC X(004).

       FD     NORM3
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "NORM3.CSV".
       01     REG-NORM3.
              02     REG-NORM3-TEXTO      PIC X(396).
              02     FILLER               PIC X(004).

       FD     CADOPER
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "CADOPER.CSV".
       01     REG-CADOPER.
              02     REG-CADOPER-TEXTO    PIC X(396).
              02     FILLER               PIC X(004).

       FD     DADOS
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "DADOS.CSV".
       01     REG-DADOS.
              02     REG-DADOS-TEXTO      PIC X(940).
              02     FILLER               PIC X(010).

       WORKING-STORAGE             SECTION.
      *--------------------------------------------------------------
      * CHAVES E CONTROLE GERAL
      *--------------------------------------------------------------
       77     WS-ARQ-ATUAL         PIC 9(01) COMP    VALUE 1.
       77     WS-FIM-BRUTO         PIC X(03)         VALUE "NAO".
       77     WS-FIM-CADOPER       PIC X(03)         VALUE "NAO".
       77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "NAO".
       77     WS-PRIMEIRA-OPER     PIC X(03)         VALUE "NAO".
       77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.
       77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.
       77     WS-QTD-OPERADORAS    PIC 9(04) COMP    VALUE ZERO.
       77     WS-OPERADORA-ACHADA  PIC X(03)         VALUE "NAO".
       77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.
       77     IX-CARACTER          PIC 9(02) COMP    VALUE ZERO.
       77     IX-OPER              PIC 9(04) COMP    VALUE ZERO.
       77     WS-PONTEIRO          PIC 9(03) COMP    VALUE ZERO.
       77     WS-TAM-RESTANTE      PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-PONTO         PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-DIGITOS-V     PIC 9(02) COMP    VALUE ZERO.
       77     WS-NUM-OK            PIC X(03)         VALUE "SIM".
       77     WS-VALOR-OK          PIC X(03)         VALUE "SIM".
       77     WS-VALOR-NEGATIVO    PIC X(03)         VALUE "NAO".
       77     WS-ACHOU-PONTO       PIC X(03)         VALUE "NAO".
       77     WS-QTD-DIG-TOTAL     PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-DIG-DEC       PIC 9(02) COMP    VALUE ZERO.
       77     WS-TAM-COMBINADO     PIC 9(02) COMP    VALUE ZERO.
       77     WS-POS-INICIO        PIC 9(02) COMP    VALUE ZERO.
       77     WS-MES               PIC 9(02)         VALUE ZERO.
       77     WS-TRIMESTRE-NUM     PIC 9(01)         VALUE ZERO.
       77     WS-DATA-OK           PIC X(03)         VALUE "SIM".
       77     WS-OPERACAO-COD      PIC X(01)         VALUE "S".
       77     WS-CNPJ-OPER-LIMPO   PIC X(14)         VALUE SPACES.
       77     WS-CNPJ-OPER-LEN     PIC 9(02) COMP    VALUE ZERO.

      *--------------------------------------------------------------
      * TOKENIZACAO DE LINHA (COMUM AOS TRES TIPOS DE ARQUIVO LIDO)
      *--------------------------------------------------------------
       01     REG-BRUTO-COMUM.
              02     REG-BRUTO-TEXTO      PIC X(396).
              02     FILLER               PIC X(004).

       01     WS-TABELA-CAMPOS.
              02     WS-CAMPO             OCCURS 6 TIMES
                                           PIC X(62).
              02     FILLER               PIC X(004).

       01     WS-CAMPOS-TRANSF    REDEFINES WS-TABELA-CAMPOS.
              02     WS-CAMPO-DATA        PIC X(62).
              02     WS-CAMPO-REGANS      PIC X(62).
              02     WS-CAMPO-CTACONT     PIC X(62).
              02     WS-CAMPO-DESCRICAO   PIC X(62).
              02     WS-CAMPO-SALDOINI    PIC X(62).
              02     WS-CAMPO-SALDOFIN    PIC X(62).
              02     FILLER               PIC X(004).

       01     WS-CAMPOS-OPERADORA REDEFINES WS-TABELA-CAMPOS.
              02     WS-CAMPO-OPER-REGANS PIC X(62).
              02     WS-CAMPO-OPER-CNPJ   PIC X(62).
              02     WS-CAMPO-OPER-RAZAO  PIC X(62).
              02     WS-CAMPO-OPER-MODAL  PIC X(62).
              02     WS-CAMPO-OPER-UF     PIC X(62).
              02     FILLER               PIC X(066).

      *--------------------------------------------------------------
      * REGISTRO DE TRABALHO (CAMPOS DE ENTRADA + CAMPOS DERIVADOS)
      *--------------------------------------------------------------
       01     REG-TRANSF.
              02     TR-DATA              PIC X(10).
              02     TR-REGANS            PIC X(06).
              02     TR-CTACONT           PIC X(09).
              02     TR-DESCRICAO         PIC X(60).
              02     TR-SALDOINI-TXT      PIC X(20).
              02     TR-SALDOFIN-TXT      PIC X(20).
              02     TR-SALDOINI-NUM      PIC S9(13)V99.
              02     TR-SALDOFIN-NUM      PIC S9(13)V99.
              02     TR-VALOR-DESPESAS    PIC S9(13)V99.
              02     TR-ANO               PIC 9(04).
              02     TR-TRIMESTRE         PIC X(02).
              02     TR-CNPJ              PIC X(14).
              02     TR-RAZAO             PIC X(60).
              02     TR-MODALIDADE        PIC X(40).
              02     TR-UF                PIC X(02).
              02     TR-OBSERVACAO        PIC X(60).
              02     FILLER               PIC X(020).

      *--------------------------------------------------------------
      * TABELA DE OPERADORAS (CADOPER CARREGADO EM MEMORIA)
      *--------------------------------------------------------------
       01     TB-OPERADORA.
              02     TB-OPER-LINHA        OCCURS 1500 TIMES.
                     03     TB-REGANS     PIC X(06).
                     03     TB-CNPJ       PIC X(14).
                     03     TB-RAZAO      PIC X(60).
                     03     TB-MODALIDADE PIC X(40).
                     03     TB-UF         PIC X(02).
              02     FILLER               PIC X(050).

      *--------------------------------------------------------------
      * CONVERSOR TEXTO-NUMERICO (VALOR COM SINAL E DUAS CASAS)
      *--------------------------------------------------------------
       01     WS-VALOR-TEXTO-GRP.
              02     WS-VALOR-TEXTO       PIC X(20).
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-TEXTO-R    REDEFINES WS-VALOR-TEXTO-GRP.
              02     WS-VALOR-CARACTER    OCCURS 25 TIMES
                                           PIC X(01).

       77     WS-VALOR-CONVERTIDO  PIC S9(13)V99     VALUE ZERO.
       77     WS-OPERANDO-A        PIC S9(13)V99     VALUE ZERO.
       77     WS-OPERANDO-B        PIC S9(13)V99     VALUE ZERO.
       77     WS-RESULTADO-OP      PIC S9(13)V99     VALUE ZERO.

       01     WS-DIGITOS-TEMP-GRP.
              02     WS-DIGITOS-TEMP      PIC X(15)   VALUE SPACES.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-DIGITOS-COMB-GRP.
              02     WS-DIGITOS-COMB-TXT  PIC X(15)   VALUE ZEROS.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-BRUTO-GRP.
              02     WS-VALOR-BRUTO-NUM   PIC 9(15)   VALUE ZERO.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-BRUTO-R    REDEFINES WS-VALOR-BRUTO-GRP.
              02     WS-VALOR-BRUTO-V99   PIC 9(13)V99.
              02     FILLER               PIC X(005).

      *--------------------------------------------------------------
      * FORMATACAO DE SAIDA NUMERICA (DE-EDICAO PARA TEXTO)
      *--------------------------------------------------------------
       01     WS-VALOR-EDITADO-GRP.
              02     WS-VALOR-EDITADO     PIC -(13)9.99.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-ANO-EDITADO-GRP.
              02     WS-ANO-EDITADO       PIC Z(03)9.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-TEXTO-EXTRAIDO-GRP.
              02     WS-TEXTO-EXTRAIDO    PIC X(20)   VALUE SPACES.
              02     FILLER               PIC X(005)  VALUE SPACES.

      *--------------------------------------------------------------
      * CAMPOS ORIGINAIS E FORMATADOS PARA GRAVACAO DO REGISTRO
      * TRANSFORMADO (14 COLUNAS)
      *--------------------------------------------------------------
       01     WS-TABELA-ORIG.
              02     WS-CAMPO-ORIG        OCCURS 14 TIMES
                                           PIC X(62).
              02     FILLER               PIC X(004).

       01     WS-TABELA-FMT.
              02     WS-CAMPO-FMT         OCCURS 14 TIMES
                                           PIC X(66).
              02     FILLER               PIC X(004).

       01     WS-TABELA-TAM.
              02     WS-TAM-CAMPO         OCCURS 14 TIMES
                                           PIC 9(02) COMP.
              02     FILLER               PIC X(004).

       01     WS-TABELA-TAM-FMT.
              02     WS-TAM-FMT           OCCURS 14 TIMES
                                           PIC 9(02) COMP.
              02     FILLER               PIC X(004).

      *--------------------------------------------------------------
      * CABECALHO FIXO DO ARQUIVO DADOS.CSV
      *--------------------------------------------------------------
       01     WS-CAB-SAIDA-1       PIC X(068)        VALUE
              '"DATA";"REG_ANS";"CD_CONTA_CONTABIL";"DESCRICAO";"VL_SA
      -       'LDO_INICIAL";'.
       01     WS-CAB-SAIDA-2       PIC X(059)        VALUE
              '"VL_SALDO_FINAL";"VALOR_DESPESAS";"ANO";"TRIMESTRE";"CN
      -       'PJ";'.
       01     WS-CAB-SAIDA-3       PIC X(045)        VALUE
              '"RAZAO_SOCIAL";"MODALIDADE";"UF";"OBSERVACAO"'.

      *==============================================================
       PROCEDURE                   DIVISION.

       000-INICIO.
              PERFORM 100-ABRE-ARQUIVOS
                      THRU 100-ABRE-ARQUIVOS-EXIT.
              PERFORM 400-CARREGA-CADOPER
                      THRU 400-CARREGA-CADOPER-EXIT.
              PERFORM 210-GRAVA-CABECALHO
                      THRU 210-GRAVA-CABECALHO-EXIT.
              MOVE 1 TO WS-ARQ-ATUAL.
              PERFORM 900-PROCESSA-ARQUIVO
                      THRU 900-PROCESSA-ARQUIVO-EXIT.
              MOVE 2 TO WS-ARQ-ATUAL.
              PERFORM 900-PROCESSA-ARQUIVO
                      THRU 900-PROCESSA-ARQUIVO-EXIT.
              MOVE 3 TO WS-ARQ-ATUAL.
              PERFORM 900-PROCESSA-ARQUIVO
                      THRU 900-PROCESSA-ARQUIVO-EXIT.
              PERFORM 800-ENCERRA
                      THRU 800-ENCERRA-EXIT.
              STOP RUN.

       100-ABRE-ARQUIVOS.
              OPEN   INPUT  NORM1 NORM2 NORM3 CADOPER
                     OUTPUT DADOS.
       100-ABRE-ARQUIVOS-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * CARGA DO CADASTRO DE OPERADORAS EM MEMORIA (REGRA: O ULTIMO
      * REGISTRO LIDO PARA UM MESMO REG-ANS PREVALECE - CD-0097)
      *--------------------------------------------------------------
       400-CARREGA-CADOPER.
              MOVE 0     TO WS-QTD-OPERADORAS.
              MOVE "NAO" TO WS-FIM-CADOPER.
              MOVE "SIM" TO WS-PRIMEIRA-OPER.
              PERFORM 402-LE-CADOPER
                      THRU 402-LE-CADOPER-EXIT.
              PERFORM 404-TRATA-OPERADORA
                      THRU 404-TRATA-OPERADORA-EXIT
                      UNTIL WS-FIM-CADOPER EQUAL "SIM".
       400-CARREGA-CADOPER-EXIT.
              EXIT.

       402-LE-CADOPER.
              READ CADOPER
                      AT END
                      MOVE "SIM" TO WS-FIM-CADOPER.
       402-LE-CADOPER-EXIT.
              EXIT.

       404-TRATA-OPERADORA.
              IF WS-PRIMEIRA-OPER EQUAL "SIM"
                 MOVE "NAO" TO WS-PRIMEIRA-OPER
                 GO TO 408-PROXIMA-OPERADORA.
              PERFORM 406-PARTE-CAMPOS-OPER
                      THRU 406-PARTE-CAMPOS-OPER-EXIT.
              PERFORM 407-LIMPA-CNPJ-OPER
                      THRU 407-LIMPA-CNPJ-OPER-EXIT.
              PERFORM 410-PROCURA-TABELA
                      THRU 410-PROCURA-TABELA-EXIT.
              IF WS-OPERADORA-ACHADA EQUAL "SIM"
                 MOVE WS-CNPJ-OPER-LIMPO
                                    TO TB-CNPJ(IX-OPER)
                 MOVE WS-CAMPO-OPER-RAZAO(1:60)
                                    TO TB-RAZAO(IX-OPER)
                 MOVE WS-CAMPO-OPER-MODAL(1:40)
                                    TO TB-MODALIDADE(IX-OPER)
                 MOVE WS-CAMPO-OPER-UF(1:2)
                                    TO TB-UF(IX-OPER)
              ELSE
                 ADD 1 TO WS-QTD-OPERADORAS
                 MOVE WS-CAMPO-OPER-REGANS(1:6)
                             TO TB-REGANS(WS-QTD-OPERADORAS)
                 MOVE WS-CNPJ-OPER-LIMPO
                             TO TB-CNPJ(WS-QTD-OPERADORAS)
                 MOVE WS-CAMPO-OPER-RAZAO(1:60)
                             TO TB-RAZAO(WS-QTD-OPERADORAS)
                 MOVE WS-CAMPO-OPER-MODAL(1:40)
                             TO TB-MODALIDADE(WS-QTD-OPERADORAS)
                 MOVE WS-CAMPO-OPER-UF(1:2)
                             TO TB-UF(WS-QTD-OPERADORAS).
       408-PROXIMA-OPERADORA.
              PERFORM 402-LE-CADOPER
                      THRU 402-LE-CADOPER-EXIT.
       404-TRATA-OPERADORA-EXIT.
              EXIT.

       406-PARTE-CAMPOS-OPER.
              MOVE REG-CADOPER TO REG-BRUTO-COMUM.
              PERFORM 300-PARTE-CAMPOS
                      THRU 300-PARTE-CAMPOS-EXIT.
       406-PARTE-CAMPOS-OPER-EXIT.
              EXIT.

      * 14/03/2008 EOF CD-0232 - O CNPJ DO CADASTRO PODE VIR PONTUADO
      * (PONTO, BARRA, TRACO). A LIMPEZA TEM QUE RODAR SOBRE O CAMPO
      * INTEIRO ANTES DE GRAVAR NA TABELA - SE SO CORTASSE OS 14
      * PRIMEIROS BYTES DO CAMPO PONTUADO, SOBRAVAM MENOS DE 14
      * DIGITOS E O CNPJ CAIA COMO INVALIDO LA NA FRENTE, NO VALID030.
       407-LIMPA-CNPJ-OPER.
              MOVE SPACES TO WS-CNPJ-OPER-LIMPO.
              MOVE 0 TO WS-CNPJ-OPER-LEN.
              MOVE 1 TO IX-CARACTER.
       407-LOOP.
              IF IX-CARACTER > 62
                 GO TO 407-LIMPA-CNPJ-OPER-EXIT.
              IF WS-CAMPO-OPER-CNPJ(IX-CARACTER:1) IS CLASSE-DIGITO
                 AND WS-CNPJ-OPER-LEN < 14
                 ADD 1 TO WS-CNPJ-OPER-LEN
                 MOVE WS-CAMPO-OPER-CNPJ(IX-CARACTER:1)
                      TO WS-CNPJ-OPER-LIMPO(WS-CNPJ-OPER-LEN:1).
              ADD 1 TO IX-CARACTER.
              GO TO 407-LOOP.
       407-LIMPA-CNPJ-OPER-EXIT.
              EXIT.

       410-PROCURA-TABELA.
              MOVE "NAO" TO WS-OPERADORA-ACHADA.
              MOVE 1 TO IX-OPER.
       412-LOOP.
              IF IX-OPER > WS-QTD-OPERADORAS
                 GO TO 410-PROCURA-TABELA-EXIT.
              IF TB-REGANS(IX-OPER) EQUAL WS-CAMPO-OPER-REGANS(1:6)
                 MOVE "SIM" TO WS-OPERADORA-ACHADA
                 GO TO 410-PROCURA-TABELA-EXIT.
              ADD 1 TO IX-OPER.
              GO TO 412-LOOP.
       410-PROCURA-TABELA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TOKENIZACAO GENERICA DE UMA LINHA (REUTILIZADA PARA OS TRES
      * ARQUIVOS NORMALIZADOS E PARA O CADASTRO DE OPERADORAS)
      *--------------------------------------------------------------
       300-PARTE-CAMPOS.
              MOVE SPACES TO WS-TABELA-CAMPOS.
              MOVE 1 TO WS-PONTEIRO.
              MOVE 1 TO IX-TAB.
       302-LOOP.
              IF IX-TAB > 6
                 GO TO 300-PARTE-CAMPOS-EXIT.
              PERFORM 305-EXTRAI-CAMPO
                      THRU 305-EXTRAI-CAMPO-EXIT.
              ADD 1 TO IX-TAB.
              GO TO 302-LOOP.
       300-PARTE-CAMPOS-EXIT.
              EXIT.

       305-EXTRAI-CAMPO.
              IF WS-PONTEIRO > 396
                 GO TO 305-EXTRAI-CAMPO-EXIT.
              UNSTRING REG-BRUTO-TEXTO DELIMITED BY ";"
                      INTO WS-CAMPO(IX-TAB)
                      WITH POINTER WS-PONTEIRO.
              PERFORM 360-TIRA-ASPAS
                      THRU 360-TIRA-ASPAS-EXIT.
       305-EXTRAI-CAMPO-EXIT.
              EXIT.

       360-TIRA-ASPAS.
              IF WS-CAMPO(IX-TAB)(1:1) EQUAL QUOTE
                 MOVE WS-CAMPO(IX-TAB)(2:61) TO WS-CAMPO(IX-TAB)
                 PERFORM 362-TIRA-ASPAS-FINAL
                         THRU 362-TIRA-ASPAS-FINAL-EXIT.
       360-TIRA-ASPAS-EXIT.
              EXIT.

       362-TIRA-ASPAS-FINAL.
              MOVE 62 TO WS-TAM-CAMPO(1).
       364-LOOP.
              IF WS-TAM-CAMPO(1) EQUAL ZERO
                 GO TO 362-TIRA-ASPAS-FINAL-EXIT.
              IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) NOT EQUAL SPACE
                 GO TO 366-RETIRA-ULTIMA.
              SUBTRACT 1 FROM WS-TAM-CAMPO(1).
              GO TO 364-LOOP.
       366-RETIRA-ULTIMA.
              IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) EQUAL QUOTE
                 MOVE SPACE TO WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1).
       362-TIRA-ASPAS-FINAL-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * MONTAGEM DO REGISTRO DE TRABALHO A PARTIR DOS CAMPOS LIDOS
      *--------------------------------------------------------------
       310-MONTA-REG-TRANSF.
              MOVE SPACES TO REG-TRANSF.
              MOVE WS-CAMPO-DATA(1:10)      TO TR-DATA.
              MOVE WS-CAMPO-REGANS(1:6)     TO TR-REGANS.
              MOVE WS-CAMPO-CTACONT(1:9)    TO TR-CTACONT.
              MOVE WS-CAMPO-DESCRICAO(1:60) TO TR-DESCRICAO.
              MOVE WS-CAMPO-SALDOINI        TO TR-SALDOINI-TXT.
              MOVE WS-CAMPO-SALDOFIN        TO TR-SALDOFIN-TXT.
       310-MONTA-REG-TRANSF-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * LEITURA DOS TRES ARQUIVOS NORMALIZADOS
      *--------------------------------------------------------------
       900-PROCESSA-ARQUIVO.
              MOVE "NAO" TO WS-FIM-BRUTO.
              MOVE "SIM" TO WS-PRIMEIRA-LINHA.
              PERFORM 920-LE-NORMALIZADO
                      THRU 920-LE-NORMALIZADO-EXIT.
              PERFORM 930-TRATA-LINHA
                      THRU 930-TRATA-LINHA-EXIT
                      UNTIL WS-FIM-BRUTO EQUAL "SIM".
       900-PROCESSA-ARQUIVO-EXIT.
              EXIT.

       920-LE-NORMALIZADO.
              IF WS-ARQ-ATUAL EQUAL 1
                 GO TO 921-LE-NORM1.
              IF WS-ARQ-ATUAL EQUAL 2
                 GO TO 922-LE-NORM2.
              GO TO 923-LE-NORM3.
       921-LE-NORM1.
              READ NORM1
                      AT END
                      MOVE "SIM" TO WS-FIM-BRUTO.
              IF WS-FIM-BRUTO NOT EQUAL "SIM"
                 MOVE REG-NORM1 TO REG-BRUTO-COMUM
                 ADD 1 TO WS-QTD-LIDOS.
              GO TO 920-LE-NORMALIZADO-EXIT.
       922-LE-NORM2.
              READ NORM2
                      AT END
                      MOVE "SIM" TO WS-FIM-BRUTO.
              IF WS-FIM-BRUTO NOT EQUAL "SIM"
                 MOVE REG-NORM2 TO REG-BRUTO-COMUM
                 ADD 1 TO WS-QTD-LIDOS.
              GO TO 920-LE-NORMALIZADO-EXIT.
       923-LE-NORM3.
              READ NORM3
                      AT END
                      MOVE "SIM" TO WS-FIM-BRUTO.
              IF WS-FIM-BRUTO NOT EQUAL "SIM"
                 MOVE REG-NORM3 TO REG-BRUTO-COMUM
                 ADD 1 TO WS-QTD-LIDOS.
       920-LE-NORMALIZADO-EXIT.
              EXIT.

       930-TRATA-LINHA.
              IF WS-PRIMEIRA-LINHA EQUAL "SIM"
                 MOVE "NAO" TO WS-PRIMEIRA-LINHA
                 GO TO 938-PROXIMA-LINHA.
              PERFORM 300-PARTE-CAMPOS
                      THRU 300-PARTE-CAMPOS-EXIT.
              PERFORM 310-MONTA-REG-TRANSF
                      THRU 310-MONTA-REG-TRANSF-EXIT.
              PERFORM 420-CALCULA-DESPESA
                      THRU 420-CALCULA-DESPESA-EXIT.
              PERFORM 430-CALCULA-PERIODO
                      THRU 430-CALCULA-PERIODO-EXIT.
              PERFORM 440-MESCLA-OPERADORA
                      THRU 440-MESCLA-OPERADORA-EXIT.
              PERFORM 700-GRAVA-TRANSFORMADO
                      THRU 700-GRAVA-TRANSFORMADO-EXIT.
       938-PROXIMA-LINHA.
              PERFORM 920-LE-NORMALIZADO
                      THRU 920-LE-NORMALIZADO-EXIT.
       930-TRATA-LINHA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * CALCULO DO VALOR DE DESPESAS (SALDO FINAL - SALDO INICIAL) -
      * CD-0066: A E O SALDO FINAL, B E O SALDO INICIAL.
      *--------------------------------------------------------------
       420-CALCULA-DESPESA.
              MOVE TR-SALDOINI-TXT TO WS-VALOR-TEXTO.
              PERFORM 450-CONVERTE-VALOR
                      THRU 450-CONVERTE-VALOR-EXIT.
              MOVE WS-VALOR-CONVERTIDO TO TR-SALDOINI-NUM.
              MOVE TR-SALDOFIN-TXT TO WS-VALOR-TEXTO.
              PERFORM 450-CONVERTE-VALOR
                      THRU 450-CONVERTE-VALOR-EXIT.
              MOVE WS-VALOR-CONVERTIDO TO TR-SALDOFIN-NUM.
              MOVE TR-SALDOFIN-NUM TO WS-OPERANDO-A.
              MOVE TR-SALDOINI-NUM TO WS-OPERANDO-B.
              MOVE "S" TO WS-OPERACAO-COD.
              PERFORM 425-OPERACAO-GENERICA
                      THRU 425-OPERACAO-GENERICA-EXIT.
              MOVE WS-RESULTADO-OP TO TR-VALOR-DESPESAS.
       420-CALCULA-DESPESA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * OPERACAO ARITMETICA GENERICA (CD-0140) - PREPARADA PARA
      * QUALQUER COLUNA DERIVADA POR SOMA/SUBTRACAO/MULTIPLICACAO/
      * DIVISAO.  DIVISAO POR ZERO RESULTA EM ZERO (NUNCA ABEND).
      *--------------------------------------------------------------
       425-OPERACAO-GENERICA.
              IF WS-OPERACAO-COD EQUAL "A"
                 GO TO 426-SOMA.
              IF WS-OPERACAO-COD EQUAL "S"
                 GO TO 427-SUBTRAI.
              IF WS-OPERACAO-COD EQUAL "M"
                 GO TO 428-MULTIPLICA.
              GO TO 429-DIVIDE.
       426-SOMA.
              ADD WS-OPERANDO-A TO WS-OPERANDO-B
                      GIVING WS-RESULTADO-OP ROUNDED.
              GO TO 425-OPERACAO-GENERICA-EXIT.
       427-SUBTRAI.
              SUBTRACT WS-OPERANDO-B FROM WS-OPERANDO-A
                      GIVING WS-RESULTADO-OP ROUNDED.
              GO TO 425-OPERACAO-GENERICA-EXIT.
       428-MULTIPLICA.
              MULTIPLY WS-OPERANDO-A BY WS-OPERANDO-B
                      GIVING WS-RESULTADO-OP ROUNDED.
              GO TO 425-OPERACAO-GENERICA-EXIT.
       429-DIVIDE.
              IF WS-OPERANDO-B EQUAL ZERO
                 MOVE ZERO TO WS-RESULTADO-OP
                 GO TO 425-OPERACAO-GENERICA-EXIT.
              DIVIDE WS-OPERANDO-A BY WS-OPERANDO-B
                      GIVING WS-RESULTADO-OP ROUNDED.
       425-OPERACAO-GENERICA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * CONVERSAO DE TEXTO PARA VALOR NUMERICO COM DUAS CASAS
      * DECIMAIS.  CAMPO QUE NAO CASA COM O PADRAO -N OU -N.NN
      * RESULTA EM ZERO (CD-0162).
      *--------------------------------------------------------------
       450-CONVERTE-VALOR.
              MOVE ZERO  TO WS-VALOR-BRUTO-NUM.
              MOVE "NAO" TO WS-VALOR-NEGATIVO.
              PERFORM 452-VALIDA-VALOR
                      THRU 452-VALIDA-VALOR-EXIT.
              IF WS-VALOR-OK NOT EQUAL "SIM"
                 MOVE ZERO TO WS-VALOR-CONVERTIDO
                 GO TO 450-CONVERTE-VALOR-EXIT.
              MOVE "000000000000000" TO WS-DIGITOS-COMB-TXT.
              MOVE SPACES TO WS-DIGITOS-TEMP.
              MOVE 0 TO WS-QTD-DIG-TOTAL.
              MOVE 0 TO WS-QTD-DIG-DEC.
              MOVE "NAO" TO WS-ACHOU-PONTO.
              MOVE 1 TO IX-CARACTER.
              IF WS-VALOR-CARACTER(1) EQUAL "-"
                 MOVE "SIM" TO WS-VALOR-NEGATIVO
                 MOVE 2 TO IX-CARACTER.
       454-LOOP.
              IF IX-CARACTER > 20
                 GO TO 454-LOOP-EXIT.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE
                 GO TO 454-LOOP-EXIT.
              PERFORM 455-MONTA-DIGITOS
                      THRU 455-MONTA-DIGITOS-EXIT.
              ADD 1 TO IX-CARACTER.
              GO TO 454-LOOP.
       454-LOOP-EXIT.
              PERFORM 456-COMPLETA-LOOP
                      THRU 456-COMPLETA-LOOP-EXIT.
              MOVE WS-QTD-DIG-TOTAL TO WS-TAM-COMBINADO.
              IF WS-TAM-COMBINADO > 15
                 MOVE 15 TO WS-TAM-COMBINADO.
              COMPUTE WS-POS-INICIO = 16 - WS-TAM-COMBINADO.
              MOVE WS-DIGITOS-TEMP(1:WS-TAM-COMBINADO)
                   TO WS-DIGITOS-COMB-TXT(WS-POS-INICIO:
                                           WS-TAM-COMBINADO).
              MOVE WS-DIGITOS-COMB-TXT TO WS-VALOR-BRUTO-NUM.
              MOVE WS-VALOR-BRUTO-V99 TO WS-VALOR-CONVERTIDO.
              IF WS-VALOR-NEGATIVO EQUAL "SIM"
                 COMPUTE WS-VALOR-CONVERTIDO =
                         WS-VALOR-CONVERTIDO * -1.
       450-CONVERTE-VALOR-EXIT.
              EXIT.

       455-MONTA-DIGITOS.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."
                 MOVE "SIM" TO WS-ACHOU-PONTO
                 GO TO 455-MONTA-DIGITOS-EXIT.
              IF WS-ACHOU-PONTO EQUAL "SIM" AND WS-QTD-DIG-DEC = 2
                 GO TO 455-MONTA-DIGITOS-EXIT.
              ADD 1 TO WS-QTD-DIG-TOTAL.
              MOVE WS-VALOR-CARACTER(IX-CARACTER)
                   TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).
              IF WS-ACHOU-PONTO EQUAL "SIM"
                 ADD 1 TO WS-QTD-DIG-DEC.
       455-MONTA-DIGITOS-EXIT.
              EXIT.

       456-COMPLETA-LOOP.
              IF WS-QTD-DIG-DEC >= 2
                 GO TO 456-COMPLETA-LOOP-EXIT.
              ADD 1 TO WS-QTD-DIG-TOTAL.
              MOVE "0" TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).
              ADD 1 TO WS-QTD-DIG-DEC.
              GO TO 456-COMPLETA-LOOP.
       456-COMPLETA-LOOP-EXIT.
              EXIT.

       452-VALIDA-VALOR.
              MOVE "SIM" TO WS-VALOR-OK.
              MOVE 0 TO WS-QTD-PONTO.
              MOVE 0 TO WS-QTD-DIGITOS-V.
              MOVE 1 TO IX-CARACTER.
       457-LOOP.
              IF IX-CARACTER > 20
                 GO TO 458-VERIFICA.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE
                 GO TO 458-VERIFICA.
              IF IX-CARACTER EQUAL 1
                 AND WS-VALOR-CARACTER(1) EQUAL "-"
                 GO TO 459-PROXIMO.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."
                 ADD 1 TO WS-QTD-PONTO
                 GO TO 459-PROXIMO.
              IF WS-VALOR-CARACTER(IX-CARACTER) IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-VALOR-OK
                 GO TO 452-VALIDA-VALOR-EXIT.
              ADD 1 TO WS-QTD-DIGITOS-V.
       459-PROXIMO.
              ADD 1 TO IX-CARACTER.
              GO TO 457-LOOP.
       458-VERIFICA.
              IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO
                 MOVE "NAO" TO WS-VALOR-OK.
       452-VALIDA-VALOR-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * DERIVACAO DE ANO E TRIMESTRE A PARTIR DA DATA (AAAA-MM-DD) -
      * CD-0113: DATA FORA DO PADRAO PRODUZ ANO ZERO E TRIMESTRE EM
      * BRANCO, SEM INTERROMPER O PROCESSAMENTO.
      *--------------------------------------------------------------
       430-CALCULA-PERIODO.
              PERFORM 432-VALIDA-FORMATO-DATA
                      THRU 432-VALIDA-FORMATO-DATA-EXIT.
              IF WS-DATA-OK NOT EQUAL "SIM"
                 MOVE ZERO   TO TR-ANO
                 MOVE SPACES TO TR-TRIMESTRE
                 GO TO 430-CALCULA-PERIODO-EXIT.
              MOVE TR-DATA(1:4) TO TR-ANO.
              MOVE TR-DATA(6:2) TO WS-MES.
              COMPUTE WS-TRIMESTRE-NUM = ((WS-MES - 1) / 3) + 1.
              MOVE "Q" TO TR-TRIMESTRE(1:1).
              MOVE WS-TRIMESTRE-NUM TO TR-TRIMESTRE(2:1).
       430-CALCULA-PERIODO-EXIT.
              EXIT.

       432-VALIDA-FORMATO-DATA.
              MOVE "SIM" TO WS-DATA-OK.
              IF TR-DATA(1:1) IS NOT CLASSE-DIGITO
                 OR TR-DATA(2:1) IS NOT CLASSE-DIGITO
                 OR TR-DATA(3:1) IS NOT CLASSE-DIGITO
                 OR TR-DATA(4:1) IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-DATA-OK.
              IF TR-DATA(5:1) NOT EQUAL "-"
                 MOVE "NAO" TO WS-DATA-OK.
              IF TR-DATA(6:1) IS NOT CLASSE-DIGITO
                 OR TR-DATA(7:1) IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-DATA-OK.
              IF TR-DATA(8:1) NOT EQUAL "-"
                 MOVE "NAO" TO WS-DATA-OK.
              IF TR-DATA(9:1) IS NOT CLASSE-DIGITO
                 OR TR-DATA(10:1) IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-DATA-OK.
       432-VALIDA-FORMATO-DATA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * CRUZAMENTO COM O CADASTRO DE OPERADORAS (REG-ANS).  QUANDO
      * NAO ENCONTRADO, OS CAMPOS DA OPERADORA FICAM EM BRANCO E A
      * OBSERVACAO REGISTRA A OCORRENCIA (CD-0228).
      *--------------------------------------------------------------
       440-MESCLA-OPERADORA.
              MOVE "NAO" TO WS-OPERADORA-ACHADA.
              MOVE 1 TO IX-OPER.
       442-LOOP.
              IF IX-OPER > WS-QTD-OPERADORAS
                 GO TO 444-FINALIZA-BUSCA.
              IF TB-REGANS(IX-OPER) EQUAL TR-REGANS
                 MOVE "SIM" TO WS-OPERADORA-ACHADA
                 MOVE TB-CNPJ(IX-OPER)       TO TR-CNPJ
                 MOVE TB-RAZAO(IX-OPER)      TO TR-RAZAO
                 MOVE TB-MODALIDADE(IX-OPER) TO TR-MODALIDADE
                 MOVE TB-UF(IX-OPER)         TO TR-UF
                 GO TO 444-FINALIZA-BUSCA.
              ADD 1 TO IX-OPER.
              GO TO 442-LOOP.
       444-FINALIZA-BUSCA.
              IF WS-OPERADORA-ACHADA EQUAL "SIM"
                 MOVE SPACES TO TR-OBSERVACAO
              ELSE
                 MOVE SPACES TO TR-CNPJ
                 MOVE SPACES TO TR-RAZAO
                 MOVE SPACES TO TR-MODALIDADE
                 MOVE SPACES TO TR-UF
                 MOVE "DADOS_NAO_ENCONTRADOS" TO TR-OBSERVACAO.
       440-MESCLA-OPERADORA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * GRAVACAO DO CABECALHO (UMA UNICA VEZ, ANTES DO PRIMEIRO
      * ARQUIVO - CD-0059)
      *--------------------------------------------------------------
       210-GRAVA-CABECALHO.
              MOVE SPACES TO REG-DADOS.
              STRING WS-CAB-SAIDA-1 DELIMITED BY SIZE
                     WS-CAB-SAIDA-2 DELIMITED BY SIZE
                     WS-CAB-SAIDA-3 DELIMITED BY SIZE
                     INTO REG-DADOS-TEXTO.
              WRITE REG-DADOS.
       210-GRAVA-CABECALHO-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * GRAVACAO DE UMA LINHA DO ARQUIVO TRANSFORMADO (14 COLUNAS) -
      * MESMA REGRA DE ASPAS DO NORM010: NUMERICO PURO SAI SEM ASPAS.
      *--------------------------------------------------------------
       700-GRAVA-TRANSFORMADO.
              PERFORM 705-MONTA-CAMPOS-ORIG
                      THRU 705-MONTA-CAMPOS-ORIG-EXIT.
              MOVE SPACES TO REG-DADOS.
              MOVE 1 TO IX-TAB.
       702-LOOP.
              IF IX-TAB > 14
                 GO TO 702-LOOP-EXIT.
              PERFORM 710-FORMATA-CAMPO
                      THRU 710-FORMATA-CAMPO-EXIT.
              ADD 1 TO IX-TAB.
              GO TO 702-LOOP.
       702-LOOP-EXIT.
              PERFORM 715-MONTA-LINHA
                      THRU 715-MONTA-LINHA-EXIT.
              WRITE REG-DADOS.
              ADD 1 TO WS-QTD-GRAVADOS.
       700-GRAVA-TRANSFORMADO-EXIT.
              EXIT.

       705-MONTA-CAMPOS-ORIG.
              MOVE SPACES TO WS-TABELA-ORIG.
              MOVE TR-DATA         TO WS-CAMPO-ORIG(1).
              MOVE TR-REGANS       TO WS-CAMPO-ORIG(2).
              MOVE TR-CTACONT      TO WS-CAMPO-ORIG(3).
              MOVE TR-DESCRICAO    TO WS-CAMPO-ORIG(4).
              MOVE TR-SALDOINI-NUM TO WS-VALOR-EDITADO.
              PERFORM 726-EXTRAI-EDITADO
                      THRU 726-EXTRAI-EDITADO-EXIT.
              MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(5).
              MOVE TR-SALDOFIN-NUM TO WS-VALOR-EDITADO.
              PERFORM 726-EXTRAI-EDITADO
                      THRU 726-EXTRAI-EDITADO-EXIT.
              MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(6).
              MOVE TR-VALOR-DESPESAS TO WS-VALOR-EDITADO.
              PERFORM 726-EXTRAI-EDITADO
                      THRU 726-EXTRAI-EDITADO-EXIT.
              MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(7).
              MOVE TR-ANO TO WS-ANO-EDITADO.
              PERFORM 728-EXTRAI-ANO
                      THRU 728-EXTRAI-ANO-EXIT.
              MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(8).
              MOVE TR-TRIMESTRE    TO WS-CAMPO-ORIG(9).
              MOVE TR-CNPJ         TO WS-CAMPO-ORIG(10).
              MOVE TR-RAZAO        TO WS-CAMPO-ORIG(11).
              MOVE TR-MODALIDADE   TO WS-CAMPO-ORIG(12).
              MOVE TR-UF           TO WS-CAMPO-ORIG(13).
              MOVE TR-OBSERVACAO   TO WS-CAMPO-ORIG(14).
       705-MONTA-CAMPOS-ORIG-EXIT.
              EXIT.

       726-EXTRAI-EDITADO.
              MOVE SPACES TO WS-TEXTO-EXTRAIDO.
              MOVE 1 TO IX-CARACTER.
       727-LOOP.
              IF IX-CARACTER > 17
                 GO TO 726-EXTRAI-EDITADO-EXIT.
              IF WS-VALOR-EDITADO(IX-CARACTER:1) EQUAL SPACE
                 ADD 1 TO IX-CARACTER
                 GO TO 727-LOOP.
              COMPUTE WS-TAM-RESTANTE = 18 - IX-CARACTER.
              MOVE WS-VALOR-EDITADO(IX-CARACTER:WS-TAM-RESTANTE)
                   TO WS-TEXTO-EXTRAIDO.
       726-EXTRAI-EDITADO-EXIT.
              EXIT.

       728-EXTRAI-ANO.
              MOVE SPACES TO WS-TEXTO-EXTRAIDO.
              MOVE 1 TO IX-CARACTER.
       729-LOOP.
              IF IX-CARACTER > 4
                 GO TO 728-EXTRAI-ANO-EXIT.
              IF WS-ANO-EDITADO(IX-CARACTER:1) EQUAL SPACE
                 ADD 1 TO IX-CARACTER
                 GO TO 729-LOOP.
              COMPUTE WS-TAM-RESTANTE = 5 - IX-CARACTER.
              MOVE WS-ANO-EDITADO(IX-CARACTER:WS-TAM-RESTANTE)
                   TO WS-TEXTO-EXTRAIDO.
       728-EXTRAI-ANO-EXIT.
              EXIT.

       710-FORMATA-CAMPO.
              PERFORM 730-EH-NUMERICO
                      THRU 730-EH-NUMERICO-EXIT.
              PERFORM 734-CALCULA-TAM-ORIG
                      THRU 734-CALCULA-TAM-ORIG-EXIT.
              MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).
              IF WS-NUM-OK EQUAL "SIM"
                 MOVE WS-CAMPO-ORIG(IX-TAB) TO WS-CAMPO-FMT(IX-TAB)
              ELSE
                 IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO
                    STRING QUOTE DELIMITED BY SIZE
                           QUOTE DELIMITED BY SIZE
                        INTO WS-CAMPO-FMT(IX-TAB)
                 ELSE
                    STRING QUOTE DELIMITED BY SIZE
                       WS-CAMPO-ORIG(IX-TAB)(1:WS-TAM-CAMPO(IX-TAB))
                              DELIMITED BY SIZE
                       QUOTE DELIMITED BY SIZE
                        INTO WS-CAMPO-FMT(IX-TAB).
              PERFORM 736-CALCULA-TAM-FMT
                      THRU 736-CALCULA-TAM-FMT-EXIT.
       710-FORMATA-CAMPO-EXIT.
              EXIT.

       730-EH-NUMERICO.
              MOVE "SIM" TO WS-NUM-OK.
              MOVE 0 TO WS-QTD-PONTO.
              MOVE 0 TO WS-QTD-DIGITOS-V.
              MOVE 1 TO IX-CARACTER.
       731-LOOP.
              IF IX-CARACTER > 62
                 GO TO 732-VERIFICA.
              IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL SPACE
                 GO TO 732-VERIFICA.
              IF IX-CARACTER EQUAL 1
                 AND WS-CAMPO-ORIG(IX-TAB)(1:1) EQUAL "-"
                 GO TO 731-PROXIMO.
              IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL "."
                 ADD 1 TO WS-QTD-PONTO
                 GO TO 731-PROXIMO.
              IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1)
                 IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-NUM-OK
                 GO TO 730-EH-NUMERICO-EXIT.
              ADD 1 TO WS-QTD-DIGITOS-V.
       731-PROXIMO.
              ADD 1 TO IX-CARACTER.
              GO TO 731-LOOP.
       732-VERIFICA.
              IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO
                 MOVE "NAO" TO WS-NUM-OK.
       730-EH-NUMERICO-EXIT.
              EXIT.

       734-CALCULA-TAM-ORIG.
              MOVE 62 TO WS-TAM-CAMPO(IX-TAB).
       735-LOOP.
              IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO
                 GO TO 734-CALCULA-TAM-ORIG-EXIT.
              IF WS-CAMPO-ORIG(IX-TAB)(WS-TAM-CAMPO(IX-TAB):1)
                 NOT EQUAL SPACE
                 GO TO 734-CALCULA-TAM-ORIG-EXIT.
              SUBTRACT 1 FROM WS-TAM-CAMPO(IX-TAB).
              GO TO 735-LOOP.
       734-CALCULA-TAM-ORIG-EXIT.
              EXIT.

       736-CALCULA-TAM-FMT.
              MOVE 66 TO WS-TAM-FMT(IX-TAB).
       737-LOOP.
              IF WS-TAM-FMT(IX-TAB) EQUAL ZERO
                 GO TO 736-CALCULA-TAM-FMT-EXIT.
              IF WS-CAMPO-FMT(IX-TAB)(WS-TAM-FMT(IX-TAB):1)
                 NOT EQUAL SPACE
                 GO TO 736-CALCULA-TAM-FMT-EXIT.
              SUBTRACT 1 FROM WS-TAM-FMT(IX-TAB).
              GO TO 737-LOOP.
       736-CALCULA-TAM-FMT-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * MONTAGEM DA LINHA FINAL - 14 CAMPOS SEPARADOS POR ";"
      *--------------------------------------------------------------
       715-MONTA-LINHA.
              STRING
                 WS-CAMPO-FMT(1)(1:WS-TAM-FMT(1))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(2)(1:WS-TAM-FMT(2))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(3)(1:WS-TAM-FMT(3))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(4)(1:WS-TAM-FMT(4))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(5)(1:WS-TAM-FMT(5))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(6)(1:WS-TAM-FMT(6))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(7)(1:WS-TAM-FMT(7))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(8)(1:WS-TAM-FMT(8))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(9)(1:WS-TAM-FMT(9))  DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(10)(1:WS-TAM-FMT(10)) DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(11)(1:WS-TAM-FMT(11)) DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(12)(1:WS-TAM-FMT(12)) DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(13)(1:WS-TAM-FMT(13)) DELIMITED BY SIZE
                 ";"                                DELIMITED BY SIZE
                 WS-CAMPO-FMT(14)(1:WS-TAM-FMT(14)) DELIMITED BY SIZE
                 INTO REG-DADOS-TEXTO.
       715-MONTA-LINHA-EXIT.
              EXIT.

       800-ENCERRA.
              CLOSE NORM1 NORM2 NORM3 CADOPER DADOS.
       800-ENCERRA-EXIT.
              EXIT.
