000100 IDENTIFICATION       DIVISION.                                           
000110 PROGRAM-ID.          NORM010.                                            
000120 AUTHOR.              W.A. BIGAL.                                         
000130 INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.                   
000140 DATE-WRITTEN.        10/03/1987.                                         
000150 DATE-COMPILED.                                                           
000160 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000170*REMARKS.      PASSO 1 DO CICLO CONSDESP. LE OS TRES ARQUIVOS             
000180*              TRIMESTRAIS BRUTOS DO DEMONSTRATIVO CONTABIL,              
000190*              PADRONIZA CABECALHO E CAMPOS NUMERICOS, FILTRA             
000200*              A CONTA DE DESPESAS COM EVENTOS/SINISTROS E                
000210*              GRAVA OS ARQUIVOS NORMALIZADOS PARA O TRANS020.            
000220*              E O PRIMEIRO PASSO DO CICLO: NORM010, TRANS020,            
000230*              VALID030 E PROJ040, NESTA ORDEM.                           
000240*                                                                         
000250*--------------------------------------------------------------           
000260* HISTORICO DE ALTERACOES                                                 
000270*--------------------------------------------------------------           
000280* DATA       PROG  CHAMADO   DESCRICAO                                    
000290* ---------- ----- --------- -------------------------------              
000300* 10/03/1987 WAB   CD-0001   VERSAO INICIAL DO PASSO DE           CD0001  
000310*                            NORMALIZACAO DOS TRES TRIMESTRES.            
000320* 22/07/1988 WAB   CD-0007   CORRIGIDA CONTAGEM DE REGISTROS      CD0007  
000330*                            DESCARTADOS POR LINHA EM BRANCO.             
000340* 19/11/1990 RSA   CD-0018   TROCA DE VIRGULA POR PONTO NOS       CD0018  
000350*                            CAMPOS DE SALDO INICIAL E FINAL.             
000360* 23/03/1992 RSA   CD-0025   FILTRO DE DESCRICAO PASSOU A         CD0025  
000370*                            IGNORAR CAIXA E ESPACOS INTERNOS.            
000380* 11/01/1994 WBF   CD-0031   CORRECAO NA RETIRADA DE ASPAS NO     CD0031  
000390*                            FINAL DO CAMPO.                              
000400* 14/07/1998 MCS   CD-0044   REVISAO GERAL PARA O ANO 2000.       CD0044  
000410* 22/01/1999 MCS   CD-0045   TESTE DE VIRADA DE SECULO NOS        CD0045  
000420*                            ARQUIVOS DE ENTRADA - SEM IMPACTO.           
000430* 15/05/2002 EOF   CD-0052   ACRESCIDOS CONTADORES DE LIDOS,      CD0052  
000440*                            GRAVADOS E DESCARTADOS NO LOG.               
000450* 09/09/2005 EOF   CD-0058   PEQUENO AJUSTE NO CALCULO DO         CD0058  
000460*                            TAMANHO UTIL DA LINHA DE ENTRADA.            
000470* 14/03/2008 EOF   CD-0061   COMPARACAO DA DESCRICAO COMPARAVA    CD0061  
000480*                            SO OS 28 PRIMEIROS BYTES DO CAMPO            
000490*                            LIMPO, ACEITANDO POR ENGANO CONTAS           
000500*                            QUE SO COMECAVAM COM O NOME DA               
000510*                            CONTA DE SINISTROS. PASSOU A                 
000520*                            COMPARAR O CAMPO INTEIRO.                    
000530*--------------------------------------------------------------           
000540                                                                          
000550*==============================================================           
000560 ENVIRONMENT          DIVISION.                                           
000570 CONFIGURATION        SECTION.                                            
000580 SOURCE-COMPUTER.     IBM-4381.                                           
000590 OBJECT-COMPUTER.     IBM-4381.                                           
000600 SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".                
000610                                                                          
000620 INPUT-OUTPUT         SECTION.                                            
000630 FILE-CONTROL.                                                            
000640        SELECT TRIM1 ASSIGN TO DISK                                       
000650        ORGANIZATION IS LINE SEQUENTIAL.                                  
000660                                                                          
000670        SELECT TRIM2 ASSIGN TO DISK                                       
000680        ORGANIZATION IS LINE SEQUENTIAL.                                  
000690                                                                          
000700        SELECT TRIM3 ASSIGN TO DISK                                       
000710        ORGANIZATION IS LINE SEQUENTIAL.                                  
000720                                                                          
000730        SELECT NORM1 ASSIGN TO DISK                                       
000740        ORGANIZATION IS LINE SEQUENTIAL.                                  
000750                                                                          
000760        SELECT NORM2 ASSIGN TO DISK                                       
000770        ORGANIZATION IS LINE SEQUENTIAL.                                  
000780                                                                          
000790        SELECT NORM3 ASSIGN TO DISK                                       
000800        ORGANIZATION IS LINE SEQUENTIAL.                                  
000810                                                                          
000820*==============================================================           
000830 DATA                 DIVISION.                                           
000840 FILE                 SECTION.                                            
000850                                                                          
000860 FD     TRIM1                                                             
000870        LABEL RECORD ARE STANDARD                                         
000880        VALUE OF FILE-ID IS "TRIM1.CSV".                                  
000890 01     REG-TRIM1.                                                        
000900        02 REG-TRIM1-TEXTO   PIC X(396).                                  
000910        02 FILLER            PIC X(004).                                  
000920                                                                          
000930 FD     TRIM2                                                             
000940        LABEL RECORD ARE STANDARD                                         
000950        VALUE OF FILE-ID IS "TRIM2.CSV".                                  
000960 01     REG-TRIM2.                                                        
000970        02 REG-TRIM2-TEXTO   PIC X(396).                                  
000980        02 FILLER            PIC X(004).                                  
000990                                                                          
001000 FD     TRIM3                                                             
001010        LABEL RECORD ARE STANDARD                                         
001020        VALUE OF FILE-ID IS "TRIM3.CSV".                                  
001030 01     REG-TRIM3.                                                        
001040        02 REG-TRIM3-TEXTO   PIC X(396).                                  
001050        02 FILLER            PIC X(004).                                  
001060                                                                          
001070 FD     NORM1                                                             
001080        LABEL RECORD ARE STANDARD                                         
001090        VALUE OF FILE-ID IS "NORM1.CSV".                                  
001100 01     REG-NORM1.                                                        
001110        02 REG-NORM1-TEXTO   PIC X(396).                                  
001120        02 FILLER            PIC X(004).                                  
001130                                                                          
001140 FD     NORM2                                                             
001150        LABEL RECORD ARE STANDARD                                         
001160        VALUE OF FILE-ID IS "NORM2.CSV".                                  
001170 01     REG-NORM2.                                                        
001180        02 REG-NORM2-TEXTO   PIC X(396).                                  
001190        02 FILLER            PIC X(004).                                  
001200                                                                          
001210 FD     NORM3                                                             
001220        LABEL RECORD ARE STANDARD                                         
001230        VALUE OF FILE-ID IS "NORM3.CSV".                                  
001240 01     REG-NORM3.                                                        
001250        02 REG-NORM3-TEXTO   PIC X(396).                                  
001260        02 FILLER            PIC X(004).                                  
001270                                                                          
001280 WORKING-STORAGE      SECTION.                                            
001290 77     WS-ARQ-ATUAL         PIC 9(01) COMP VALUE 1.                      
001300 77     WS-FIM-BRUTO         PIC X(03) VALUE "NAO".                       
001310 77     WS-EH-CABECALHO      PIC X(03) VALUE "SIM".                       
001320 77     WS-LINHA-VALIDA      PIC X(03) VALUE "SIM".                       
001330 77     WS-QTD-LIDOS         PIC 9(07) COMP VALUE ZERO.                   
001340 77     WS-QTD-GRAVADOS      PIC 9(07) COMP VALUE ZERO.                   
001350 77     WS-QTD-DESCARTADOS   PIC 9(07) COMP VALUE ZERO.                   
001360 77     IX-TAB               PIC 9(02) COMP VALUE ZERO.                   
001370 77     IX-CARACTER          PIC 9(03) COMP VALUE ZERO.                   
001380 77     WS-PONTEIRO          PIC 9(03) COMP VALUE 1.                      
001390 77     WS-TAM-LINHA         PIC 9(03) COMP VALUE ZERO.                   
001400 77     WS-POS-DESTINO       PIC 9(02) COMP VALUE ZERO.                   
001410 77     WS-QTD-SEPARADOR     PIC 9(02) COMP VALUE ZERO.                   
001420 77     WS-QTD-DIGITOS       PIC 9(02) COMP VALUE ZERO.                   
001430 77     WS-NUM-OK            PIC X(03) VALUE "SIM".                       
001440 77     WS-CAMPO-NUMERICO-OK PIC X(03) VALUE "SIM".                       
001450 77     WS-ALFA-MINUSC       PIC X(26)                                    
001460        VALUE "abcdefghijklmnopqrstuvwxyz".                               
001470 77     WS-ALFA-MAIUSC       PIC X(26)                                    
001480        VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
001490 77     WS-CONST-DESCRICAO   PIC X(62)                                    
001500        VALUE "despesascomeventos/sinistros".                             
001510                                                                          
001520 01     REG-BRUTO-COMUM.                                                  
001530        02 REG-BRUTO-COMUM-TXT  PIC X(396).                               
001540        02 FILLER               PIC X(004).                               
001550                                                                          
001560 01     REG-NORMAL-COMUM.                                                 
001570        02 REG-NORMAL-COMUM-TXT PIC X(396).                               
001580        02 FILLER               PIC X(004).                               
001590                                                                          
001600 01     WS-TABELA-CAMPOS.                                                 
001610        02 WS-CAMPO OCCURS 6 TIMES PIC X(62).                             
001620        02 FILLER PIC X(04) VALUE SPACES.                                 
001630                                                                          
001640 01     WS-CAMPOS-NOMEADOS REDEFINES WS-TABELA-CAMPOS.                    
001650        02 WS-CAMPO-DATA        PIC X(62).                                
001660        02 WS-CAMPO-REGANS      PIC X(62).                                
001670        02 WS-CAMPO-CTACONT     PIC X(62).                                
001680        02 WS-CAMPO-DESCRICAO   PIC X(62).                                
001690        02 WS-CAMPO-SALDOINI    PIC X(62).                                
001700        02 WS-CAMPO-SALDOFIN    PIC X(62).                                
001710        02 FILLER               PIC X(04).                                
001720                                                                          
001730 01     WS-TABELA-CARACTERES REDEFINES WS-TABELA-CAMPOS.                  
001740        02 WS-CARACTER-TAB OCCURS 376 TIMES PIC X(01).                    
001750                                                                          
001760 01     WS-CAMPO-FMT-TAB.                                                 
001770        02 WS-CAMPO-FMT OCCURS 6 TIMES PIC X(66).                         
001780        02 FILLER PIC X(04) VALUE SPACES.                                 
001790                                                                          
001800 01     WS-TAM-CAMPO-TAB.                                                 
001810        02 WS-TAM-CAMPO OCCURS 6 TIMES PIC 9(02) COMP.                    
001820        02 FILLER PIC X(04) VALUE SPACES.                                 
001830                                                                          
001840 01     WS-TAM-FMT-TAB.                                                   
001850        02 WS-TAM-FMT OCCURS 6 TIMES PIC 9(02) COMP.                      
001860        02 FILLER PIC X(04) VALUE SPACES.                                 
001870                                                                          
001880 01     WS-CAMPO-NUMERICO.                                                
001890        02 WS-NUM-TEXTO PIC X(20).                                        
001900        02 FILLER       PIC X(05) VALUE SPACES.                           
001910                                                                          
001920 01     WS-CAMPO-NUMERICO-R REDEFINES WS-CAMPO-NUMERICO.                  
001930        02 WS-NUM-CARACTER OCCURS 25 TIMES PIC X(01).                     
001940                                                                          
001950 01     WS-DESCRICAO-LIMPA.                                               
001960        02 WS-DESCR-SEM-ESP PIC X(62).                                    
001970        02 FILLER           PIC X(08) VALUE SPACES.                       
001980                                                                          
001990*==============================================================           
002000 PROCEDURE            DIVISION.                                           
002010                                                                          
002020 000-INICIO.                                                              
002030        PERFORM 100-ABRE-ENTRADAS THRU 100-ABRE-ENTRADAS-EXIT.            
002040        MOVE 1 TO WS-ARQ-ATUAL.                                           
002050        PERFORM 900-PROCESSA-TRIMESTRE                                    
002060                THRU 900-PROCESSA-TRIMESTRE-EXIT.                         
002070        MOVE 2 TO WS-ARQ-ATUAL.                                           
002080        PERFORM 900-PROCESSA-TRIMESTRE                                    
002090                THRU 900-PROCESSA-TRIMESTRE-EXIT.                         
002100        MOVE 3 TO WS-ARQ-ATUAL.                                           
002110        PERFORM 900-PROCESSA-TRIMESTRE                                    
002120                THRU 900-PROCESSA-TRIMESTRE-EXIT.                         
002130        PERFORM 800-ENCERRA THRU 800-ENCERRA-EXIT.                        
002140        STOP RUN.                                                         
002150                                                                          
002160 100-ABRE-ENTRADAS.                                                       
002170        OPEN INPUT  TRIM1 TRIM2 TRIM3.                                    
002180        OPEN OUTPUT NORM1 NORM2 NORM3.                                    
002190 100-ABRE-ENTRADAS-EXIT.                                                  
002200        EXIT.                                                             
002210                                                                          
002220 900-PROCESSA-TRIMESTRE.                                                  
002230        MOVE "NAO" TO WS-FIM-BRUTO.                                       
002240        MOVE "SIM" TO WS-EH-CABECALHO.                                    
002250        PERFORM 920-LE-BRUTO THRU 920-LE-BRUTO-EXIT.                      
002260        PERFORM 930-TRATA-LINHA THRU 930-TRATA-LINHA-EXIT                 
002270                UNTIL WS-FIM-BRUTO EQUAL "SIM".                           
002280 900-PROCESSA-TRIMESTRE-EXIT.                                             
002290        EXIT.                                                             
002300                                                                          
002310* 22/07/1988 WAB CD-0007 - LEITURA AGORA DISTINGUE OS TRES        CD0007  
002320* ARQUIVOS DE ENTRADA PELO SWITCH WS-ARQ-ATUAL.                           
002330 920-LE-BRUTO.                                                            
002340        IF WS-ARQ-ATUAL EQUAL 1                                           
002350           GO TO 921-LE-TRIM1.                                            
002360        IF WS-ARQ-ATUAL EQUAL 2                                           
002370           GO TO 922-LE-TRIM2.                                            
002380        GO TO 923-LE-TRIM3.                                               
002390 921-LE-TRIM1.                                                            
002400        READ TRIM1 AT END MOVE "SIM" TO WS-FIM-BRUTO.                     
002410        IF WS-FIM-BRUTO EQUAL "SIM"                                       
002420           GO TO 920-LE-BRUTO-EXIT.                                       
002430        MOVE REG-TRIM1 TO REG-BRUTO-COMUM.                                
002440        GO TO 925-CONTA-LIDO.                                             
002450 922-LE-TRIM2.                                                            
002460        READ TRIM2 AT END MOVE "SIM" TO WS-FIM-BRUTO.                     
002470        IF WS-FIM-BRUTO EQUAL "SIM"                                       
002480           GO TO 920-LE-BRUTO-EXIT.                                       
002490        MOVE REG-TRIM2 TO REG-BRUTO-COMUM.                                
002500        GO TO 925-CONTA-LIDO.                                             
002510 923-LE-TRIM3.                                                            
002520        READ TRIM3 AT END MOVE "SIM" TO WS-FIM-BRUTO.                     
002530        IF WS-FIM-BRUTO EQUAL "SIM"                                       
002540           GO TO 920-LE-BRUTO-EXIT.                                       
002550        MOVE REG-TRIM3 TO REG-BRUTO-COMUM.                                
002560 925-CONTA-LIDO.                                                          
002570        ADD 1 TO WS-QTD-LIDOS.                                            
002580 920-LE-BRUTO-EXIT.                                                       
002590        EXIT.                                                             
002600                                                                          
002610 930-TRATA-LINHA.                                                         
002620        PERFORM 300-PARTE-CAMPOS THRU 300-PARTE-CAMPOS-EXIT.              
002630        IF WS-EH-CABECALHO EQUAL "SIM"                                    
002640           GO TO 932-TRATA-CABECALHO.                                     
002650        PERFORM 320-NORMALIZA-NUMERO                                      
002660                THRU 320-NORMALIZA-NUMERO-EXIT.                           
002670        PERFORM 340-REGISTRO-EM-BRANCO                                    
002680                THRU 340-REGISTRO-EM-BRANCO-EXIT.                         
002690        IF WS-LINHA-VALIDA NOT EQUAL "SIM"                                
002700           GO TO 936-DESCARTA-LINHA.                                      
002710        PERFORM 330-FILTRA-DESCRICAO                                      
002720                THRU 330-FILTRA-DESCRICAO-EXIT.                           
002730        IF WS-LINHA-VALIDA NOT EQUAL "SIM"                                
002740           GO TO 936-DESCARTA-LINHA.                                      
002750        PERFORM 350-GRAVA-NORMALIZADO                                     
002760                THRU 350-GRAVA-NORMALIZADO-EXIT.                          
002770        GO TO 938-PROXIMA-LINHA.                                          
002780 932-TRATA-CABECALHO.                                                     
002790        PERFORM 210-NORMALIZA-CABECALHO                                   
002800                THRU 210-NORMALIZA-CABECALHO-EXIT.                        
002810        PERFORM 350-GRAVA-NORMALIZADO                                     
002820                THRU 350-GRAVA-NORMALIZADO-EXIT.                          
002830        MOVE "NAO" TO WS-EH-CABECALHO.                                    
002840        GO TO 938-PROXIMA-LINHA.                                          
002850 936-DESCARTA-LINHA.                                                      
002860        ADD 1 TO WS-QTD-DESCARTADOS.                                      
002870 938-PROXIMA-LINHA.                                                       
002880        PERFORM 920-LE-BRUTO THRU 920-LE-BRUTO-EXIT.                      
002890 930-TRATA-LINHA-EXIT.                                                    
002900        EXIT.                                                             
002910                                                                          
002920 300-PARTE-CAMPOS.                                                        
002930        MOVE SPACES TO WS-TABELA-CAMPOS.                                  
002940        MOVE 1 TO WS-PONTEIRO.                                            
002950        PERFORM 310-CALCULA-TAMANHO                                       
002960                THRU 310-CALCULA-TAMANHO-EXIT.                            
002970        PERFORM 305-EXTRAI-CAMPO THRU 305-EXTRAI-CAMPO-EXIT               
002980                VARYING IX-TAB FROM 1 BY 1                                
002990                UNTIL IX-TAB > 6                                          
003000                   OR WS-PONTEIRO > WS-TAM-LINHA.                         
003010 300-PARTE-CAMPOS-EXIT.                                                   
003020        EXIT.                                                             
003030                                                                          
003040 305-EXTRAI-CAMPO.                                                        
003050        UNSTRING REG-BRUTO-COMUM DELIMITED BY ";"                         
003060                INTO WS-CAMPO(IX-TAB)                                     
003070                WITH POINTER WS-PONTEIRO.                                 
003080        PERFORM 360-TIRA-ASPAS THRU 360-TIRA-ASPAS-EXIT.                  
003090 305-EXTRAI-CAMPO-EXIT.                                                   
003100        EXIT.                                                             
003110                                                                          
003120 310-CALCULA-TAMANHO.                                                     
003130        MOVE 396 TO WS-TAM-LINHA.                                         
003140 310-LOOP.                                                                
003150        IF WS-TAM-LINHA EQUAL ZERO                                        
003160           GO TO 310-CALCULA-TAMANHO-EXIT.                                
003170        IF REG-BRUTO-COMUM(WS-TAM-LINHA:1) NOT EQUAL SPACE                
003180           GO TO 310-CALCULA-TAMANHO-EXIT.                                
003190        SUBTRACT 1 FROM WS-TAM-LINHA.                                     
003200        GO TO 310-LOOP.                                                   
003210 310-CALCULA-TAMANHO-EXIT.                                                
003220        EXIT.                                                             
003230                                                                          
003240 360-TIRA-ASPAS.                                                          
003250        IF WS-CAMPO(IX-TAB)(1:1) EQUAL QUOTE                              
003260           MOVE WS-CAMPO(IX-TAB)(2:61) TO WS-CAMPO(IX-TAB).               
003270        PERFORM 362-TIRA-ASPAS-FINAL                                      
003280                THRU 362-TIRA-ASPAS-FINAL-EXIT.                           
003290 360-TIRA-ASPAS-EXIT.                                                     
003300        EXIT.                                                             
003310                                                                          
003320 362-TIRA-ASPAS-FINAL.                                                    
003330        MOVE 62 TO IX-CARACTER.                                           
003340 362-LOOP.                                                                
003350        IF IX-CARACTER EQUAL ZERO                                         
003360           GO TO 362-TIRA-ASPAS-FINAL-EXIT.                               
003370        IF WS-CAMPO(IX-TAB)(IX-CARACTER:1) EQUAL SPACE                    
003380           SUBTRACT 1 FROM IX-CARACTER                                    
003390           GO TO 362-LOOP.                                                
003400        IF WS-CAMPO(IX-TAB)(IX-CARACTER:1) EQUAL QUOTE                    
003410           MOVE SPACE TO WS-CAMPO(IX-TAB)(IX-CARACTER:1).                 
003420 362-TIRA-ASPAS-FINAL-EXIT.                                               
003430        EXIT.                                                             
003440                                                                          
003450 210-NORMALIZA-CABECALHO.                                                 
003460        PERFORM 220-MAIUSCULA THRU 220-MAIUSCULA-EXIT                     
003470                VARYING IX-TAB FROM 1 BY 1 UNTIL IX-TAB > 6.              
003480 210-NORMALIZA-CABECALHO-EXIT.                                            
003490        EXIT.                                                             
003500                                                                          
003510 220-MAIUSCULA.                                                           
003520        INSPECT WS-CAMPO(IX-TAB)                                          
003530                CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAIUSC.              
003540 220-MAIUSCULA-EXIT.                                                      
003550        EXIT.                                                             
003560                                                                          
003570* 19/11/1990 RSA CD-0018 - NORMALIZACAO DE VIRGULA PARA PONTO     CD0018  
003580* NOS DOIS CAMPOS DE SALDO (5 E 6 NA TABELA DE CAMPOS).                   
003590 320-NORMALIZA-NUMERO.                                                    
003600        PERFORM 322-TROCA-VIRGULA THRU 322-TROCA-VIRGULA-EXIT             
003610                VARYING IX-TAB FROM 5 BY 1 UNTIL IX-TAB > 6.              
003620 320-NORMALIZA-NUMERO-EXIT.                                               
003630        EXIT.                                                             
003640                                                                          
003650 322-TROCA-VIRGULA.                                                       
003660        PERFORM 324-EH-NUMERICO THRU 324-EH-NUMERICO-EXIT.                
003670        IF WS-CAMPO-NUMERICO-OK EQUAL "SIM"                               
003680           INSPECT WS-CAMPO(IX-TAB) REPLACING ALL "," BY ".".             
003690 322-TROCA-VIRGULA-EXIT.                                                  
003700        EXIT.                                                             
003710                                                                          
003720 324-EH-NUMERICO.                                                         
003730        MOVE WS-CAMPO(IX-TAB) TO WS-NUM-TEXTO.                            
003740        MOVE "SIM" TO WS-CAMPO-NUMERICO-OK.                               
003750        MOVE ZERO TO WS-QTD-SEPARADOR.                                    
003760        MOVE 1 TO IX-CARACTER.                                            
003770 324-LOOP.                                                                
003780        IF IX-CARACTER > 20                                               
003790           GO TO 324-EH-NUMERICO-EXIT.                                    
003800        IF WS-NUM-CARACTER(IX-CARACTER) EQUAL SPACE                       
003810           GO TO 324-EH-NUMERICO-EXIT.                                    
003820        IF IX-CARACTER EQUAL 1 AND                                        
003830           WS-NUM-CARACTER(1) EQUAL "-"                                   
003840           GO TO 324-PROXIMO.                                             
003850        IF WS-NUM-CARACTER(IX-CARACTER) EQUAL ","                         
003860           OR WS-NUM-CARACTER(IX-CARACTER) EQUAL "."                      
003870           ADD 1 TO WS-QTD-SEPARADOR                                      
003880           IF WS-QTD-SEPARADOR > 1                                        
003890              MOVE "NAO" TO WS-CAMPO-NUMERICO-OK                          
003900              GO TO 324-EH-NUMERICO-EXIT                                  
003910           ELSE                                                           
003920              GO TO 324-PROXIMO.                                          
003930        IF WS-NUM-CARACTER(IX-CARACTER) IS NOT CLASSE-DIGITO              
003940           MOVE "NAO" TO WS-CAMPO-NUMERICO-OK                             
003950           GO TO 324-EH-NUMERICO-EXIT.                                    
003960 324-PROXIMO.                                                             
003970        ADD 1 TO IX-CARACTER.                                             
003980        GO TO 324-LOOP.                                                   
003990 324-EH-NUMERICO-EXIT.                                                    
004000        EXIT.                                                             
004010                                                                          
004020* 23/03/1992 RSA CD-0025 - COMPARACAO DA DESCRICAO IGNORA         CD0025  
004030* CAIXA E ESPACOS/ASPAS INTERNOS, POIS O LAYOUT DE ORIGEM                 
004040* NAO E SEMPRE CONSISTENTE ENTRE TRIMESTRES.                              
004050* 14/03/2008 EOF CD-0061 - A COMPARACAO E DO CAMPO LIMPO          CD0061  
004060* INTEIRO (WS-CONST-DESCRICAO AGORA TEM OS MESMOS 62 BYTES DE             
004070* WS-DESCR-SEM-ESP, PREENCHIDO COM BRANCOS), E NAO SO DOS 28              
004080* PRIMEIROS BYTES - DO CONTRARIO UMA CONTA QUE SO COMECASSE               
004090* COM O NOME DA CONTA DE SINISTROS TAMBEM ENTRARIA NO CORTE.              
004100 330-FILTRA-DESCRICAO.                                                    
004110        MOVE SPACES TO WS-DESCR-SEM-ESP.                                  
004120        MOVE 0 TO WS-POS-DESTINO.                                         
004130        PERFORM 332-COPIA-SEM-ESPACO                                      
004140                THRU 332-COPIA-SEM-ESPACO-EXIT                            
004150                VARYING IX-CARACTER FROM 1 BY 1                           
004160                UNTIL IX-CARACTER > 62.                                   
004170        INSPECT WS-DESCR-SEM-ESP                                          
004180                CONVERTING WS-ALFA-MAIUSC TO WS-ALFA-MINUSC.              
004190        IF WS-DESCR-SEM-ESP EQUAL WS-CONST-DESCRICAO                      
004200           MOVE "SIM" TO WS-LINHA-VALIDA                                  
004210        ELSE                                                              
004220           MOVE "NAO" TO WS-LINHA-VALIDA.                                 
004230 330-FILTRA-DESCRICAO-EXIT.                                               
004240        EXIT.                                                             
004250                                                                          
004260 332-COPIA-SEM-ESPACO.                                                    
004270        IF WS-CAMPO-DESCRICAO(IX-CARACTER:1) NOT EQUAL SPACE              
004280           AND WS-CAMPO-DESCRICAO(IX-CARACTER:1) NOT EQUAL QUOTE          
004290           ADD 1 TO WS-POS-DESTINO                                        
004300           MOVE WS-CAMPO-DESCRICAO(IX-CARACTER:1)                         
004310                TO WS-DESCR-SEM-ESP(WS-POS-DESTINO:1).                    
004320 332-COPIA-SEM-ESPACO-EXIT.                                               
004330        EXIT.                                                             
004340                                                                          
004350 340-REGISTRO-EM-BRANCO.                                                  
004360        MOVE "NAO" TO WS-LINHA-VALIDA.                                    
004370        MOVE 1 TO IX-CARACTER.                                            
004380 340-LOOP.                                                                
004390        IF IX-CARACTER > 376                                              
004400           GO TO 340-REGISTRO-EM-BRANCO-EXIT.                             
004410        IF WS-CARACTER-TAB(IX-CARACTER) NOT EQUAL SPACE                   
004420           MOVE "SIM" TO WS-LINHA-VALIDA                                  
004430           GO TO 340-REGISTRO-EM-BRANCO-EXIT.                             
004440        ADD 1 TO IX-CARACTER.                                             
004450        GO TO 340-LOOP.                                                   
004460 340-REGISTRO-EM-BRANCO-EXIT.                                             
004470        EXIT.                                                             
004480                                                                          
004490 350-GRAVA-NORMALIZADO.                                                   
004500        MOVE SPACES TO REG-NORMAL-COMUM.                                  
004510        PERFORM 360-FORMATA-CAMPO THRU 360-FORMATA-CAMPO-EXIT             
004520                VARYING IX-TAB FROM 1 BY 1 UNTIL IX-TAB > 6.              
004530        PERFORM 355-MONTA-LINHA THRU 355-MONTA-LINHA-EXIT.                
004540        PERFORM 357-ESCREVE-ARQUIVO                                       
004550                THRU 357-ESCREVE-ARQUIVO-EXIT.                            
004560        ADD 1 TO WS-QTD-GRAVADOS.                                         
004570 350-GRAVA-NORMALIZADO-EXIT.                                              
004580        EXIT.                                                             
004590                                                                          
004600 355-MONTA-LINHA.                                                         
004610        STRING WS-CAMPO-FMT(1)(1:WS-TAM-FMT(1)) DELIMITED SIZE            
004620               ";"                               DELIMITED SIZE           
004630               WS-CAMPO-FMT(2)(1:WS-TAM-FMT(2)) DELIMITED SIZE            
004640               ";"                               DELIMITED SIZE           
004650               WS-CAMPO-FMT(3)(1:WS-TAM-FMT(3)) DELIMITED SIZE            
004660               ";"                               DELIMITED SIZE           
004670               WS-CAMPO-FMT(4)(1:WS-TAM-FMT(4)) DELIMITED SIZE            
004680               ";"                               DELIMITED SIZE           
004690               WS-CAMPO-FMT(5)(1:WS-TAM-FMT(5)) DELIMITED SIZE            
004700               ";"                               DELIMITED SIZE           
004710               WS-CAMPO-FMT(6)(1:WS-TAM-FMT(6)) DELIMITED SIZE            
004720            INTO REG-NORMAL-COMUM.                                        
004730 355-MONTA-LINHA-EXIT.                                                    
004740        EXIT.                                                             
004750                                                                          
004760 357-ESCREVE-ARQUIVO.                                                     
004770        IF WS-ARQ-ATUAL EQUAL 1                                           
004780           MOVE REG-NORMAL-COMUM TO REG-NORM1                             
004790           WRITE REG-NORM1                                                
004800           GO TO 357-ESCREVE-ARQUIVO-EXIT.                                
004810        IF WS-ARQ-ATUAL EQUAL 2                                           
004820           MOVE REG-NORMAL-COMUM TO REG-NORM2                             
004830           WRITE REG-NORM2                                                
004840           GO TO 357-ESCREVE-ARQUIVO-EXIT.                                
004850        MOVE REG-NORMAL-COMUM TO REG-NORM3.                               
004860        WRITE REG-NORM3.                                                  
004870 357-ESCREVE-ARQUIVO-EXIT.                                                
004880        EXIT.                                                             
004890                                                                          
004900 360-FORMATA-CAMPO.                                                       
004910        IF WS-EH-CABECALHO EQUAL "SIM"                                    
004920           PERFORM 362-SEMPRE-ASPAS THRU 362-SEMPRE-ASPAS-EXIT            
004930        ELSE                                                              
004940           PERFORM 364-ASPAS-SE-TEXTO                                     
004950                   THRU 364-ASPAS-SE-TEXTO-EXIT.                          
004960        PERFORM 371-CALCULA-TAM-FMT                                       
004970                THRU 371-CALCULA-TAM-FMT-EXIT.                            
004980 360-FORMATA-CAMPO-EXIT.                                                  
004990        EXIT.                                                             
005000                                                                          
005010 362-SEMPRE-ASPAS.                                                        
005020        PERFORM 368-CALCULA-TAM-CAMPO                                     
005030                THRU 368-CALCULA-TAM-CAMPO-EXIT.                          
005040        MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).                              
005050        IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO                                
005060           STRING QUOTE DELIMITED SIZE                                    
005070                  QUOTE DELIMITED SIZE                                    
005080               INTO WS-CAMPO-FMT(IX-TAB)                                  
005090        ELSE                                                              
005100           STRING QUOTE DELIMITED SIZE                                    
005110                  WS-CAMPO(IX-TAB)(1:WS-TAM-CAMPO(IX-TAB))                
005120                     DELIMITED SIZE                                       
005130                  QUOTE DELIMITED SIZE                                    
005140               INTO WS-CAMPO-FMT(IX-TAB).                                 
005150 362-SEMPRE-ASPAS-EXIT.                                                   
005160        EXIT.                                                             
005170                                                                          
005180 364-ASPAS-SE-TEXTO.                                                      
005190        PERFORM 366-EH-NUMERICO-ESTRITO                                   
005200                THRU 366-EH-NUMERICO-ESTRITO-EXIT.                        
005210        PERFORM 368-CALCULA-TAM-CAMPO                                     
005220                THRU 368-CALCULA-TAM-CAMPO-EXIT.                          
005230        MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).                              
005240        IF WS-NUM-OK EQUAL "SIM"                                          
005250           MOVE WS-CAMPO(IX-TAB) TO WS-CAMPO-FMT(IX-TAB)                  
005260        ELSE                                                              
005270           IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO                             
005280              STRING QUOTE DELIMITED SIZE                                 
005290                     QUOTE DELIMITED SIZE                                 
005300                  INTO WS-CAMPO-FMT(IX-TAB)                               
005310           ELSE                                                           
005320              STRING QUOTE DELIMITED SIZE                                 
005330                     WS-CAMPO(IX-TAB)(1:WS-TAM-CAMPO(IX-TAB))             
005340                        DELIMITED SIZE                                    
005350                     QUOTE DELIMITED SIZE                                 
005360                  INTO WS-CAMPO-FMT(IX-TAB).                              
005370 364-ASPAS-SE-TEXTO-EXIT.                                                 
005380        EXIT.                                                             
005390                                                                          
005400 366-EH-NUMERICO-ESTRITO.                                                 
005410        MOVE WS-CAMPO(IX-TAB) TO WS-NUM-TEXTO.                            
005420        MOVE "SIM" TO WS-NUM-OK.                                          
005430        MOVE ZERO TO WS-QTD-SEPARADOR.                                    
005440        MOVE ZERO TO WS-QTD-DIGITOS.                                      
005450        MOVE 1 TO IX-CARACTER.                                            
005460 366-LOOP.                                                                
005470        IF IX-CARACTER > 20                                               
005480           GO TO 366-VERIFICA-FINAL.                                      
005490        IF WS-NUM-CARACTER(IX-CARACTER) EQUAL SPACE                       
005500           GO TO 366-VERIFICA-FINAL.                                      
005510        IF IX-CARACTER EQUAL 1 AND                                        
005520           WS-NUM-CARACTER(1) EQUAL "-"                                   
005530           GO TO 366-PROXIMO.                                             
005540        IF WS-NUM-CARACTER(IX-CARACTER) EQUAL "."                         
005550           ADD 1 TO WS-QTD-SEPARADOR                                      
005560           GO TO 366-PROXIMO.                                             
005570        IF WS-NUM-CARACTER(IX-CARACTER) IS CLASSE-DIGITO                  
005580           ADD 1 TO WS-QTD-DIGITOS                                        
005590           GO TO 366-PROXIMO.                                             
005600        MOVE "NAO" TO WS-NUM-OK.                                          
005610        GO TO 366-EH-NUMERICO-ESTRITO-EXIT.                               
005620 366-PROXIMO.                                                             
005630        ADD 1 TO IX-CARACTER.                                             
005640        GO TO 366-LOOP.                                                   
005650 366-VERIFICA-FINAL.                                                      
005660        IF WS-QTD-SEPARADOR > 1 OR WS-QTD-DIGITOS EQUAL ZERO              
005670           MOVE "NAO" TO WS-NUM-OK.                                       
005680 366-EH-NUMERICO-ESTRITO-EXIT.                                            
005690        EXIT.                                                             
005700                                                                          
005710 368-CALCULA-TAM-CAMPO.                                                   
005720        MOVE 62 TO WS-TAM-CAMPO(IX-TAB).                                  
005730 368-LOOP.                                                                
005740        IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO                                
005750           GO TO 368-CALCULA-TAM-CAMPO-EXIT.                              
005760        IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(IX-TAB):1)                       
005770              NOT EQUAL SPACE                                             
005780           GO TO 368-CALCULA-TAM-CAMPO-EXIT.                              
005790        SUBTRACT 1 FROM WS-TAM-CAMPO(IX-TAB).                             
005800        GO TO 368-LOOP.                                                   
005810 368-CALCULA-TAM-CAMPO-EXIT.                                              
005820        EXIT.                                                             
005830                                                                          
005840 371-CALCULA-TAM-FMT.                                                     
005850        MOVE 66 TO WS-TAM-FMT(IX-TAB).                                    
005860 371-LOOP.                                                                
005870        IF WS-TAM-FMT(IX-TAB) EQUAL ZERO                                  
005880           GO TO 371-CALCULA-TAM-FMT-EXIT.                                
005890        IF WS-CAMPO-FMT(IX-TAB)(WS-TAM-FMT(IX-TAB):1)                     
005900              NOT EQUAL SPACE                                             
005910           GO TO 371-CALCULA-TAM-FMT-EXIT.                                
005920        SUBTRACT 1 FROM WS-TAM-FMT(IX-TAB).                               
005930        GO TO 371-LOOP.                                                   
005940 371-CALCULA-TAM-FMT-EXIT.                                                
005950        EXIT.                                                             
005960                                                                          
005970* 15/05/2002 EOF CD-0052 - LOG FINAL DE CONTADORES DO PASSO.      CD0052  
005980 800-ENCERRA.                                                             
005990        CLOSE TRIM1 TRIM2 TRIM3 NORM1 NORM2 NORM3.                        
006000        DISPLAY "NORM010 - REGISTROS LIDOS.......: "                      
006010                WS-QTD-LIDOS.                                             
006020        DISPLAY "NORM010 - REGISTROS GRAVADOS....: "                      
006030                WS-QTD-GRAVADOS.                                          
006040        DISPLAY "NORM010 - REGISTROS DESCARTADOS.: "                      
006050                WS-QTD-DESCARTADOS.                                       
006060 800-ENCERRA-EXIT.                                                        
006070        EXIT.                                                             
