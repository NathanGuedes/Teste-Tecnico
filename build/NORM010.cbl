       IDENTIFICATION       DIVISION.
       PROGRAM-ID.          NORM010.
       AUTHOR.              W.A. BIGAL.
       INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.
       DATE-WRITTEN.        10/03/1987.
       DATE-COMPILED.
       SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.
      *REMARKS.      PASSO 1 DO CICLO CONSDESP. LE OS TRES ARQUIVOS
      *              TRIMESTRAIS BRUTOS DO DEMONSTRATIVO CONTABIL,
      *              PADRONIZA CABECALHO E CAMPOS NUMERICOS, FILTRA
      *              A CONTA DE DESPESAS COM EVENTOS/SINISTROS E
      *              GRAVA OS ARQUIVOS NORMALIZADOS PARA O TRANS020.
      *              E O PRIMEIRO PASSO DO CICLO: NORM010, TRANS020,
      *              VALID030 E PROJ040, NESTA ORDEM.
      *
      *--------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *--------------------------------------------------------------
      * DATA       PROG  CHAMADO   DESCRICAO
      * ---------- ----- --------- -------------------------------
      * 10/03/1987 WAB   CD-0001   VERSAO INICIAL DO PASSO DE
      *                            NORMALIZACAO DOS TRES TRIMESTRES.
      * 22/07/1988 WAB   CD-0007   CORRIGIDA CONTAGEM DE REGISTROS
      *                            DESCARTADOS POR LINHA EM BRANCO.
      * 19/11/1990 RSA   CD-0018   TROCA DE VIRGULA POR PONTO NOS
      *                            CAMPOS DE SALDO INICIAL E FINAL.
      * 23/03/1992 RSA   CD-0025   FILTRO DE DESCRICAO PASSOU A
      *                            IGNORAR CAIXA E ESPACOS INTERNOS.
      * 11/01/1994 WBF   CD-0031   CORRECAO NA RETIRADA DE ASPAS NO
      *                            FINAL DO CAMPO.
      * 14/07/1998 MCS   CD-0044   REVISAO GERAL PARA O ANO 2000.
      * 22/01/1999 MCS   CD-0045   TESTE DE VIRADA DE SECULO NOS
      *                            ARQUIVOS DE ENTRADA - SEM IMPACTO.
      * 15/05/2002 EOF   CD-0052   ACRESCIDOS CONTADORES DE LIDOS,
      *                            GRAVADOS E DESCARTADOS NO LOG.
      * 09/09/2005 EOF   CD-0058   PEQUENO AJUSTE NO CALCULO DO
      *                            TAMANHO UTIL DA LINHA DE ENTRADA.
      * 14/03/2008 EOF   CD-0061   COMPARACAO DA DESCRICAO COMPARAVA
      *                            SO OS 28 PRIMEIROS BYTES DO CAMPO
      *                            LIMPO, ACEITANDO POR ENGANO CONTAS
      *                            QUE SO COMECAVAM COM O NOME DA
      *                            CONTA DE SINISTROS. PASSOU A
      *                            COMPARAR O CAMPO INTEIRO.
      *--------------------------------------------------------------

      *==============================================================
       ENVIRONMENT          DIVISION.
       CONFIGURATION        SECTION.
       SOURCE-COMPUTER.     IBM-4381.
       OBJECT-COMPUTER.     IBM-4381.
       SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT         SECTION.
       FILE-CONTROL.
              SELECT TRIM1 ASSIGN TO DISK
              ORGANIZATION IS LINE SEQUENTIAL.

              SELECT TRIM2 ASSIGN TO DISK
              ORGANIZATION IS LINE SEQUENTIAL.

              SELECT TRIM3 ASSIGN TO DISK
              ORGANIZATION IS LINE SEQUENTIAL.

              SELECT NORM1 ASSIGN TO DISK
              ORGANIZATION IS LINE SEQUENTIAL.

              SELECT NORM2 ASSIGN TO DISK
              ORGANIZATION IS LINE SEQUENTIAL.

              SELECT NORM3 ASSIGN TO DISK
              ORGANIZATION IS LINE SEQUENTIAL.

      *==============================================================
       DATA                 DIVISION.
       FILE                 SECTION.

       FD     TRIM1
              LABEL RECORD ARE STANDARD
              VALUE OF FILE-ID IS "TRIM1.CSV".
       01     REG-TRIM1.
              02 REG-TRIM1-TEXTO   PIC X(396).
              02 FILLER            PIC X(004).

       FD     TRIM2
              LABEL RECORD ARE STANDARD
              VALUE OF FILE-ID IS "TRIM2.CSV".
       01     REG-TRIM2.
              02 REG-TRIM2-TEXTO   PIC X(396).
              02 FILLER            PIC X(004).

       FD     TRIM3
              LABEL RECORD ARE STANDARD
              VALUE OF FILE-ID IS "TRIM3.CSV".
       01     REG-TRIM3.
              02 REG-TRIM3-TEXTO   PIC X(396).
              02 FILLER            PIC X(004).

       FD     NORM1
              LABEL RECORD ARE STANDARD
              VALUE OF FILE-ID IS "NORM1.CSV".
       01     REG-NORM1.
              02 REG-NORM1-TEXTO   PIC X(396).
              02 FILLER            PIC X(004).

       FD     NORM2
              LABEL RECORD ARE STANDARD
              VALUE OF FILE-ID IS "NORM2.CSV".
       01     REG-NORM2.
              02 REG-NORM2-TEXTO   PIC X(396).
              02 FILLER            PIC X(004).

       FD     NORM3
              LABEL RECORD ARE STANDARD
              VALUE OF FILE-ID IS "NORM3.CSV".
       01     REG-NORM3.
              02 REG-NORM3-TEXTO   PIC X(396).
              02 FILLER            PIC X(004).

       WORKING-STORAGE      SECTION.
       77     WS-ARQ-ATUAL         PIC 9(01) COMP VALUE 1.
       77     WS-FIM-BRUTO         PIC X(03) VALUE "NAO".
       77     WS-EH-CABECALHO      PIC X(03) VALUE "SIM".
       77     WS-LINHA-VALIDA      PIC X(03) VALUE "SIM".
       77     WS-QTD-LIDOS         PIC 9(07) COMP VALUE ZERO.
       77     WS-QTD-GRAVADOS      PIC 9(07) COMP VALUE ZERO.
       77     WS-QTD-DESCARTADOS   PIC 9(07) COMP VALUE ZERO.
       77     IX-TAB               PIC 9(02) COMP VALUE ZERO.
       77     IX-CARACTER          PIC 9(03) COMP VALUE ZERO.
       77     WS-PONTEIRO          PIC 9(03) COMP VALUE 1.
       77     WS-TAM-LINHA         PIC 9(03) COMP VALUE ZERO.
       77     WS-POS-DESTINO       PIC 9(02) COMP VALUE ZERO.
       77     WS-QTD-SEPARADOR     PIC 9(02) COMP VALUE ZERO.
       77     WS-QTD-DIGITOS       PIC 9(02) COMP VALUE ZERO.
       77     WS-NUM-OK            PIC X(03) VALUE "SIM".
       77     WS-CAMPO-NUMERICO-OK PIC X(03) VALUE "SIM".
       77     WS-ALFA-MINUSC       PIC X(26)
              VALUE "abcdefghijklmnopqrstuvwxyz".
       77     WS-ALFA-MAIUSC       PIC X(26)
              VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
       77     WS-CONST-DESCRICAO   PIC X(62)
              VALUE "despesascomeventos/sinistros".

       01     REG-BRUTO-COMUM.
              02 REG-BRUTO-COMUM-TXT  PIC X(396).
              02 FILLER               PIC X(004).

       01     REG-NORMAL-COMUM.
              02 REG-NORMAL-COMUM-TXT PIC X(396).
              02 FILLER               PIC X(004).

       01     WS-TABELA-CAMPOS.
              02 WS-CAMPO OCCURS 6 TIMES PIC X(62).
              02 FILLER PIC X(04) VALUE SPACES.

       01     WS-CAMPOS-NOMEADOS REDEFINES WS-TABELA-CAMPOS.
              02 WS-CAMPO-DATA        PIC X(62).
              02 WS-CAMPO-REGANS      PIC X(62).
              02 WS-CAMPO-CTACONT     PIC X(62).
              02 WS-CAMPO-DESCRICAO   PIC X(62).
              02 WS-CAMPO-SALDOINI    PIC X(62).
              02 WS-CAMPO-SALDOFIN    PIC X(62).
              02 FILLER               PIC X(04).

       01     WS-TABELA-CARACTERES REDEFINES WS-TABELA-CAMPOS.
              02 WS-CARACTER-TAB OCCURS 376 TIMES PIC X(01).

       01     WS-CAMPO-FMT-TAB.
              02 WS-CAMPO-FMT OCCURS 6 TIMES PIC X(66).
              02 FILLER PIC X(04) VALUE SPACES.

       01     WS-TAM-CAMPO-TAB.
              02 WS-TAM-CAMPO OCCURS 6 TIMES PIC 9(02) COMP.
              02 FILLER PIC X(04) VALUE SPACES.

       01     WS-TAM-FMT-TAB.
              02 WS-TAM-FMT OCCURS 6 TIMES PIC 9(02) COMP.
              02 FILLER PIC X(04) VALUE SPACES.

       01     WS-CAMPO-NUMERICO.
              02 WS-NUM-TEXTO PIC X(20).
              02 FILLER       PIC X(05) VALUE SPACES.

       01     WS-CAMPO-NUMERICO-R REDEFINES WS-CAMPO-NUMERICO.
              02 WS-NUM-CARACTER OCCURS 25 TIMES PIC X(01).

       01     WS-DESCRICAO-LIMPA.
              02 WS-DESCR-SEM-ESP PIC X(62).
              02 FILLER           PIC X(08) VALUE SPACES.

      *==============================================================
       PROCEDURE            DIVISION.

       000-INICIO.
              PERFORM 100-ABRE-ENTRADAS THRU 100-ABRE-ENTRADAS-EXIT.
              MOVE 1 TO WS-ARQ-ATUAL.
              PERFORM 900-PROCESSA-TRIMESTRE
                      THRU 900-PROCESSA-TRIMESTRE-EXIT.
              MOVE 2 TO WS-ARQ-ATUAL.
              PERFORM 900-PROCESSA-TRIMESTRE
                      THRU 900-PROCESSA-TRIMESTRE-EXIT.
              MOVE 3 TO WS-ARQ-ATUAL.
              PERFORM 900-PROCESSA-TRIMESTRE
                      THRU 900-PROCESSA-TRIMESTRE-EXIT.
              PERFORM 800-ENCERRA THRU 800-ENCERRA-EXIT.
              STOP RUN.

       100-ABRE-ENTRADAS.
              OPEN INPUT  TRIM1 TRIM2 TRIM3.
              OPEN OUTPUT NORM1 NORM2 NORM3.
       100-ABRE-ENTRADAS-EXIT.
              EXIT.

       900-PROCESSA-TRIMESTRE.
              MOVE "NAO" TO WS-FIM-BRUTO.
              MOVE "SIM" TO WS-EH-CABECALHO.
              PERFORM 920-LE-BRUTO THRU 920-LE-BRUTO-EXIT.
              PERFORM 930-TRATA-LINHA THRU 930-TRATA-LINHA-EXIT
                      UNTIL WS-FIM-BRUTO EQUAL "SIM".
       900-PROCESSA-TRIMESTRE-EXIT.
              EXIT.

      * 22/07/1988 WAB CD-0007 - LEITURA AGORA DISTINGUE OS TRES
      * ARQUIVOS DE ENTRADA PELO SWITCH WS-ARQ-ATUAL.
       920-LE-BRUTO.
              IF WS-ARQ-ATUAL EQUAL 1
                 GO TO 921-LE-TRIM1.
              IF WS-ARQ-ATUAL EQUAL 2
                 GO TO 922-LE-TRIM2.
              GO TO 923-LE-TRIM3.
       921-LE-TRIM1.
              READ TRIM1 AT END MOVE "SIM" TO WS-FIM-BRUTO.
              IF WS-FIM-BRUTO EQUAL "SIM"
                 GO TO 920-LE-BRUTO-EXIT.
              MOVE REG-TRIM1 TO REG-BRUTO-COMUM.
              GO TO 925-CONTA-LIDO.
       922-LE-TRIM2.
              READ TRIM2 AT END MOVE "SIM" TO WS-FIM-BRUTO.
              IF WS-FIM-BRUTO EQUAL "SIM"
                 GO TO 920-LE-BRUTO-EXIT.
              MOVE REG-TRIM2 TO REG-BRUTO-COMUM.
              GO TO 925-CONTA-LIDO.
       923-LE-TRIM3.
              READ TRIM3 AT END MOVE "SIM" TO WS-FIM-BRUTO.
              IF WS-FIM-BRUTO EQUAL "SIM"
                 GO TO 920-LE-BRUTO-EXIT.
              MOVE REG-TRIM3 TO REG-BRUTO-COMUM.
       925-CONTA-LIDO.
              ADD 1 TO WS-QTD-LIDOS.
       920-LE-BRUTO-EXIT.
              EXIT.

       930-TRATA-LINHA.
              PERFORM 300-PARTE-CAMPOS THRU 300-PARTE-CAMPOS-EXIT.
              IF WS-EH-CABECALHO EQUAL "SIM"
                 GO TO 932-TRATA-CABECALHO.
              PERFORM 320-NORMALIZA-NUMERO
                      THRU 320-NORMALIZA-NUMERO-EXIT.
              PERFORM 340-REGISTRO-EM-BRANCO
                      THRU 340-REGISTRO-EM-BRANCO-EXIT.
              IF WS-LINHA-VALIDA NOT EQUAL "SIM"
                 GO TO 936-DESCARTA-LINHA.
              PERFORM 330-FILTRA-DESCRICAO
                      THRU 330-FILTRA-DESCRICAO-EXIT.
              IF WS-LINHA-VALIDA NOT EQUAL "SIM"
                 GO TO 936-DESCARTA-LINHA.
              PERFORM 350-GRAVA-NORMALIZADO
                      THRU 350-GRAVA-NORMALIZADO-EXIT.
              GO TO 938-PROXIMA-LINHA.
       932-TRATA-CABECALHO.
              PERFORM 210-NORMALIZA-CABECALHO
                      THRU 210-NORMALIZA-CABECALHO-EXIT.
              PERFORM 350-GRAVA-NORMALIZADO
                      THRU 350-GRAVA-NORMALIZADO-EXIT.
              MOVE "NAO" TO WS-EH-CABECALHO.
              GO TO 938-PROXIMA-LINHA.
       936-DESCARTA-LINHA.
              ADD 1 TO WS-QTD-DESCARTADOS.
       938-PROXIMA-LINHA.
              PERFORM 920-LE-BRUTO THRU 920-LE-BRUTO-EXIT.
       930-TRATA-LINHA-EXIT.
              EXIT.

       300-PARTE-CAMPOS.
              MOVE SPACES TO WS-TABELA-CAMPOS.
              MOVE 1 TO WS-PONTEIRO.
              PERFORM 310-CALCULA-TAMANHO
                      THRU 310-CALCULA-TAMANHO-EXIT.
              PERFORM 305-EXTRAI-CAMPO THRU 305-EXTRAI-CAMPO-EXIT
                      VARYING IX-TAB FROM 1 BY 1
                      UNTIL IX-TAB > 6
                         OR WS-PONTEIRO > WS-TAM-LINHA.
       300-PARTE-CAMPOS-EXIT.
              EXIT.

       305-EXTRAI-CAMPO.
              UNSTRING REG-BRUTO-COMUM DELIMITED BY ";"
                      INTO WS-CAMPO(IX-TAB)
                      WITH POINTER WS-PONTEIRO.
              PERFORM 360-TIRA-ASPAS THRU 360-TIRA-ASPAS-EXIT.
       305-EXTRAI-CAMPO-EXIT.
              EXIT.

       310-CALCULA-TAMANHO.
              MOVE 396 TO WS-TAM-LINHA.
       310-LOOP.
              IF WS-TAM-LINHA EQUAL ZERO
                 GO TO 310-CALCULA-TAMANHO-EXIT.
              IF REG-BRUTO-COMUM(WS-TAM-LINHA:1) NOT EQUAL SPACE
                 GO TO 310-CALCULA-TAMANHO-EXIT.
              SUBTRACT 1 FROM WS-TAM-LINHA.
              GO TO 310-LOOP.
       310-CALCULA-TAMANHO-EXIT.
              EXIT.

       360-TIRA-ASPAS.
              IF WS-CAMPO(IX-TAB)(1:1) EQUAL QUOTE
                 MOVE WS-CAMPO(IX-TAB)(2:61) TO WS-CAMPO(IX-TAB).
              PERFORM 362-TIRA-ASPAS-FINAL
                      THRU 362-TIRA-ASPAS-FINAL-EXIT.
       360-TIRA-ASPAS-EXIT.
              EXIT.

       362-TIRA-ASPAS-FINAL.
              MOVE 62 TO IX-CARACTER.
       362-LOOP.
              IF IX-CARACTER EQUAL ZERO
                 GO TO 362-TIRA-ASPAS-FINAL-EXIT.
              IF WS-CAMPO(IX-TAB)(IX-CARACTER:1) EQUAL SPACE
                 SUBTRACT 1 FROM IX-CARACTER
                 GO TO 362-LOOP.
              IF WS-CAMPO(IX-TAB)(IX-CARACTER:1) EQUAL QUOTE
                 MOVE SPACE TO WS-CAMPO(IX-TAB)(IX-CARACTER:1).
       362-TIRA-ASPAS-FINAL-EXIT.
              EXIT.

       210-NORMALIZA-CABECALHO.
              PERFORM 220-MAIUSCULA THRU 220-MAIUSCULA-EXIT
                      VARYING IX-TAB FROM 1 BY 1 UNTIL IX-TAB > 6.
       210-NORMALIZA-CABECALHO-EXIT.
              EXIT.

       220-MAIUSCULA.
              INSPECT WS-CAMPO(IX-TAB)
                      CONVERTING WS-ALFA-MINUSC TO WS-ALFA-MAIUSC.
       220-MAIUSCULA-EXIT.
              EXIT.

      * 19/11/1990 RSA CD-0018 - NORMALIZACAO DE VIRGULA PARA PONTO
      * NOS DOIS CAMPOS DE SALDO (5 E 6 NA TABELA DE CAMPOS).
       320-NORMALIZA-NUMERO.
              PERFORM 322-TROCA-VIRGULA THRU 322-TROCA-VIRGULA-EXIT
                      VARYING IX-TAB FROM 5 BY 1 UNTIL IX-TAB > 6.
       320-NORMALIZA-NUMERO-EXIT.
              EXIT.

       322-TROCA-VIRGULA.
              PERFORM 324-EH-NUMERICO THRU 324-EH-NUMERICO-EXIT.
              IF WS-CAMPO-NUMERICO-OK EQUAL "SIM"
                 INSPECT WS-CAMPO(IX-TAB) REPLACING ALL "," BY ".".
       322-TROCA-VIRGULA-EXIT.
              EXIT.

       324-EH-NUMERICO.
              MOVE WS-CAMPO(IX-TAB) TO WS-NUM-TEXTO.
              MOVE "SIM" TO WS-CAMPO-NUMERICO-OK.
              MOVE ZERO TO WS-QTD-SEPARADOR.
              MOVE 1 TO IX-CARACTER.
       324-LOOP.
              IF IX-CARACTER > 20
                 GO TO 324-EH-NUMERICO-EXIT.
              IF WS-NUM-CARACTER(IX-CARACTER) EQUAL SPACE
                 GO TO 324-EH-NUMERICO-EXIT.
              IF IX-CARACTER EQUAL 1 AND
                 WS-NUM-CARACTER(1) EQUAL "-"
                 GO TO 324-PROXIMO.
              IF WS-NUM-CARACTER(IX-CARACTER) EQUAL ","
                 OR WS-NUM-CARACTER(IX-CARACTER) EQUAL "."
                 ADD 1 TO WS-QTD-SEPARADOR
                 IF WS-QTD-SEPARADOR > 1
                    MOVE "NAO" TO WS-CAMPO-NUMERICO-OK
                    GO TO 324-EH-NUMERICO-EXIT
                 ELSE
                    GO TO 324-PROXIMO.
              IF WS-NUM-CARACTER(IX-CARACTER) IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-CAMPO-NUMERICO-OK
                 GO TO 324-EH-NUMERICO-EXIT.
       324-PROXIMO.
              ADD 1 TO IX-CARACTER.
              GO TO 324-LOOP.
       324-EH-NUMERICO-EXIT.
              EXIT.

      * 23/03/1992 RSA CD-0025 - COMPARACAO DA DESCRICAO IGNORA
      * CAIXA E ESPACOS/ASPAS INTERNOS, POIS O LAYOUT DE ORIGEM
      * NAO E SEMPRE CONSISTENTE ENTRE TRIMESTRES.
      * 14/03/2008 EOF CD-0061 - A COMPARACAO E DO CAMPO LIMPO
      * INTEIRO (WS-CONST-DESCRICAO AGORA TEM OS MESMOS 62 BYTES DE
      * WS-DESCR-SEM-ESP, PREENCHIDO COM BRANCOS), E NAO SO DOS 28
      * PRIMEIROS BYTES - DO CONTRARIO UMA CONTA QUE SO COMECASSE
      * COM O NOME DA CONTA DE SINISTROS TAMBEM ENTRARIA NO CORTE.
       330-FILTRA-DESCRICAO.
              MOVE SPACES TO WS-DESCR-SEM-ESP.
              MOVE 0 TO WS-POS-DESTINO.
              PERFORM 332-COPIA-SEM-ESPACO
                      THRU 332-COPIA-SEM-ESPACO-EXIT
                      VARYING IX-CARACTER FROM 1 BY 1
                      UNTIL IX-CARACTER > 62.
              INSPECT WS-DESCR-SEM-ESP
                      CONVERTING WS-ALFA-MAIUSC TO WS-ALFA-MINUSC.
              IF WS-DESCR-SEM-ESP EQUAL WS-CONST-DESCRICAO
                 MOVE "SIM" TO WS-LINHA-VALIDA
              ELSE
                 MOVE "NAO" TO WS-LINHA-VALIDA.
       330-FILTRA-DESCRICAO-EXIT.
              EXIT.

       332-COPIA-SEM-ESPACO.
              IF WS-CAMPO-DESCRICAO(IX-CARACTER:1) NOT EQUAL SPACE
                 AND WS-CAMPO-DESCRICAO(IX-CARACTER:1) NOT EQUAL QUOTE
                 ADD 1 TO WS-POS-DESTINO
                 MOVE WS-CAMPO-DESCRICAO(IX-CARACTER:1)
                      TO WS-DESCR-SEM-ESP(WS-POS-DESTINO:1).
       332-COPIA-SEM-ESPACO-EXIT.
              EXIT.

       340-REGISTRO-EM-BRANCO.
              MOVE "NAO" TO WS-LINHA-VALIDA.
              MOVE 1 TO IX-CARACTER.
       340-LOOP.
              IF IX-CARACTER > 376
                 GO TO 340-REGISTRO-EM-BRANCO-EXIT.
              IF WS-CARACTER-TAB(IX-CARACTER) NOT EQUAL SPACE
                 MOVE "SIM" TO WS-LINHA-VALIDA
                 GO TO 340-REGISTRO-EM-BRANCO-EXIT.
              ADD 1 TO IX-CARACTER.
              GO TO 340-LOOP.
       340-REGISTRO-EM-BRANCO-EXIT.
              EXIT.

       350-GRAVA-NORMALIZADO.
              MOVE SPACES TO REG-NORMAL-COMUM.
              PERFORM 360-FORMATA-CAMPO THRU 360-FORMATA-CAMPO-EXIT
                      VARYING IX-TAB FROM 1 BY 1 UNTIL IX-TAB > 6.
              PERFORM 355-MONTA-LINHA THRU 355-MONTA-LINHA-EXIT.
              PERFORM 357-ESCREVE-ARQUIVO
                      THRU 357-ESCREVE-ARQUIVO-EXIT.
              ADD 1 TO WS-QTD-GRAVADOS.
       350-GRAVA-NORMALIZADO-EXIT.
              EXIT.

       355-MONTA-LINHA.
              STRING WS-CAMPO-FMT(1)(1:WS-TAM-FMT(1)) DELIMITED SIZE
                     ";"                               DELIMITED SIZE
                     WS-CAMPO-FMT(2)(1:WS-TAM-FMT(2)) DELIMITED SIZE
                     ";"                               DELIMITED SIZE
                     WS-CAMPO-FMT(3)(1:WS-TAM-FMT(3)) DELIMITED SIZE
                     ";"                               DELIMITED SIZE
                     WS-CAMPO-FMT(4)(1:WS-TAM-FMT(4)) DELIMITED SIZE
                     ";"                               DELIMITED SIZE
                     WS-CAMPO-FMT(5)(1:WS-TAM-FMT(5)) DELIMITED SIZE
                     ";"                               DELIMITED SIZE
                     WS-CAMPO-FMT(6)(1:WS-TAM-FMT(6)) DELIMITED SIZE
                  INTO REG-NORMAL-COMUM.
       355-MONTA-LINHA-EXIT.
              EXIT.

       357-ESCREVE-ARQUIVO.
              IF WS-ARQ-ATUAL EQUAL 1
                 MOVE REG-NORMAL-COMUM TO REG-NORM1
                 WRITE REG-NORM1
                 GO TO 357-ESCREVE-ARQUIVO-EXIT.
              IF WS-ARQ-ATUAL EQUAL 2
                 MOVE REG-NORMAL-COMUM TO REG-NORM2
                 WRITE REG-NORM2
                 GO TO 357-ESCREVE-ARQUIVO-EXIT.
              MOVE REG-NORMAL-COMUM TO REG-NORM3.
              WRITE REG-NORM3.
       357-ESCREVE-ARQUIVO-EXIT.
              EXIT.

       360-FORMATA-CAMPO.
              IF WS-EH-CABECALHO EQUAL "SIM"
                 PERFORM 362-SEMPRE-ASPAS THRU 362-SEMPRE-ASPAS-EXIT
              ELSE
                 PERFORM 364-ASPAS-SE-TEXTO
                         THRU 364-ASPAS-SE-TEXTO-EXIT.
              PERFORM 371-CALCULA-TAM-FMT
                      THRU 371-CALCULA-TAM-FMT-EXIT.
       360-FORMATA-CAMPO-EXIT.
              EXIT.

       362-SEMPRE-ASPAS.
              PERFORM 368-CALCULA-TAM-CAMPO
                      THRU 368-CALCULA-TAM-CAMPO-EXIT.
              MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).
              IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO
                 STRING QUOTE DELIMITED SIZE
                        QUOTE DELIMITED SIZE
                     INTO WS-CAMPO-FMT(IX-TAB)
              ELSE
                 STRING QUOTE DELIMITED SIZE
                        WS-CAMPO(IX-TAB)(1:WS-TAM-CAMPO(IX-TAB))
                           DELIMITED SIZE
                        QUOTE DELIMITED SIZE
                     INTO WS-CAMPO-FMT(IX-TAB).
       362-SEMPRE-ASPAS-EXIT.
              EXIT.

       364-ASPAS-SE-TEXTO.
              PERFORM 366-EH-NUMERICO-ESTRITO
                      THRU 366-EH-NUMERICO-ESTRITO-EXIT.
              PERFORM 368-CALCULA-TAM-CAMPO
                      THRU 368-CALCULA-TAM-CAMPO-EXIT.
              MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).
              IF WS-NUM-OK EQUAL "SIM"
                 MOVE WS-CAMPO(IX-TAB) TO WS-CAMPO-FMT(IX-TAB)
              ELSE
                 IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO
                    STRING QUOTE DELIMITED SIZE
                           QUOTE DELIMITED SIZE
                        INTO WS-CAMPO-FMT(IX-TAB)
                 ELSE
                    STRING QUOTE DELIMITED SIZE
                           WS-CAMPO(IX-TAB)(1:WS-TAM-CAMPO(IX-TAB))
                              DELIMITED SIZE
                           QUOTE DELIMITED SIZE
                        INTO WS-CAMPO-FMT(IX-TAB).
       364-ASPAS-SE-TEXTO-EXIT.
              EXIT.

       366-EH-NUMERICO-ESTRITO.
              MOVE WS-CAMPO(IX-TAB) TO WS-NUM-TEXTO.
              MOVE "SIM" TO WS-NUM-OK.
              MOVE ZERO TO WS-QTD-SEPARADOR.
              MOVE ZERO TO WS-QTD-DIGITOS.
              MOVE 1 TO IX-CARACTER.
       366-LOOP.
              IF IX-CARACTER > 20
                 GO TO 366-VERIFICA-FINAL.
              IF WS-NUM-CARACTER(IX-CARACTER) EQUAL SPACE
                 GO TO 366-VERIFICA-FINAL.
              IF IX-CARACTER EQUAL 1 AND
                 WS-NUM-CARACTER(1) EQUAL "-"
                 GO TO 366-PROXIMO.
              IF WS-NUM-CARACTER(IX-CARACTER) EQUAL "."
                 ADD 1 TO WS-QTD-SEPARADOR
                 GO TO 366-PROXIMO.
              IF WS-NUM-CARACTER(IX-CARACTER) IS CLASSE-DIGITO
                 ADD 1 TO WS-QTD-DIGITOS
                 GO TO 366-PROXIMO.
              MOVE "NAO" TO WS-NUM-OK.
              GO TO 366-EH-NUMERICO-ESTRITO-EXIT.
       366-PROXIMO.
              ADD 1 TO IX-CARACTER.
              GO TO 366-LOOP.
       366-VERIFICA-FINAL.
              IF WS-QTD-SEPARADOR > 1 OR WS-QTD-DIGITOS EQUAL ZERO
                 MOVE "NAO" TO WS-NUM-OK.
       366-EH-NUMERICO-ESTRITO-EXIT.
              EXIT.

       368-CALCULA-TAM-CAMPO.
              MOVE 62 TO WS-TAM-CAMPO(IX-TAB).
       368-LOOP.
              IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO
                 GO TO 368-CALCULA-TAM-CAMPO-EXIT.
              IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(IX-TAB):1)
                    NOT EQUAL SPACE
                 GO TO 368-CALCULA-TAM-CAMPO-EXIT.
              SUBTRACT 1 FROM WS-TAM-CAMPO(IX-TAB).
              GO TO 368-LOOP.
       368-CALCULA-TAM-CAMPO-EXIT.
              EXIT.

       371-CALCULA-TAM-FMT.
              MOVE 66 TO WS-TAM-FMT(IX-TAB).
       371-LOOP.
              IF WS-TAM-FMT(IX-TAB) EQUAL ZERO
                 GO TO 371-CALCULA-TAM-FMT-EXIT.
              IF WS-CAMPO-FMT(IX-TAB)(WS-TAM-FMT(IX-TAB):1)
                    NOT EQUAL SPACE
                 GO TO 371-CALCULA-TAM-FMT-EXIT.
              SUBTRACT 1 FROM WS-TAM-FMT(IX-TAB).
              GO TO 371-LOOP.
       371-CALCULA-TAM-FMT-EXIT.
              EXIT.

      * 15/05/2002 EOF CD-0052 - LOG FINAL DE CONTADORES DO PASSO.
       800-ENCERRA.
              CLOSE TRIM1 TRIM2 TRIM3 NORM1 NORM2 NORM3.
              DISPLAY "NORM010 - REGISTROS LIDOS.......: "
                      WS-QTD-LIDOS.
              DISPLAY "NORM010 - REGISTROS GRAVADOS....: "
                      WS-QTD-GRAVADOS.
              DISPLAY "NORM010 - REGISTROS DESCARTADOS.: "
                      WS-QTD-DESCARTADOS.
       800-ENCERRA-EXIT.
              EXIT.
