       IDENTIFICATION              DIVISION.
       PROGRAM-ID.          PROJ040.
       AUTHOR.              W.A. BIGAL.
       INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.
       DATE-WRITTEN.        14/06/1987.
       DATE-COMPILED.
       SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.
      *REMARKS.      PASSO 4 (ULTIMO) DO CICLO CONSDESP - LE O ARQUIVO
      *              VALIDADO.CSV (SAIDA DO VALID030, 16 COLUNAS) E
      *              GRAVA O EXTRATO FINAL CONSOLIDADO.CSV, SOMENTE
      *              COM AS 14 COLUNAS EXIGIDAS PELA DIRETORIA, NA
      *              ORDEM DEFINIDA PELO LAYOUT DE ENTREGA.
      *
      *              A LINHA DE CABECALHO TAMBEM PASSA PELA MESMA
      *              PROJECAO DE COLUNAS DAS LINHAS DE DADOS - NAO HA
      *              TRATAMENTO ESPECIAL PARA ELA.
      *
      *              ORDEM DO CICLO: NORM010 (1X POR TRIMESTRE) -
      *              TRANS020 - VALID030 - PROJ040.
      *
      *--------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *--------------------------------------------------------------
      * 14/06/1987 WAB   CD-0071   VERSAO INICIAL DO PASSO DE
      *                            PROJECAO FINAL DE COLUNAS.
      * 30/09/1987 WAB   CD-0079   A TABELA DE INDICES DE PROJECAO
      *                            PASSOU A SER MONTADA POR FILLER
      *                            COM VALUE + REDEFINES, EM VEZ DE
      *                            14 COMPUTE SEPARADOS.
      * 19/02/1990 RSA   CD-0096   CORRIGIDA ORDEM DAS COLUNAS
      *                            VL_SALDO_INICIAL/VL_SALDO_FINAL -
      *                            ESTAVAM INVERTIDAS NO LAYOUT DE
      *                            ENTREGA.
      * 03/03/1993 WBF   CD-0134   AUMENTADO O TAMANHO DO REGISTRO DE
      *                            SAIDA - DESCRICAO E RAZAO SOCIAL
      *                            LONGAS ESTAVAM SENDO TRUNCADAS.
      * 21/06/1996 MCS   CD-0171   REMOVIDA A COLUNA
      *                            RAZAO_SOCIAL_VALIDO DO EXTRATO
      *                            FINAL - FICA SO NO VALIDADO.CSV.
      * 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000 -
      *                            NENHUM CAMPO DE DATA E MANIPULADO
      *                            DIRETAMENTE NESTE PASSO.
      * 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM
      *                            OCORRENCIAS.
      * 11/11/2002 EOF   CD-0214   INCLUIDA CONTAGEM DE LINHAS
      *                            GRAVADAS NO EXTRATO, PARA
      *                            CONFERENCIA DO LOTE.
      *--------------------------------------------------------------

      *==============================================================
       ENVIRONMENT                 DIVISION.

       CONFIGURATION               SECTION.
              SOURCE-COMPUTER.     IBM-4381.
              OBJECT-COMPUTER.     IBM-4381.
              SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT                SECTION.
       FILE-CONTROL.
              SELECT        VALIDADO      ASSIGN        TO VALIDADO
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        EXTRATO       ASSIGN        TO EXTRATO
              ORGANIZATION  IS            LINE          SEQUENTIAL.

      *==============================================================
       DATA                        DIVISION.

       FILE                        SECTION.
       FD     VALIDADO
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "VALIDADO.CSV".
       01     REG-VALIDADO.
              02     REG-VALIDADO-TEXTO   PIC X(1400).
              02     FILLER               PIC X(0020).

       FD     EXTRATO
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "CONSOLIDADO.CSV".
       01     REG-EXTRATO.
              02     REG-EXTRATO-TEXTO    PIC X(0900).
              02     FILLER               PIC X(0020).

       WORKING-STORAGE             SECTION.
      *--------------------------------------------------------------
      * CONTROLE GERAL
      *--------------------------------------------------------------
       77     WS-FIM-VALIDADO      PIC X(03)         VALUE "NAO".
       77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.
       77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.
       77     IX-SAIDA             PIC 9(02) COMP    VALUE ZERO.
       77     IX-ORIGEM            PIC 9(02) COMP    VALUE ZERO.
       77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.
       77     WS-TAM-CAMPO-ORIG    PIC 9(03) COMP    VALUE ZERO.

      *--------------------------------------------------------------
      * TOKENIZACAO DA LINHA DE ENTRADA (16 COLUNAS DO VALIDADO.CSV)
      *--------------------------------------------------------------
       01     WS-TABELA-ENTRADA.
              02     WS-CAMPO-ENTRADA     OCCURS 16 TIMES
                                           PIC X(130).
              02     FILLER               PIC X(004).

       01     WS-CAMPOS-ENTRADA-NOMEADOS  REDEFINES WS-TABELA-ENTRADA.
              02     WS-ENT-DATA          PIC X(130).
              02     WS-ENT-REGANS        PIC X(130).
              02     WS-ENT-CTACONT       PIC X(130).
              02     WS-ENT-DESCRICAO     PIC X(130).
              02     WS-ENT-SALDOINI      PIC X(130).
              02     WS-ENT-SALDOFIN      PIC X(130).
              02     WS-ENT-VALORDESP     PIC X(130).
              02     WS-ENT-ANO           PIC X(130).
              02     WS-ENT-TRIMESTRE     PIC X(130).
              02     WS-ENT-CNPJ          PIC X(130).
              02     WS-ENT-RAZAO         PIC X(130).
              02     WS-ENT-MODALIDADE    PIC X(130).
              02     WS-ENT-UF            PIC X(130).
              02     WS-ENT-OBSERVACAO    PIC X(130).
              02     WS-ENT-CNPJ-VALIDO   PIC X(130).
              02     WS-ENT-RAZAO-VALIDO  PIC X(130).
              02     FILLER               PIC X(004).

       01     WS-TABELA-SAIDA.
              02     WS-CAMPO-SAIDA       OCCURS 14 TIMES
                                           PIC X(130).
              02     FILLER               PIC X(004).

       01     WS-CAMPOS-SAIDA-NOMEADOS    REDEFINES WS-TABELA-SAIDA.
              02     WS-SAI-DATA          PIC X(130).
              02     WS-SAI-CNPJ          PIC X(130).
              02     WS-SAI-RAZAO         PIC X(130).
              02     WS-SAI-DESCRICAO     PIC X(130).
              02     WS-SAI-TRIMESTRE     PIC X(130).
              02     WS-SAI-ANO           PIC X(130).
              02     WS-SAI-SALDOINI      PIC X(130).
              02     WS-SAI-SALDOFIN      PIC X(130).
              02     WS-SAI-VALORDESP     PIC X(130).
              02     WS-SAI-REGANS        PIC X(130).
              02     WS-SAI-MODALIDADE    PIC X(130).
              02     WS-SAI-UF            PIC X(130).
              02     WS-SAI-CNPJ-VALIDO   PIC X(130).
              02     WS-SAI-OBSERVACAO    PIC X(130).
              02     FILLER               PIC X(004).

       01     WS-TABELA-TAM-SAIDA.
              02     WS-TAM-SAIDA         OCCURS 14 TIMES
                                           PIC 9(03) COMP.
              02     FILLER               PIC X(004).

      *--------------------------------------------------------------
      * TABELA DE INDICES DE PROJECAO (CD-0079) - A POSICAO N DESTA
      * TABELA DIZ QUAL COLUNA DO VALIDADO.CSV VAI PARA A COLUNA N DO
      * EXTRATO FINAL.  ORDEM EXIGIDA PELO LAYOUT DE ENTREGA:
      * DATA, CNPJ, RAZAO_SOCIAL, DESCRICAO, TRIMESTRE, ANO,
      * VL_SALDO_INICIAL, VL_SALDO_FINAL, VALOR_DESPESAS, REG_ANS,
      * MODALIDADE, UF, CNPJ_VALIDO, OBSERVACAO  (CD-0096)
      *--------------------------------------------------------------
       01     WS-TABELA-PROJECAO-VALORES.
              02     FILLER               PIC 9(02)   VALUE 01.
              02     FILLER               PIC 9(02)   VALUE 10.
              02     FILLER               PIC 9(02)   VALUE 11.
              02     FILLER               PIC 9(02)   VALUE 04.
              02     FILLER               PIC 9(02)   VALUE 09.
              02     FILLER               PIC 9(02)   VALUE 08.
              02     FILLER               PIC 9(02)   VALUE 05.
              02     FILLER               PIC 9(02)   VALUE 06.
              02     FILLER               PIC 9(02)   VALUE 07.
              02     FILLER               PIC 9(02)   VALUE 02.
              02     FILLER               PIC 9(02)   VALUE 12.
              02     FILLER               PIC 9(02)   VALUE 13.
              02     FILLER               PIC 9(02)   VALUE 15.
              02     FILLER               PIC 9(02)   VALUE 14.

       01     WS-TABELA-PROJECAO  REDEFINES
              WS-TABELA-PROJECAO-VALORES.
              02     WS-INDICE-PROJETADO  OCCURS 14 TIMES
                                           PIC 9(02).

      *==============================================================
       PROCEDURE                   DIVISION.

       000-INICIO.
              PERFORM 100-ABRE-ARQUIVOS
                      THRU 100-ABRE-ARQUIVOS-EXIT.
              PERFORM 920-LE-VALIDADO
                      THRU 920-LE-VALIDADO-EXIT.
              PERFORM 930-TRATA-LINHA
                      THRU 930-TRATA-LINHA-EXIT
                      UNTIL WS-FIM-VALIDADO EQUAL "SIM".
              PERFORM 800-ENCERRA
                      THRU 800-ENCERRA-EXIT.
              STOP RUN.

       100-ABRE-ARQUIVOS.
              OPEN   INPUT  VALIDADO
                     OUTPUT EXTRATO.
       100-ABRE-ARQUIVOS-EXIT.
              EXIT.

       920-LE-VALIDADO.
              READ VALIDADO
                      AT END
                      MOVE "SIM" TO WS-FIM-VALIDADO.
              IF WS-FIM-VALIDADO NOT EQUAL "SIM"
                 ADD 1 TO WS-QTD-LIDOS.
       920-LE-VALIDADO-EXIT.
              EXIT.

       930-TRATA-LINHA.
              PERFORM 300-PARTE-CAMPOS
                      THRU 300-PARTE-CAMPOS-EXIT.
              PERFORM 310-PROJETA-COLUNAS
                      THRU 310-PROJETA-COLUNAS-EXIT.
              PERFORM 700-GRAVA-EXTRATO
                      THRU 700-GRAVA-EXTRATO-EXIT.
              PERFORM 920-LE-VALIDADO
                      THRU 920-LE-VALIDADO-EXIT.
       930-TRATA-LINHA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TOKENIZACAO DA LINHA (16 CAMPOS SEPARADOS POR ";") - OS
      * CAMPOS JA VEM FORMATADOS (COM ASPAS QUANDO NECESSARIO) E SAO
      * COPIADOS PARA A SAIDA SEM REFORMATACAO.
      *--------------------------------------------------------------
       300-PARTE-CAMPOS.
              MOVE SPACES TO WS-TABELA-ENTRADA.
              MOVE 1 TO WS-PONTEIRO.
              MOVE 1 TO IX-ORIGEM.
       302-LOOP.
              IF IX-ORIGEM > 16
                 GO TO 300-PARTE-CAMPOS-EXIT.
              IF WS-PONTEIRO > 1400
                 GO TO 300-PARTE-CAMPOS-EXIT.
              UNSTRING REG-VALIDADO-TEXTO DELIMITED BY ";"
                      INTO WS-CAMPO-ENTRADA(IX-ORIGEM)
                      WITH POINTER WS-PONTEIRO.
              ADD 1 TO IX-ORIGEM.
              GO TO 302-LOOP.
       300-PARTE-CAMPOS-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * PROJECAO DAS 14 COLUNAS FINAIS, NA ORDEM DA TABELA DE INDICES
      *--------------------------------------------------------------
       310-PROJETA-COLUNAS.
              MOVE SPACES TO WS-TABELA-SAIDA.
              MOVE 1 TO IX-SAIDA.
       312-LOOP.
              IF IX-SAIDA > 14
                 GO TO 310-PROJETA-COLUNAS-EXIT.
              MOVE WS-INDICE-PROJETADO(IX-SAIDA) TO IX-ORIGEM.
              MOVE WS-CAMPO-ENTRADA(IX-ORIGEM)
                   TO WS-CAMPO-SAIDA(IX-SAIDA).
              PERFORM 320-CALCULA-TAMANHO
                      THRU 320-CALCULA-TAMANHO-EXIT.
              ADD 1 TO IX-SAIDA.
              GO TO 312-LOOP.
       310-PROJETA-COLUNAS-EXIT.
              EXIT.

       320-CALCULA-TAMANHO.
              MOVE 130 TO WS-TAM-CAMPO-ORIG.
       322-LOOP.
              IF WS-TAM-CAMPO-ORIG EQUAL ZERO
                 GO TO 324-GUARDA-TAMANHO.
              IF WS-CAMPO-SAIDA(IX-SAIDA)(WS-TAM-CAMPO-ORIG:1)
                 NOT EQUAL SPACE
                 GO TO 324-GUARDA-TAMANHO.
              SUBTRACT 1 FROM WS-TAM-CAMPO-ORIG.
              GO TO 322-LOOP.
       324-GUARDA-TAMANHO.
              MOVE WS-TAM-CAMPO-ORIG TO WS-TAM-SAIDA(IX-SAIDA).
       320-CALCULA-TAMANHO-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * GRAVACAO DO EXTRATO FINAL - 14 CAMPOS SEPARADOS POR ";"
      *--------------------------------------------------------------
       700-GRAVA-EXTRATO.
              MOVE SPACES TO REG-EXTRATO.
              STRING
                 WS-CAMPO-SAIDA(01)(1:WS-TAM-SAIDA(01))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(02)(1:WS-TAM-SAIDA(02))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(03)(1:WS-TAM-SAIDA(03))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(04)(1:WS-TAM-SAIDA(04))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(05)(1:WS-TAM-SAIDA(05))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(06)(1:WS-TAM-SAIDA(06))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(07)(1:WS-TAM-SAIDA(07))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(08)(1:WS-TAM-SAIDA(08))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(09)(1:WS-TAM-SAIDA(09))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(10)(1:WS-TAM-SAIDA(10))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(11)(1:WS-TAM-SAIDA(11))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(12)(1:WS-TAM-SAIDA(12))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(13)(1:WS-TAM-SAIDA(13))
                                                     DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-SAIDA(14)(1:WS-TAM-SAIDA(14))
                                                     DELIMITED BY SIZE
                 INTO REG-EXTRATO-TEXTO.
              WRITE REG-EXTRATO.
              ADD 1 TO WS-QTD-GRAVADOS.
       700-GRAVA-EXTRATO-EXIT.
              EXIT.

       800-ENCERRA.
              CLOSE VALIDADO EXTRATO.
       800-ENCERRA-EXIT.
              EXIT.
