       IDENTIFICATION              DIVISION.
       PROGRAM-ID.          FPROC050.
       AUTHOR.              W.A. BIGAL.
       INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.
       DATE-WRITTEN.        03/08/1988.
       DATE-COMPILED.
       SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.
      *REMARKS.      UTILITARIO AVULSO DE MANUTENCAO DE ARQUIVOS CSV
      *              DO CICLO CONSDESP.  NAO FAZ PARTE DA SEQUENCIA
      *              FIXA NORM010-TRANS020-VALID030-PROJ040 - E
      *              ACIONADO PELOS OPERADORES QUANDO PRECISAM
      *              CORRIGIR OU EXTRAIR DADOS FORA DO CICLO NORMAL.
      *
      *              O CARTAO DE PARAMETROS (REG-PARM, LIDO DO ARQUIVO
      *              PARM) DIZ QUAL DAS TRES OPERACOES EXECUTAR:
      *
      *                MODO F = FILTRA POR VALOR DE COLUNA
      *                MODO M = MESCLA VARIOS ARQUIVOS (1 CABECALHO SO)
      *                MODO D = ELIMINA REGISTROS DUPLICADOS
      *
      *--------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *--------------------------------------------------------------
      * 03/08/1988 WAB   CD-0083   VERSAO INICIAL - SOMENTE O MODO F
      *                            (FILTRO POR COLUNA) FOI ENTREGUE.
      * 14/02/1990 RSA   CD-0097   INCLUIDO O MODO M (MESCLA DE
      *                            ARQUIVOS), REAPROVEITANDO O
      *                            ESQUEMA DE ARQUIVOS ESTATICOS
      *                            ARQ1/ARQ2/ARQ3 DO TRANS020.
      * 09/09/1992 WBF   CD-0123   INCLUIDO O MODO D (ELIMINACAO DE
      *                            DUPLICADOS), COM SUBMODO PRIMEIRO/
      *                            ULTIMO OCORRENCIA.
      * 11/01/1995 MCS   CD-0161   LINHAS EM BRANCO PASSARAM A SER
      *                            DESCARTADAS NO MODO D, MESMO QUE
      *                            NAO SEJAM DUPLICADAS.
      * 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000 -
      *                            NENHUM CAMPO DE DATA E MANIPULADO
      *                            NESTE UTILITARIO.
      * 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM
      *                            OCORRENCIAS.
      * 27/05/2003 EOF   CD-0219   AUMENTADA A TABELA DE LINHAS DO
      *                            MODO D DE 500 PARA 1000 POSICOES -
      *                            ARQUIVO DE OPERADORAS CRESCEU.
      *--------------------------------------------------------------

      *==============================================================
       ENVIRONMENT                 DIVISION.

       CONFIGURATION               SECTION.
              SOURCE-COMPUTER.     IBM-4381.
              OBJECT-COMPUTER.     IBM-4381.
              SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT                SECTION.
       FILE-CONTROL.
              SELECT        PARM          ASSIGN        TO PARM
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        ARQ1          ASSIGN        TO ARQ1
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        ARQ2          ASSIGN        TO ARQ2
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        ARQ3          ASSIGN        TO ARQ3
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        SAIDA         ASSIGN        TO SAIDA
              ORGANIZATION  IS            LINE          SEQUENTIAL.

      *==============================================================
       DATA                        DIVISION.

       FILE                        SECTION.
       FD     PARM
              LABEL         RECORD        ARE    STANDARD.
       01     REG-PARM.
              02     PARM-MODO            PIC X(01).
              02     PARM-QTD-ARQUIVOS    PIC 9(01).
              02     PARM-COLUNA          PIC 9(02).
              02     PARM-VALOR-ESPERADO  PIC X(40).
              02     PARM-SUBMODO         PIC X(01).
              02     FILLER               PIC X(35).

       FD     ARQ1
              LABEL         RECORD        ARE    STANDARD.
       01     REG-ARQ1.
              02     REG-ARQ1-TEXTO       PIC X(940).
              02     FILLER               PIC X(010).

       FD     ARQ2
              LABEL         RECORD        ARE    STANDARD.
       01     REG-ARQ2.
              02     REG-ARQ2-TEXTO       PIC X(940).
              02     FILLER               PIC X(010).

       FD     ARQ3
              LABEL         RECORD        ARE    STANDARD.
       01     REG-ARQ3.
              02     REG-ARQ3-TEXTO       PIC X(940).
              02     FILLER               PIC X(010).

       FD     SAIDA
              LABEL         RECORD        ARE    STANDARD.
       01     REG-SAIDA.
              02     REG-SAIDA-TEXTO      PIC X(940).
              02     FILLER               PIC X(010).

       WORKING-STORAGE             SECTION.
      *--------------------------------------------------------------
      * CONTROLE GERAL
      *--------------------------------------------------------------
       77     WS-FIM-ARQ           PIC X(03)         VALUE "NAO".
       77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "SIM".
       77     WS-ARQ-ATUAL         PIC 9(01) COMP    VALUE ZERO.
       77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.
       77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.
       77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.
       77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.
       77     WS-TAM-CAMPO         PIC 9(02) COMP    VALUE ZERO.
       77     WS-LINHA-EM-BRANCO   PIC X(03)         VALUE "NAO".

      *--------------------------------------------------------------
      * TOKENIZACAO GENERICA (ATE 20 COLUNAS) - USADA SO NO MODO F,
      * PARA ISOLAR A COLUNA PARM-COLUNA
      *--------------------------------------------------------------
       01     WS-TABELA-CAMPOS.
              02     WS-CAMPO             OCCURS 20 TIMES
                                           PIC X(80).
              02     FILLER               PIC X(004).

       01     WS-CAMPOS-INICIAIS  REDEFINES WS-TABELA-CAMPOS.
              02     WS-CAMPO-01          PIC X(80).
              02     WS-CAMPO-02          PIC X(80).
              02     WS-CAMPO-03          PIC X(80).
              02     WS-CAMPO-04          PIC X(80).
              02     WS-CAMPO-05          PIC X(80).
              02     FILLER               PIC X(1204).

       01     WS-CAMPO-NORM-GRP.
              02     WS-CAMPO-NORM        PIC X(80).
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-CAMPO-NORM-R     REDEFINES WS-CAMPO-NORM-GRP.
              02     WS-CAMPO-NORM-CAR    OCCURS 85 TIMES
                                           PIC X(01).

       01     WS-VALOR-NORM-GRP.
              02     WS-VALOR-NORM        PIC X(40).
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-NORM-R     REDEFINES WS-VALOR-NORM-GRP.
              02     WS-VALOR-NORM-CAR    OCCURS 45 TIMES
                                           PIC X(01).

       77     WS-POS-DESTINO       PIC 9(02) COMP    VALUE ZERO.
       77     IX-CARACTER          PIC 9(02) COMP    VALUE ZERO.
       77     WS-RESULTADO-COMP    PIC X(03)         VALUE "NAO".

      *--------------------------------------------------------------
      * TABELA DE LINHAS DISTINTAS DO MODO D (CD-0219)
      *--------------------------------------------------------------
       01     TB-LINHA-GRP.
              02     TB-LINHA             OCCURS 1000 TIMES
                                           PIC X(940).
       01     TB-DELETADA-GRP.
              02     TB-DELETADA          OCCURS 1000 TIMES
                                           PIC X(03).
       77     WS-QTD-TABELA        PIC 9(04) COMP    VALUE ZERO.
       77     WS-ACHOU-IGUAL       PIC X(03)         VALUE "NAO".
       77     WS-POS-ACHADA        PIC 9(04) COMP    VALUE ZERO.
       77     IX-LINHA             PIC 9(04) COMP    VALUE ZERO.

      *==============================================================
       PROCEDURE                   DIVISION.

       000-INICIO.
              PERFORM 050-LE-PARM
                      THRU 050-LE-PARM-EXIT.
              IF PARM-MODO EQUAL "F"
                 PERFORM 200-FILTRA-VALOR
                         THRU 200-FILTRA-VALOR-EXIT
                 GO TO 000-INICIO-EXIT.
              IF PARM-MODO EQUAL "M"
                 PERFORM 300-MESCLA-ARQUIVOS
                         THRU 300-MESCLA-ARQUIVOS-EXIT
                 GO TO 000-INICIO-EXIT.
              IF PARM-MODO EQUAL "D"
                 PERFORM 400-ELIMINA-DUPLICADOS
                         THRU 400-ELIMINA-DUPLICADOS-EXIT.
       000-INICIO-EXIT.
              STOP RUN.

       050-LE-PARM.
              OPEN INPUT PARM.
              READ PARM
                      AT END
                      MOVE SPACES TO REG-PARM.
              CLOSE PARM.
       050-LE-PARM-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * MODO F - FILTRO POR VALOR DE COLUNA (CD-0083)
      *--------------------------------------------------------------
       200-FILTRA-VALOR.
              OPEN INPUT  ARQ1
                   OUTPUT SAIDA.
              MOVE "SIM" TO WS-PRIMEIRA-LINHA.
              MOVE PARM-VALOR-ESPERADO TO WS-VALOR-NORM.
              PERFORM 250-NORMALIZA-VALOR
                      THRU 250-NORMALIZA-VALOR-EXIT.
              PERFORM 920-LE-ARQ1
                      THRU 920-LE-ARQ1-EXIT.
       202-LOOP.
              IF WS-FIM-ARQ EQUAL "SIM"
                 GO TO 200-FILTRA-VALOR-EXIT.
              IF WS-PRIMEIRA-LINHA EQUAL "SIM"
                 MOVE "NAO" TO WS-PRIMEIRA-LINHA
                 MOVE REG-ARQ1 TO REG-SAIDA
                 WRITE REG-SAIDA
                 GO TO 204-PROXIMA.
              PERFORM 210-PARTE-CAMPOS
                      THRU 210-PARTE-CAMPOS-EXIT.
              MOVE WS-CAMPO(PARM-COLUNA) TO WS-CAMPO-NORM.
              PERFORM 230-NORMALIZA-CAMPO
                      THRU 230-NORMALIZA-CAMPO-EXIT.
              IF WS-CAMPO-NORM EQUAL WS-VALOR-NORM
                 MOVE REG-ARQ1 TO REG-SAIDA
                 WRITE REG-SAIDA
                 ADD 1 TO WS-QTD-GRAVADOS.
       204-PROXIMA.
              PERFORM 920-LE-ARQ1
                      THRU 920-LE-ARQ1-EXIT.
              GO TO 202-LOOP.
       200-FILTRA-VALOR-EXIT.
              CLOSE ARQ1 SAIDA.
              EXIT.

       920-LE-ARQ1.
              READ ARQ1
                      AT END
                      MOVE "SIM" TO WS-FIM-ARQ.
              IF WS-FIM-ARQ NOT EQUAL "SIM"
                 ADD 1 TO WS-QTD-LIDOS.
       920-LE-ARQ1-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TOKENIZACAO GENERICA (ATE 20 COLUNAS) - MODO F
      *--------------------------------------------------------------
       210-PARTE-CAMPOS.
              MOVE SPACES TO WS-TABELA-CAMPOS.
              MOVE 1 TO WS-PONTEIRO.
              MOVE 1 TO IX-TAB.
       212-LOOP.
              IF IX-TAB > 20
                 GO TO 210-PARTE-CAMPOS-EXIT.
              IF WS-PONTEIRO > 940
                 GO TO 210-PARTE-CAMPOS-EXIT.
              UNSTRING REG-ARQ1-TEXTO DELIMITED BY ";"
                      INTO WS-CAMPO(IX-TAB)
                      WITH POINTER WS-PONTEIRO.
              ADD 1 TO IX-TAB.
              GO TO 212-LOOP.
       210-PARTE-CAMPOS-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * NORMALIZACAO DE CAMPO (ASPAS FORA, SEM ESPACO NENHUM,
      * MINUSCULAS) - USADA PARA O VALOR LIDO E PARA O VALOR ESPERADO
      *--------------------------------------------------------------
       230-NORMALIZA-CAMPO.
              IF WS-CAMPO-NORM(1:1) EQUAL QUOTE
                 MOVE WS-CAMPO-NORM(2:79) TO WS-CAMPO-NORM.
              MOVE 80 TO WS-TAM-CAMPO.
       232-LOOP.
              IF WS-TAM-CAMPO EQUAL ZERO
                 GO TO 234-TIRA-ASPAS-FINAL.
              IF WS-CAMPO-NORM(WS-TAM-CAMPO:1) NOT EQUAL SPACE
                 GO TO 234-TIRA-ASPAS-FINAL.
              SUBTRACT 1 FROM WS-TAM-CAMPO.
              GO TO 232-LOOP.
       234-TIRA-ASPAS-FINAL.
              IF WS-TAM-CAMPO NOT EQUAL ZERO
                 AND WS-CAMPO-NORM(WS-TAM-CAMPO:1) EQUAL QUOTE
                 MOVE SPACE TO WS-CAMPO-NORM(WS-TAM-CAMPO:1).
              PERFORM 236-REMOVE-ESPACOS
                      THRU 236-REMOVE-ESPACOS-EXIT.
              INSPECT WS-CAMPO-NORM
                      CONVERTING
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      TO "abcdefghijklmnopqrstuvwxyz".
       230-NORMALIZA-CAMPO-EXIT.
              EXIT.

       236-REMOVE-ESPACOS.
              MOVE WS-CAMPO-NORM TO WS-CAMPO-NORM-GRP.
              MOVE SPACES TO WS-CAMPO-NORM.
              MOVE 1 TO WS-POS-DESTINO.
              MOVE 1 TO IX-CARACTER.
       238-LOOP.
              IF IX-CARACTER > 80
                 GO TO 236-REMOVE-ESPACOS-EXIT.
              IF WS-CAMPO-NORM-CAR(IX-CARACTER) NOT EQUAL SPACE
                 MOVE WS-CAMPO-NORM-CAR(IX-CARACTER)
                      TO WS-CAMPO-NORM(WS-POS-DESTINO:1)
                 ADD 1 TO WS-POS-DESTINO.
              ADD 1 TO IX-CARACTER.
              GO TO 238-LOOP.
       236-REMOVE-ESPACOS-EXIT.
              EXIT.

       250-NORMALIZA-VALOR.
              IF WS-VALOR-NORM(1:1) EQUAL QUOTE
                 MOVE WS-VALOR-NORM(2:39) TO WS-VALOR-NORM.
              MOVE 40 TO WS-TAM-CAMPO.
       252-LOOP.
              IF WS-TAM-CAMPO EQUAL ZERO
                 GO TO 254-TIRA-ASPAS-FINAL.
              IF WS-VALOR-NORM(WS-TAM-CAMPO:1) NOT EQUAL SPACE
                 GO TO 254-TIRA-ASPAS-FINAL.
              SUBTRACT 1 FROM WS-TAM-CAMPO.
              GO TO 252-LOOP.
       254-TIRA-ASPAS-FINAL.
              IF WS-TAM-CAMPO NOT EQUAL ZERO
                 AND WS-VALOR-NORM(WS-TAM-CAMPO:1) EQUAL QUOTE
                 MOVE SPACE TO WS-VALOR-NORM(WS-TAM-CAMPO:1).
              MOVE WS-VALOR-NORM TO WS-CAMPO-NORM-GRP.
              MOVE SPACES TO WS-VALOR-NORM.
              MOVE 1 TO WS-POS-DESTINO.
              MOVE 1 TO IX-CARACTER.
       256-LOOP.
              IF IX-CARACTER > 80
                 GO TO 258-MAIUSCULA.
              IF WS-CAMPO-NORM-CAR(IX-CARACTER) NOT EQUAL SPACE
                 MOVE WS-CAMPO-NORM-CAR(IX-CARACTER)
                      TO WS-VALOR-NORM(WS-POS-DESTINO:1)
                 ADD 1 TO WS-POS-DESTINO.
              ADD 1 TO IX-CARACTER.
              GO TO 256-LOOP.
       258-MAIUSCULA.
              INSPECT WS-VALOR-NORM
                      CONVERTING
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      TO "abcdefghijklmnopqrstuvwxyz".
       250-NORMALIZA-VALOR-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * MODO M - MESCLA DE ARQUIVOS, UM SO CABECALHO (CD-0097)
      *--------------------------------------------------------------
       300-MESCLA-ARQUIVOS.
              OPEN OUTPUT SAIDA.
              MOVE "SIM" TO WS-PRIMEIRA-LINHA.
              MOVE 1 TO WS-ARQ-ATUAL.
       302-LOOP.
              IF WS-ARQ-ATUAL > PARM-QTD-ARQUIVOS
                 GO TO 300-MESCLA-ARQUIVOS-EXIT.
              PERFORM 310-PROCESSA-ARQUIVO
                      THRU 310-PROCESSA-ARQUIVO-EXIT.
              ADD 1 TO WS-ARQ-ATUAL.
              GO TO 302-LOOP.
       300-MESCLA-ARQUIVOS-EXIT.
              CLOSE SAIDA.
              EXIT.

       310-PROCESSA-ARQUIVO.
              MOVE "NAO" TO WS-FIM-ARQ.
              IF WS-ARQ-ATUAL EQUAL 1
                 OPEN INPUT ARQ1.
              IF WS-ARQ-ATUAL EQUAL 2
                 OPEN INPUT ARQ2.
              IF WS-ARQ-ATUAL EQUAL 3
                 OPEN INPUT ARQ3.
              PERFORM 920-LE-QUALQUER
                      THRU 920-LE-QUALQUER-EXIT.
       312-LOOP.
              IF WS-FIM-ARQ EQUAL "SIM"
                 GO TO 314-FECHA-ARQUIVO.
              IF WS-PRIMEIRA-LINHA EQUAL "SIM"
                 MOVE "NAO" TO WS-PRIMEIRA-LINHA
                 WRITE REG-SAIDA
                 GO TO 316-PROXIMA.
              IF WS-ARQ-ATUAL NOT EQUAL 1
                 AND WS-QTD-LIDOS EQUAL 1
                 GO TO 316-PROXIMA.
              WRITE REG-SAIDA.
              ADD 1 TO WS-QTD-GRAVADOS.
       316-PROXIMA.
              PERFORM 920-LE-QUALQUER
                      THRU 920-LE-QUALQUER-EXIT.
              GO TO 312-LOOP.
       314-FECHA-ARQUIVO.
              IF WS-ARQ-ATUAL EQUAL 1
                 CLOSE ARQ1.
              IF WS-ARQ-ATUAL EQUAL 2
                 CLOSE ARQ2.
              IF WS-ARQ-ATUAL EQUAL 3
                 CLOSE ARQ3.
              MOVE 0 TO WS-QTD-LIDOS.
       310-PROCESSA-ARQUIVO-EXIT.
              EXIT.

       920-LE-QUALQUER.
              IF WS-ARQ-ATUAL EQUAL 1
                 READ ARQ1 AT END MOVE "SIM" TO WS-FIM-ARQ
                 NOT AT END MOVE REG-ARQ1 TO REG-SAIDA.
              IF WS-ARQ-ATUAL EQUAL 2
                 READ ARQ2 AT END MOVE "SIM" TO WS-FIM-ARQ
                 NOT AT END MOVE REG-ARQ2 TO REG-SAIDA.
              IF WS-ARQ-ATUAL EQUAL 3
                 READ ARQ3 AT END MOVE "SIM" TO WS-FIM-ARQ
                 NOT AT END MOVE REG-ARQ3 TO REG-SAIDA.
              IF WS-FIM-ARQ NOT EQUAL "SIM"
                 ADD 1 TO WS-QTD-LIDOS.
       920-LE-QUALQUER-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * MODO D - ELIMINACAO DE DUPLICADOS (CD-0123, CD-0161, CD-0219)
      * FASE 1: MONTA A TABELA MARCANDO AS OCORRENCIAS SUBSTITUIDAS
      * (SUBMODO ULTIMO) COMO DELETADAS.  FASE 2: GRAVA O CABECALHO E
      * SO AS LINHAS NAO DELETADAS, NA ORDEM DA TABELA.
      *--------------------------------------------------------------
       400-ELIMINA-DUPLICADOS.
              OPEN INPUT  ARQ1
                   OUTPUT SAIDA.
              MOVE "SIM" TO WS-PRIMEIRA-LINHA.
              MOVE 0 TO WS-QTD-TABELA.
              PERFORM 920-LE-ARQ1
                      THRU 920-LE-ARQ1-EXIT.
       402-LOOP.
              IF WS-FIM-ARQ EQUAL "SIM"
                 GO TO 420-GRAVA-TABELA.
              IF WS-PRIMEIRA-LINHA EQUAL "SIM"
                 MOVE "NAO" TO WS-PRIMEIRA-LINHA
                 MOVE REG-ARQ1 TO REG-SAIDA
                 WRITE REG-SAIDA
                 GO TO 406-PROXIMA.
              PERFORM 410-VERIFICA-BRANCO
                      THRU 410-VERIFICA-BRANCO-EXIT.
              IF WS-LINHA-EM-BRANCO EQUAL "SIM"
                 GO TO 406-PROXIMA.
              PERFORM 412-PROCURA-LINHA
                      THRU 412-PROCURA-LINHA-EXIT.
              IF WS-ACHOU-IGUAL EQUAL "SIM"
                 GO TO 404-JA-EXISTE.
              PERFORM 414-INSERE-LINHA
                      THRU 414-INSERE-LINHA-EXIT.
              GO TO 406-PROXIMA.
       404-JA-EXISTE.
              IF PARM-SUBMODO NOT EQUAL "U"
                 GO TO 406-PROXIMA.
              MOVE "SIM" TO TB-DELETADA(WS-POS-ACHADA).
              PERFORM 414-INSERE-LINHA
                      THRU 414-INSERE-LINHA-EXIT.
       406-PROXIMA.
              PERFORM 920-LE-ARQ1
                      THRU 920-LE-ARQ1-EXIT.
              GO TO 402-LOOP.
       420-GRAVA-TABELA.
              MOVE 1 TO IX-LINHA.
       422-LOOP.
              IF IX-LINHA > WS-QTD-TABELA
                 GO TO 400-ELIMINA-DUPLICADOS-EXIT.
              IF TB-DELETADA(IX-LINHA) NOT EQUAL "SIM"
                 MOVE TB-LINHA(IX-LINHA) TO REG-SAIDA-TEXTO
                 WRITE REG-SAIDA
                 ADD 1 TO WS-QTD-GRAVADOS.
              ADD 1 TO IX-LINHA.
              GO TO 422-LOOP.
       400-ELIMINA-DUPLICADOS-EXIT.
              CLOSE ARQ1 SAIDA.
              EXIT.

       410-VERIFICA-BRANCO.
              MOVE "SIM" TO WS-LINHA-EM-BRANCO.
              IF REG-ARQ1-TEXTO NOT EQUAL SPACES
                 MOVE "NAO" TO WS-LINHA-EM-BRANCO.
       410-VERIFICA-BRANCO-EXIT.
              EXIT.

       412-PROCURA-LINHA.
              MOVE "NAO" TO WS-ACHOU-IGUAL.
              MOVE 0 TO WS-POS-ACHADA.
              MOVE 1 TO IX-LINHA.
       413-LOOP.
              IF IX-LINHA > WS-QTD-TABELA
                 GO TO 412-PROCURA-LINHA-EXIT.
              IF TB-DELETADA(IX-LINHA) NOT EQUAL "SIM"
                 AND TB-LINHA(IX-LINHA) EQUAL REG-ARQ1-TEXTO
                 MOVE "SIM" TO WS-ACHOU-IGUAL
                 MOVE IX-LINHA TO WS-POS-ACHADA
                 GO TO 412-PROCURA-LINHA-EXIT.
              ADD 1 TO IX-LINHA.
              GO TO 413-LOOP.
       412-PROCURA-LINHA-EXIT.
              EXIT.

       414-INSERE-LINHA.
              ADD 1 TO WS-QTD-TABELA.
              MOVE REG-ARQ1-TEXTO TO TB-LINHA(WS-QTD-TABELA).
              MOVE "NAO" TO TB-DELETADA(WS-QTD-TABELA).
       414-INSERE-LINHA-EXIT.
              EXIT.
