000100 IDENTIFICATION              DIVISION.                                    
000110 PROGRAM-ID.          VALID030.                                           
000120 AUTHOR.              W.A. BIGAL.                                         
000130 INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.                   
000140 DATE-WRITTEN.        09/06/1987.                                         
000150 DATE-COMPILED.                                                           
000160 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000170*REMARKS.      PASSO 3 DO CICLO CONSDESP - LE O ARQUIVO                   
000180*              DADOS.CSV (SAIDA DO TRANS020), DESCARTA OS                 
000190*              LANCAMENTOS COM DESPESA NAO POSITIVA, CALCULA O            
000200*              DIGITO VERIFICADOR DO CNPJ DA OPERADORA E VERIFICA         
000210*              O PREENCHIMENTO DA RAZAO SOCIAL, GRAVANDO O                
000220*              ARQUIVO VALIDADO.CSV QUE ALIMENTA O PROJ040.               
000230*                                                                         
000240*              ORDEM DO CICLO: NORM010 (1X POR TRIMESTRE) -               
000250*              TRANS020 - VALID030 - PROJ040.                             
000260*--------------------------------------------------------------           
000270* HISTORICO DE ALTERACOES                                                 
000280*--------------------------------------------------------------           
000290* DATA       PROG  CHAMADO   DESCRICAO                                    
000300* ---------- ----- --------- -------------------------------              
000310* 09/06/1987 WAB   CD-0060   VERSAO INICIAL DO PASSO DE           CD0060  
000320*                            VALIDACAO.                                   
000330* 17/09/1987 WAB   CD-0068   DIGITO VERIFICADOR DO CNPJ BASEADO   CD0068  
000340*                            NA MESMA LOGICA DO DIGITO DO CPF             
000350*                            JA USADA NO CADASTRO DE ALUNOS.              
000360* 22/01/1989 RSA   CD-0089   INCLUIDO TESTE DE "14 DIGITOS        CD0089  
000370*                            IGUAIS" COMO CNPJ INVALIDO.                  
000380* 05/04/1991 WBF   CD-0109   FILTRO DE DESPESA REESCRITO COMO     CD0109  
000390*                            COMPARACAO GENERICA PARA ACEITAR             
000400*                            OUTROS OPERADORES ALEM DE "<=".              
000410* 12/12/1992 WBF   CD-0128   RAZAO SOCIAL EM BRANCO PASSOU A SER  CD0128  
000420*                            SINALIZADA NA OBSERVACAO EM VEZ DE           
000430*                            REJEITAR O REGISTRO.                         
000440* 08/08/1994 MCS   CD-0158   GRAVACAO FORMATADA PASSOU A DOBRAR   CD0158  
000450*                            ASPAS INTERNAS DO CAMPO.                     
000460* 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000.       CD0189  
000470* 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM      CD0192  
000480*                            OCORRENCIAS NO CALCULO DO DIGITO.            
000490* 02/05/2001 EOF   CD-0206   CORRIGIDA FAIXA DE PESOS DO SEGUNDO  CD0206  
000500*                            DIGITO DO CNPJ (13 POSICOES, NAO 12).        
000510* 19/10/2004 EOF   CD-0225   INCLUIDO FLAG RAZAO_SOCIAL_VALIDO    CD0225  
000520*                            NO ARQUIVO DE SAIDA, SEPARADO DO             
000530*                            FLAG CNPJ_VALIDO.                            
000540* 11/03/2007 EOF   CD-0241   MENSAGEM DE RAZAO SOCIAL EM BRANCO   CD0241  
000550*                            CORRIGIDA PARA USAR ACENTUACAO               
000560*                            CORRETA, CONFORME COBRANCA DA                
000570*                            AUDITORIA DA ANS.                            
000580* 02/08/2007 EOF   CD-0244   INCLUIDOS NIVEIS 88 NOS FLAGS DE     CD0244  
000590*                            SIM/NAO E DE VALIDACAO, NO LUGAR DE          
000600*                            COMPARAR LITERAL PELO PROGRAMA.              
000610* 14/03/2008 EOF   CD-0233   CNPJ DE ENTRADA PASSOU A SER LIMPO   CD0233  
000620*                            (SO DIGITOS) ANTES DE SER CORTADO            
000630*                            EM 14 POSICOES, E NAO MAIS                   
000640*                            TRUNCADO NOS 14 PRIMEIROS BYTES DO           
000650*                            CAMPO AINDA PONTUADO.                        
000660*--------------------------------------------------------------           
000670                                                                          
000680*==============================================================           
000690 ENVIRONMENT                 DIVISION.                                    
000700 CONFIGURATION               SECTION.                                     
000710        SOURCE-COMPUTER.     IBM-4381.                                    
000720        OBJECT-COMPUTER.     IBM-4381.                                    
000730        SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".         
000740                                                                          
000750 INPUT-OUTPUT                SECTION.                                     
000760 FILE-CONTROL.                                                            
000770        SELECT        DADOS         ASSIGN        TO DADOS                
000780        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000790                                                                          
000800        SELECT        VALIDADO      ASSIGN        TO VALIDADO             
000810        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000820                                                                          
000830*==============================================================           
000840 DATA                        DIVISION.                                    
000850                                                                          
000860 FILE                        SECTION.                                     
000870 FD     DADOS                                                             
000880        LABEL         RECORD        ARE    STANDARD                       
000890        VALUE         OF FILE-ID    IS     "DADOS.CSV".                   
000900 01     REG-DADOS.                                                        
000910        02     REG-DADOS-TEXTO      PIC X(940).                           
000920        02     FILLER               PIC X(010).                           
000930                                                                          
000940 FD     VALIDADO                                                          
000950        LABEL         RECORD        ARE    STANDARD                       
000960        VALUE         OF FILE-ID    IS     "VALIDADO.CSV".                
000970 01     REG-VALIDADO.                                                     
000980        02     REG-VALIDADO-TEXTO   PIC X(1400).                          
000990        02     FILLER               PIC X(0020).                          
001000                                                                          
001010 WORKING-STORAGE             SECTION.                                     
001020 77     WS-FIM-DADOS         PIC X(03)         VALUE "NAO".               
001030        88  FIM-DOS-DADOS                      VALUE "SIM".               
001040        88  AINDA-HA-DADOS                      VALUE "NAO".              
001050 77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "SIM".               
001060        88  EH-A-PRIMEIRA-LINHA                 VALUE "SIM".              
001070        88  NAO-EH-A-PRIMEIRA-LINHA              VALUE "NAO".             
001080 77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.                
001090 77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.                
001100 77     WS-QTD-DESCARTADOS   PIC 9(07) COMP    VALUE ZERO.                
001110 77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.                
001120 77     IX-CARACTER          PIC 9(03) COMP    VALUE ZERO.                
001130 77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.                
001140 77     WS-POS-DESTINO       PIC 9(03) COMP    VALUE ZERO.                
001150 77     WS-TAM-OBSERV        PIC 9(02) COMP    VALUE ZERO.                
001160 77     WS-QTD-PONTO         PIC 9(02) COMP    VALUE ZERO.                
001170 77     WS-QTD-DIGITOS-V     PIC 9(02) COMP    VALUE ZERO.                
001180 77     WS-NUM-OK            PIC X(03)         VALUE "SIM".               
001190        88  CAMPO-E-NUMERICO                    VALUE "SIM".              
001200        88  CAMPO-NAO-E-NUMERICO                 VALUE "NAO".             
001210 77     WS-VALOR-OK          PIC X(03)         VALUE "SIM".               
001220        88  VALOR-E-NUMERICO                    VALUE "SIM".              
001230        88  VALOR-NAO-E-NUMERICO                 VALUE "NAO".             
001240 77     WS-VALOR-NEGATIVO    PIC X(03)         VALUE "NAO".               
001250        88  VALOR-E-NEGATIVO                    VALUE "SIM".              
001260        88  VALOR-NAO-E-NEGATIVO                 VALUE "NAO".             
001270 77     WS-ACHOU-PONTO       PIC X(03)         VALUE "NAO".               
001280        88  JA-ACHOU-O-PONTO                     VALUE "SIM".             
001290        88  AINDA-NAO-ACHOU-O-PONTO               VALUE "NAO".            
001300 77     WS-QTD-DIG-TOTAL     PIC 9(02) COMP    VALUE ZERO.                
001310 77     WS-QTD-DIG-DEC       PIC 9(02) COMP    VALUE ZERO.                
001320 77     WS-TAM-COMBINADO     PIC 9(02) COMP    VALUE ZERO.                
001330 77     WS-POS-INICIO        PIC 9(02) COMP    VALUE ZERO.                
001340 77     WS-RESULTADO-COMP    PIC X(03)         VALUE "NAO".               
001350        88  COMPARACAO-DEU-VERDADEIRA            VALUE "SIM".             
001360        88  COMPARACAO-DEU-FALSA                 VALUE "NAO".             
001370 77     WS-OPERADOR-COMP     PIC X(02)         VALUE "LE".                
001380 77     WS-LIMITE-COMP       PIC S9(13)V99     VALUE ZERO.                
001390 77     WS-VALOR-COMP        PIC S9(13)V99     VALUE ZERO.                
001400                                                                          
001410 01     WS-TABELA-CAMPOS.                                                 
001420        02     WS-CAMPO             OCCURS 14 TIMES                       
001430                                     PIC X(62).                           
001440        02     FILLER               PIC X(004).                           
001450                                                                          
001460 01     WS-CAMPOS-NOMEADOS  REDEFINES WS-TABELA-CAMPOS.                   
001470        02     WS-CAMPO-DATA        PIC X(62).                            
001480        02     WS-CAMPO-REGANS      PIC X(62).                            
001490        02     WS-CAMPO-CTACONT     PIC X(62).                            
001500        02     WS-CAMPO-DESCRICAO   PIC X(62).                            
001510        02     WS-CAMPO-SALDOINI    PIC X(62).                            
001520        02     WS-CAMPO-SALDOFIN    PIC X(62).                            
001530        02     WS-CAMPO-VALORDESP   PIC X(62).                            
001540        02     WS-CAMPO-ANO         PIC X(62).                            
001550        02     WS-CAMPO-TRIMESTRE   PIC X(62).                            
001560        02     WS-CAMPO-CNPJ        PIC X(62).                            
001570        02     WS-CAMPO-RAZAO       PIC X(62).                            
001580        02     WS-CAMPO-MODALIDADE  PIC X(62).                            
001590        02     WS-CAMPO-UF          PIC X(62).                            
001600        02     WS-CAMPO-OBSERVACAO  PIC X(62).                            
001610        02     FILLER               PIC X(004).                           
001620                                                                          
001630 01     REG-VALID.                                                        
001640        02     VR-DATA              PIC X(10).                            
001650        02     VR-REGANS            PIC X(06).                            
001660        02     VR-CTACONT           PIC X(09).                            
001670        02     VR-DESCRICAO         PIC X(60).                            
001680        02     VR-SALDOINI          PIC X(20).                            
001690        02     VR-SALDOFIN          PIC X(20).                            
001700        02     VR-VALORDESP         PIC X(20).                            
001710        02     VR-ANO               PIC X(04).                            
001720        02     VR-TRIMESTRE         PIC X(02).                            
001730        02     VR-CNPJ              PIC X(14).                            
001740        02     VR-RAZAO             PIC X(60).                            
001750        02     VR-MODALIDADE        PIC X(40).                            
001760        02     VR-UF                PIC X(02).                            
001770        02     VR-OBSERVACAO        PIC X(60).                            
001780        02     VL-CNPJ-VALIDO       PIC X(05).                            
001790               88  CNPJ-E-VALIDO                 VALUE "true".            
001800               88  CNPJ-E-INVALIDO               VALUE "false".           
001810        02     VL-RAZAO-VALIDO      PIC X(05).                            
001820               88  RAZAO-E-VALIDA                VALUE "true".            
001830               88  RAZAO-E-INVALIDA              VALUE "false".           
001840        02     FILLER               PIC X(020).                           
001850                                                                          
001860 01     WS-VALOR-TEXTO-GRP.                                               
001870        02     WS-VALOR-TEXTO       PIC X(20).                            
001880        02     FILLER               PIC X(005)  VALUE SPACES.             
001890                                                                          
001900 01     WS-VALOR-TEXTO-R    REDEFINES WS-VALOR-TEXTO-GRP.                 
001910        02     WS-VALOR-CARACTER    OCCURS 25 TIMES                       
001920                                     PIC X(01).                           
001930                                                                          
001940 77     WS-VALOR-CONVERTIDO  PIC S9(13)V99     VALUE ZERO.                
001950                                                                          
001960 01     WS-DIGITOS-TEMP-GRP.                                              
001970        02     WS-DIGITOS-TEMP      PIC X(15)   VALUE SPACES.             
001980        02     FILLER               PIC X(005)  VALUE SPACES.             
001990                                                                          
002000 01     WS-DIGITOS-COMB-GRP.                                              
002010        02     WS-DIGITOS-COMB-TXT  PIC X(15)   VALUE ZEROS.              
002020        02     FILLER               PIC X(005)  VALUE SPACES.             
002030                                                                          
002040 01     WS-VALOR-BRUTO-GRP.                                               
002050        02     WS-VALOR-BRUTO-NUM   PIC 9(15)   VALUE ZERO.               
002060        02     FILLER               PIC X(005)  VALUE SPACES.             
002070                                                                          
002080 01     WS-VALOR-BRUTO-R    REDEFINES WS-VALOR-BRUTO-GRP.                 
002090        02     WS-VALOR-BRUTO-V99   PIC 9(13)V99.                         
002100        02     FILLER               PIC X(005).                           
002110                                                                          
002120 01     WS-CNPJ-LIMPO-GRP.                                                
002130        02     WS-CNPJ-LIMPO        OCCURS 14 TIMES                       
002140                                     PIC 9(01).                           
002150        02     FILLER               PIC X(004)  VALUE SPACES.             
002160                                                                          
002170 77     WS-CNPJ-LEN          PIC 9(02) COMP    VALUE ZERO.                
002180 77     WS-TODOS-IGUAIS      PIC X(03)         VALUE "SIM".               
002190        88  TODOS-OS-DIGITOS-SAO-IGUAIS          VALUE "SIM".             
002200        88  HA-DIGITOS-DIFERENTES                VALUE "NAO".             
002210 77     WS-CNPJ-POS          PIC 9(02) COMP    VALUE ZERO.                
002220 77     WS-PESO              PIC 9(02) COMP    VALUE ZERO.                
002230 77     WS-SOMA-PESO         PIC 9(05) COMP    VALUE ZERO.                
002240 77     WS-QTD-DIGITOS-SOMA  PIC 9(02) COMP    VALUE ZERO.                
002250 77     WS-DIGITO-CALC       PIC 9(01)         VALUE ZERO.                
002260 77     WS-RESTO-11          PIC 9(02) COMP    VALUE ZERO.                
002270 77     WS-QTD-DESCARTE      PIC 9(03) COMP    VALUE ZERO.                
002280                                                                          
002290 01     WS-TABELA-ORIG.                                                   
002300        02     WS-CAMPO-ORIG        OCCURS 16 TIMES                       
002310                                     PIC X(62).                           
002320        02     FILLER               PIC X(004).                           
002330                                                                          
002340 01     WS-TABELA-FMT.                                                    
002350        02     WS-CAMPO-FMT         OCCURS 16 TIMES                       
002360                                     PIC X(130).                          
002370        02     FILLER               PIC X(004).                           
002380                                                                          
002390 01     WS-TABELA-TAM.                                                    
002400        02     WS-TAM-CAMPO         OCCURS 16 TIMES                       
002410                                     PIC 9(02) COMP.                      
002420        02     FILLER               PIC X(004).                           
002430                                                                          
002440 01     WS-TABELA-TAM-FMT.                                                
002450        02     WS-TAM-FMT           OCCURS 16 TIMES                       
002460                                     PIC 9(03) COMP.                      
002470        02     FILLER               PIC X(004).                           
002480                                                                          
002490 01     WS-CAB-SUFIXO        PIC X(040)        VALUE                      
002500        ';"CNPJ_VALIDO";"RAZAO_SOCIAL_VALIDO"'.                           
002510                                                                          
002520 77     WS-TAM-CAB-ENTRADA   PIC 9(04) COMP    VALUE ZERO.                
002530                                                                          
002540*==============================================================           
002550 PROCEDURE                   DIVISION.                                    
002560                                                                          
002570 000-INICIO.                                                              
002580        PERFORM 100-ABRE-ARQUIVOS                                         
002590                THRU 100-ABRE-ARQUIVOS-EXIT.                              
002600        PERFORM 920-LE-DADOS                                              
002610                THRU 920-LE-DADOS-EXIT.                                   
002620        PERFORM 930-TRATA-LINHA                                           
002630                THRU 930-TRATA-LINHA-EXIT                                 
002640                UNTIL FIM-DOS-DADOS.                                      
002650        PERFORM 800-ENCERRA                                               
002660                THRU 800-ENCERRA-EXIT.                                    
002670        STOP RUN.                                                         
002680                                                                          
002690 100-ABRE-ARQUIVOS.                                                       
002700        OPEN   INPUT  DADOS                                               
002710               OUTPUT VALIDADO.                                           
002720 100-ABRE-ARQUIVOS-EXIT.                                                  
002730        EXIT.                                                             
002740                                                                          
002750 920-LE-DADOS.                                                            
002760        READ DADOS                                                        
002770                AT END                                                    
002780                MOVE "SIM" TO WS-FIM-DADOS.                               
002790        IF AINDA-HA-DADOS                                                 
002800           ADD 1 TO WS-QTD-LIDOS.                                         
002810 920-LE-DADOS-EXIT.                                                       
002820        EXIT.                                                             
002830                                                                          
002840 930-TRATA-LINHA.                                                         
002850        IF EH-A-PRIMEIRA-LINHA                                            
002860           MOVE "NAO" TO WS-PRIMEIRA-LINHA                                
002870           PERFORM 210-GRAVA-CABECALHO                                    
002880                   THRU 210-GRAVA-CABECALHO-EXIT                          
002890           GO TO 938-PROXIMA-LINHA.                                       
002900        PERFORM 300-PARTE-CAMPOS                                          
002910                THRU 300-PARTE-CAMPOS-EXIT.                               
002920        PERFORM 310-MONTA-REG-VALID                                       
002930                THRU 310-MONTA-REG-VALID-EXIT.                            
002940        PERFORM 320-FILTRA-DESPESA                                        
002950                THRU 320-FILTRA-DESPESA-EXIT.                             
002960        IF COMPARACAO-DEU-VERDADEIRA                                      
002970           ADD 1 TO WS-QTD-DESCARTADOS                                    
002980           GO TO 938-PROXIMA-LINHA.                                       
002990        PERFORM 500-VALIDA-CNPJ                                           
003000                THRU 500-VALIDA-CNPJ-EXIT.                                
003010        PERFORM 600-VALIDA-RAZAO                                          
003020                THRU 600-VALIDA-RAZAO-EXIT.                               
003030        PERFORM 700-GRAVA-VALIDADO                                        
003040                THRU 700-GRAVA-VALIDADO-EXIT.                             
003050 938-PROXIMA-LINHA.                                                       
003060        PERFORM 920-LE-DADOS                                              
003070                THRU 920-LE-DADOS-EXIT.                                   
003080 930-TRATA-LINHA-EXIT.                                                    
003090        EXIT.                                                             
003100                                                                          
003110 210-GRAVA-CABECALHO.                                                     
003120        MOVE 940 TO WS-TAM-CAB-ENTRADA.                                   
003130 212-LOOP.                                                                
003140        IF WS-TAM-CAB-ENTRADA EQUAL ZERO                                  
003150           GO TO 214-MONTA-CABECALHO.                                     
003160        IF REG-DADOS-TEXTO(WS-TAM-CAB-ENTRADA:1) NOT EQUAL SPACE          
003170           GO TO 214-MONTA-CABECALHO.                                     
003180        SUBTRACT 1 FROM WS-TAM-CAB-ENTRADA.                               
003190        GO TO 212-LOOP.                                                   
003200 214-MONTA-CABECALHO.                                                     
003210        MOVE SPACES TO REG-VALIDADO.                                      
003220        STRING REG-DADOS-TEXTO(1:WS-TAM-CAB-ENTRADA)                      
003230                      DELIMITED BY SIZE                                   
003240               WS-CAB-SUFIXO       DELIMITED BY SIZE                      
003250               INTO REG-VALIDADO-TEXTO.                                   
003260        WRITE REG-VALIDADO.                                               
003270 210-GRAVA-CABECALHO-EXIT.                                                
003280        EXIT.                                                             
003290                                                                          
003300 300-PARTE-CAMPOS.                                                        
003310        MOVE SPACES TO WS-TABELA-CAMPOS.                                  
003320        MOVE 1 TO WS-PONTEIRO.                                            
003330        MOVE 1 TO IX-TAB.                                                 
003340 302-LOOP.                                                                
003350        IF IX-TAB > 14                                                    
003360           GO TO 300-PARTE-CAMPOS-EXIT.                                   
003370        PERFORM 305-EXTRAI-CAMPO                                          
003380                THRU 305-EXTRAI-CAMPO-EXIT.                               
003390        ADD 1 TO IX-TAB.                                                  
003400        GO TO 302-LOOP.                                                   
003410 300-PARTE-CAMPOS-EXIT.                                                   
003420        EXIT.                                                             
003430                                                                          
003440 305-EXTRAI-CAMPO.                                                        
003450        IF WS-PONTEIRO > 940                                              
003460           GO TO 305-EXTRAI-CAMPO-EXIT.                                   
003470        UNSTRING REG-DADOS-TEXTO DELIMITED BY ";"                         
003480                INTO WS-CAMPO(IX-TAB)                                     
003490                WITH POINTER WS-PONTEIRO.                                 
003500        PERFORM 360-TIRA-ASPAS                                            
003510                THRU 360-TIRA-ASPAS-EXIT.                                 
003520 305-EXTRAI-CAMPO-EXIT.                                                   
003530        EXIT.                                                             
003540                                                                          
003550 360-TIRA-ASPAS.                                                          
003560        IF WS-CAMPO(IX-TAB)(1:1) EQUAL QUOTE                              
003570           MOVE WS-CAMPO(IX-TAB)(2:61) TO WS-CAMPO(IX-TAB)                
003580           PERFORM 362-TIRA-ASPAS-FINAL                                   
003590                   THRU 362-TIRA-ASPAS-FINAL-EXIT.                        
003600 360-TIRA-ASPAS-EXIT.                                                     
003610        EXIT.                                                             
003620                                                                          
003630 362-TIRA-ASPAS-FINAL.                                                    
003640        MOVE 62 TO WS-TAM-CAMPO(1).                                       
003650 364-LOOP.                                                                
003660        IF WS-TAM-CAMPO(1) EQUAL ZERO                                     
003670           GO TO 362-TIRA-ASPAS-FINAL-EXIT.                               
003680        IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) NOT EQUAL SPACE            
003690           GO TO 366-RETIRA-ULTIMA.                                       
003700        SUBTRACT 1 FROM WS-TAM-CAMPO(1).                                  
003710        GO TO 364-LOOP.                                                   
003720 366-RETIRA-ULTIMA.                                                       
003730        IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) EQUAL QUOTE                
003740           MOVE SPACE TO WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1).             
003750 362-TIRA-ASPAS-FINAL-EXIT.                                               
003760        EXIT.                                                             
003770                                                                          
003780 310-MONTA-REG-VALID.                                                     
003790        MOVE SPACES TO REG-VALID.                                         
003800        MOVE WS-CAMPO-DATA(1:10)       TO VR-DATA.                        
003810        MOVE WS-CAMPO-REGANS(1:6)      TO VR-REGANS.                      
003820        MOVE WS-CAMPO-CTACONT(1:9)     TO VR-CTACONT.                     
003830        MOVE WS-CAMPO-DESCRICAO(1:60)  TO VR-DESCRICAO.                   
003840        MOVE WS-CAMPO-SALDOINI         TO VR-SALDOINI.                    
003850        MOVE WS-CAMPO-SALDOFIN         TO VR-SALDOFIN.                    
003860        MOVE WS-CAMPO-VALORDESP        TO VR-VALORDESP.                   
003870        MOVE WS-CAMPO-ANO(1:4)         TO VR-ANO.                         
003880        MOVE WS-CAMPO-TRIMESTRE(1:2)   TO VR-TRIMESTRE.                   
003890        PERFORM 312-LIMPA-CNPJ-BRUTO                                      
003900                THRU 312-LIMPA-CNPJ-BRUTO-EXIT.                           
003910        MOVE WS-CAMPO-RAZAO(1:60)      TO VR-RAZAO.                       
003920        MOVE WS-CAMPO-MODALIDADE(1:40) TO VR-MODALIDADE.                  
003930        MOVE WS-CAMPO-UF(1:2)          TO VR-UF.                          
003940        MOVE WS-CAMPO-OBSERVACAO(1:60) TO VR-OBSERVACAO.                  
003950 310-MONTA-REG-VALID-EXIT.                                                
003960        EXIT.                                                             
003970                                                                          
003980* 14/03/2008 EOF CD-0233 - O CNPJ TOKENIZADO PODE VIR PONTUADO    CD0233  
003990* (MESMO PROBLEMA DO CADASTRO DE OPERADORAS, CD-0232 NO                   
004000* TRANS020). A LIMPEZA RODA SOBRE O CAMPO INTEIRO DE 62 BYTES,            
004010* NAO SOBRE UM CORTE DE 14 BYTES AINDA PONTUADO - DO CONTRARIO            
004020* SOBRAVAM MENOS DE 14 DIGITOS E O CNPJ CAIA COMO INVALIDO.               
004030 312-LIMPA-CNPJ-BRUTO.                                                    
004040        MOVE SPACES TO VR-CNPJ.                                           
004050        MOVE 0 TO WS-POS-DESTINO.                                         
004060        MOVE 1 TO IX-CARACTER.                                            
004070 313-LOOP.                                                                
004080        IF IX-CARACTER > 62                                               
004090           GO TO 312-LIMPA-CNPJ-BRUTO-EXIT.                               
004100        IF WS-CAMPO-CNPJ(IX-CARACTER:1) IS CLASSE-DIGITO                  
004110           AND WS-POS-DESTINO < 14                                        
004120           ADD 1 TO WS-POS-DESTINO                                        
004130           MOVE WS-CAMPO-CNPJ(IX-CARACTER:1)                              
004140                TO VR-CNPJ(WS-POS-DESTINO:1).                             
004150        ADD 1 TO IX-CARACTER.                                             
004160        GO TO 313-LOOP.                                                   
004170 312-LIMPA-CNPJ-BRUTO-EXIT.                                               
004180        EXIT.                                                             
004190                                                                          
004200* 05/04/1991 WBF CD-0109 - FILTRO VIROU COMPARACAO GENERICA       CD0109  
004210* (315-COMPARA-GENERICO) PARA ACEITAR QUALQUER OPERADOR, NAO SO           
004220* "MENOR OU IGUAL". O PIPELINE SO USA "LE", CONTRA ZERO.                  
004230 320-FILTRA-DESPESA.                                                      
004240        MOVE VR-VALORDESP TO WS-VALOR-TEXTO.                              
004250        PERFORM 450-CONVERTE-VALOR                                        
004260                THRU 450-CONVERTE-VALOR-EXIT.                             
004270        IF VALOR-NAO-E-NUMERICO                                           
004280           MOVE "NAO" TO WS-RESULTADO-COMP                                
004290           GO TO 320-FILTRA-DESPESA-EXIT.                                 
004300        MOVE WS-VALOR-CONVERTIDO TO WS-VALOR-COMP.                        
004310        MOVE ZERO TO WS-LIMITE-COMP.                                      
004320        MOVE "LE" TO WS-OPERADOR-COMP.                                    
004330        PERFORM 315-COMPARA-GENERICO                                      
004340                THRU 315-COMPARA-GENERICO-EXIT.                           
004350 320-FILTRA-DESPESA-EXIT.                                                 
004360        EXIT.                                                             
004370                                                                          
004380 315-COMPARA-GENERICO.                                                    
004390        MOVE "NAO" TO WS-RESULTADO-COMP.                                  
004400        IF WS-OPERADOR-COMP EQUAL "EQ"                                    
004410           IF WS-VALOR-COMP EQUAL WS-LIMITE-COMP                          
004420              MOVE "SIM" TO WS-RESULTADO-COMP.                            
004430        IF WS-OPERADOR-COMP EQUAL "NE"                                    
004440           IF WS-VALOR-COMP NOT EQUAL WS-LIMITE-COMP                      
004450              MOVE "SIM" TO WS-RESULTADO-COMP.                            
004460        IF WS-OPERADOR-COMP EQUAL "LT"                                    
004470           IF WS-VALOR-COMP < WS-LIMITE-COMP                              
004480              MOVE "SIM" TO WS-RESULTADO-COMP.                            
004490        IF WS-OPERADOR-COMP EQUAL "LE"                                    
004500           IF WS-VALOR-COMP <= WS-LIMITE-COMP                             
004510              MOVE "SIM" TO WS-RESULTADO-COMP.                            
004520        IF WS-OPERADOR-COMP EQUAL "GT"                                    
004530           IF WS-VALOR-COMP > WS-LIMITE-COMP                              
004540              MOVE "SIM" TO WS-RESULTADO-COMP.                            
004550        IF WS-OPERADOR-COMP EQUAL "GE"                                    
004560           IF WS-VALOR-COMP >= WS-LIMITE-COMP                             
004570              MOVE "SIM" TO WS-RESULTADO-COMP.                            
004580 315-COMPARA-GENERICO-EXIT.                                               
004590        EXIT.                                                             
004600                                                                          
004610 450-CONVERTE-VALOR.                                                      
004620        MOVE ZERO  TO WS-VALOR-BRUTO-NUM.                                 
004630        MOVE "NAO" TO WS-VALOR-NEGATIVO.                                  
004640        PERFORM 452-VALIDA-VALOR                                          
004650                THRU 452-VALIDA-VALOR-EXIT.                               
004660        IF VALOR-NAO-E-NUMERICO                                           
004670           MOVE ZERO TO WS-VALOR-CONVERTIDO                               
004680           GO TO 450-CONVERTE-VALOR-EXIT.                                 
004690        MOVE "000000000000000" TO WS-DIGITOS-COMB-TXT.                    
004700        MOVE SPACES TO WS-DIGITOS-TEMP.                                   
004710        MOVE 0 TO WS-QTD-DIG-TOTAL.                                       
004720        MOVE 0 TO WS-QTD-DIG-DEC.                                         
004730        MOVE "NAO" TO WS-ACHOU-PONTO.                                     
004740        MOVE 1 TO IX-CARACTER.                                            
004750        IF WS-VALOR-CARACTER(1) EQUAL "-"                                 
004760           MOVE "SIM" TO WS-VALOR-NEGATIVO                                
004770           MOVE 2 TO IX-CARACTER.                                         
004780 454-LOOP.                                                                
004790        IF IX-CARACTER > 20                                               
004800           GO TO 454-LOOP-EXIT.                                           
004810        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE                     
004820           GO TO 454-LOOP-EXIT.                                           
004830        PERFORM 455-MONTA-DIGITOS                                         
004840                THRU 455-MONTA-DIGITOS-EXIT.                              
004850        ADD 1 TO IX-CARACTER.                                             
004860        GO TO 454-LOOP.                                                   
004870 454-LOOP-EXIT.                                                           
004880        PERFORM 456-COMPLETA-LOOP                                         
004890                THRU 456-COMPLETA-LOOP-EXIT.                              
004900        MOVE WS-QTD-DIG-TOTAL TO WS-TAM-COMBINADO.                        
004910        IF WS-TAM-COMBINADO > 15                                          
004920           MOVE 15 TO WS-TAM-COMBINADO.                                   
004930        COMPUTE WS-POS-INICIO = 16 - WS-TAM-COMBINADO.                    
004940        MOVE WS-DIGITOS-TEMP(1:WS-TAM-COMBINADO)                          
004950             TO WS-DIGITOS-COMB-TXT(WS-POS-INICIO:                        
004960                                     WS-TAM-COMBINADO).                   
004970        MOVE WS-DIGITOS-COMB-TXT TO WS-VALOR-BRUTO-NUM.                   
004980        MOVE WS-VALOR-BRUTO-V99 TO WS-VALOR-CONVERTIDO.                   
004990        IF VALOR-E-NEGATIVO                                               
005000           COMPUTE WS-VALOR-CONVERTIDO =                                  
005010                   WS-VALOR-CONVERTIDO * -1.                              
005020 450-CONVERTE-VALOR-EXIT.                                                 
005030        EXIT.                                                             
005040                                                                          
005050 455-MONTA-DIGITOS.                                                       
005060        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."                       
005070           MOVE "SIM" TO WS-ACHOU-PONTO                                   
005080           GO TO 455-MONTA-DIGITOS-EXIT.                                  
005090        IF JA-ACHOU-O-PONTO AND WS-QTD-DIG-DEC = 2                        
005100           GO TO 455-MONTA-DIGITOS-EXIT.                                  
005110        ADD 1 TO WS-QTD-DIG-TOTAL.                                        
005120        MOVE WS-VALOR-CARACTER(IX-CARACTER)                               
005130             TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).                      
005140        IF JA-ACHOU-O-PONTO                                               
005150           ADD 1 TO WS-QTD-DIG-DEC.                                       
005160 455-MONTA-DIGITOS-EXIT.                                                  
005170        EXIT.                                                             
005180                                                                          
005190 456-COMPLETA-LOOP.                                                       
005200        IF WS-QTD-DIG-DEC >= 2                                            
005210           GO TO 456-COMPLETA-LOOP-EXIT.                                  
005220        ADD 1 TO WS-QTD-DIG-TOTAL.                                        
005230        MOVE "0" TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).                  
005240        ADD 1 TO WS-QTD-DIG-DEC.                                          
005250        GO TO 456-COMPLETA-LOOP.                                          
005260 456-COMPLETA-LOOP-EXIT.                                                  
005270        EXIT.                                                             
005280                                                                          
005290 452-VALIDA-VALOR.                                                        
005300        MOVE "SIM" TO WS-VALOR-OK.                                        
005310        MOVE 0 TO WS-QTD-PONTO.                                           
005320        MOVE 0 TO WS-QTD-DIGITOS-V.                                       
005330        MOVE 1 TO IX-CARACTER.                                            
005340 457-LOOP.                                                                
005350        IF IX-CARACTER > 20                                               
005360           GO TO 458-VERIFICA.                                            
005370        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE                     
005380           GO TO 458-VERIFICA.                                            
005390        IF IX-CARACTER EQUAL 1                                            
005400           AND WS-VALOR-CARACTER(1) EQUAL "-"                             
005410           GO TO 459-PROXIMO.                                             
005420        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."                       
005430           ADD 1 TO WS-QTD-PONTO                                          
005440           GO TO 459-PROXIMO.                                             
005450        IF WS-VALOR-CARACTER(IX-CARACTER) IS NOT CLASSE-DIGITO            
005460           MOVE "NAO" TO WS-VALOR-OK                                      
005470           GO TO 452-VALIDA-VALOR-EXIT.                                   
005480        ADD 1 TO WS-QTD-DIGITOS-V.                                        
005490 459-PROXIMO.                                                             
005500        ADD 1 TO IX-CARACTER.                                             
005510        GO TO 457-LOOP.                                                   
005520 458-VERIFICA.                                                            
005530        IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO                
005540           MOVE "NAO" TO WS-VALOR-OK.                                     
005550 452-VALIDA-VALOR-EXIT.                                                   
005560        EXIT.                                                             
005570                                                                          
005580* 22/01/1989 RSA CD-0089 - 14 DIGITOS IGUAIS PASSOU A SER         CD0089  
005590* TRATADO COMO CNPJ INVALIDO (504-VERIFICA-REPETIDO).                     
005600* 02/05/2001 EOF CD-0206 - SOMA DO SEGUNDO DIGITO CORRIGIDA       CD0206  
005610* PARA 13 POSICOES (ERA 12), APOS LOTE DE CNPJS VALIDOS SEREM             
005620* REJEITADOS EM PRODUCAO.                                                 
005630 500-VALIDA-CNPJ.                                                         
005640        MOVE "true" TO VL-CNPJ-VALIDO.                                    
005650        PERFORM 502-LIMPA-CNPJ                                            
005660                THRU 502-LIMPA-CNPJ-EXIT.                                 
005670        IF WS-CNPJ-LEN NOT EQUAL 14                                       
005680           MOVE "false" TO VL-CNPJ-VALIDO                                 
005690           GO TO 500-VALIDA-CNPJ-EXIT.                                    
005700        PERFORM 504-VERIFICA-REPETIDO                                     
005710                THRU 504-VERIFICA-REPETIDO-EXIT.                          
005720        IF TODOS-OS-DIGITOS-SAO-IGUAIS                                    
005730           MOVE "false" TO VL-CNPJ-VALIDO                                 
005740           GO TO 500-VALIDA-CNPJ-EXIT.                                    
005750        MOVE 12 TO WS-QTD-DIGITOS-SOMA.                                   
005760        PERFORM 505-SOMA-PONDERADA                                        
005770                THRU 505-SOMA-PONDERADA-EXIT.                             
005780        PERFORM 530-CALCULA-DIGITO                                        
005790                THRU 530-CALCULA-DIGITO-EXIT.                             
005800        IF WS-DIGITO-CALC NOT EQUAL WS-CNPJ-LIMPO(13)                     
005810           MOVE "false" TO VL-CNPJ-VALIDO                                 
005820           GO TO 500-VALIDA-CNPJ-EXIT.                                    
005830        MOVE 13 TO WS-QTD-DIGITOS-SOMA.                                   
005840        PERFORM 505-SOMA-PONDERADA                                        
005850                THRU 505-SOMA-PONDERADA-EXIT.                             
005860        PERFORM 530-CALCULA-DIGITO                                        
005870                THRU 530-CALCULA-DIGITO-EXIT.                             
005880        IF WS-DIGITO-CALC NOT EQUAL WS-CNPJ-LIMPO(14)                     
005890           MOVE "false" TO VL-CNPJ-VALIDO.                                
005900 500-VALIDA-CNPJ-EXIT.                                                    
005910        EXIT.                                                             
005920                                                                          
005930 502-LIMPA-CNPJ.                                                          
005940        MOVE ZEROS TO WS-CNPJ-LIMPO-GRP.                                  
005950        MOVE 0 TO WS-CNPJ-LEN.                                            
005960        MOVE 1 TO IX-CARACTER.                                            
005970 503-LOOP.                                                                
005980        IF IX-CARACTER > 14                                               
005990           GO TO 502-LIMPA-CNPJ-EXIT.                                     
006000        IF VR-CNPJ(IX-CARACTER:1) IS CLASSE-DIGITO                        
006010           ADD 1 TO WS-CNPJ-LEN                                           
006020           MOVE VR-CNPJ(IX-CARACTER:1)                                    
006030                TO WS-CNPJ-LIMPO(WS-CNPJ-LEN).                            
006040        ADD 1 TO IX-CARACTER.                                             
006050        GO TO 503-LOOP.                                                   
006060 502-LIMPA-CNPJ-EXIT.                                                     
006070        EXIT.                                                             
006080                                                                          
006090 504-VERIFICA-REPETIDO.                                                   
006100        MOVE "SIM" TO WS-TODOS-IGUAIS.                                    
006110        MOVE 2 TO WS-CNPJ-POS.                                            
006120 507-LOOP.                                                                
006130        IF WS-CNPJ-POS > 14                                               
006140           GO TO 504-VERIFICA-REPETIDO-EXIT.                              
006150        IF WS-CNPJ-LIMPO(WS-CNPJ-POS) NOT EQUAL WS-CNPJ-LIMPO(1)          
006160           MOVE "NAO" TO WS-TODOS-IGUAIS                                  
006170           GO TO 504-VERIFICA-REPETIDO-EXIT.                              
006180        ADD 1 TO WS-CNPJ-POS.                                             
006190        GO TO 507-LOOP.                                                   
006200 504-VERIFICA-REPETIDO-EXIT.                                              
006210        EXIT.                                                             
006220                                                                          
006230 505-SOMA-PONDERADA.                                                      
006240        MOVE 0 TO WS-SOMA-PESO.                                           
006250        MOVE 2 TO WS-PESO.                                                
006260        MOVE WS-QTD-DIGITOS-SOMA TO WS-CNPJ-POS.                          
006270 506-LOOP.                                                                
006280        IF WS-CNPJ-POS EQUAL ZERO                                         
006290           GO TO 505-SOMA-PONDERADA-EXIT.                                 
006300        COMPUTE WS-SOMA-PESO = WS-SOMA-PESO +                             
006310                (WS-CNPJ-LIMPO(WS-CNPJ-POS) * WS-PESO).                   
006320        ADD 1 TO WS-PESO.                                                 
006330        IF WS-PESO > 9                                                    
006340           MOVE 2 TO WS-PESO.                                             
006350        SUBTRACT 1 FROM WS-CNPJ-POS.                                      
006360        GO TO 506-LOOP.                                                   
006370 505-SOMA-PONDERADA-EXIT.                                                 
006380        EXIT.                                                             
006390                                                                          
006400 530-CALCULA-DIGITO.                                                      
006410        DIVIDE WS-SOMA-PESO BY 11 GIVING WS-QTD-DESCARTE                  
006420                REMAINDER WS-RESTO-11.                                    
006430        IF WS-RESTO-11 < 2                                                
006440           MOVE 0 TO WS-DIGITO-CALC                                       
006450        ELSE                                                              
006460           COMPUTE WS-DIGITO-CALC = 11 - WS-RESTO-11.                     
006470 530-CALCULA-DIGITO-EXIT.                                                 
006480        EXIT.                                                             
006490                                                                          
006500* 12/12/1992 WBF CD-0128 - RAZAO SOCIAL EM BRANCO NAO REJEITA     CD0128  
006510* MAIS O REGISTRO, SO MARCA O FLAG E ACRESCENTA A OBSERVACAO.             
006520 600-VALIDA-RAZAO.                                                        
006530        MOVE "true" TO VL-RAZAO-VALIDO.                                   
006540        IF VR-RAZAO EQUAL SPACES                                          
006550           MOVE "false" TO VL-RAZAO-VALIDO                                
006560           PERFORM 610-ACRESCENTA-OBSERVACAO                              
006570                   THRU 610-ACRESCENTA-OBSERVACAO-EXIT.                   
006580 600-VALIDA-RAZAO-EXIT.                                                   
006590        EXIT.                                                             
006600                                                                          
006610 610-ACRESCENTA-OBSERVACAO.                                               
006620        MOVE 60 TO WS-TAM-OBSERV.                                         
006630 612-LOOP.                                                                
006640        IF WS-TAM-OBSERV EQUAL ZERO                                       
006650           GO TO 614-MONTA-MENSAGEM.                                      
006660        IF VR-OBSERVACAO(WS-TAM-OBSERV:1) NOT EQUAL SPACE                 
006670           GO TO 614-MONTA-MENSAGEM.                                      
006680        SUBTRACT 1 FROM WS-TAM-OBSERV.                                    
006690        GO TO 612-LOOP.                                                   
006700 614-MONTA-MENSAGEM.                                                      
006710* 11/03/2007 EOF CD-0241 - TEXTO COM ACENTUACAO CORRETA, COMO     CD0241  
006720* EXIGIDO PELA AUDITORIA DA ANS PARA O CAMPO QUE VAI NO EXTRATO.          
006730        IF WS-TAM-OBSERV EQUAL ZERO                                       
006740           MOVE "Campo RAZAO_SOCIAL não preenchido"                       
006750                TO VR-OBSERVACAO                                          
006760        ELSE                                                              
006770           STRING VR-OBSERVACAO(1:WS-TAM-OBSERV)                          
006780                         DELIMITED BY SIZE                                
006790                  " | "  DELIMITED BY SIZE                                
006800                  "Campo RAZAO_SOCIAL não preenchido"                     
006810                         DELIMITED BY SIZE                                
006820                  INTO VR-OBSERVACAO.                                     
006830 610-ACRESCENTA-OBSERVACAO-EXIT.                                          
006840        EXIT.                                                             
006850                                                                          
006860* 08/08/1994 MCS CD-0158 - ASPAS INTERNAS DO CAMPO SAO            CD0158  
006870* DUPLICADAS NA GRAVACAO (760-MONTA-CAMPO-ASPAS), PARA O                  
006880* LEITOR DO CSV NAO CONFUNDIR COM O FIM DO CAMPO.                         
006890 700-GRAVA-VALIDADO.                                                      
006900        PERFORM 705-MONTA-CAMPOS-ORIG                                     
006910                THRU 705-MONTA-CAMPOS-ORIG-EXIT.                          
006920        MOVE SPACES TO REG-VALIDADO.                                      
006930        MOVE 1 TO IX-TAB.                                                 
006940 702-LOOP.                                                                
006950        IF IX-TAB > 16                                                    
006960           GO TO 702-LOOP-EXIT.                                           
006970        PERFORM 740-FORMATA-CAMPO                                         
006980                THRU 740-FORMATA-CAMPO-EXIT.                              
006990        ADD 1 TO IX-TAB.                                                  
007000        GO TO 702-LOOP.                                                   
007010 702-LOOP-EXIT.                                                           
007020        PERFORM 715-MONTA-LINHA                                           
007030                THRU 715-MONTA-LINHA-EXIT.                                
007040        WRITE REG-VALIDADO.                                               
007050        ADD 1 TO WS-QTD-GRAVADOS.                                         
007060 700-GRAVA-VALIDADO-EXIT.                                                 
007070        EXIT.                                                             
007080                                                                          
007090 705-MONTA-CAMPOS-ORIG.                                                   
007100        MOVE SPACES TO WS-TABELA-ORIG.                                    
007110        MOVE VR-DATA         TO WS-CAMPO-ORIG(1).                         
007120        MOVE VR-REGANS       TO WS-CAMPO-ORIG(2).                         
007130        MOVE VR-CTACONT      TO WS-CAMPO-ORIG(3).                         
007140        MOVE VR-DESCRICAO    TO WS-CAMPO-ORIG(4).                         
007150        MOVE VR-SALDOINI     TO WS-CAMPO-ORIG(5).                         
007160        MOVE VR-SALDOFIN     TO WS-CAMPO-ORIG(6).                         
007170        MOVE VR-VALORDESP    TO WS-CAMPO-ORIG(7).                         
007180        MOVE VR-ANO          TO WS-CAMPO-ORIG(8).                         
007190        MOVE VR-TRIMESTRE    TO WS-CAMPO-ORIG(9).                         
007200        MOVE VR-CNPJ         TO WS-CAMPO-ORIG(10).                        
007210        MOVE VR-RAZAO        TO WS-CAMPO-ORIG(11).                        
007220        MOVE VR-MODALIDADE   TO WS-CAMPO-ORIG(12).                        
007230        MOVE VR-UF           TO WS-CAMPO-ORIG(13).                        
007240        MOVE VR-OBSERVACAO   TO WS-CAMPO-ORIG(14).                        
007250        MOVE VL-CNPJ-VALIDO  TO WS-CAMPO-ORIG(15).                        
007260        MOVE VL-RAZAO-VALIDO TO WS-CAMPO-ORIG(16).                        
007270 705-MONTA-CAMPOS-ORIG-EXIT.                                              
007280        EXIT.                                                             
007290                                                                          
007300 740-FORMATA-CAMPO.                                                       
007310        PERFORM 750-EH-NUMERICO                                           
007320                THRU 750-EH-NUMERICO-EXIT.                                
007330        PERFORM 754-CALCULA-TAM-ORIG                                      
007340                THRU 754-CALCULA-TAM-ORIG-EXIT.                           
007350        MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).                              
007360        IF CAMPO-E-NUMERICO                                               
007370           MOVE WS-CAMPO-ORIG(IX-TAB) TO WS-CAMPO-FMT(IX-TAB)             
007380           MOVE WS-TAM-CAMPO(IX-TAB)  TO WS-TAM-FMT(IX-TAB)               
007390        ELSE                                                              
007400           PERFORM 760-MONTA-CAMPO-ASPAS                                  
007410                   THRU 760-MONTA-CAMPO-ASPAS-EXIT.                       
007420 740-FORMATA-CAMPO-EXIT.                                                  
007430        EXIT.                                                             
007440                                                                          
007450 750-EH-NUMERICO.                                                         
007460        MOVE "SIM" TO WS-NUM-OK.                                          
007470        MOVE 0 TO WS-QTD-PONTO.                                           
007480        MOVE 0 TO WS-QTD-DIGITOS-V.                                       
007490        MOVE 1 TO IX-CARACTER.                                            
007500 751-LOOP.                                                                
007510        IF IX-CARACTER > 62                                               
007520           GO TO 752-VERIFICA.                                            
007530        IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL SPACE               
007540           GO TO 752-VERIFICA.                                            
007550        IF IX-CARACTER EQUAL 1                                            
007560           AND WS-CAMPO-ORIG(IX-TAB)(1:1) EQUAL "-"                       
007570           GO TO 751-PROXIMO.                                             
007580        IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL "."                 
007590           ADD 1 TO WS-QTD-PONTO                                          
007600           GO TO 751-PROXIMO.                                             
007610        IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1)                           
007620           IS NOT CLASSE-DIGITO                                           
007630           MOVE "NAO" TO WS-NUM-OK                                        
007640           GO TO 750-EH-NUMERICO-EXIT.                                    
007650        ADD 1 TO WS-QTD-DIGITOS-V.                                        
007660 751-PROXIMO.                                                             
007670        ADD 1 TO IX-CARACTER.                                             
007680        GO TO 751-LOOP.                                                   
007690 752-VERIFICA.                                                            
007700        IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO                
007710           MOVE "NAO" TO WS-NUM-OK.                                       
007720 750-EH-NUMERICO-EXIT.                                                    
007730        EXIT.                                                             
007740                                                                          
007750 754-CALCULA-TAM-ORIG.                                                    
007760        MOVE 62 TO WS-TAM-CAMPO(IX-TAB).                                  
007770 755-LOOP.                                                                
007780        IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO                                
007790           GO TO 754-CALCULA-TAM-ORIG-EXIT.                               
007800        IF WS-CAMPO-ORIG(IX-TAB)(WS-TAM-CAMPO(IX-TAB):1)                  
007810           NOT EQUAL SPACE                                                
007820           GO TO 754-CALCULA-TAM-ORIG-EXIT.                               
007830        SUBTRACT 1 FROM WS-TAM-CAMPO(IX-TAB).                             
007840        GO TO 755-LOOP.                                                   
007850 754-CALCULA-TAM-ORIG-EXIT.                                               
007860        EXIT.                                                             
007870                                                                          
007880 760-MONTA-CAMPO-ASPAS.                                                   
007890        MOVE 1 TO WS-POS-DESTINO.                                         
007900        MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(1:1).                          
007910        MOVE 1 TO IX-CARACTER.                                            
007920 761-LOOP.                                                                
007930        IF IX-CARACTER > WS-TAM-CAMPO(IX-TAB)                             
007940           GO TO 762-FECHA-ASPAS.                                         
007950        ADD 1 TO WS-POS-DESTINO.                                          
007960        IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL QUOTE               
007970           MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1)           
007980           ADD 1 TO WS-POS-DESTINO                                        
007990           MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1)           
008000        ELSE                                                              
008010           MOVE WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1)                      
008020                TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1).                
008030        ADD 1 TO IX-CARACTER.                                             
008040        GO TO 761-LOOP.                                                   
008050 762-FECHA-ASPAS.                                                         
008060        ADD 1 TO WS-POS-DESTINO.                                          
008070        MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1).             
008080        MOVE WS-POS-DESTINO TO WS-TAM-FMT(IX-TAB).                        
008090 760-MONTA-CAMPO-ASPAS-EXIT.                                              
008100        EXIT.                                                             
008110                                                                          
008120 715-MONTA-LINHA.                                                         
008130        STRING                                                            
008140           WS-CAMPO-FMT(1)(1:WS-TAM-FMT(1))   DELIMITED BY SIZE           
008150           ";"                                 DELIMITED BY SIZE          
008160           WS-CAMPO-FMT(2)(1:WS-TAM-FMT(2))   DELIMITED BY SIZE           
008170           ";"                                 DELIMITED BY SIZE          
008180           WS-CAMPO-FMT(3)(1:WS-TAM-FMT(3))   DELIMITED BY SIZE           
008190           ";"                                 DELIMITED BY SIZE          
008200           WS-CAMPO-FMT(4)(1:WS-TAM-FMT(4))   DELIMITED BY SIZE           
008210           ";"                                 DELIMITED BY SIZE          
008220           WS-CAMPO-FMT(5)(1:WS-TAM-FMT(5))   DELIMITED BY SIZE           
008230           ";"                                 DELIMITED BY SIZE          
008240           WS-CAMPO-FMT(6)(1:WS-TAM-FMT(6))   DELIMITED BY SIZE           
008250           ";"                                 DELIMITED BY SIZE          
008260           WS-CAMPO-FMT(7)(1:WS-TAM-FMT(7))   DELIMITED BY SIZE           
008270           ";"                                 DELIMITED BY SIZE          
008280           WS-CAMPO-FMT(8)(1:WS-TAM-FMT(8))   DELIMITED BY SIZE           
008290           ";"                                 DELIMITED BY SIZE          
008300           WS-CAMPO-FMT(9)(1:WS-TAM-FMT(9))   DELIMITED BY SIZE           
008310           ";"                                 DELIMITED BY SIZE          
008320           WS-CAMPO-FMT(10)(1:WS-TAM-FMT(10)) DELIMITED BY SIZE           
008330           ";"                                 DELIMITED BY SIZE          
008340           WS-CAMPO-FMT(11)(1:WS-TAM-FMT(11)) DELIMITED BY SIZE           
008350           ";"                                 DELIMITED BY SIZE          
008360           WS-CAMPO-FMT(12)(1:WS-TAM-FMT(12)) DELIMITED BY SIZE           
008370           ";"                                 DELIMITED BY SIZE          
008380           WS-CAMPO-FMT(13)(1:WS-TAM-FMT(13)) DELIMITED BY SIZE           
008390           ";"                                 DELIMITED BY SIZE          
008400           WS-CAMPO-FMT(14)(1:WS-TAM-FMT(14)) DELIMITED BY SIZE           
008410           ";"                                 DELIMITED BY SIZE          
008420           WS-CAMPO-FMT(15)(1:WS-TAM-FMT(15)) DELIMITED BY SIZE           
008430           ";"                                 DELIMITED BY SIZE          
008440           WS-CAMPO-FMT(16)(1:WS-TAM-FMT(16)) DELIMITED BY SIZE           
008450           INTO REG-VALIDADO-TEXTO.                                       
008460 715-MONTA-LINHA-EXIT.                                                    
008470        EXIT.                                                             
008480                                                                          
008490 800-ENCERRA.                                                             
008500        CLOSE DADOS VALIDADO.                                             
008510 800-ENCERRA-EXIT.                                                        
008520        EXIT.                                                             
