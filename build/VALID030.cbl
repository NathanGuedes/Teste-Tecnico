       IDENTIFICATION              DIVISION.
       PROGRAM-ID.          VALID030.
       AUTHOR.              W.A. BIGAL.
       INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.
       DATE-WRITTEN.        09/06/1987.
       DATE-COMPILED.
       SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.
      *REMARKS.      PASSO 3 DO CICLO CONSDESP - LE O ARQUIVO
      *              DADOS.CSV (SAIDA DO TRANS020), DESCARTA OS
      *              LANCAMENTOS COM DESPESA NAO POSITIVA, CALCULA O
      *              DIGITO VERIFICADOR DO CNPJ DA OPERADORA E VERIFICA
      *              O PREENCHIMENTO DA RAZAO SOCIAL, GRAVANDO O
      *              ARQUIVO VALIDADO.CSV QUE ALIMENTA O PROJ040.
      *
      *              ORDEM DO CICLO: NORM010 (1X POR TRIMESTRE) -
      *              TRANS020 - VALID030 - PROJ040.
      *--------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *--------------------------------------------------------------
      * DATA       PROG  CHAMADO   DESCRICAO
      * ---------- ----- --------- -------------------------------
      * 09/06/1987 WAB   CD-0060   VERSAO INICIAL DO PASSO DE
      *                            VALIDACAO.
      * 17/09/1987 WAB   CD-0068   DIGITO VERIFICADOR DO CNPJ BASEADO
      *                            NA MESMA LOGICA DO DIGITO DO CPF
      *                            JA USADA NO CADASTRO DE ALUNOS.
      * 22/01/1989 RSA   CD-0089   INCLUIDO TESTE DE "14 DIGITOS
      *                            IGUAIS" COMO CNPJ INVALIDO.
      * 05/04/1991 WBF   CD-0109   FILTRO DE DESPESA REESCRITO COMO
      *                            COMPARACAO GENERICA PARA ACEITAR
      *                            OUTROS OPERADORES ALEM DE "<=".
      * 12/12/1992 WBF   CD-0128   RAZAO SOCIAL EM BRANCO PASSOU A SER
      *                            SINALIZADA NA OBSERVACAO EM VEZ DE
      *                            REJEITAR O REGISTRO.
      * 08/08/1994 MCS   CD-0158   GRAVACAO FORMATADA PASSOU A DOBRAR
      *                            ASPAS INTERNAS DO CAMPO.
      * 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000.
      * 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM
      *                            OCORRENCIAS NO CALCULO DO DIGITO.
      * 02/05/2001 EOF   CD-0206   CORRIGIDA FAIXA DE PESOS DO SEGUNDO
      *                            DIGITO DO CNPJ (13 POSICOES, NAO 12).
      * 19/10/2004 EOF   CD-0225   INCLUIDO FLAG RAZAO_SOCIAL_VALIDO
      *                            NO ARQUIVO DE SAIDA, SEPARADO DO
      *                            FLAG CNPJ_VALIDO.
      * 11/03/2007 EOF   CD-0241   MENSAGEM DE RAZAO SOCIAL EM BRANCO
      *                            CORRIGIDA PARA USAR ACENTUACAO
      *                            CORRETA, CONFORME COBRANCA DA
      *                            AUDITORIA DA ANS.
      * 02/08/2007 EOF   CD-0244   INCLUIDOS NIVEIS 88 NOS FLAGS DE
      *                            SIM/NAO E DE VALIDACAO, NO LUGAR DE
      *                            COMPARAR LITERAL PELO PROGRAMA.
      * 14/03/2008 EOF   CD-0233   CNPJ DE ENTRADA PASSOU A SER LIMPO
      *                            (SO DIGITOS) ANTES DE SER CORTADO
      *                            EM 14 POSICOES, E NAO MAIS
      *                            TRUNCADO NOS 14 PRIMEIROS BYTES DO
      *                            CAMPO AINDA PONTUADO.
      *--------------------------------------------------------------

      *==============================================================
       ENVIRONMENT                 DIVISION.
       CONFIGURATION               SECTION.
              SOURCE-COMPUTER.     IBM-4381.
              OBJECT-COMPUTER.     IBM-4381.
              SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".

       INPUT-OUTPUT                SECTION.
       FILE-CONTROL.
              SELECT        DADOS         ASSIGN        TO DADOS
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        VALIDADO      ASSIGN        TO VALIDADO
              ORGANIZATION  IS            LINE          SEQUENTIAL.

      *==============================================================
       DATA                        DIVISION.

       FILE                        SECTION.
       FD     DADOS
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "DADOS.CSV".
       01     REG-DADOS.
              02     REG-DADOS-TEXTO      PIC X(940).
              02     FILLER               PIC X(010).

       FD     VALIDADO
              LABEL         RECORD        ARE    STANDARD
              VALUE         OF FILE-ID    IS     "VALIDADO.CSV".
       01     REG-VALIDADO.
              02     REG-VALIDADO-TEXTO   PIC X(1400).
              02     FILLER               PIC X(0020).

       WORKING-STORAGE             SECTION.
       77     WS-FIM-DADOS         PIC X(03)         VALUE "NAO".
              88  FIM-DOS-DADOS                      VALUE "SIM".
              88  AINDA-HA-DADOS                      VALUE "NAO".
       77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "SIM".
              88  EH-A-PRIMEIRA-LINHA                 VALUE "SIM".
              88  NAO-EH-A-PRIMEIRA-LINHA              VALUE "NAO".
       77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.
       77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.
       77     WS-QTD-DESCARTADOS   PIC 9(07) COMP    VALUE ZERO.
       77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.
       77     IX-CARACTER          PIC 9(03) COMP    VALUE ZERO.
       77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.
       77     WS-POS-DESTINO       PIC 9(03) COMP    VALUE ZERO.
       77     WS-TAM-OBSERV        PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-PONTO         PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-DIGITOS-V     PIC 9(02) COMP    VALUE ZERO.
       77     WS-NUM-OK            PIC X(03)         VALUE "SIM".
              88  CAMPO-E-NUMERICO                    VALUE "SIM".
              88  CAMPO-NAO-E-NUMERICO                 VALUE "NAO".
       77     WS-VALOR-OK          PIC X(03)         VALUE "SIM".
              88  VALOR-E-NUMERICO                    VALUE "SIM".
              88  VALOR-NAO-E-NUMERICO                 VALUE "NAO".
       77     WS-VALOR-NEGATIVO    PIC X(03)         VALUE "NAO".
              88  VALOR-E-NEGATIVO                    VALUE "SIM".
              88  VALOR-NAO-E-NEGATIVO                 VALUE "NAO".
       77     WS-ACHOU-PONTO       PIC X(03)         VALUE "NAO".
              88  JA-ACHOU-O-PONTO                     VALUE "SIM".
              88  AINDA-NAO-ACHOU-O-PONTO               VALUE "NAO".
       77     WS-QTD-DIG-TOTAL     PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-DIG-DEC       PIC 9(02) COMP    VALUE ZERO.
       77     WS-TAM-COMBINADO     PIC 9(02) COMP    VALUE ZERO.
       77     WS-POS-INICIO        PIC 9(02) COMP    VALUE ZERO.
       77     WS-RESULTADO-COMP    PIC X(03)         VALUE "NAO".
              88  COMPARACAO-DEU-VERDADEIRA            VALUE "SIM".
              88  COMPARACAO-DEU-FALSA                 VALUE "NAO".
       77     WS-OPERADOR-COMP     PIC X(02)         VALUE "LE".
       77     WS-LIMITE-COMP       PIC S9(13)V99     VALUE ZERO.
       77     WS-VALOR-COMP        PIC S9(13)V99     VALUE ZERO.

       01     WS-TABELA-CAMPOS.
              02     WS-CAMPO             OCCURS 14 TIMES
                                           PIC X(62).
              02     FILLER               PIC X(004).

       01     WS-CAMPOS-NOMEADOS  REDEFINES WS-TABELA-CAMPOS.
              02     WS-CAMPO-DATA        PIC X(62).
              02     WS-CAMPO-REGANS      PIC X(62).
              02     WS-CAMPO-CTACONT     PIC X(62).
              02     WS-CAMPO-DESCRICAO   PIC X(62).
              02     WS-CAMPO-SALDOINI    PIC X(62).
              02     WS-CAMPO-SALDOFIN    PIC X(62).
              02     WS-CAMPO-VALORDESP   PIC X(62).
              02     WS-CAMPO-ANO         PIC X(62).
              02     WS-CAMPO-TRIMESTRE   PIC X(62).
              02     WS-CAMPO-CNPJ        PIC X(62).
              02     WS-CAMPO-RAZAO       PIC X(62).
              02     WS-CAMPO-MODALIDADE  PIC X(62).
              02     WS-CAMPO-UF          PIC X(62).
              02     WS-CAMPO-OBSERVACAO  PIC X(62).
              02     FILLER               PIC X(004).

       01     REG-VALID.
              02     VR-DATA              PIC X(10).
              02     VR-REGANS            PIC X(06).
              02     VR-CTACONT           PIC X(09).
              02     VR-DESCRICAO         PIC X(60).
              02     VR-SALDOINI          PIC X(20).
              02     VR-SALDOFIN          PIC X(20).
              02     VR-VALORDESP         PIC X(20).
              02     VR-ANO               PIC X(04).
              02     VR-TRIMESTRE         PIC X(02).
              02     VR-CNPJ              PIC X(14).
              02     VR-RAZAO             PIC X(60).
              02     VR-MODALIDADE        PIC X(40).
              02     VR-UF                PIC X(02).
              02     VR-OBSERVACAO        PIC X(60).
              02     VL-CNPJ-VALIDO       PIC X(05).
                     88  CNPJ-E-VALIDO                 VALUE "true".
                     88  CNPJ-E-INVALIDO               VALUE "false".
              02     VL-RAZAO-VALIDO      PIC X(05).
                     88  RAZAO-E-VALIDA                VALUE "true".
                     88  RAZAO-E-INVALIDA              VALUE "false".
              02     FILLER               PIC X(020).

       01     WS-VALOR-TEXTO-GRP.
              02     WS-VALOR-TEXTO       PIC X(20).
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-TEXTO-R    REDEFINES WS-VALOR-TEXTO-GRP.
              02     WS-VALOR-CARACTER    OCCURS 25 TIMES
                                           PIC X(01).

       77     WS-VALOR-CONVERTIDO  PIC S9(13)V99     VALUE ZERO.

       01     WS-DIGITOS-TEMP-GRP.
              02     WS-DIGITOS-TEMP      PIC X(15)   VALUE SPACES.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-DIGITOS-COMB-GRP.
              02     WS-DIGITOS-COMB-TXT  PIC X(15)   VALUE ZEROS.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-BRUTO-GRP.
              02     WS-VALOR-BRUTO-NUM   PIC 9(15)   VALUE ZERO.
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-BRUTO-R    REDEFINES WS-VALOR-BRUTO-GRP.
              02     WS-VALOR-BRUTO-V99   PIC 9(13)V99.
              02     FILLER               PIC X(005).

       01     WS-CNPJ-LIMPO-GRP.
              02     WS-CNPJ-LIMPO        OCCURS 14 TIMES
                                           PIC 9(01).
              02     FILLER               PIC X(004)  VALUE SPACES.

       77     WS-CNPJ-LEN          PIC 9(02) COMP    VALUE ZERO.
       77     WS-TODOS-IGUAIS      PIC X(03)         VALUE "SIM".
              88  TODOS-OS-DIGITOS-SAO-IGUAIS          VALUE "SIM".
              88  HA-DIGITOS-DIFERENTES                VALUE "NAO".
       77     WS-CNPJ-POS          PIC 9(02) COMP    VALUE ZERO.
       77     WS-PESO              PIC 9(02) COMP    VALUE ZERO.
       77     WS-SOMA-PESO         PIC 9(05) COMP    VALUE ZERO.
       77     WS-QTD-DIGITOS-SOMA  PIC 9(02) COMP    VALUE ZERO.
       77     WS-DIGITO-CALC       PIC 9(01)         VALUE ZERO.
       77     WS-RESTO-11          PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-DESCARTE      PIC 9(03) COMP    VALUE ZERO.

       01     WS-TABELA-ORIG.
              02     WS-CAMPO-ORIG        OCCURS 16 TIMES
                                           PIC X(62).
              02     FILLER               PIC X(004).

       01     WS-TABELA-FMT.
              02     WS-CAMPO-FMT         OCCURS 16 TIMES
                                           PIC X(130).
              02     FILLER               PIC X(004).

       01     WS-TABELA-TAM.
              02     WS-TAM-CAMPO         OCCURS 16 TIMES
                                           PIC 9(02) COMP.
              02     FILLER               PIC X(004).

       01     WS-TABELA-TAM-FMT.
              02     WS-TAM-FMT           OCCURS 16 TIMES
                                           PIC 9(03) COMP.
              02     FILLER               PIC X(004).

       01     WS-CAB-SUFIXO        PIC X(040)        VALUE
              ';"CNPJ_VALIDO";"RAZAO_SOCIAL_VALIDO"'.

       77     WS-TAM-CAB-ENTRADA   PIC 9(04) COMP    VALUE ZERO.

      *==============================================================
       PROCEDURE                   DIVISION.

       000-INICIO.
              PERFORM 100-ABRE-ARQUIVOS
                      THRU 100-ABRE-ARQUIVOS-EXIT.
              PERFORM 920-LE-DADOS
                      THRU 920-LE-DADOS-EXIT.
              PERFORM 930-TRATA-LINHA
                      THRU 930-TRATA-LINHA-EXIT
                      UNTIL FIM-DOS-DADOS.
              PERFORM 800-ENCERRA
                      THRU 800-ENCERRA-EXIT.
              STOP RUN.

       100-ABRE-ARQUIVOS.
              OPEN   INPUT  DADOS
                     OUTPUT VALIDADO.
       100-ABRE-ARQUIVOS-EXIT.
              EXIT.

       920-LE-DADOS.
              READ DADOS
                      AT END
                      MOVE "SIM" TO WS-FIM-DADOS.
              IF AINDA-HA-DADOS
                 ADD 1 TO WS-QTD-LIDOS.
       920-LE-DADOS-EXIT.
              EXIT.

       930-TRATA-LINHA.
              IF EH-A-PRIMEIRA-LINHA
                 MOVE "NAO" TO WS-PRIMEIRA-LINHA
                 PERFORM 210-GRAVA-CABECALHO
                         THRU 210-GRAVA-CABECALHO-EXIT
                 GO TO 938-PROXIMA-LINHA.
              PERFORM 300-PARTE-CAMPOS
                      THRU 300-PARTE-CAMPOS-EXIT.
              PERFORM 310-MONTA-REG-VALID
                      THRU 310-MONTA-REG-VALID-EXIT.
              PERFORM 320-FILTRA-DESPESA
                      THRU 320-FILTRA-DESPESA-EXIT.
              IF COMPARACAO-DEU-VERDADEIRA
                 ADD 1 TO WS-QTD-DESCARTADOS
                 GO TO 938-PROXIMA-LINHA.
              PERFORM 500-VALIDA-CNPJ
                      THRU 500-VALIDA-CNPJ-EXIT.
              PERFORM 600-VALIDA-RAZAO
                      THRU 600-VALIDA-RAZAO-EXIT.
              PERFORM 700-GRAVA-VALIDADO
                      THRU 700-GRAVA-VALIDADO-EXIT.
       938-PROXIMA-LINHA.
              PERFORM 920-LE-DADOS
                      THRU 920-LE-DADOS-EXIT.
       930-TRATA-LINHA-EXIT.
              EXIT.

       210-GRAVA-CABECALHO.
              MOVE 940 TO WS-TAM-CAB-ENTRADA.
       212-LOOP.
              IF WS-TAM-CAB-ENTRADA EQUAL ZERO
                 GO TO 214-MONTA-CABECALHO.
              IF REG-DADOS-TEXTO(WS-TAM-CAB-ENTRADA:1) NOT EQUAL SPACE
                 GO TO 214-MONTA-CABECALHO.
              SUBTRACT 1 FROM WS-TAM-CAB-ENTRADA.
              GO TO 212-LOOP.
       214-MONTA-CABECALHO.
              MOVE SPACES TO REG-VALIDADO.
              STRING REG-DADOS-TEXTO(1:WS-TAM-CAB-ENTRADA)
                            DELIMITED BY SIZE
                     WS-CAB-SUFIXO       DELIMITED BY SIZE
                     INTO REG-VALIDADO-TEXTO.
              WRITE REG-VALIDADO.
       210-GRAVA-CABECALHO-EXIT.
              EXIT.

       300-PARTE-CAMPOS.
              MOVE SPACES TO WS-TABELA-CAMPOS.
              MOVE 1 TO WS-PONTEIRO.
              MOVE 1 TO IX-TAB.
       302-LOOP.
              IF IX-TAB > 14
                 GO TO 300-PARTE-CAMPOS-EXIT.
              PERFORM 305-EXTRAI-CAMPO
                      THRU 305-EXTRAI-CAMPO-EXIT.
              ADD 1 TO IX-TAB.
              GO TO 302-LOOP.
       300-PARTE-CAMPOS-EXIT.
              EXIT.

       305-EXTRAI-CAMPO.
              IF WS-PONTEIRO > 940
                 GO TO 305-EXTRAI-CAMPO-EXIT.
              UNSTRING REG-DADOS-TEXTO DELIMITED BY ";"
                      INTO WS-CAMPO(IX-TAB)
                      WITH POINTER WS-PONTEIRO.
              PERFORM 360-TIRA-ASPAS
                      THRU 360-TIRA-ASPAS-EXIT.
       305-EXTRAI-CAMPO-EXIT.
              EXIT.

       360-TIRA-ASPAS.
              IF WS-CAMPO(IX-TAB)(1:1) EQUAL QUOTE
                 MOVE WS-CAMPO(IX-TAB)(2:61) TO WS-CAMPO(IX-TAB)
                 PERFORM 362-TIRA-ASPAS-FINAL
                         THRU 362-TIRA-ASPAS-FINAL-EXIT.
       360-TIRA-ASPAS-EXIT.
              EXIT.

       362-TIRA-ASPAS-FINAL.
              MOVE 62 TO WS-TAM-CAMPO(1).
       364-LOOP.
              IF WS-TAM-CAMPO(1) EQUAL ZERO
                 GO TO 362-TIRA-ASPAS-FINAL-EXIT.
              IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) NOT EQUAL SPACE
                 GO TO 366-RETIRA-ULTIMA.
              SUBTRACT 1 FROM WS-TAM-CAMPO(1).
              GO TO 364-LOOP.
       366-RETIRA-ULTIMA.
              IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) EQUAL QUOTE
                 MOVE SPACE TO WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1).
       362-TIRA-ASPAS-FINAL-EXIT.
              EXIT.

       310-MONTA-REG-VALID.
              MOVE SPACES TO REG-VALID.
              MOVE WS-CAMPO-DATA(1:10)       TO VR-DATA.
              MOVE WS-CAMPO-REGANS(1:6)      TO VR-REGANS.
              MOVE WS-CAMPO-CTACONT(1:9)     TO VR-CTACONT.
              MOVE WS-CAMPO-DESCRICAO(1:60)  TO VR-DESCRICAO.
              MOVE WS-CAMPO-SALDOINI         TO VR-SALDOINI.
              MOVE WS-CAMPO-SALDOFIN         TO VR-SALDOFIN.
              MOVE WS-CAMPO-VALORDESP        TO VR-VALORDESP.
              MOVE WS-CAMPO-ANO(1:4)         TO VR-ANO.
              MOVE WS-CAMPO-TRIMESTRE(1:2)   TO VR-TRIMESTRE.
              PERFORM 312-LIMPA-CNPJ-BRUTO
                      THRU 312-LIMPA-CNPJ-BRUTO-EXIT.
              MOVE WS-CAMPO-RAZAO(1:60)      TO VR-RAZAO.
              MOVE WS-CAMPO-MODALIDADE(1:40) TO VR-MODALIDADE.
              MOVE WS-CAMPO-UF(1:2)          TO VR-UF.
              MOVE WS-CAMPO-OBSERVACAO(1:60) TO VR-OBSERVACAO.
       310-MONTA-REG-VALID-EXIT.
              EXIT.

      * 14/03/2008 EOF CD-0233 - O CNPJ TOKENIZADO PODE VIR PONTUADO
      * (MESMO PROBLEMA DO CADASTRO DE OPERADORAS, CD-0232 NO
      * TRANS020). A LIMPEZA RODA SOBRE O CAMPO INTEIRO DE 62 BYTES,
      * NAO SOBRE UM CORTE DE 14 BYTES AINDA PONTUADO - DO CONTRARIO
      * SOBRAVAM MENOS DE 14 DIGITOS E O CNPJ CAIA COMO INVALIDO.
       312-LIMPA-CNPJ-BRUTO.
              MOVE SPACES TO VR-CNPJ.
              MOVE 0 TO WS-POS-DESTINO.
              MOVE 1 TO IX-CARACTER.
       313-LOOP.
              IF IX-CARACTER > 62
                 GO TO 312-LIMPA-CNPJ-BRUTO-EXIT.
              IF WS-CAMPO-CNPJ(IX-CARACTER:1) IS CLASSE-DIGITO
                 AND WS-POS-DESTINO < 14
                 ADD 1 TO WS-POS-DESTINO
                 MOVE WS-CAMPO-CNPJ(IX-CARACTER:1)
                      TO VR-CNPJ(WS-POS-DESTINO:1).
              ADD 1 TO IX-CARACTER.
              GO TO 313-LOOP.
       312-LIMPA-CNPJ-BRUTO-EXIT.
              EXIT.

      * 05/04/1991 WBF CD-0109 - FILTRO VIROU COMPARACAO GENERICA
      * (315-COMPARA-GENERICO) PARA ACEITAR QUALQUER OPERADOR, NAO SO
      * "MENOR OU IGUAL". O PIPELINE SO USA "LE", CONTRA ZERO.
       320-FILTRA-DESPESA.
              MOVE VR-VALORDESP TO WS-VALOR-TEXTO.
              PERFORM 450-CONVERTE-VALOR
                      THRU 450-CONVERTE-VALOR-EXIT.
              IF VALOR-NAO-E-NUMERICO
                 MOVE "NAO" TO WS-RESULTADO-COMP
                 GO TO 320-FILTRA-DESPESA-EXIT.
              MOVE WS-VALOR-CONVERTIDO TO WS-VALOR-COMP.
              MOVE ZERO TO WS-LIMITE-COMP.
              MOVE "LE" TO WS-OPERADOR-COMP.
              PERFORM 315-COMPARA-GENERICO
                      THRU 315-COMPARA-GENERICO-EXIT.
       320-FILTRA-DESPESA-EXIT.
              EXIT.

       315-COMPARA-GENERICO.
              MOVE "NAO" TO WS-RESULTADO-COMP.
              IF WS-OPERADOR-COMP EQUAL "EQ"
                 IF WS-VALOR-COMP EQUAL WS-LIMITE-COMP
                    MOVE "SIM" TO WS-RESULTADO-COMP.
              IF WS-OPERADOR-COMP EQUAL "NE"
                 IF WS-VALOR-COMP NOT EQUAL WS-LIMITE-COMP
                    MOVE "SIM" TO WS-RESULTADO-COMP.
              IF WS-OPERADOR-COMP EQUAL "LT"
                 IF WS-VALOR-COMP < WS-LIMITE-COMP
                    MOVE "SIM" TO WS-RESULTADO-COMP.
              IF WS-OPERADOR-COMP EQUAL "LE"
                 IF WS-VALOR-COMP <= WS-LIMITE-COMP
                    MOVE "SIM" TO WS-RESULTADO-COMP.
              IF WS-OPERADOR-COMP EQUAL "GT"
                 IF WS-VALOR-COMP > WS-LIMITE-COMP
                    MOVE "SIM" TO WS-RESULTADO-COMP.
              IF WS-OPERADOR-COMP EQUAL "GE"
                 IF WS-VALOR-COMP >= WS-LIMITE-COMP
                    MOVE "SIM" TO WS-RESULTADO-COMP.
       315-COMPARA-GENERICO-EXIT.
              EXIT.

       450-CONVERTE-VALOR.
              MOVE ZERO  TO WS-VALOR-BRUTO-NUM.
              MOVE "NAO" TO WS-VALOR-NEGATIVO.
              PERFORM 452-VALIDA-VALOR
                      THRU 452-VALIDA-VALOR-EXIT.
              IF VALOR-NAO-E-NUMERICO
                 MOVE ZERO TO WS-VALOR-CONVERTIDO
                 GO TO 450-CONVERTE-VALOR-EXIT.
              MOVE "000000000000000" TO WS-DIGITOS-COMB-TXT.
              MOVE SPACES TO WS-DIGITOS-TEMP.
              MOVE 0 TO WS-QTD-DIG-TOTAL.
              MOVE 0 TO WS-QTD-DIG-DEC.
              MOVE "NAO" TO WS-ACHOU-PONTO.
              MOVE 1 TO IX-CARACTER.
              IF WS-VALOR-CARACTER(1) EQUAL "-"
                 MOVE "SIM" TO WS-VALOR-NEGATIVO
                 MOVE 2 TO IX-CARACTER.
       454-LOOP.
              IF IX-CARACTER > 20
                 GO TO 454-LOOP-EXIT.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE
                 GO TO 454-LOOP-EXIT.
              PERFORM 455-MONTA-DIGITOS
                      THRU 455-MONTA-DIGITOS-EXIT.
              ADD 1 TO IX-CARACTER.
              GO TO 454-LOOP.
       454-LOOP-EXIT.
              PERFORM 456-COMPLETA-LOOP
                      THRU 456-COMPLETA-LOOP-EXIT.
              MOVE WS-QTD-DIG-TOTAL TO WS-TAM-COMBINADO.
              IF WS-TAM-COMBINADO > 15
                 MOVE 15 TO WS-TAM-COMBINADO.
              COMPUTE WS-POS-INICIO = 16 - WS-TAM-COMBINADO.
              MOVE WS-DIGITOS-TEMP(1:WS-TAM-COMBINADO)
                   TO WS-DIGITOS-COMB-TXT(WS-POS-INICIO:
                                           WS-TAM-COMBINADO).
              MOVE WS-DIGITOS-COMB-TXT TO WS-VALOR-BRUTO-NUM.
              MOVE WS-VALOR-BRUTO-V99 TO WS-VALOR-CONVERTIDO.
              IF VALOR-E-NEGATIVO
                 COMPUTE WS-VALOR-CONVERTIDO =
                         WS-VALOR-CONVERTIDO * -1.
       450-CONVERTE-VALOR-EXIT.
              EXIT.

       455-MONTA-DIGITOS.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."
                 MOVE "SIM" TO WS-ACHOU-PONTO
                 GO TO 455-MONTA-DIGITOS-EXIT.
              IF JA-ACHOU-O-PONTO AND WS-QTD-DIG-DEC = 2
                 GO TO 455-MONTA-DIGITOS-EXIT.
              ADD 1 TO WS-QTD-DIG-TOTAL.
              MOVE WS-VALOR-CARACTER(IX-CARACTER)
                   TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).
              IF JA-ACHOU-O-PONTO
                 ADD 1 TO WS-QTD-DIG-DEC.
       455-MONTA-DIGITOS-EXIT.
              EXIT.

       456-COMPLETA-LOOP.
              IF WS-QTD-DIG-DEC >= 2
                 GO TO 456-COMPLETA-LOOP-EXIT.
              ADD 1 TO WS-QTD-DIG-TOTAL.
              MOVE "0" TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).
              ADD 1 TO WS-QTD-DIG-DEC.
              GO TO 456-COMPLETA-LOOP.
       456-COMPLETA-LOOP-EXIT.
              EXIT.

       452-VALIDA-VALOR.
              MOVE "SIM" TO WS-VALOR-OK.
              MOVE 0 TO WS-QTD-PONTO.
              MOVE 0 TO WS-QTD-DIGITOS-V.
              MOVE 1 TO IX-CARACTER.
       457-LOOP.
              IF IX-CARACTER > 20
                 GO TO 458-VERIFICA.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE
                 GO TO 458-VERIFICA.
              IF IX-CARACTER EQUAL 1
                 AND WS-VALOR-CARACTER(1) EQUAL "-"
                 GO TO 459-PROXIMO.
              IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."
                 ADD 1 TO WS-QTD-PONTO
                 GO TO 459-PROXIMO.
              IF WS-VALOR-CARACTER(IX-CARACTER) IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-VALOR-OK
                 GO TO 452-VALIDA-VALOR-EXIT.
              ADD 1 TO WS-QTD-DIGITOS-V.
       459-PROXIMO.
              ADD 1 TO IX-CARACTER.
              GO TO 457-LOOP.
       458-VERIFICA.
              IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO
                 MOVE "NAO" TO WS-VALOR-OK.
       452-VALIDA-VALOR-EXIT.
              EXIT.

      * 22/01/1989 RSA CD-0089 - 14 DIGITOS IGUAIS PASSOU A SER
      * TRATADO COMO CNPJ INVALIDO (504-VERIFICA-REPETIDO).
      * 02/05/2001 EOF CD-0206 - SOMA DO SEGUNDO DIGITO CORRIGIDA
      * PARA 13 POSICOES (ERA 12), APOS LOTE DE CNPJS VALIDOS SEREM
      * REJEITADOS EM PRODUCAO.
       500-VALIDA-CNPJ.
              MOVE "true" TO VL-CNPJ-VALIDO.
              PERFORM 502-LIMPA-CNPJ
                      THRU 502-LIMPA-CNPJ-EXIT.
              IF WS-CNPJ-LEN NOT EQUAL 14
                 MOVE "false" TO VL-CNPJ-VALIDO
                 GO TO 500-VALIDA-CNPJ-EXIT.
              PERFORM 504-VERIFICA-REPETIDO
                      THRU 504-VERIFICA-REPETIDO-EXIT.
              IF TODOS-OS-DIGITOS-SAO-IGUAIS
                 MOVE "false" TO VL-CNPJ-VALIDO
                 GO TO 500-VALIDA-CNPJ-EXIT.
              MOVE 12 TO WS-QTD-DIGITOS-SOMA.
              PERFORM 505-SOMA-PONDERADA
                      THRU 505-SOMA-PONDERADA-EXIT.
              PERFORM 530-CALCULA-DIGITO
                      THRU 530-CALCULA-DIGITO-EXIT.
              IF WS-DIGITO-CALC NOT EQUAL WS-CNPJ-LIMPO(13)
                 MOVE "false" TO VL-CNPJ-VALIDO
                 GO TO 500-VALIDA-CNPJ-EXIT.
              MOVE 13 TO WS-QTD-DIGITOS-SOMA.
              PERFORM 505-SOMA-PONDERADA
                      THRU 505-SOMA-PONDERADA-EXIT.
              PERFORM 530-CALCULA-DIGITO
                      THRU 530-CALCULA-DIGITO-EXIT.
              IF WS-DIGITO-CALC NOT EQUAL WS-CNPJ-LIMPO(14)
                 MOVE "false" TO VL-CNPJ-VALIDO.
       500-VALIDA-CNPJ-EXIT.
              EXIT.

       502-LIMPA-CNPJ.
              MOVE ZEROS TO WS-CNPJ-LIMPO-GRP.
              MOVE 0 TO WS-CNPJ-LEN.
              MOVE 1 TO IX-CARACTER.
       503-LOOP.
              IF IX-CARACTER > 14
                 GO TO 502-LIMPA-CNPJ-EXIT.
              IF VR-CNPJ(IX-CARACTER:1) IS CLASSE-DIGITO
                 ADD 1 TO WS-CNPJ-LEN
                 MOVE VR-CNPJ(IX-CARACTER:1)
                      TO WS-CNPJ-LIMPO(WS-CNPJ-LEN).
              ADD 1 TO IX-CARACTER.
              GO TO 503-LOOP.
       502-LIMPA-CNPJ-EXIT.
              EXIT.

       504-VERIFICA-REPETIDO.
              MOVE "SIM" TO WS-TODOS-IGUAIS.
              MOVE 2 TO WS-CNPJ-POS.
       507-LOOP.
              IF WS-CNPJ-POS > 14
                 GO TO 504-VERIFICA-REPETIDO-EXIT.
              IF WS-CNPJ-LIMPO(WS-CNPJ-POS) NOT EQUAL WS-CNPJ-LIMPO(1)
                 MOVE "NAO" TO WS-TODOS-IGUAIS
                 GO TO 504-VERIFICA-REPETIDO-EXIT.
              ADD 1 TO WS-CNPJ-POS.
              GO TO 507-LOOP.
       504-VERIFICA-REPETIDO-EXIT.
              EXIT.

       505-SOMA-PONDERADA.
              MOVE 0 TO WS-SOMA-PESO.
              MOVE 2 TO WS-PESO.
              MOVE WS-QTD-DIGITOS-SOMA TO WS-CNPJ-POS.
       506-LOOP.
              IF WS-CNPJ-POS EQUAL ZERO
                 GO TO 505-SOMA-PONDERADA-EXIT.
              COMPUTE WS-SOMA-PESO = WS-SOMA-PESO +
                      (WS-CNPJ-LIMPO(WS-CNPJ-POS) * WS-PESO).
              ADD 1 TO WS-PESO.
              IF WS-PESO > 9
                 MOVE 2 TO WS-PESO.
              SUBTRACT 1 FROM WS-CNPJ-POS.
              GO TO 506-LOOP.
       505-SOMA-PONDERADA-EXIT.
              EXIT.

       530-CALCULA-DIGITO.
              DIVIDE WS-SOMA-PESO BY 11 GIVING WS-QTD-DESCARTE
                      REMAINDER WS-RESTO-11.
              IF WS-RESTO-11 < 2
                 MOVE 0 TO WS-DIGITO-CALC
              ELSE
                 COMPUTE WS-DIGITO-CALC = 11 - WS-RESTO-11.
       530-CALCULA-DIGITO-EXIT.
              EXIT.

      * 12/12/1992 WBF CD-0128 - RAZAO SOCIAL EM BRANCO NAO REJEITA
      * MAIS O REGISTRO, SO MARCA O FLAG E ACRESCENTA A OBSERVACAO.
       600-VALIDA-RAZAO.
              MOVE "true" TO VL-RAZAO-VALIDO.
              IF VR-RAZAO EQUAL SPACES
                 MOVE "false" TO VL-RAZAO-VALIDO
                 PERFORM 610-ACRESCENTA-OBSERVACAO
                         THRU 610-ACRESCENTA-OBSERVACAO-EXIT.
       600-VALIDA-RAZAO-EXIT.
              EXIT.

       610-ACRESCENTA-OBSERVACAO.
              MOVE 60 TO WS-TAM-OBSERV.
       612-LOOP.
              IF WS-TAM-OBSERV EQUAL ZERO
                 GO TO 614-MONTA-MENSAGEM.
              IF VR-OBSERVACAO(WS-TAM-OBSERV:1) NOT EQUAL SPACE
                 GO TO 614-MONTA-MENSAGEM.
              SUBTRACT 1 FROM WS-TAM-OBSERV.
              GO TO 612-LOOP.
       614-MONTA-MENSAGEM.
      * 11/03/2007 EOF CD-0241 - TEXTO COM ACENTUACAO CORRETA, COMO
      * EXIGIDO PELA AUDITORIA DA ANS PARA O CAMPO QUE VAI NO EXTRATO.
              IF WS-TAM-OBSERV EQUAL ZERO
                 MOVE "Campo RAZAO_SOCIAL não preenchido"
                      TO VR-OBSERVACAO
              ELSE
                 STRING VR-OBSERVACAO(1:WS-TAM-OBSERV)
                               DELIMITED BY SIZE
                        " | "  DELIMITED BY SIZE
                        "Campo RAZAO_SOCIAL não preenchido"
                               DELIMITED BY SIZE
                        INTO VR-OBSERVACAO.
       610-ACRESCENTA-OBSERVACAO-EXIT.
              EXIT.

      * 08/08/1994 MCS CD-0158 - ASPAS INTERNAS DO CAMPO SAO
      * DUPLICADAS NA GRAVACAO (760-MONTA-CAMPO-ASPAS), PARA O
      * LEITOR DO CSV NAO CONFUNDIR COM O FIM DO CAMPO.
       700-GRAVA-VALIDADO.
              PERFORM 705-MONTA-CAMPOS-ORIG
                      THRU 705-MONTA-CAMPOS-ORIG-EXIT.
              MOVE SPACES TO REG-VALIDADO.
              MOVE 1 TO IX-TAB.
       702-LOOP.
              IF IX-TAB > 16
                 GO TO 702-LOOP-EXIT.
              PERFORM 740-FORMATA-CAMPO
                      THRU 740-FORMATA-CAMPO-EXIT.
              ADD 1 TO IX-TAB.
              GO TO 702-LOOP.
       702-LOOP-EXIT.
              PERFORM 715-MONTA-LINHA
                      THRU 715-MONTA-LINHA-EXIT.
              WRITE REG-VALIDADO.
              ADD 1 TO WS-QTD-GRAVADOS.
       700-GRAVA-VALIDADO-EXIT.
              EXIT.

       705-MONTA-CAMPOS-ORIG.
              MOVE SPACES TO WS-TABELA-ORIG.
              MOVE VR-DATA         TO WS-CAMPO-ORIG(1).
              MOVE VR-REGANS       TO WS-CAMPO-ORIG(2).
              MOVE VR-CTACONT      TO WS-CAMPO-ORIG(3).
              MOVE VR-DESCRICAO    TO WS-CAMPO-ORIG(4).
              MOVE VR-SALDOINI     TO WS-CAMPO-ORIG(5).
              MOVE VR-SALDOFIN     TO WS-CAMPO-ORIG(6).
              MOVE VR-VALORDESP    TO WS-CAMPO-ORIG(7).
              MOVE VR-ANO          TO WS-CAMPO-ORIG(8).
              MOVE VR-TRIMESTRE    TO WS-CAMPO-ORIG(9).
              MOVE VR-CNPJ         TO WS-CAMPO-ORIG(10).
              MOVE VR-RAZAO        TO WS-CAMPO-ORIG(11).
              MOVE VR-MODALIDADE   TO WS-CAMPO-ORIG(12).
              MOVE VR-UF           TO WS-CAMPO-ORIG(13).
              MOVE VR-OBSERVACAO   TO WS-CAMPO-ORIG(14).
              MOVE VL-CNPJ-VALIDO  TO WS-CAMPO-ORIG(15).
              MOVE VL-RAZAO-VALIDO TO WS-CAMPO-ORIG(16).
       705-MONTA-CAMPOS-ORIG-EXIT.
              EXIT.

       740-FORMATA-CAMPO.
              PERFORM 750-EH-NUMERICO
                      THRU 750-EH-NUMERICO-EXIT.
              PERFORM 754-CALCULA-TAM-ORIG
                      THRU 754-CALCULA-TAM-ORIG-EXIT.
              MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).
              IF CAMPO-E-NUMERICO
                 MOVE WS-CAMPO-ORIG(IX-TAB) TO WS-CAMPO-FMT(IX-TAB)
                 MOVE WS-TAM-CAMPO(IX-TAB)  TO WS-TAM-FMT(IX-TAB)
              ELSE
                 PERFORM 760-MONTA-CAMPO-ASPAS
                         THRU 760-MONTA-CAMPO-ASPAS-EXIT.
       740-FORMATA-CAMPO-EXIT.
              EXIT.

       750-EH-NUMERICO.
              MOVE "SIM" TO WS-NUM-OK.
              MOVE 0 TO WS-QTD-PONTO.
              MOVE 0 TO WS-QTD-DIGITOS-V.
              MOVE 1 TO IX-CARACTER.
       751-LOOP.
              IF IX-CARACTER > 62
                 GO TO 752-VERIFICA.
              IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL SPACE
                 GO TO 752-VERIFICA.
              IF IX-CARACTER EQUAL 1
                 AND WS-CAMPO-ORIG(IX-TAB)(1:1) EQUAL "-"
                 GO TO 751-PROXIMO.
              IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL "."
                 ADD 1 TO WS-QTD-PONTO
                 GO TO 751-PROXIMO.
              IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1)
                 IS NOT CLASSE-DIGITO
                 MOVE "NAO" TO WS-NUM-OK
                 GO TO 750-EH-NUMERICO-EXIT.
              ADD 1 TO WS-QTD-DIGITOS-V.
       751-PROXIMO.
              ADD 1 TO IX-CARACTER.
              GO TO 751-LOOP.
       752-VERIFICA.
              IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO
                 MOVE "NAO" TO WS-NUM-OK.
       750-EH-NUMERICO-EXIT.
              EXIT.

       754-CALCULA-TAM-ORIG.
              MOVE 62 TO WS-TAM-CAMPO(IX-TAB).
       755-LOOP.
              IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO
                 GO TO 754-CALCULA-TAM-ORIG-EXIT.
              IF WS-CAMPO-ORIG(IX-TAB)(WS-TAM-CAMPO(IX-TAB):1)
                 NOT EQUAL SPACE
                 GO TO 754-CALCULA-TAM-ORIG-EXIT.
              SUBTRACT 1 FROM WS-TAM-CAMPO(IX-TAB).
              GO TO 755-LOOP.
       754-CALCULA-TAM-ORIG-EXIT.
              EXIT.

       760-MONTA-CAMPO-ASPAS.
              MOVE 1 TO WS-POS-DESTINO.
              MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(1:1).
              MOVE 1 TO IX-CARACTER.
       761-LOOP.
              IF IX-CARACTER > WS-TAM-CAMPO(IX-TAB)
                 GO TO 762-FECHA-ASPAS.
              ADD 1 TO WS-POS-DESTINO.
              IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL QUOTE
                 MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1)
                 ADD 1 TO WS-POS-DESTINO
                 MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1)
              ELSE
                 MOVE WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1)
                      TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1).
              ADD 1 TO IX-CARACTER.
              GO TO 761-LOOP.
       762-FECHA-ASPAS.
              ADD 1 TO WS-POS-DESTINO.
              MOVE QUOTE TO WS-CAMPO-FMT(IX-TAB)(WS-POS-DESTINO:1).
              MOVE WS-POS-DESTINO TO WS-TAM-FMT(IX-TAB).
       760-MONTA-CAMPO-ASPAS-EXIT.
              EXIT.

       715-MONTA-LINHA.
              STRING
                 WS-CAMPO-FMT(1)(1:WS-TAM-FMT(1))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(2)(1:WS-TAM-FMT(2))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(3)(1:WS-TAM-FMT(3))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(4)(1:WS-TAM-FMT(4))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(5)(1:WS-TAM-FMT(5))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(6)(1:WS-TAM-FMT(6))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(7)(1:WS-TAM-FMT(7))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(8)(1:WS-TAM-FMT(8))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(9)(1:WS-TAM-FMT(9))   DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(10)(1:WS-TAM-FMT(10)) DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(11)(1:WS-TAM-FMT(11)) DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(12)(1:WS-TAM-FMT(12)) DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(13)(1:WS-TAM-FMT(13)) DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(14)(1:WS-TAM-FMT(14)) DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(15)(1:WS-TAM-FMT(15)) DELIMITED BY SIZE
                 ";"                                 DELIMITED BY SIZE
                 WS-CAMPO-FMT(16)(1:WS-TAM-FMT(16)) DELIMITED BY SIZE
                 INTO REG-VALIDADO-TEXTO.
       715-MONTA-LINHA-EXIT.
              EXIT.

       800-ENCERRA.
              CLOSE DADOS VALIDADO.
       800-ENCERRA-EXIT.
              EXIT.
