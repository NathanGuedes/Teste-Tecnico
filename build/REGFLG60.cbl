       IDENTIFICATION              DIVISION.
       PROGRAM-ID.          REGFLG60.
       AUTHOR.              W.A. BIGAL.
       INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.
       DATE-WRITTEN.        21/11/1988.
       DATE-COMPILED.
       SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.
      *REMARKS.      UTILITARIO AVULSO DE MARCACAO DE COLUNA DO CICLO
      *              CONSDESP.  NAO FAZ PARTE DA SEQUENCIA FIXA
      *              NORM010-TRANS020-VALID030-PROJ040 - E ACIONADO
      *              PELOS OPERADORES QUANDO PRECISAM CONFERIR SE UMA
      *              COLUNA DE UM ARQUIVO CSV SEGUE UM DOS PADROES
      *              CONHECIDOS PELA NUCOP.
      *
      *              NAO HA UM INTERPRETADOR DE EXPRESSAO REGULAR
      *              NESTA CASA - O CARTAO DE PARAMETROS (REG-PARM,
      *              LIDO DO ARQUIVO PARM) ESCOLHE UM DOS PADROES
      *              FIXOS ABAIXO PARA A COLUNA PARM-COLUNA:
      *
      *                TIPO N = SOMENTE DIGITOS (0-9), UM OU MAIS
      *                TIPO D = NUMERO COM SINAL E DUAS CASAS
      *                         DECIMAIS OPCIONAIS (-?9+(.99)?)
      *                TIPO A = SOMENTE LETRAS (A-Z, MAIUSCULAS)
      *                TIPO C = 14 DIGITOS (FORMATO DE CNPJ JA LIMPO)
      *
      *              A COLUNA DE SAIDA "VALID_<NOME-DA-COLUNA>" RECEBE
      *              1 QUANDO O VALOR CASA O PADRAO POR INTEIRO, 0 EM
      *              CASO CONTRARIO.  LINHAS EM BRANCO SAO IGNORADAS.
      *
      *--------------------------------------------------------------
      * HISTORICO DE ALTERACOES
      *--------------------------------------------------------------
      * 21/11/1988 WAB   CD-0086   VERSAO INICIAL - SO O TIPO N
      *                            (SOMENTE DIGITOS) FOI ENTREGUE.
      * 08/05/1991 RSA   CD-0111   INCLUIDOS OS TIPOS D (NUMERO COM
      *                            DECIMAIS) E A (SOMENTE LETRAS).
      * 17/03/1994 WBF   CD-0145   INCLUIDO O TIPO C (CNPJ DE 14
      *                            DIGITOS), REAPROVEITANDO A LOGICA
      *                            DE CLASSE-DIGITO DO VALID030.
      * 02/10/1996 MCS   CD-0174   LINHAS EM BRANCO PASSARAM A SER
      *                            IGNORADAS (ANTES RECEBIAM FLAG 0).
      * 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000 -
      *                            NENHUM CAMPO DE DATA E MANIPULADO
      *                            NESTE UTILITARIO.
      * 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM
      *                            OCORRENCIAS.
      * 15/09/2005 EOF   CD-0229   NOME DA COLUNA DE FLAG PASSOU A SER
      *                            MONTADO A PARTIR DO PROPRIO
      *                            CABECALHO LIDO, EM VEZ DE FIXO.
      *--------------------------------------------------------------

      *==============================================================
       ENVIRONMENT                 DIVISION.

       CONFIGURATION               SECTION.
              SOURCE-COMPUTER.     IBM-4381.
              OBJECT-COMPUTER.     IBM-4381.
              SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".
                                   CLASS CLASSE-LETRA  IS "A" THRU "Z".

       INPUT-OUTPUT                SECTION.
       FILE-CONTROL.
              SELECT        PARM          ASSIGN        TO PARM
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        ARQ1          ASSIGN        TO ARQ1
              ORGANIZATION  IS            LINE          SEQUENTIAL.

              SELECT        SAIDA         ASSIGN        TO SAIDA
              ORGANIZATION  IS            LINE          SEQUENTIAL.

      *==============================================================
       DATA                        DIVISION.

       FILE                        SECTION.
       FD     PARM
              LABEL         RECORD        ARE    STANDARD.
       01     REG-PARM.
              02     PARM-COLUNA          PIC 9(02).
              02     PARM-TIPO-PADRAO     PIC X(01).
              02     FILLER               PIC X(77).

       FD     ARQ1
              LABEL         RECORD        ARE    STANDARD.
       01     REG-ARQ1.
              02     REG-ARQ1-TEXTO       PIC X(940).
              02     FILLER               PIC X(010).

       FD     SAIDA
              LABEL         RECORD        ARE    STANDARD.
       01     REG-SAIDA.
              02     REG-SAIDA-TEXTO      PIC X(0960).
              02     FILLER               PIC X(0020).

       WORKING-STORAGE             SECTION.
      *--------------------------------------------------------------
      * CONTROLE GERAL
      *--------------------------------------------------------------
       77     WS-FIM-ARQ           PIC X(03)         VALUE "NAO".
       77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "SIM".
       77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.
       77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.
       77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.
       77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.
       77     WS-TAM-LINHA         PIC 9(04) COMP    VALUE ZERO.
       77     WS-TAM-CAMPO         PIC 9(02) COMP    VALUE ZERO.
       77     WS-TAM-NOME-COL      PIC 9(02) COMP    VALUE ZERO.
       77     IX-CARACTER          PIC 9(02) COMP    VALUE ZERO.
       77     WS-CASOU-PADRAO      PIC X(01)         VALUE "0".
       77     WS-LINHA-EM-BRANCO   PIC X(03)         VALUE "NAO".
       77     WS-QTD-PONTO         PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-DIGITOS-V     PIC 9(02) COMP    VALUE ZERO.
       77     WS-QTD-LETRAS        PIC 9(02) COMP    VALUE ZERO.

      *--------------------------------------------------------------
      * TOKENIZACAO GENERICA (ATE 20 COLUNAS)
      *--------------------------------------------------------------
       01     WS-TABELA-CAMPOS.
              02     WS-CAMPO             OCCURS 20 TIMES
                                           PIC X(80).
              02     FILLER               PIC X(004).

       01     WS-CAMPOS-INICIAIS  REDEFINES WS-TABELA-CAMPOS.
              02     WS-CAMPO-01          PIC X(80).
              02     WS-CAMPO-02          PIC X(80).
              02     WS-CAMPO-03          PIC X(80).
              02     WS-CAMPO-04          PIC X(80).
              02     WS-CAMPO-05          PIC X(80).
              02     FILLER               PIC X(1204).

       01     WS-VALOR-LIMPO-GRP.
              02     WS-VALOR-LIMPO       PIC X(80).
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-VALOR-LIMPO-R    REDEFINES WS-VALOR-LIMPO-GRP.
              02     WS-VALOR-LIMPO-CAR   OCCURS 85 TIMES
                                           PIC X(01).

       01     WS-NOME-COLUNA-GRP.
              02     WS-NOME-COLUNA       PIC X(80).
              02     FILLER               PIC X(005)  VALUE SPACES.

       01     WS-NOME-COLUNA-R    REDEFINES WS-NOME-COLUNA-GRP.
              02     WS-NOME-COLUNA-CAR   OCCURS 85 TIMES
                                           PIC X(01).

       77     WS-POS-DESTINO       PIC 9(02) COMP    VALUE ZERO.

      *==============================================================
       PROCEDURE                   DIVISION.

       000-INICIO.
              PERFORM 050-LE-PARM
                      THRU 050-LE-PARM-EXIT.
              PERFORM 100-ABRE-ARQUIVOS
                      THRU 100-ABRE-ARQUIVOS-EXIT.
              PERFORM 920-LE-ARQ1
                      THRU 920-LE-ARQ1-EXIT.
              PERFORM 930-TRATA-LINHA
                      THRU 930-TRATA-LINHA-EXIT
                      UNTIL WS-FIM-ARQ EQUAL "SIM".
              PERFORM 800-ENCERRA
                      THRU 800-ENCERRA-EXIT.
              STOP RUN.

       050-LE-PARM.
              OPEN INPUT PARM.
              READ PARM
                      AT END
                      MOVE SPACES TO REG-PARM.
              CLOSE PARM.
       050-LE-PARM-EXIT.
              EXIT.

       100-ABRE-ARQUIVOS.
              OPEN   INPUT  ARQ1
                     OUTPUT SAIDA.
       100-ABRE-ARQUIVOS-EXIT.
              EXIT.

       920-LE-ARQ1.
              READ ARQ1
                      AT END
                      MOVE "SIM" TO WS-FIM-ARQ.
              IF WS-FIM-ARQ NOT EQUAL "SIM"
                 ADD 1 TO WS-QTD-LIDOS.
       920-LE-ARQ1-EXIT.
              EXIT.

       930-TRATA-LINHA.
              IF WS-PRIMEIRA-LINHA EQUAL "SIM"
                 MOVE "NAO" TO WS-PRIMEIRA-LINHA
                 PERFORM 210-GRAVA-CABECALHO
                         THRU 210-GRAVA-CABECALHO-EXIT
                 GO TO 938-PROXIMA-LINHA.
              PERFORM 410-VERIFICA-BRANCO
                      THRU 410-VERIFICA-BRANCO-EXIT.
              IF WS-LINHA-EM-BRANCO EQUAL "SIM"
                 GO TO 938-PROXIMA-LINHA.
              PERFORM 300-PARTE-CAMPOS
                      THRU 300-PARTE-CAMPOS-EXIT.
              MOVE WS-CAMPO(PARM-COLUNA) TO WS-VALOR-LIMPO.
              PERFORM 320-LIMPA-VALOR
                      THRU 320-LIMPA-VALOR-EXIT.
              PERFORM 500-AVALIA-PADRAO
                      THRU 500-AVALIA-PADRAO-EXIT.
              PERFORM 700-GRAVA-LINHA
                      THRU 700-GRAVA-LINHA-EXIT.
       938-PROXIMA-LINHA.
              PERFORM 920-LE-ARQ1
                      THRU 920-LE-ARQ1-EXIT.
       930-TRATA-LINHA-EXIT.
              EXIT.

       410-VERIFICA-BRANCO.
              MOVE "SIM" TO WS-LINHA-EM-BRANCO.
              IF REG-ARQ1-TEXTO NOT EQUAL SPACES
                 MOVE "NAO" TO WS-LINHA-EM-BRANCO.
       410-VERIFICA-BRANCO-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TOKENIZACAO GENERICA (ATE 20 COLUNAS)
      *--------------------------------------------------------------
       300-PARTE-CAMPOS.
              MOVE SPACES TO WS-TABELA-CAMPOS.
              MOVE 1 TO WS-PONTEIRO.
              MOVE 1 TO IX-TAB.
       302-LOOP.
              IF IX-TAB > 20
                 GO TO 300-PARTE-CAMPOS-EXIT.
              IF WS-PONTEIRO > 940
                 GO TO 300-PARTE-CAMPOS-EXIT.
              UNSTRING REG-ARQ1-TEXTO DELIMITED BY ";"
                      INTO WS-CAMPO(IX-TAB)
                      WITH POINTER WS-PONTEIRO.
              ADD 1 TO IX-TAB.
              GO TO 302-LOOP.
       300-PARTE-CAMPOS-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * CABECALHO DE SAIDA - COPIA O ORIGINAL E ACRESCENTA A COLUNA
      * "VALID_<NOME>" (CD-0229)
      *--------------------------------------------------------------
       210-GRAVA-CABECALHO.
              PERFORM 300-PARTE-CAMPOS
                      THRU 300-PARTE-CAMPOS-EXIT.
              MOVE WS-CAMPO(PARM-COLUNA) TO WS-NOME-COLUNA.
              PERFORM 220-LIMPA-NOME-COLUNA
                      THRU 220-LIMPA-NOME-COLUNA-EXIT.
              MOVE 940 TO WS-TAM-LINHA.
       212-LOOP.
              IF WS-TAM-LINHA EQUAL ZERO
                 GO TO 214-MONTA-CABECALHO.
              IF REG-ARQ1-TEXTO(WS-TAM-LINHA:1) NOT EQUAL SPACE
                 GO TO 214-MONTA-CABECALHO.
              SUBTRACT 1 FROM WS-TAM-LINHA.
              GO TO 212-LOOP.
       214-MONTA-CABECALHO.
              MOVE SPACES TO REG-SAIDA.
              STRING REG-ARQ1-TEXTO(1:WS-TAM-LINHA)
                            DELIMITED BY SIZE
                     ';"valid_' DELIMITED BY SIZE
                     WS-NOME-COLUNA(1:WS-TAM-NOME-COL)
                            DELIMITED BY SIZE
                     '"'       DELIMITED BY SIZE
                     INTO REG-SAIDA-TEXTO.
              WRITE REG-SAIDA.
       210-GRAVA-CABECALHO-EXIT.
              EXIT.

       220-LIMPA-NOME-COLUNA.
              IF WS-NOME-COLUNA(1:1) EQUAL QUOTE
                 MOVE WS-NOME-COLUNA(2:79) TO WS-NOME-COLUNA.
              MOVE 80 TO WS-TAM-NOME-COL.
       222-LOOP.
              IF WS-TAM-NOME-COL EQUAL ZERO
                 GO TO 224-TIRA-ASPAS-FINAL.
              IF WS-NOME-COLUNA(WS-TAM-NOME-COL:1) NOT EQUAL SPACE
                 GO TO 224-TIRA-ASPAS-FINAL.
              SUBTRACT 1 FROM WS-TAM-NOME-COL.
              GO TO 222-LOOP.
       224-TIRA-ASPAS-FINAL.
              IF WS-TAM-NOME-COL NOT EQUAL ZERO
                 AND WS-NOME-COLUNA(WS-TAM-NOME-COL:1) EQUAL QUOTE
                 MOVE SPACE TO WS-NOME-COLUNA(WS-TAM-NOME-COL:1)
                 SUBTRACT 1 FROM WS-TAM-NOME-COL.
       220-LIMPA-NOME-COLUNA-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * LIMPEZA DO VALOR DA COLUNA SELECIONADA (ASPAS FORA, SEM
      * ESPACO NENHUM)
      *--------------------------------------------------------------
       320-LIMPA-VALOR.
              IF WS-VALOR-LIMPO(1:1) EQUAL QUOTE
                 MOVE WS-VALOR-LIMPO(2:79) TO WS-VALOR-LIMPO.
              MOVE 80 TO WS-TAM-CAMPO.
       322-LOOP.
              IF WS-TAM-CAMPO EQUAL ZERO
                 GO TO 324-TIRA-ASPAS-FINAL.
              IF WS-VALOR-LIMPO(WS-TAM-CAMPO:1) NOT EQUAL SPACE
                 GO TO 324-TIRA-ASPAS-FINAL.
              SUBTRACT 1 FROM WS-TAM-CAMPO.
              GO TO 322-LOOP.
       324-TIRA-ASPAS-FINAL.
              IF WS-TAM-CAMPO NOT EQUAL ZERO
                 AND WS-VALOR-LIMPO(WS-TAM-CAMPO:1) EQUAL QUOTE
                 MOVE SPACE TO WS-VALOR-LIMPO(WS-TAM-CAMPO:1).
              PERFORM 326-REMOVE-ESPACOS
                      THRU 326-REMOVE-ESPACOS-EXIT.
       320-LIMPA-VALOR-EXIT.
              EXIT.

       326-REMOVE-ESPACOS.
              MOVE WS-VALOR-LIMPO TO WS-VALOR-LIMPO-GRP.
              MOVE SPACES TO WS-VALOR-LIMPO.
              MOVE 1 TO WS-POS-DESTINO.
              MOVE 1 TO IX-CARACTER.
       328-LOOP.
              IF IX-CARACTER > 80
                 GO TO 326-REMOVE-ESPACOS-EXIT.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) NOT EQUAL SPACE
                 MOVE WS-VALOR-LIMPO-CAR(IX-CARACTER)
                      TO WS-VALOR-LIMPO(WS-POS-DESTINO:1)
                 ADD 1 TO WS-POS-DESTINO.
              ADD 1 TO IX-CARACTER.
              GO TO 328-LOOP.
       326-REMOVE-ESPACOS-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * AVALIACAO DO PADRAO ESCOLHIDO NO CARTAO DE PARAMETROS
      *--------------------------------------------------------------
       500-AVALIA-PADRAO.
              MOVE "0" TO WS-CASOU-PADRAO.
              IF PARM-TIPO-PADRAO EQUAL "N"
                 PERFORM 510-TESTA-NUMERO-INTEIRO
                         THRU 510-TESTA-NUMERO-INTEIRO-EXIT.
              IF PARM-TIPO-PADRAO EQUAL "D"
                 PERFORM 520-TESTA-NUMERO-DECIMAL
                         THRU 520-TESTA-NUMERO-DECIMAL-EXIT.
              IF PARM-TIPO-PADRAO EQUAL "A"
                 PERFORM 530-TESTA-ALFABETICO
                         THRU 530-TESTA-ALFABETICO-EXIT.
              IF PARM-TIPO-PADRAO EQUAL "C"
                 PERFORM 540-TESTA-CNPJ-LIMPO
                         THRU 540-TESTA-CNPJ-LIMPO-EXIT.
       500-AVALIA-PADRAO-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TIPO N - SOMENTE DIGITOS, UM OU MAIS
      *--------------------------------------------------------------
       510-TESTA-NUMERO-INTEIRO.
              IF WS-VALOR-LIMPO EQUAL SPACES
                 GO TO 510-TESTA-NUMERO-INTEIRO-EXIT.
              MOVE 0 TO WS-QTD-DIGITOS-V.
              MOVE 1 TO IX-CARACTER.
       512-LOOP.
              IF IX-CARACTER > 80
                 GO TO 514-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE
                 GO TO 514-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-DIGITO
                 GO TO 510-TESTA-NUMERO-INTEIRO-EXIT.
              ADD 1 TO WS-QTD-DIGITOS-V.
              ADD 1 TO IX-CARACTER.
              GO TO 512-LOOP.
       514-VERIFICA.
              IF WS-QTD-DIGITOS-V > 0
                 MOVE "1" TO WS-CASOU-PADRAO.
       510-TESTA-NUMERO-INTEIRO-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TIPO D - NUMERO COM SINAL OPCIONAL E ATE DUAS CASAS DECIMAIS
      * OPCIONAIS (-?9+(.99)?)
      *--------------------------------------------------------------
       520-TESTA-NUMERO-DECIMAL.
              IF WS-VALOR-LIMPO EQUAL SPACES
                 GO TO 520-TESTA-NUMERO-DECIMAL-EXIT.
              MOVE 0 TO WS-QTD-PONTO.
              MOVE 0 TO WS-QTD-DIGITOS-V.
              MOVE 1 TO IX-CARACTER.
              IF WS-VALOR-LIMPO-CAR(1) EQUAL "-"
                 MOVE 2 TO IX-CARACTER.
       522-LOOP.
              IF IX-CARACTER > 80
                 GO TO 524-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE
                 GO TO 524-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL "."
                 ADD 1 TO WS-QTD-PONTO
                 GO TO 526-PROXIMO.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-DIGITO
                 GO TO 520-TESTA-NUMERO-DECIMAL-EXIT.
              ADD 1 TO WS-QTD-DIGITOS-V.
       526-PROXIMO.
              ADD 1 TO IX-CARACTER.
              GO TO 522-LOOP.
       524-VERIFICA.
              IF WS-QTD-PONTO < 2 AND WS-QTD-DIGITOS-V > 0
                 MOVE "1" TO WS-CASOU-PADRAO.
       520-TESTA-NUMERO-DECIMAL-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TIPO A - SOMENTE LETRAS MAIUSCULAS, UMA OU MAIS
      *--------------------------------------------------------------
       530-TESTA-ALFABETICO.
              IF WS-VALOR-LIMPO EQUAL SPACES
                 GO TO 530-TESTA-ALFABETICO-EXIT.
              MOVE 0 TO WS-QTD-LETRAS.
              MOVE 1 TO IX-CARACTER.
       532-LOOP.
              IF IX-CARACTER > 80
                 GO TO 534-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE
                 GO TO 534-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-LETRA
                 GO TO 530-TESTA-ALFABETICO-EXIT.
              ADD 1 TO WS-QTD-LETRAS.
              ADD 1 TO IX-CARACTER.
              GO TO 532-LOOP.
       534-VERIFICA.
              IF WS-QTD-LETRAS > 0
                 MOVE "1" TO WS-CASOU-PADRAO.
       530-TESTA-ALFABETICO-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * TIPO C - EXATAMENTE 14 DIGITOS (CD-0145)
      *--------------------------------------------------------------
       540-TESTA-CNPJ-LIMPO.
              MOVE 0 TO WS-QTD-DIGITOS-V.
              MOVE 1 TO IX-CARACTER.
       542-LOOP.
              IF IX-CARACTER > 80
                 GO TO 544-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) EQUAL SPACE
                 GO TO 544-VERIFICA.
              IF WS-VALOR-LIMPO-CAR(IX-CARACTER) IS NOT CLASSE-DIGITO
                 GO TO 540-TESTA-CNPJ-LIMPO-EXIT.
              ADD 1 TO WS-QTD-DIGITOS-V.
              ADD 1 TO IX-CARACTER.
              GO TO 542-LOOP.
       544-VERIFICA.
              IF WS-QTD-DIGITOS-V EQUAL 14
                 MOVE "1" TO WS-CASOU-PADRAO.
       540-TESTA-CNPJ-LIMPO-EXIT.
              EXIT.

      *--------------------------------------------------------------
      * GRAVACAO DA LINHA COM O FLAG ACRESCENTADO
      *--------------------------------------------------------------
       700-GRAVA-LINHA.
              MOVE 940 TO WS-TAM-LINHA.
       702-LOOP.
              IF WS-TAM-LINHA EQUAL ZERO
                 GO TO 704-MONTA-LINHA.
              IF REG-ARQ1-TEXTO(WS-TAM-LINHA:1) NOT EQUAL SPACE
                 GO TO 704-MONTA-LINHA.
              SUBTRACT 1 FROM WS-TAM-LINHA.
              GO TO 702-LOOP.
       704-MONTA-LINHA.
              MOVE SPACES TO REG-SAIDA.
              STRING REG-ARQ1-TEXTO(1:WS-TAM-LINHA)
                            DELIMITED BY SIZE
                     ";"    DELIMITED BY SIZE
                     WS-CASOU-PADRAO
                            DELIMITED BY SIZE
                     INTO REG-SAIDA-TEXTO.
              WRITE REG-SAIDA.
              ADD 1 TO WS-QTD-GRAVADOS.
       700-GRAVA-LINHA-EXIT.
              EXIT.

       800-ENCERRA.
              CLOSE ARQ1 SAIDA.
       800-ENCERRA-EXIT.
              EXIT.
