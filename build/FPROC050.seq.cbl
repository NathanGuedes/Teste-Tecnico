000100 IDENTIFICATION              DIVISION.                                    
000110 PROGRAM-ID.          FPROC050.                                           
000120 AUTHOR.              W.A. BIGAL.                                         
000130 INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.                   
000140 DATE-WRITTEN.        03/08/1988.                                         
000150 DATE-COMPILED.                                                           
000160 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000170*REMARKS.      UTILITARIO AVULSO DE MANUTENCAO DE ARQUIVOS CSV            
000180*              DO CICLO CONSDESP.  NAO FAZ PARTE DA SEQUENCIA             
000190*              FIXA NORM010-TRANS020-VALID030-PROJ040 - E                 
000200*              ACIONADO PELOS OPERADORES QUANDO PRECISAM                  
000210*              CORRIGIR OU EXTRAIR DADOS FORA DO CICLO NORMAL.            
000220*                                                                         
000230*              O CARTAO DE PARAMETROS (REG-PARM, LIDO DO ARQUIVO          
000240*              PARM) DIZ QUAL DAS TRES OPERACOES EXECUTAR:                
000250*                                                                         
000260*                MODO F = FILTRA POR VALOR DE COLUNA                      
000270*                MODO M = MESCLA VARIOS ARQUIVOS (1 CABECALHO SO)         
000280*                MODO D = ELIMINA REGISTROS DUPLICADOS                    
000290*                                                                         
000300*--------------------------------------------------------------           
000310* HISTORICO DE ALTERACOES                                                 
000320*--------------------------------------------------------------           
000330* 03/08/1988 WAB   CD-0083   VERSAO INICIAL - SOMENTE O MODO F    CD0083  
000340*                            (FILTRO POR COLUNA) FOI ENTREGUE.            
000350* 14/02/1990 RSA   CD-0097   INCLUIDO O MODO M (MESCLA DE         CD0097  
000360*                            ARQUIVOS), REAPROVEITANDO O                  
000370*                            ESQUEMA DE ARQUIVOS ESTATICOS                
000380*                            ARQ1/ARQ2/ARQ3 DO TRANS020.                  
000390* 09/09/1992 WBF   CD-0123   INCLUIDO O MODO D (ELIMINACAO DE     CD0123  
000400*                            DUPLICADOS), COM SUBMODO PRIMEIRO/           
000410*                            ULTIMO OCORRENCIA.                           
000420* 11/01/1995 MCS   CD-0161   LINHAS EM BRANCO PASSARAM A SER      CD0161  
000430*                            DESCARTADAS NO MODO D, MESMO QUE             
000440*                            NAO SEJAM DUPLICADAS.                        
000450* 14/07/1998 MCS   CD-0189   REVISAO GERAL PARA O ANO 2000 -      CD0189  
000460*                            NENHUM CAMPO DE DATA E MANIPULADO            
000470*                            NESTE UTILITARIO.                            
000480* 22/01/1999 MCS   CD-0192   TESTE DE VIRADA DE SECULO - SEM      CD0192  
000490*                            OCORRENCIAS.                                 
000500* 27/05/2003 EOF   CD-0219   AUMENTADA A TABELA DE LINHAS DO      CD0219  
000510*                            MODO D DE 500 PARA 1000 POSICOES -           
000520*                            ARQUIVO DE OPERADORAS CRESCEU.               
000530*--------------------------------------------------------------           
000540                                                                          
000550*==============================================================           
000560 ENVIRONMENT                 DIVISION.                                    
000570                                                                          
000580 CONFIGURATION               SECTION.                                     
000590        SOURCE-COMPUTER.     IBM-4381.                                    
000600        OBJECT-COMPUTER.     IBM-4381.                                    
000610        SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".         
000620                                                                          
000630 INPUT-OUTPUT                SECTION.                                     
000640 FILE-CONTROL.                                                            
000650        SELECT        PARM          ASSIGN        TO PARM                 
000660        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000670                                                                          
000680        SELECT        ARQ1          ASSIGN        TO ARQ1                 
000690        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000700                                                                          
000710        SELECT        ARQ2          ASSIGN        TO ARQ2                 
000720        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000730                                                                          
000740        SELECT        ARQ3          ASSIGN        TO ARQ3                 
000750        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000760                                                                          
000770        SELECT        SAIDA         ASSIGN        TO SAIDA                
000780        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000790                                                                          
000800*==============================================================           
000810 DATA                        DIVISION.                                    
000820                                                                          
000830 FILE                        SECTION.                                     
000840 FD     PARM                                                              
000850        LABEL         RECORD        ARE    STANDARD.                      
000860 01     REG-PARM.                                                         
000870        02     PARM-MODO            PIC X(01).                            
000880        02     PARM-QTD-ARQUIVOS    PIC 9(01).                            
000890        02     PARM-COLUNA          PIC 9(02).                            
000900        02     PARM-VALOR-ESPERADO  PIC X(40).                            
000910        02     PARM-SUBMODO         PIC X(01).                            
000920        02     FILLER               PIC X(35).                            
000930                                                                          
000940 FD     ARQ1                                                              
000950        LABEL         RECORD        ARE    STANDARD.                      
000960 01     REG-ARQ1.                                                         
000970        02     REG-ARQ1-TEXTO       PIC X(940).                           
000980        02     FILLER               PIC X(010).                           
000990                                                                          
001000 FD     ARQ2                                                              
001010        LABEL         RECORD        ARE    STANDARD.                      
001020 01     REG-ARQ2.                                                         
001030        02     REG-ARQ2-TEXTO       PIC X(940).                           
001040        02     FILLER               PIC X(010).                           
001050                                                                          
001060 FD     ARQ3                                                              
001070        LABEL         RECORD        ARE    STANDARD.                      
001080 01     REG-ARQ3.                                                         
001090        02     REG-ARQ3-TEXTO       PIC X(940).                           
001100        02     FILLER               PIC X(010).                           
001110                                                                          
001120 FD     SAIDA                                                             
001130        LABEL         RECORD        ARE    STANDARD.                      
001140 01     REG-SAIDA.                                                        
001150        02     REG-SAIDA-TEXTO      PIC X(940).                           
001160        02     FILLER               PIC X(010).                           
001170                                                                          
001180 WORKING-STORAGE             SECTION.                                     
001190*--------------------------------------------------------------           
001200* CONTROLE GERAL                                                          
001210*--------------------------------------------------------------           
001220 77     WS-FIM-ARQ           PIC X(03)         VALUE "NAO".               
001230 77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "SIM".               
001240 77     WS-ARQ-ATUAL         PIC 9(01) COMP    VALUE ZERO.                
001250 77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.                
001260 77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.                
001270 77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.                
001280 77     WS-PONTEIRO          PIC 9(04) COMP    VALUE ZERO.                
001290 77     WS-TAM-CAMPO         PIC 9(02) COMP    VALUE ZERO.                
001300 77     WS-LINHA-EM-BRANCO   PIC X(03)         VALUE "NAO".               
001310                                                                          
001320*--------------------------------------------------------------           
001330* TOKENIZACAO GENERICA (ATE 20 COLUNAS) - USADA SO NO MODO F,             
001340* PARA ISOLAR A COLUNA PARM-COLUNA                                        
001350*--------------------------------------------------------------           
001360 01     WS-TABELA-CAMPOS.                                                 
001370        02     WS-CAMPO             OCCURS 20 TIMES                       
001380                                     PIC X(80).                           
001390        02     FILLER               PIC X(004).                           
001400                                                                          
001410 01     WS-CAMPOS-INICIAIS  REDEFINES WS-TABELA-CAMPOS.                   
001420        02     WS-CAMPO-01          PIC X(80).                            
001430        02     WS-CAMPO-02          PIC X(80).                            
001440        02     WS-CAMPO-03          PIC X(80).                            
001450        02     WS-CAMPO-04          PIC X(80).                            
001460        02     WS-CAMPO-05          PIC X(80).                            
001470        02     FILLER               PIC X(1204).                          
001480                                                                          
001490 01     WS-CAMPO-NORM-GRP.                                                
001500        02     WS-CAMPO-NORM        PIC X(80).                            
001510        02     FILLER               PIC X(005)  VALUE SPACES.             
001520                                                                          
001530 01     WS-CAMPO-NORM-R     REDEFINES WS-CAMPO-NORM-GRP.                  
001540        02     WS-CAMPO-NORM-CAR    OCCURS 85 TIMES                       
001550                                     PIC X(01).                           
001560                                                                          
001570 01     WS-VALOR-NORM-GRP.                                                
001580        02     WS-VALOR-NORM        PIC X(40).                            
001590        02     FILLER               PIC X(005)  VALUE SPACES.             
001600                                                                          
001610 01     WS-VALOR-NORM-R     REDEFINES WS-VALOR-NORM-GRP.                  
001620        02     WS-VALOR-NORM-CAR    OCCURS 45 TIMES                       
001630                                     PIC X(01).                           
001640                                                                          
001650 77     WS-POS-DESTINO       PIC 9(02) COMP    VALUE ZERO.                
001660 77     IX-CARACTER          PIC 9(02) COMP    VALUE ZERO.                
001670 77     WS-RESULTADO-COMP    PIC X(03)         VALUE "NAO".               
001680                                                                          
001690*--------------------------------------------------------------           
001700* TABELA DE LINHAS DISTINTAS DO MODO D (CD-0219)                          
001710*--------------------------------------------------------------           
001720 01     TB-LINHA-GRP.                                                     
001730        02     TB-LINHA             OCCURS 1000 TIMES                     
001740                                     PIC X(940).                          
001750 01     TB-DELETADA-GRP.                                                  
001760        02     TB-DELETADA          OCCURS 1000 TIMES                     
001770                                     PIC X(03).                           
001780 77     WS-QTD-TABELA        PIC 9(04) COMP    VALUE ZERO.                
001790 77     WS-ACHOU-IGUAL       PIC X(03)         VALUE "NAO".               
001800 77     WS-POS-ACHADA        PIC 9(04) COMP    VALUE ZERO.                
001810 77     IX-LINHA             PIC 9(04) COMP    VALUE ZERO.                
001820                                                                          
001830*==============================================================           
001840 PROCEDURE                   DIVISION.                                    
001850                                                                          
001860 000-INICIO.                                                              
001870        PERFORM 050-LE-PARM                                               
001880                THRU 050-LE-PARM-EXIT.                                    
001890        IF PARM-MODO EQUAL "F"                                            
001900           PERFORM 200-FILTRA-VALOR                                       
001910                   THRU 200-FILTRA-VALOR-EXIT                             
001920           GO TO 000-INICIO-EXIT.                                         
001930        IF PARM-MODO EQUAL "M"                                            
001940           PERFORM 300-MESCLA-ARQUIVOS                                    
001950                   THRU 300-MESCLA-ARQUIVOS-EXIT                          
001960           GO TO 000-INICIO-EXIT.                                         
001970        IF PARM-MODO EQUAL "D"                                            
001980           PERFORM 400-ELIMINA-DUPLICADOS                                 
001990                   THRU 400-ELIMINA-DUPLICADOS-EXIT.                      
002000 000-INICIO-EXIT.                                                         
002010        STOP RUN.                                                         
002020                                                                          
002030 050-LE-PARM.                                                             
002040        OPEN INPUT PARM.                                                  
002050        READ PARM                                                         
002060                AT END                                                    
002070                MOVE SPACES TO REG-PARM.                                  
002080        CLOSE PARM.                                                       
002090 050-LE-PARM-EXIT.                                                        
002100        EXIT.                                                             
002110                                                                          
002120*--------------------------------------------------------------           
002130* MODO F - FILTRO POR VALOR DE COLUNA (CD-0083)                           
002140*--------------------------------------------------------------           
002150 200-FILTRA-VALOR.                                                        
002160        OPEN INPUT  ARQ1                                                  
002170             OUTPUT SAIDA.                                                
002180        MOVE "SIM" TO WS-PRIMEIRA-LINHA.                                  
002190        MOVE PARM-VALOR-ESPERADO TO WS-VALOR-NORM.                        
002200        PERFORM 250-NORMALIZA-VALOR                                       
002210                THRU 250-NORMALIZA-VALOR-EXIT.                            
002220        PERFORM 920-LE-ARQ1                                               
002230                THRU 920-LE-ARQ1-EXIT.                                    
002240 202-LOOP.                                                                
002250        IF WS-FIM-ARQ EQUAL "SIM"                                         
002260           GO TO 200-FILTRA-VALOR-EXIT.                                   
002270        IF WS-PRIMEIRA-LINHA EQUAL "SIM"                                  
002280           MOVE "NAO" TO WS-PRIMEIRA-LINHA                                
002290           MOVE REG-ARQ1 TO REG-SAIDA                                     
002300           WRITE REG-SAIDA                                                
002310           GO TO 204-PROXIMA.                                             
002320        PERFORM 210-PARTE-CAMPOS                                          
002330                THRU 210-PARTE-CAMPOS-EXIT.                               
002340        MOVE WS-CAMPO(PARM-COLUNA) TO WS-CAMPO-NORM.                      
002350        PERFORM 230-NORMALIZA-CAMPO                                       
002360                THRU 230-NORMALIZA-CAMPO-EXIT.                            
002370        IF WS-CAMPO-NORM EQUAL WS-VALOR-NORM                              
002380           MOVE REG-ARQ1 TO REG-SAIDA                                     
002390           WRITE REG-SAIDA                                                
002400           ADD 1 TO WS-QTD-GRAVADOS.                                      
002410 204-PROXIMA.                                                             
002420        PERFORM 920-LE-ARQ1                                               
002430                THRU 920-LE-ARQ1-EXIT.                                    
002440        GO TO 202-LOOP.                                                   
002450 200-FILTRA-VALOR-EXIT.                                                   
002460        CLOSE ARQ1 SAIDA.                                                 
002470        EXIT.                                                             
002480                                                                          
002490 920-LE-ARQ1.                                                             
002500        READ ARQ1                                                         
002510                AT END                                                    
002520                MOVE "SIM" TO WS-FIM-ARQ.                                 
002530        IF WS-FIM-ARQ NOT EQUAL "SIM"                                     
002540           ADD 1 TO WS-QTD-LIDOS.                                         
002550 920-LE-ARQ1-EXIT.                                                        
002560        EXIT.                                                             
002570                                                                          
002580*--------------------------------------------------------------           
002590* TOKENIZACAO GENERICA (ATE 20 COLUNAS) - MODO F                          
002600*--------------------------------------------------------------           
002610 210-PARTE-CAMPOS.                                                        
002620        MOVE SPACES TO WS-TABELA-CAMPOS.                                  
002630        MOVE 1 TO WS-PONTEIRO.                                            
002640        MOVE 1 TO IX-TAB.                                                 
002650 212-LOOP.                                                                
002660        IF IX-TAB > 20                                                    
002670           GO TO 210-PARTE-CAMPOS-EXIT.                                   
002680        IF WS-PONTEIRO > 940                                              
002690           GO TO 210-PARTE-CAMPOS-EXIT.                                   
002700        UNSTRING REG-ARQ1-TEXTO DELIMITED BY ";"                          
002710                INTO WS-CAMPO(IX-TAB)                                     
002720                WITH POINTER WS-PONTEIRO.                                 
002730        ADD 1 TO IX-TAB.                                                  
002740        GO TO 212-LOOP.                                                   
002750 210-PARTE-CAMPOS-EXIT.                                                   
002760        EXIT.                                                             
002770                                                                          
002780*--------------------------------------------------------------           
002790* NORMALIZACAO DE CAMPO (ASPAS FORA, SEM ESPACO NENHUM,                   
002800* MINUSCULAS) - USADA PARA O VALOR LIDO E PARA O VALOR ESPERADO           
002810*--------------------------------------------------------------           
002820 230-NORMALIZA-CAMPO.                                                     
002830        IF WS-CAMPO-NORM(1:1) EQUAL QUOTE                                 
002840           MOVE WS-CAMPO-NORM(2:79) TO WS-CAMPO-NORM.                     
002850        MOVE 80 TO WS-TAM-CAMPO.                                          
002860 232-LOOP.                                                                
002870        IF WS-TAM-CAMPO EQUAL ZERO                                        
002880           GO TO 234-TIRA-ASPAS-FINAL.                                    
002890        IF WS-CAMPO-NORM(WS-TAM-CAMPO:1) NOT EQUAL SPACE                  
002900           GO TO 234-TIRA-ASPAS-FINAL.                                    
002910        SUBTRACT 1 FROM WS-TAM-CAMPO.                                     
002920        GO TO 232-LOOP.                                                   
002930 234-TIRA-ASPAS-FINAL.                                                    
002940        IF WS-TAM-CAMPO NOT EQUAL ZERO                                    
002950           AND WS-CAMPO-NORM(WS-TAM-CAMPO:1) EQUAL QUOTE                  
002960           MOVE SPACE TO WS-CAMPO-NORM(WS-TAM-CAMPO:1).                   
002970        PERFORM 236-REMOVE-ESPACOS                                        
002980                THRU 236-REMOVE-ESPACOS-EXIT.                             
002990        INSPECT WS-CAMPO-NORM                                             
003000                CONVERTING                                                
003010                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
003020                TO "abcdefghijklmnopqrstuvwxyz".                          
003030 230-NORMALIZA-CAMPO-EXIT.                                                
003040        EXIT.                                                             
003050                                                                          
003060 236-REMOVE-ESPACOS.                                                      
003070        MOVE WS-CAMPO-NORM TO WS-CAMPO-NORM-GRP.                          
003080        MOVE SPACES TO WS-CAMPO-NORM.                                     
003090        MOVE 1 TO WS-POS-DESTINO.                                         
003100        MOVE 1 TO IX-CARACTER.                                            
003110 238-LOOP.                                                                
003120        IF IX-CARACTER > 80                                               
003130           GO TO 236-REMOVE-ESPACOS-EXIT.                                 
003140        IF WS-CAMPO-NORM-CAR(IX-CARACTER) NOT EQUAL SPACE                 
003150           MOVE WS-CAMPO-NORM-CAR(IX-CARACTER)                            
003160                TO WS-CAMPO-NORM(WS-POS-DESTINO:1)                        
003170           ADD 1 TO WS-POS-DESTINO.                                       
003180        ADD 1 TO IX-CARACTER.                                             
003190        GO TO 238-LOOP.                                                   
003200 236-REMOVE-ESPACOS-EXIT.                                                 
003210        EXIT.                                                             
003220                                                                          
003230 250-NORMALIZA-VALOR.                                                     
003240        IF WS-VALOR-NORM(1:1) EQUAL QUOTE                                 
003250           MOVE WS-VALOR-NORM(2:39) TO WS-VALOR-NORM.                     
003260        MOVE 40 TO WS-TAM-CAMPO.                                          
003270 252-LOOP.                                                                
003280        IF WS-TAM-CAMPO EQUAL ZERO                                        
003290           GO TO 254-TIRA-ASPAS-FINAL.                                    
003300        IF WS-VALOR-NORM(WS-TAM-CAMPO:1) NOT EQUAL SPACE                  
003310           GO TO 254-TIRA-ASPAS-FINAL.                                    
003320        SUBTRACT 1 FROM WS-TAM-CAMPO.                                     
003330        GO TO 252-LOOP.                                                   
003340 254-TIRA-ASPAS-FINAL.                                                    
003350        IF WS-TAM-CAMPO NOT EQUAL ZERO                                    
003360           AND WS-VALOR-NORM(WS-TAM-CAMPO:1) EQUAL QUOTE                  
003370           MOVE SPACE TO WS-VALOR-NORM(WS-TAM-CAMPO:1).                   
003380        MOVE WS-VALOR-NORM TO WS-CAMPO-NORM-GRP.                          
003390        MOVE SPACES TO WS-VALOR-NORM.                                     
003400        MOVE 1 TO WS-POS-DESTINO.                                         
003410        MOVE 1 TO IX-CARACTER.                                            
003420 256-LOOP.                                                                
003430        IF IX-CARACTER > 80                                               
003440           GO TO 258-MAIUSCULA.                                           
003450        IF WS-CAMPO-NORM-CAR(IX-CARACTER) NOT EQUAL SPACE                 
003460           MOVE WS-CAMPO-NORM-CAR(IX-CARACTER)                            
003470                TO WS-VALOR-NORM(WS-POS-DESTINO:1)                        
003480           ADD 1 TO WS-POS-DESTINO.                                       
003490        ADD 1 TO IX-CARACTER.                                             
003500        GO TO 256-LOOP.                                                   
003510 258-MAIUSCULA.                                                           
003520        INSPECT WS-VALOR-NORM                                             
003530                CONVERTING                                                
003540                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
003550                TO "abcdefghijklmnopqrstuvwxyz".                          
003560 250-NORMALIZA-VALOR-EXIT.                                                
003570        EXIT.                                                             
003580                                                                          
003590*--------------------------------------------------------------           
003600* MODO M - MESCLA DE ARQUIVOS, UM SO CABECALHO (CD-0097)                  
003610*--------------------------------------------------------------           
003620 300-MESCLA-ARQUIVOS.                                                     
003630        OPEN OUTPUT SAIDA.                                                
003640        MOVE "SIM" TO WS-PRIMEIRA-LINHA.                                  
003650        MOVE 1 TO WS-ARQ-ATUAL.                                           
003660 302-LOOP.                                                                
003670        IF WS-ARQ-ATUAL > PARM-QTD-ARQUIVOS                               
003680           GO TO 300-MESCLA-ARQUIVOS-EXIT.                                
003690        PERFORM 310-PROCESSA-ARQUIVO                                      
003700                THRU 310-PROCESSA-ARQUIVO-EXIT.                           
003710        ADD 1 TO WS-ARQ-ATUAL.                                            
003720        GO TO 302-LOOP.                                                   
003730 300-MESCLA-ARQUIVOS-EXIT.                                                
003740        CLOSE SAIDA.                                                      
003750        EXIT.                                                             
003760                                                                          
003770 310-PROCESSA-ARQUIVO.                                                    
003780        MOVE "NAO" TO WS-FIM-ARQ.                                         
003790        IF WS-ARQ-ATUAL EQUAL 1                                           
003800           OPEN INPUT ARQ1.                                               
003810        IF WS-ARQ-ATUAL EQUAL 2                                           
003820           OPEN INPUT ARQ2.                                               
003830        IF WS-ARQ-ATUAL EQUAL 3                                           
003840           OPEN INPUT ARQ3.                                               
003850        PERFORM 920-LE-QUALQUER                                           
003860                THRU 920-LE-QUALQUER-EXIT.                                
003870 312-LOOP.                                                                
003880        IF WS-FIM-ARQ EQUAL "SIM"                                         
003890           GO TO 314-FECHA-ARQUIVO.                                       
003900        IF WS-PRIMEIRA-LINHA EQUAL "SIM"                                  
003910           MOVE "NAO" TO WS-PRIMEIRA-LINHA                                
003920           WRITE REG-SAIDA                                                
003930           GO TO 316-PROXIMA.                                             
003940        IF WS-ARQ-ATUAL NOT EQUAL 1                                       
003950           AND WS-QTD-LIDOS EQUAL 1                                       
003960           GO TO 316-PROXIMA.                                             
003970        WRITE REG-SAIDA.                                                  
003980        ADD 1 TO WS-QTD-GRAVADOS.                                         
003990 316-PROXIMA.                                                             
004000        PERFORM 920-LE-QUALQUER                                           
004010                THRU 920-LE-QUALQUER-EXIT.                                
004020        GO TO 312-LOOP.                                                   
004030 314-FECHA-ARQUIVO.                                                       
004040        IF WS-ARQ-ATUAL EQUAL 1                                           
004050           CLOSE ARQ1.                                                    
004060        IF WS-ARQ-ATUAL EQUAL 2                                           
004070           CLOSE ARQ2.                                                    
004080        IF WS-ARQ-ATUAL EQUAL 3                                           
004090           CLOSE ARQ3.                                                    
004100        MOVE 0 TO WS-QTD-LIDOS.                                           
004110 310-PROCESSA-ARQUIVO-EXIT.                                               
004120        EXIT.                                                             
004130                                                                          
004140 920-LE-QUALQUER.                                                         
004150        IF WS-ARQ-ATUAL EQUAL 1                                           
004160           READ ARQ1 AT END MOVE "SIM" TO WS-FIM-ARQ                      
004170           NOT AT END MOVE REG-ARQ1 TO REG-SAIDA.                         
004180        IF WS-ARQ-ATUAL EQUAL 2                                           
004190           READ ARQ2 AT END MOVE "SIM" TO WS-FIM-ARQ                      
004200           NOT AT END MOVE REG-ARQ2 TO REG-SAIDA.                         
004210        IF WS-ARQ-ATUAL EQUAL 3                                           
004220           READ ARQ3 AT END MOVE "SIM" TO WS-FIM-ARQ                      
004230           NOT AT END MOVE REG-ARQ3 TO REG-SAIDA.                         
004240        IF WS-FIM-ARQ NOT EQUAL "SIM"                                     
004250           ADD 1 TO WS-QTD-LIDOS.                                         
004260 920-LE-QUALQUER-EXIT.                                                    
004270        EXIT.                                                             
004280                                                                          
004290*--------------------------------------------------------------           
004300* MODO D - ELIMINACAO DE DUPLICADOS (CD-0123, CD-0161, CD-0219)           
004310* FASE 1: MONTA A TABELA MARCANDO AS OCORRENCIAS SUBSTITUIDAS             
004320* (SUBMODO ULTIMO) COMO DELETADAS.  FASE 2: GRAVA O CABECALHO E           
004330* SO AS LINHAS NAO DELETADAS, NA ORDEM DA TABELA.                         
004340*--------------------------------------------------------------           
004350 400-ELIMINA-DUPLICADOS.                                                  
004360        OPEN INPUT  ARQ1                                                  
004370             OUTPUT SAIDA.                                                
004380        MOVE "SIM" TO WS-PRIMEIRA-LINHA.                                  
004390        MOVE 0 TO WS-QTD-TABELA.                                          
004400        PERFORM 920-LE-ARQ1                                               
004410                THRU 920-LE-ARQ1-EXIT.                                    
004420 402-LOOP.                                                                
004430        IF WS-FIM-ARQ EQUAL "SIM"                                         
004440           GO TO 420-GRAVA-TABELA.                                        
004450        IF WS-PRIMEIRA-LINHA EQUAL "SIM"                                  
004460           MOVE "NAO" TO WS-PRIMEIRA-LINHA                                
004470           MOVE REG-ARQ1 TO REG-SAIDA                                     
004480           WRITE REG-SAIDA                                                
004490           GO TO 406-PROXIMA.                                             
004500        PERFORM 410-VERIFICA-BRANCO                                       
004510                THRU 410-VERIFICA-BRANCO-EXIT.                            
004520        IF WS-LINHA-EM-BRANCO EQUAL "SIM"                                 
004530           GO TO 406-PROXIMA.                                             
004540        PERFORM 412-PROCURA-LINHA                                         
004550                THRU 412-PROCURA-LINHA-EXIT.                              
004560        IF WS-ACHOU-IGUAL EQUAL "SIM"                                     
004570           GO TO 404-JA-EXISTE.                                           
004580        PERFORM 414-INSERE-LINHA                                          
004590                THRU 414-INSERE-LINHA-EXIT.                               
004600        GO TO 406-PROXIMA.                                                
004610 404-JA-EXISTE.                                                           
004620        IF PARM-SUBMODO NOT EQUAL "U"                                     
004630           GO TO 406-PROXIMA.                                             
004640        MOVE "SIM" TO TB-DELETADA(WS-POS-ACHADA).                         
004650        PERFORM 414-INSERE-LINHA                                          
004660                THRU 414-INSERE-LINHA-EXIT.                               
004670 406-PROXIMA.                                                             
004680        PERFORM 920-LE-ARQ1                                               
004690                THRU 920-LE-ARQ1-EXIT.                                    
004700        GO TO 402-LOOP.                                                   
004710 420-GRAVA-TABELA.                                                        
004720        MOVE 1 TO IX-LINHA.                                               
004730 422-LOOP.                                                                
004740        IF IX-LINHA > WS-QTD-TABELA                                       
004750           GO TO 400-ELIMINA-DUPLICADOS-EXIT.                             
004760        IF TB-DELETADA(IX-LINHA) NOT EQUAL "SIM"                          
004770           MOVE TB-LINHA(IX-LINHA) TO REG-SAIDA-TEXTO                     
004780           WRITE REG-SAIDA                                                
004790           ADD 1 TO WS-QTD-GRAVADOS.                                      
004800        ADD 1 TO IX-LINHA.                                                
004810        GO TO 422-LOOP.                                                   
004820 400-ELIMINA-DUPLICADOS-EXIT.                                             
004830        CLOSE ARQ1 SAIDA.                                                 
004840        EXIT.                                                             
004850                                                                          
004860 410-VERIFICA-BRANCO.                                                     
004870        MOVE "SIM" TO WS-LINHA-EM-BRANCO.                                 
004880        IF REG-ARQ1-TEXTO NOT EQUAL SPACES                                
004890           MOVE "NAO" TO WS-LINHA-EM-BRANCO.                              
004900 410-VERIFICA-BRANCO-EXIT.                                                
004910        EXIT.                                                             
004920                                                                          
004930 412-PROCURA-LINHA.                                                       
004940        MOVE "NAO" TO WS-ACHOU-IGUAL.                                     
004950        MOVE 0 TO WS-POS-ACHADA.                                          
004960        MOVE 1 TO IX-LINHA.                                               
004970 413-LOOP.                                                                
004980        IF IX-LINHA > WS-QTD-TABELA                                       
004990           GO TO 412-PROCURA-LINHA-EXIT.                                  
005000        IF TB-DELETADA(IX-LINHA) NOT EQUAL "SIM"                          
005010           AND TB-LINHA(IX-LINHA) EQUAL REG-ARQ1-TEXTO                    
005020           MOVE "SIM" TO WS-ACHOU-IGUAL                                   
005030           MOVE IX-LINHA TO WS-POS-ACHADA                                 
005040           GO TO 412-PROCURA-LINHA-EXIT.                                  
005050        ADD 1 TO IX-LINHA.                                                
005060        GO TO 413-LOOP.                                                   
005070 412-PROCURA-LINHA-EXIT.                                                  
005080        EXIT.                                                             
005090                                                                          
005100 414-INSERE-LINHA.                                                        
005110        ADD 1 TO WS-QTD-TABELA.                                           
005120        MOVE REG-ARQ1-TEXTO TO TB-LINHA(WS-QTD-TABELA).                   
005130        MOVE "NAO" TO TB-DELETADA(WS-QTD-TABELA).                         
005140 414-INSERE-LINHA-EXIT.                                                   
005150        EXIT.                                                             
