000100 IDENTIFICATION              DIVISION.                                    
000110 PROGRAM-ID.          TRANS020.                                           
000120 AUTHOR.              W.A. BIGAL.                                         
000130 INSTALLATION.        DIRETORIA DE INFORMATICA - NUCOP.                   
000140 DATE-WRITTEN.        22/04/1987.                                         
000150 DATE-COMPILED.                                                           
000160 SECURITY.     APENAS O AUTOR PODE MODIFICA-LO.                           
000170*REMARKS.      PASSO 2 DO CICLO CONSDESP - JUNTA OS TRES                  
000180*              ARQUIVOS TRIMESTRAIS JA NORMALIZADOS (SAIDA DO             
000190*              NORM010), CALCULA O VALOR DE DESPESAS DO PERIODO           
000200*              (SALDO FINAL MENOS SALDO INICIAL), DERIVA O ANO E          
000210*              O TRIMESTRE A PARTIR DA DATA DO LANCAMENTO E FAZ           
000220*              O CRUZAMENTO COM O CADASTRO DE OPERADORAS DA ANS           
000230*              (REG-ANS = REGISTRO DA OPERADORA), GRAVANDO O              
000240*              ARQUIVO DADOS.CSV QUE ALIMENTA O PASSO SEGUINTE            
000250*              (VALID030).  O CABECALHO E GRAVADO UMA UNICA VEZ.          
000260*                                                                         
000270*              ORDEM DO CICLO: NORM010 (1X POR TRIMESTRE) -               
000280*              TRANS020 - VALID030 - PROJ040.                             
000290*                                                                         
000300*--------------------------------------------------------------           
000310* HISTORICO DE ALTERACOES                                                 
000320*--------------------------------------------------------------           
000330* 22/04/1987 WAB   CD-0059   VERSAO INICIAL DO PASSO DE           CD0059  
000340*                            TRANSFORMACAO/CRUZAMENTO.                    
000350* 03/08/1987 WAB   CD-0066   CORRIGIDO SINAL DO CALCULO DE        CD0066  
000360*                            DESPESAS (SALDO FINAL - INICIAL,             
000370*                            E NAO O INVERSO).                            
000380* 14/11/1988 RSA   CD-0081   TABELA DE OPERADORAS AMPLIADA DE     CD0081  
000390*                            500 PARA 1500 POSICOES.                      
000400* 09/02/1990 RSA   CD-0097   INCLUIDA REGRA DE "ULTIMO VALOR      CD0097  
000410*                            VALE" QUANDO O CADASTRO TRAZ O               
000420*                            MESMO REGISTRO ANS REPETIDO.                 
000430* 27/06/1991 WBF   CD-0113   AJUSTE NA DERIVACAO DE TRIMESTRE     CD0113  
000440*                            PARA DATAS COM MES INVALIDO.                 
000450* 18/05/1993 WBF   CD-0140   ROTINA GENERICA DE OPERACAO          CD0140  
000460*                            ARITMETICA (425-OPERACAO-GENERICA)           
000470*                            PREPARADA PARA SERVIR OUTRAS                 
000480*                            COLUNAS DERIVADAS NO FUTURO.                 
000490* 30/09/1994 MCS   CD-0162   CORRIGIDO ARREDONDAMENTO DO VALOR    CD0162  
000500*                            DE DESPESAS PARA DUAS CASAS.                 
000510* 14/07/1998 MCS   CD-0190   REVISAO GERAL PARA O ANO 2000 -      CD0190  
000520*                            CONFERIDOS TODOS OS CAMPOS DE                
000530*                            DATA DO LAYOUT NORMALIZADO.                  
000540* 22/01/1999 MCS   CD-0191   TESTE DE VIRADA DE SECULO COM        CD0191  
000550*                            LANCAMENTOS DATADOS 31/12/1999 E             
000560*                            01/01/2000 - SEM OCORRENCIAS.                
000570* 11/03/2002 EOF   CD-0214   CADASTRO DE OPERADORAS PASSOU A      CD0214  
000580*                            TRAZER A MODALIDADE EM COLUNA                
000590*                            SEPARADA (ANTES VINHA NA RAZAO               
000600*                            SOCIAL).                                     
000610* 09/09/2005 EOF   CD-0228   INCLUIDA COLUNA OBSERVACAO QUANDO    CD0228  
000620*                            O REGISTRO ANS NAO E ENCONTRADO              
000630*                            NO CADASTRO.                                 
000640* 14/03/2008 EOF   CD-0232   CNPJ DO CADASTRO DE OPERADORAS       CD0232  
000650*                            PASSOU A SER LIMPO (SO DIGITOS)              
000660*                            ANTES DE GRAVAR NA TABELA EM                 
000670*                            MEMORIA, E NAO MAIS TRUNCADO NOS             
000680*                            14 PRIMEIROS BYTES DO CAMPO AINDA            
000690*                            PONTUADO.                                    
000700*--------------------------------------------------------------           
000710                                                                          
000720*==============================================================           
000730 ENVIRONMENT                 DIVISION.                                    
000740                                                                          
000750 CONFIGURATION               SECTION.                                     
000760        SOURCE-COMPUTER.     IBM-4381.                                    
000770        OBJECT-COMPUTER.     IBM-4381.                                    
000780        SPECIAL-NAMES.       CLASS CLASSE-DIGITO IS "0" THRU "9".         
000790                                                                          
000800 INPUT-OUTPUT                SECTION.                                     
000810 FILE-CONTROL.                                                            
000820        SELECT        NORM1         ASSIGN        TO NORM1                
000830        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000840                                                                          
000850        SELECT        NORM2         ASSIGN        TO NORM2                
000860        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000870                                                                          
000880        SELECT        NORM3         ASSIGN        TO NORM3                
000890        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000900                                                                          
000910        SELECT        CADOPER       ASSIGN        TO CADOPER              
000920        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000930                                                                          
000940        SELECT        DADOS         ASSIGN        TO DADOS                
000950        ORGANIZATION  IS            LINE          SEQUENTIAL.             
000960                                                                          
000970*==============================================================           
000980 DATA                        DIVISION.                                    
000990                                                                          
001000 FILE                        SECTION.                                     
001010 FD     NORM1                                                             
001020        LABEL         RECORD        ARE    STANDARD                       
001030        VALUE         OF FILE-ID    IS     "NORM1.CSV".                   
001040 01     REG-NORM1.                                                        
001050        02     REG-NORM1-TEXTO      PIC X(396).                           
001060        02     FILLER               PIC X(004).                           
001070                                                                          
001080 FD     NORM2                                                             
001090        LABEL         RECORD        ARE    STANDARD                       
001100        VALUE         OF FILE-ID    IS     "NORM2.CSV".                   
001110 01     REG-NORM2.                                                        
001120        02     REG-NORM2-TEXTO      PIC X(396).                           
001130        02     FILLER               PIC X(004).                           
001140                                                                          
001150 FD     NORM3                                                             
001160        LABEL         RECORD        ARE    STANDARD                       
001170        VALUE         OF FILE-ID    IS     "NORM3.CSV".                   
001180 01     REG-NORM3.                                                        
001190        02     REG-NORM3-TEXTO      PIC X(396).                           
001200        02     FILLER               PIC X(004).                           
001210                                                                          
001220 FD     CADOPER                                                           
001230        LABEL         RECORD        ARE    STANDARD                       
001240        VALUE         OF FILE-ID    IS     "CADOPER.CSV".                 
001250 01     REG-CADOPER.                                                      
001260        02     REG-CADOPER-TEXTO    PIC X(396).                           
001270        02     FILLER               PIC X(004).                           
001280                                                                          
001290 FD     DADOS                                                             
001300        LABEL         RECORD        ARE    STANDARD                       
001310        VALUE         OF FILE-ID    IS     "DADOS.CSV".                   
001320 01     REG-DADOS.                                                        
001330        02     REG-DADOS-TEXTO      PIC X(940).                           
001340        02     FILLER               PIC X(010).                           
001350                                                                          
001360 WORKING-STORAGE             SECTION.                                     
001370*--------------------------------------------------------------           
001380* CHAVES E CONTROLE GERAL                                                 
001390*--------------------------------------------------------------           
001400 77     WS-ARQ-ATUAL         PIC 9(01) COMP    VALUE 1.                   
001410 77     WS-FIM-BRUTO         PIC X(03)         VALUE "NAO".               
001420 77     WS-FIM-CADOPER       PIC X(03)         VALUE "NAO".               
001430 77     WS-PRIMEIRA-LINHA    PIC X(03)         VALUE "NAO".               
001440 77     WS-PRIMEIRA-OPER     PIC X(03)         VALUE "NAO".               
001450 77     WS-QTD-LIDOS         PIC 9(07) COMP    VALUE ZERO.                
001460 77     WS-QTD-GRAVADOS      PIC 9(07) COMP    VALUE ZERO.                
001470 77     WS-QTD-OPERADORAS    PIC 9(04) COMP    VALUE ZERO.                
001480 77     WS-OPERADORA-ACHADA  PIC X(03)         VALUE "NAO".               
001490 77     IX-TAB               PIC 9(02) COMP    VALUE ZERO.                
001500 77     IX-CARACTER          PIC 9(02) COMP    VALUE ZERO.                
001510 77     IX-OPER              PIC 9(04) COMP    VALUE ZERO.                
001520 77     WS-PONTEIRO          PIC 9(03) COMP    VALUE ZERO.                
001530 77     WS-TAM-RESTANTE      PIC 9(02) COMP    VALUE ZERO.                
001540 77     WS-QTD-PONTO         PIC 9(02) COMP    VALUE ZERO.                
001550 77     WS-QTD-DIGITOS-V     PIC 9(02) COMP    VALUE ZERO.                
001560 77     WS-NUM-OK            PIC X(03)         VALUE "SIM".               
001570 77     WS-VALOR-OK          PIC X(03)         VALUE "SIM".               
001580 77     WS-VALOR-NEGATIVO    PIC X(03)         VALUE "NAO".               
001590 77     WS-ACHOU-PONTO       PIC X(03)         VALUE "NAO".               
001600 77     WS-QTD-DIG-TOTAL     PIC 9(02) COMP    VALUE ZERO.                
001610 77     WS-QTD-DIG-DEC       PIC 9(02) COMP    VALUE ZERO.                
001620 77     WS-TAM-COMBINADO     PIC 9(02) COMP    VALUE ZERO.                
001630 77     WS-POS-INICIO        PIC 9(02) COMP    VALUE ZERO.                
001640 77     WS-MES               PIC 9(02)         VALUE ZERO.                
001650 77     WS-TRIMESTRE-NUM     PIC 9(01)         VALUE ZERO.                
001660 77     WS-DATA-OK           PIC X(03)         VALUE "SIM".               
001670 77     WS-OPERACAO-COD      PIC X(01)         VALUE "S".                 
001680 77     WS-CNPJ-OPER-LIMPO   PIC X(14)         VALUE SPACES.              
001690 77     WS-CNPJ-OPER-LEN     PIC 9(02) COMP    VALUE ZERO.                
001700                                                                          
001710*--------------------------------------------------------------           
001720* TOKENIZACAO DE LINHA (COMUM AOS TRES TIPOS DE ARQUIVO LIDO)             
001730*--------------------------------------------------------------           
001740 01     REG-BRUTO-COMUM.                                                  
001750        02     REG-BRUTO-TEXTO      PIC X(396).                           
001760        02     FILLER               PIC X(004).                           
001770                                                                          
001780 01     WS-TABELA-CAMPOS.                                                 
001790        02     WS-CAMPO             OCCURS 6 TIMES                        
001800                                     PIC X(62).                           
001810        02     FILLER               PIC X(004).                           
001820                                                                          
001830 01     WS-CAMPOS-TRANSF    REDEFINES WS-TABELA-CAMPOS.                   
001840        02     WS-CAMPO-DATA        PIC X(62).                            
001850        02     WS-CAMPO-REGANS      PIC X(62).                            
001860        02     WS-CAMPO-CTACONT     PIC X(62).                            
001870        02     WS-CAMPO-DESCRICAO   PIC X(62).                            
001880        02     WS-CAMPO-SALDOINI    PIC X(62).                            
001890        02     WS-CAMPO-SALDOFIN    PIC X(62).                            
001900        02     FILLER               PIC X(004).                           
001910                                                                          
001920 01     WS-CAMPOS-OPERADORA REDEFINES WS-TABELA-CAMPOS.                   
001930        02     WS-CAMPO-OPER-REGANS PIC X(62).                            
001940        02     WS-CAMPO-OPER-CNPJ   PIC X(62).                            
001950        02     WS-CAMPO-OPER-RAZAO  PIC X(62).                            
001960        02     WS-CAMPO-OPER-MODAL  PIC X(62).                            
001970        02     WS-CAMPO-OPER-UF     PIC X(62).                            
001980        02     FILLER               PIC X(066).                           
001990                                                                          
002000*--------------------------------------------------------------           
002010* REGISTRO DE TRABALHO (CAMPOS DE ENTRADA + CAMPOS DERIVADOS)             
002020*--------------------------------------------------------------           
002030 01     REG-TRANSF.                                                       
002040        02     TR-DATA              PIC X(10).                            
002050        02     TR-REGANS            PIC X(06).                            
002060        02     TR-CTACONT           PIC X(09).                            
002070        02     TR-DESCRICAO         PIC X(60).                            
002080        02     TR-SALDOINI-TXT      PIC X(20).                            
002090        02     TR-SALDOFIN-TXT      PIC X(20).                            
002100        02     TR-SALDOINI-NUM      PIC S9(13)V99.                        
002110        02     TR-SALDOFIN-NUM      PIC S9(13)V99.                        
002120        02     TR-VALOR-DESPESAS    PIC S9(13)V99.                        
002130        02     TR-ANO               PIC 9(04).                            
002140        02     TR-TRIMESTRE         PIC X(02).                            
002150        02     TR-CNPJ              PIC X(14).                            
002160        02     TR-RAZAO             PIC X(60).                            
002170        02     TR-MODALIDADE        PIC X(40).                            
002180        02     TR-UF                PIC X(02).                            
002190        02     TR-OBSERVACAO        PIC X(60).                            
002200        02     FILLER               PIC X(020).                           
002210                                                                          
002220*--------------------------------------------------------------           
002230* TABELA DE OPERADORAS (CADOPER CARREGADO EM MEMORIA)                     
002240*--------------------------------------------------------------           
002250 01     TB-OPERADORA.                                                     
002260        02     TB-OPER-LINHA        OCCURS 1500 TIMES.                    
002270               03     TB-REGANS     PIC X(06).                            
002280               03     TB-CNPJ       PIC X(14).                            
002290               03     TB-RAZAO      PIC X(60).                            
002300               03     TB-MODALIDADE PIC X(40).                            
002310               03     TB-UF         PIC X(02).                            
002320        02     FILLER               PIC X(050).                           
002330                                                                          
002340*--------------------------------------------------------------           
002350* CONVERSOR TEXTO-NUMERICO (VALOR COM SINAL E DUAS CASAS)                 
002360*--------------------------------------------------------------           
002370 01     WS-VALOR-TEXTO-GRP.                                               
002380        02     WS-VALOR-TEXTO       PIC X(20).                            
002390        02     FILLER               PIC X(005)  VALUE SPACES.             
002400                                                                          
002410 01     WS-VALOR-TEXTO-R    REDEFINES WS-VALOR-TEXTO-GRP.                 
002420        02     WS-VALOR-CARACTER    OCCURS 25 TIMES                       
002430                                     PIC X(01).                           
002440                                                                          
002450 77     WS-VALOR-CONVERTIDO  PIC S9(13)V99     VALUE ZERO.                
002460 77     WS-OPERANDO-A        PIC S9(13)V99     VALUE ZERO.                
002470 77     WS-OPERANDO-B        PIC S9(13)V99     VALUE ZERO.                
002480 77     WS-RESULTADO-OP      PIC S9(13)V99     VALUE ZERO.                
002490                                                                          
002500 01     WS-DIGITOS-TEMP-GRP.                                              
002510        02     WS-DIGITOS-TEMP      PIC X(15)   VALUE SPACES.             
002520        02     FILLER               PIC X(005)  VALUE SPACES.             
002530                                                                          
002540 01     WS-DIGITOS-COMB-GRP.                                              
002550        02     WS-DIGITOS-COMB-TXT  PIC X(15)   VALUE ZEROS.              
002560        02     FILLER               PIC X(005)  VALUE SPACES.             
002570                                                                          
002580 01     WS-VALOR-BRUTO-GRP.                                               
002590        02     WS-VALOR-BRUTO-NUM   PIC 9(15)   VALUE ZERO.               
002600        02     FILLER               PIC X(005)  VALUE SPACES.             
002610                                                                          
002620 01     WS-VALOR-BRUTO-R    REDEFINES WS-VALOR-BRUTO-GRP.                 
002630        02     WS-VALOR-BRUTO-V99   PIC 9(13)V99.                         
002640        02     FILLER               PIC X(005).                           
002650                                                                          
002660*--------------------------------------------------------------           
002670* FORMATACAO DE SAIDA NUMERICA (DE-EDICAO PARA TEXTO)                     
002680*--------------------------------------------------------------           
002690 01     WS-VALOR-EDITADO-GRP.                                             
002700        02     WS-VALOR-EDITADO     PIC -(13)9.99.                        
002710        02     FILLER               PIC X(005)  VALUE SPACES.             
002720                                                                          
002730 01     WS-ANO-EDITADO-GRP.                                               
002740        02     WS-ANO-EDITADO       PIC Z(03)9.                           
002750        02     FILLER               PIC X(005)  VALUE SPACES.             
002760                                                                          
002770 01     WS-TEXTO-EXTRAIDO-GRP.                                            
002780        02     WS-TEXTO-EXTRAIDO    PIC X(20)   VALUE SPACES.             
002790        02     FILLER               PIC X(005)  VALUE SPACES.             
002800                                                                          
002810*--------------------------------------------------------------           
002820* CAMPOS ORIGINAIS E FORMATADOS PARA GRAVACAO DO REGISTRO                 
002830* TRANSFORMADO (14 COLUNAS)                                               
002840*--------------------------------------------------------------           
002850 01     WS-TABELA-ORIG.                                                   
002860        02     WS-CAMPO-ORIG        OCCURS 14 TIMES                       
002870                                     PIC X(62).                           
002880        02     FILLER               PIC X(004).                           
002890                                                                          
002900 01     WS-TABELA-FMT.                                                    
002910        02     WS-CAMPO-FMT         OCCURS 14 TIMES                       
002920                                     PIC X(66).                           
002930        02     FILLER               PIC X(004).                           
002940                                                                          
002950 01     WS-TABELA-TAM.                                                    
002960        02     WS-TAM-CAMPO         OCCURS 14 TIMES                       
002970                                     PIC 9(02) COMP.                      
002980        02     FILLER               PIC X(004).                           
002990                                                                          
003000 01     WS-TABELA-TAM-FMT.                                                
003010        02     WS-TAM-FMT           OCCURS 14 TIMES                       
003020                                     PIC 9(02) COMP.                      
003030        02     FILLER               PIC X(004).                           
003040                                                                          
003050*--------------------------------------------------------------           
003060* CABECALHO FIXO DO ARQUIVO DADOS.CSV                                     
003070*--------------------------------------------------------------           
003080 01     WS-CAB-SAIDA-1       PIC X(068)        VALUE                      
003090        '"DATA";"REG_ANS";"CD_CONTA_CONTABIL";"DESCRICAO";"VL_SA          
003100-       'LDO_INICIAL";'.                                                  
003110 01     WS-CAB-SAIDA-2       PIC X(059)        VALUE                      
003120        '"VL_SALDO_FINAL";"VALOR_DESPESAS";"ANO";"TRIMESTRE";"CN          
003130-       'PJ";'.                                                           
003140 01     WS-CAB-SAIDA-3       PIC X(045)        VALUE                      
003150        '"RAZAO_SOCIAL";"MODALIDADE";"UF";"OBSERVACAO"'.                  
003160                                                                          
003170*==============================================================           
003180 PROCEDURE                   DIVISION.                                    
003190                                                                          
003200 000-INICIO.                                                              
003210        PERFORM 100-ABRE-ARQUIVOS                                         
003220                THRU 100-ABRE-ARQUIVOS-EXIT.                              
003230        PERFORM 400-CARREGA-CADOPER                                       
003240                THRU 400-CARREGA-CADOPER-EXIT.                            
003250        PERFORM 210-GRAVA-CABECALHO                                       
003260                THRU 210-GRAVA-CABECALHO-EXIT.                            
003270        MOVE 1 TO WS-ARQ-ATUAL.                                           
003280        PERFORM 900-PROCESSA-ARQUIVO                                      
003290                THRU 900-PROCESSA-ARQUIVO-EXIT.                           
003300        MOVE 2 TO WS-ARQ-ATUAL.                                           
003310        PERFORM 900-PROCESSA-ARQUIVO                                      
003320                THRU 900-PROCESSA-ARQUIVO-EXIT.                           
003330        MOVE 3 TO WS-ARQ-ATUAL.                                           
003340        PERFORM 900-PROCESSA-ARQUIVO                                      
003350                THRU 900-PROCESSA-ARQUIVO-EXIT.                           
003360        PERFORM 800-ENCERRA                                               
003370                THRU 800-ENCERRA-EXIT.                                    
003380        STOP RUN.                                                         
003390                                                                          
003400 100-ABRE-ARQUIVOS.                                                       
003410        OPEN   INPUT  NORM1 NORM2 NORM3 CADOPER                           
003420               OUTPUT DADOS.                                              
003430 100-ABRE-ARQUIVOS-EXIT.                                                  
003440        EXIT.                                                             
003450                                                                          
003460*--------------------------------------------------------------           
003470* CARGA DO CADASTRO DE OPERADORAS EM MEMORIA (REGRA: O ULTIMO             
003480* REGISTRO LIDO PARA UM MESMO REG-ANS PREVALECE - CD-0097)                
003490*--------------------------------------------------------------           
003500 400-CARREGA-CADOPER.                                                     
003510        MOVE 0     TO WS-QTD-OPERADORAS.                                  
003520        MOVE "NAO" TO WS-FIM-CADOPER.                                     
003530        MOVE "SIM" TO WS-PRIMEIRA-OPER.                                   
003540        PERFORM 402-LE-CADOPER                                            
003550                THRU 402-LE-CADOPER-EXIT.                                 
003560        PERFORM 404-TRATA-OPERADORA                                       
003570                THRU 404-TRATA-OPERADORA-EXIT                             
003580                UNTIL WS-FIM-CADOPER EQUAL "SIM".                         
003590 400-CARREGA-CADOPER-EXIT.                                                
003600        EXIT.                                                             
003610                                                                          
003620 402-LE-CADOPER.                                                          
003630        READ CADOPER                                                      
003640                AT END                                                    
003650                MOVE "SIM" TO WS-FIM-CADOPER.                             
003660 402-LE-CADOPER-EXIT.                                                     
003670        EXIT.                                                             
003680                                                                          
003690 404-TRATA-OPERADORA.                                                     
003700        IF WS-PRIMEIRA-OPER EQUAL "SIM"                                   
003710           MOVE "NAO" TO WS-PRIMEIRA-OPER                                 
003720           GO TO 408-PROXIMA-OPERADORA.                                   
003730        PERFORM 406-PARTE-CAMPOS-OPER                                     
003740                THRU 406-PARTE-CAMPOS-OPER-EXIT.                          
003750        PERFORM 407-LIMPA-CNPJ-OPER                                       
003760                THRU 407-LIMPA-CNPJ-OPER-EXIT.                            
003770        PERFORM 410-PROCURA-TABELA                                        
003780                THRU 410-PROCURA-TABELA-EXIT.                             
003790        IF WS-OPERADORA-ACHADA EQUAL "SIM"                                
003800           MOVE WS-CNPJ-OPER-LIMPO                                        
003810                              TO TB-CNPJ(IX-OPER)                         
003820           MOVE WS-CAMPO-OPER-RAZAO(1:60)                                 
003830                              TO TB-RAZAO(IX-OPER)                        
003840           MOVE WS-CAMPO-OPER-MODAL(1:40)                                 
003850                              TO TB-MODALIDADE(IX-OPER)                   
003860           MOVE WS-CAMPO-OPER-UF(1:2)                                     
003870                              TO TB-UF(IX-OPER)                           
003880        ELSE                                                              
003890           ADD 1 TO WS-QTD-OPERADORAS                                     
003900           MOVE WS-CAMPO-OPER-REGANS(1:6)                                 
003910                       TO TB-REGANS(WS-QTD-OPERADORAS)                    
003920           MOVE WS-CNPJ-OPER-LIMPO                                        
003930                       TO TB-CNPJ(WS-QTD-OPERADORAS)                      
003940           MOVE WS-CAMPO-OPER-RAZAO(1:60)                                 
003950                       TO TB-RAZAO(WS-QTD-OPERADORAS)                     
003960           MOVE WS-CAMPO-OPER-MODAL(1:40)                                 
003970                       TO TB-MODALIDADE(WS-QTD-OPERADORAS)                
003980           MOVE WS-CAMPO-OPER-UF(1:2)                                     
003990                       TO TB-UF(WS-QTD-OPERADORAS).                       
004000 408-PROXIMA-OPERADORA.                                                   
004010        PERFORM 402-LE-CADOPER                                            
004020                THRU 402-LE-CADOPER-EXIT.                                 
004030 404-TRATA-OPERADORA-EXIT.                                                
004040        EXIT.                                                             
004050                                                                          
004060 406-PARTE-CAMPOS-OPER.                                                   
004070        MOVE REG-CADOPER TO REG-BRUTO-COMUM.                              
004080        PERFORM 300-PARTE-CAMPOS                                          
004090                THRU 300-PARTE-CAMPOS-EXIT.                               
004100 406-PARTE-CAMPOS-OPER-EXIT.                                              
004110        EXIT.                                                             
004120                                                                          
004130* 14/03/2008 EOF CD-0232 - O CNPJ DO CADASTRO PODE VIR PONTUADO   CD0232  
004140* (PONTO, BARRA, TRACO). A LIMPEZA TEM QUE RODAR SOBRE O CAMPO            
004150* INTEIRO ANTES DE GRAVAR NA TABELA - SE SO CORTASSE OS 14                
004160* PRIMEIROS BYTES DO CAMPO PONTUADO, SOBRAVAM MENOS DE 14                 
004170* DIGITOS E O CNPJ CAIA COMO INVALIDO LA NA FRENTE, NO VALID030.          
004180 407-LIMPA-CNPJ-OPER.                                                     
004190        MOVE SPACES TO WS-CNPJ-OPER-LIMPO.                                
004200        MOVE 0 TO WS-CNPJ-OPER-LEN.                                       
004210        MOVE 1 TO IX-CARACTER.                                            
004220 407-LOOP.                                                                
004230        IF IX-CARACTER > 62                                               
004240           GO TO 407-LIMPA-CNPJ-OPER-EXIT.                                
004250        IF WS-CAMPO-OPER-CNPJ(IX-CARACTER:1) IS CLASSE-DIGITO             
004260           AND WS-CNPJ-OPER-LEN < 14                                      
004270           ADD 1 TO WS-CNPJ-OPER-LEN                                      
004280           MOVE WS-CAMPO-OPER-CNPJ(IX-CARACTER:1)                         
004290                TO WS-CNPJ-OPER-LIMPO(WS-CNPJ-OPER-LEN:1).                
004300        ADD 1 TO IX-CARACTER.                                             
004310        GO TO 407-LOOP.                                                   
004320 407-LIMPA-CNPJ-OPER-EXIT.                                                
004330        EXIT.                                                             
004340                                                                          
004350 410-PROCURA-TABELA.                                                      
004360        MOVE "NAO" TO WS-OPERADORA-ACHADA.                                
004370        MOVE 1 TO IX-OPER.                                                
004380 412-LOOP.                                                                
004390        IF IX-OPER > WS-QTD-OPERADORAS                                    
004400           GO TO 410-PROCURA-TABELA-EXIT.                                 
004410        IF TB-REGANS(IX-OPER) EQUAL WS-CAMPO-OPER-REGANS(1:6)             
004420           MOVE "SIM" TO WS-OPERADORA-ACHADA                              
004430           GO TO 410-PROCURA-TABELA-EXIT.                                 
004440        ADD 1 TO IX-OPER.                                                 
004450        GO TO 412-LOOP.                                                   
004460 410-PROCURA-TABELA-EXIT.                                                 
004470        EXIT.                                                             
004480                                                                          
004490*--------------------------------------------------------------           
004500* TOKENIZACAO GENERICA DE UMA LINHA (REUTILIZADA PARA OS TRES             
004510* ARQUIVOS NORMALIZADOS E PARA O CADASTRO DE OPERADORAS)                  
004520*--------------------------------------------------------------           
004530 300-PARTE-CAMPOS.                                                        
004540        MOVE SPACES TO WS-TABELA-CAMPOS.                                  
004550        MOVE 1 TO WS-PONTEIRO.                                            
004560        MOVE 1 TO IX-TAB.                                                 
004570 302-LOOP.                                                                
004580        IF IX-TAB > 6                                                     
004590           GO TO 300-PARTE-CAMPOS-EXIT.                                   
004600        PERFORM 305-EXTRAI-CAMPO                                          
004610                THRU 305-EXTRAI-CAMPO-EXIT.                               
004620        ADD 1 TO IX-TAB.                                                  
004630        GO TO 302-LOOP.                                                   
004640 300-PARTE-CAMPOS-EXIT.                                                   
004650        EXIT.                                                             
004660                                                                          
004670 305-EXTRAI-CAMPO.                                                        
004680        IF WS-PONTEIRO > 396                                              
004690           GO TO 305-EXTRAI-CAMPO-EXIT.                                   
004700        UNSTRING REG-BRUTO-TEXTO DELIMITED BY ";"                         
004710                INTO WS-CAMPO(IX-TAB)                                     
004720                WITH POINTER WS-PONTEIRO.                                 
004730        PERFORM 360-TIRA-ASPAS                                            
004740                THRU 360-TIRA-ASPAS-EXIT.                                 
004750 305-EXTRAI-CAMPO-EXIT.                                                   
004760        EXIT.                                                             
004770                                                                          
004780 360-TIRA-ASPAS.                                                          
004790        IF WS-CAMPO(IX-TAB)(1:1) EQUAL QUOTE                              
004800           MOVE WS-CAMPO(IX-TAB)(2:61) TO WS-CAMPO(IX-TAB)                
004810           PERFORM 362-TIRA-ASPAS-FINAL                                   
004820                   THRU 362-TIRA-ASPAS-FINAL-EXIT.                        
004830 360-TIRA-ASPAS-EXIT.                                                     
004840        EXIT.                                                             
004850                                                                          
004860 362-TIRA-ASPAS-FINAL.                                                    
004870        MOVE 62 TO WS-TAM-CAMPO(1).                                       
004880 364-LOOP.                                                                
004890        IF WS-TAM-CAMPO(1) EQUAL ZERO                                     
004900           GO TO 362-TIRA-ASPAS-FINAL-EXIT.                               
004910        IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) NOT EQUAL SPACE            
004920           GO TO 366-RETIRA-ULTIMA.                                       
004930        SUBTRACT 1 FROM WS-TAM-CAMPO(1).                                  
004940        GO TO 364-LOOP.                                                   
004950 366-RETIRA-ULTIMA.                                                       
004960        IF WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1) EQUAL QUOTE                
004970           MOVE SPACE TO WS-CAMPO(IX-TAB)(WS-TAM-CAMPO(1):1).             
004980 362-TIRA-ASPAS-FINAL-EXIT.                                               
004990        EXIT.                                                             
005000                                                                          
005010*--------------------------------------------------------------           
005020* MONTAGEM DO REGISTRO DE TRABALHO A PARTIR DOS CAMPOS LIDOS              
005030*--------------------------------------------------------------           
005040 310-MONTA-REG-TRANSF.                                                    
005050        MOVE SPACES TO REG-TRANSF.                                        
005060        MOVE WS-CAMPO-DATA(1:10)      TO TR-DATA.                         
005070        MOVE WS-CAMPO-REGANS(1:6)     TO TR-REGANS.                       
005080        MOVE WS-CAMPO-CTACONT(1:9)    TO TR-CTACONT.                      
005090        MOVE WS-CAMPO-DESCRICAO(1:60) TO TR-DESCRICAO.                    
005100        MOVE WS-CAMPO-SALDOINI        TO TR-SALDOINI-TXT.                 
005110        MOVE WS-CAMPO-SALDOFIN        TO TR-SALDOFIN-TXT.                 
005120 310-MONTA-REG-TRANSF-EXIT.                                               
005130        EXIT.                                                             
005140                                                                          
005150*--------------------------------------------------------------           
005160* LEITURA DOS TRES ARQUIVOS NORMALIZADOS                                  
005170*--------------------------------------------------------------           
005180 900-PROCESSA-ARQUIVO.                                                    
005190        MOVE "NAO" TO WS-FIM-BRUTO.                                       
005200        MOVE "SIM" TO WS-PRIMEIRA-LINHA.                                  
005210        PERFORM 920-LE-NORMALIZADO                                        
005220                THRU 920-LE-NORMALIZADO-EXIT.                             
005230        PERFORM 930-TRATA-LINHA                                           
005240                THRU 930-TRATA-LINHA-EXIT                                 
005250                UNTIL WS-FIM-BRUTO EQUAL "SIM".                           
005260 900-PROCESSA-ARQUIVO-EXIT.                                               
005270        EXIT.                                                             
005280                                                                          
005290 920-LE-NORMALIZADO.                                                      
005300        IF WS-ARQ-ATUAL EQUAL 1                                           
005310           GO TO 921-LE-NORM1.                                            
005320        IF WS-ARQ-ATUAL EQUAL 2                                           
005330           GO TO 922-LE-NORM2.                                            
005340        GO TO 923-LE-NORM3.                                               
005350 921-LE-NORM1.                                                            
005360        READ NORM1                                                        
005370                AT END                                                    
005380                MOVE "SIM" TO WS-FIM-BRUTO.                               
005390        IF WS-FIM-BRUTO NOT EQUAL "SIM"                                   
005400           MOVE REG-NORM1 TO REG-BRUTO-COMUM                              
005410           ADD 1 TO WS-QTD-LIDOS.                                         
005420        GO TO 920-LE-NORMALIZADO-EXIT.                                    
005430 922-LE-NORM2.                                                            
005440        READ NORM2                                                        
005450                AT END                                                    
005460                MOVE "SIM" TO WS-FIM-BRUTO.                               
005470        IF WS-FIM-BRUTO NOT EQUAL "SIM"                                   
005480           MOVE REG-NORM2 TO REG-BRUTO-COMUM                              
005490           ADD 1 TO WS-QTD-LIDOS.                                         
005500        GO TO 920-LE-NORMALIZADO-EXIT.                                    
005510 923-LE-NORM3.                                                            
005520        READ NORM3                                                        
005530                AT END                                                    
005540                MOVE "SIM" TO WS-FIM-BRUTO.                               
005550        IF WS-FIM-BRUTO NOT EQUAL "SIM"                                   
005560           MOVE REG-NORM3 TO REG-BRUTO-COMUM                              
005570           ADD 1 TO WS-QTD-LIDOS.                                         
005580 920-LE-NORMALIZADO-EXIT.                                                 
005590        EXIT.                                                             
005600                                                                          
005610 930-TRATA-LINHA.                                                         
005620        IF WS-PRIMEIRA-LINHA EQUAL "SIM"                                  
005630           MOVE "NAO" TO WS-PRIMEIRA-LINHA                                
005640           GO TO 938-PROXIMA-LINHA.                                       
005650        PERFORM 300-PARTE-CAMPOS                                          
005660                THRU 300-PARTE-CAMPOS-EXIT.                               
005670        PERFORM 310-MONTA-REG-TRANSF                                      
005680                THRU 310-MONTA-REG-TRANSF-EXIT.                           
005690        PERFORM 420-CALCULA-DESPESA                                       
005700                THRU 420-CALCULA-DESPESA-EXIT.                            
005710        PERFORM 430-CALCULA-PERIODO                                       
005720                THRU 430-CALCULA-PERIODO-EXIT.                            
005730        PERFORM 440-MESCLA-OPERADORA                                      
005740                THRU 440-MESCLA-OPERADORA-EXIT.                           
005750        PERFORM 700-GRAVA-TRANSFORMADO                                    
005760                THRU 700-GRAVA-TRANSFORMADO-EXIT.                         
005770 938-PROXIMA-LINHA.                                                       
005780        PERFORM 920-LE-NORMALIZADO                                        
005790                THRU 920-LE-NORMALIZADO-EXIT.                             
005800 930-TRATA-LINHA-EXIT.                                                    
005810        EXIT.                                                             
005820                                                                          
005830*--------------------------------------------------------------           
005840* CALCULO DO VALOR DE DESPESAS (SALDO FINAL - SALDO INICIAL) -            
005850* CD-0066: A E O SALDO FINAL, B E O SALDO INICIAL.                        
005860*--------------------------------------------------------------           
005870 420-CALCULA-DESPESA.                                                     
005880        MOVE TR-SALDOINI-TXT TO WS-VALOR-TEXTO.                           
005890        PERFORM 450-CONVERTE-VALOR                                        
005900                THRU 450-CONVERTE-VALOR-EXIT.                             
005910        MOVE WS-VALOR-CONVERTIDO TO TR-SALDOINI-NUM.                      
005920        MOVE TR-SALDOFIN-TXT TO WS-VALOR-TEXTO.                           
005930        PERFORM 450-CONVERTE-VALOR                                        
005940                THRU 450-CONVERTE-VALOR-EXIT.                             
005950        MOVE WS-VALOR-CONVERTIDO TO TR-SALDOFIN-NUM.                      
005960        MOVE TR-SALDOFIN-NUM TO WS-OPERANDO-A.                            
005970        MOVE TR-SALDOINI-NUM TO WS-OPERANDO-B.                            
005980        MOVE "S" TO WS-OPERACAO-COD.                                      
005990        PERFORM 425-OPERACAO-GENERICA                                     
006000                THRU 425-OPERACAO-GENERICA-EXIT.                          
006010        MOVE WS-RESULTADO-OP TO TR-VALOR-DESPESAS.                        
006020 420-CALCULA-DESPESA-EXIT.                                                
006030        EXIT.                                                             
006040                                                                          
006050*--------------------------------------------------------------           
006060* OPERACAO ARITMETICA GENERICA (CD-0140) - PREPARADA PARA                 
006070* QUALQUER COLUNA DERIVADA POR SOMA/SUBTRACAO/MULTIPLICACAO/              
006080* DIVISAO.  DIVISAO POR ZERO RESULTA EM ZERO (NUNCA ABEND).               
006090*--------------------------------------------------------------           
006100 425-OPERACAO-GENERICA.                                                   
006110        IF WS-OPERACAO-COD EQUAL "A"                                      
006120           GO TO 426-SOMA.                                                
006130        IF WS-OPERACAO-COD EQUAL "S"                                      
006140           GO TO 427-SUBTRAI.                                             
006150        IF WS-OPERACAO-COD EQUAL "M"                                      
006160           GO TO 428-MULTIPLICA.                                          
006170        GO TO 429-DIVIDE.                                                 
006180 426-SOMA.                                                                
006190        ADD WS-OPERANDO-A TO WS-OPERANDO-B                                
006200                GIVING WS-RESULTADO-OP ROUNDED.                           
006210        GO TO 425-OPERACAO-GENERICA-EXIT.                                 
006220 427-SUBTRAI.                                                             
006230        SUBTRACT WS-OPERANDO-B FROM WS-OPERANDO-A                         
006240                GIVING WS-RESULTADO-OP ROUNDED.                           
006250        GO TO 425-OPERACAO-GENERICA-EXIT.                                 
006260 428-MULTIPLICA.                                                          
006270        MULTIPLY WS-OPERANDO-A BY WS-OPERANDO-B                           
006280                GIVING WS-RESULTADO-OP ROUNDED.                           
006290        GO TO 425-OPERACAO-GENERICA-EXIT.                                 
006300 429-DIVIDE.                                                              
006310        IF WS-OPERANDO-B EQUAL ZERO                                       
006320           MOVE ZERO TO WS-RESULTADO-OP                                   
006330           GO TO 425-OPERACAO-GENERICA-EXIT.                              
006340        DIVIDE WS-OPERANDO-A BY WS-OPERANDO-B                             
006350                GIVING WS-RESULTADO-OP ROUNDED.                           
006360 425-OPERACAO-GENERICA-EXIT.                                              
006370        EXIT.                                                             
006380                                                                          
006390*--------------------------------------------------------------           
006400* CONVERSAO DE TEXTO PARA VALOR NUMERICO COM DUAS CASAS                   
006410* DECIMAIS.  CAMPO QUE NAO CASA COM O PADRAO -N OU -N.NN                  
006420* RESULTA EM ZERO (CD-0162).                                              
006430*--------------------------------------------------------------           
006440 450-CONVERTE-VALOR.                                                      
006450        MOVE ZERO  TO WS-VALOR-BRUTO-NUM.                                 
006460        MOVE "NAO" TO WS-VALOR-NEGATIVO.                                  
006470        PERFORM 452-VALIDA-VALOR                                          
006480                THRU 452-VALIDA-VALOR-EXIT.                               
006490        IF WS-VALOR-OK NOT EQUAL "SIM"                                    
006500           MOVE ZERO TO WS-VALOR-CONVERTIDO                               
006510           GO TO 450-CONVERTE-VALOR-EXIT.                                 
006520        MOVE "000000000000000" TO WS-DIGITOS-COMB-TXT.                    
006530        MOVE SPACES TO WS-DIGITOS-TEMP.                                   
006540        MOVE 0 TO WS-QTD-DIG-TOTAL.                                       
006550        MOVE 0 TO WS-QTD-DIG-DEC.                                         
006560        MOVE "NAO" TO WS-ACHOU-PONTO.                                     
006570        MOVE 1 TO IX-CARACTER.                                            
006580        IF WS-VALOR-CARACTER(1) EQUAL "-"                                 
006590           MOVE "SIM" TO WS-VALOR-NEGATIVO                                
006600           MOVE 2 TO IX-CARACTER.                                         
006610 454-LOOP.                                                                
006620        IF IX-CARACTER > 20                                               
006630           GO TO 454-LOOP-EXIT.                                           
006640        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE                     
006650           GO TO 454-LOOP-EXIT.                                           
006660        PERFORM 455-MONTA-DIGITOS                                         
006670                THRU 455-MONTA-DIGITOS-EXIT.                              
006680        ADD 1 TO IX-CARACTER.                                             
006690        GO TO 454-LOOP.                                                   
006700 454-LOOP-EXIT.                                                           
006710        PERFORM 456-COMPLETA-LOOP                                         
006720                THRU 456-COMPLETA-LOOP-EXIT.                              
006730        MOVE WS-QTD-DIG-TOTAL TO WS-TAM-COMBINADO.                        
006740        IF WS-TAM-COMBINADO > 15                                          
006750           MOVE 15 TO WS-TAM-COMBINADO.                                   
006760        COMPUTE WS-POS-INICIO = 16 - WS-TAM-COMBINADO.                    
006770        MOVE WS-DIGITOS-TEMP(1:WS-TAM-COMBINADO)                          
006780             TO WS-DIGITOS-COMB-TXT(WS-POS-INICIO:                        
006790                                     WS-TAM-COMBINADO).                   
006800        MOVE WS-DIGITOS-COMB-TXT TO WS-VALOR-BRUTO-NUM.                   
006810        MOVE WS-VALOR-BRUTO-V99 TO WS-VALOR-CONVERTIDO.                   
006820        IF WS-VALOR-NEGATIVO EQUAL "SIM"                                  
006830           COMPUTE WS-VALOR-CONVERTIDO =                                  
006840                   WS-VALOR-CONVERTIDO * -1.                              
006850 450-CONVERTE-VALOR-EXIT.                                                 
006860        EXIT.                                                             
006870                                                                          
006880 455-MONTA-DIGITOS.                                                       
006890        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."                       
006900           MOVE "SIM" TO WS-ACHOU-PONTO                                   
006910           GO TO 455-MONTA-DIGITOS-EXIT.                                  
006920        IF WS-ACHOU-PONTO EQUAL "SIM" AND WS-QTD-DIG-DEC = 2              
006930           GO TO 455-MONTA-DIGITOS-EXIT.                                  
006940        ADD 1 TO WS-QTD-DIG-TOTAL.                                        
006950        MOVE WS-VALOR-CARACTER(IX-CARACTER)                               
006960             TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).                      
006970        IF WS-ACHOU-PONTO EQUAL "SIM"                                     
006980           ADD 1 TO WS-QTD-DIG-DEC.                                       
006990 455-MONTA-DIGITOS-EXIT.                                                  
007000        EXIT.                                                             
007010                                                                          
007020 456-COMPLETA-LOOP.                                                       
007030        IF WS-QTD-DIG-DEC >= 2                                            
007040           GO TO 456-COMPLETA-LOOP-EXIT.                                  
007050        ADD 1 TO WS-QTD-DIG-TOTAL.                                        
007060        MOVE "0" TO WS-DIGITOS-TEMP(WS-QTD-DIG-TOTAL:1).                  
007070        ADD 1 TO WS-QTD-DIG-DEC.                                          
007080        GO TO 456-COMPLETA-LOOP.                                          
007090 456-COMPLETA-LOOP-EXIT.                                                  
007100        EXIT.                                                             
007110                                                                          
007120 452-VALIDA-VALOR.                                                        
007130        MOVE "SIM" TO WS-VALOR-OK.                                        
007140        MOVE 0 TO WS-QTD-PONTO.                                           
007150        MOVE 0 TO WS-QTD-DIGITOS-V.                                       
007160        MOVE 1 TO IX-CARACTER.                                            
007170 457-LOOP.                                                                
007180        IF IX-CARACTER > 20                                               
007190           GO TO 458-VERIFICA.                                            
007200        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL SPACE                     
007210           GO TO 458-VERIFICA.                                            
007220        IF IX-CARACTER EQUAL 1                                            
007230           AND WS-VALOR-CARACTER(1) EQUAL "-"                             
007240           GO TO 459-PROXIMO.                                             
007250        IF WS-VALOR-CARACTER(IX-CARACTER) EQUAL "."                       
007260           ADD 1 TO WS-QTD-PONTO                                          
007270           GO TO 459-PROXIMO.                                             
007280        IF WS-VALOR-CARACTER(IX-CARACTER) IS NOT CLASSE-DIGITO            
007290           MOVE "NAO" TO WS-VALOR-OK                                      
007300           GO TO 452-VALIDA-VALOR-EXIT.                                   
007310        ADD 1 TO WS-QTD-DIGITOS-V.                                        
007320 459-PROXIMO.                                                             
007330        ADD 1 TO IX-CARACTER.                                             
007340        GO TO 457-LOOP.                                                   
007350 458-VERIFICA.                                                            
007360        IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO                
007370           MOVE "NAO" TO WS-VALOR-OK.                                     
007380 452-VALIDA-VALOR-EXIT.                                                   
007390        EXIT.                                                             
007400                                                                          
007410*--------------------------------------------------------------           
007420* DERIVACAO DE ANO E TRIMESTRE A PARTIR DA DATA (AAAA-MM-DD) -            
007430* CD-0113: DATA FORA DO PADRAO PRODUZ ANO ZERO E TRIMESTRE EM             
007440* BRANCO, SEM INTERROMPER O PROCESSAMENTO.                                
007450*--------------------------------------------------------------           
007460 430-CALCULA-PERIODO.                                                     
007470        PERFORM 432-VALIDA-FORMATO-DATA                                   
007480                THRU 432-VALIDA-FORMATO-DATA-EXIT.                        
007490        IF WS-DATA-OK NOT EQUAL "SIM"                                     
007500           MOVE ZERO   TO TR-ANO                                          
007510           MOVE SPACES TO TR-TRIMESTRE                                    
007520           GO TO 430-CALCULA-PERIODO-EXIT.                                
007530        MOVE TR-DATA(1:4) TO TR-ANO.                                      
007540        MOVE TR-DATA(6:2) TO WS-MES.                                      
007550        COMPUTE WS-TRIMESTRE-NUM = ((WS-MES - 1) / 3) + 1.                
007560        MOVE "Q" TO TR-TRIMESTRE(1:1).                                    
007570        MOVE WS-TRIMESTRE-NUM TO TR-TRIMESTRE(2:1).                       
007580 430-CALCULA-PERIODO-EXIT.                                                
007590        EXIT.                                                             
007600                                                                          
007610 432-VALIDA-FORMATO-DATA.                                                 
007620        MOVE "SIM" TO WS-DATA-OK.                                         
007630        IF TR-DATA(1:1) IS NOT CLASSE-DIGITO                              
007640           OR TR-DATA(2:1) IS NOT CLASSE-DIGITO                           
007650           OR TR-DATA(3:1) IS NOT CLASSE-DIGITO                           
007660           OR TR-DATA(4:1) IS NOT CLASSE-DIGITO                           
007670           MOVE "NAO" TO WS-DATA-OK.                                      
007680        IF TR-DATA(5:1) NOT EQUAL "-"                                     
007690           MOVE "NAO" TO WS-DATA-OK.                                      
007700        IF TR-DATA(6:1) IS NOT CLASSE-DIGITO                              
007710           OR TR-DATA(7:1) IS NOT CLASSE-DIGITO                           
007720           MOVE "NAO" TO WS-DATA-OK.                                      
007730        IF TR-DATA(8:1) NOT EQUAL "-"                                     
007740           MOVE "NAO" TO WS-DATA-OK.                                      
007750        IF TR-DATA(9:1) IS NOT CLASSE-DIGITO                              
007760           OR TR-DATA(10:1) IS NOT CLASSE-DIGITO                          
007770           MOVE "NAO" TO WS-DATA-OK.                                      
007780 432-VALIDA-FORMATO-DATA-EXIT.                                            
007790        EXIT.                                                             
007800                                                                          
007810*--------------------------------------------------------------           
007820* CRUZAMENTO COM O CADASTRO DE OPERADORAS (REG-ANS).  QUANDO              
007830* NAO ENCONTRADO, OS CAMPOS DA OPERADORA FICAM EM BRANCO E A              
007840* OBSERVACAO REGISTRA A OCORRENCIA (CD-0228).                             
007850*--------------------------------------------------------------           
007860 440-MESCLA-OPERADORA.                                                    
007870        MOVE "NAO" TO WS-OPERADORA-ACHADA.                                
007880        MOVE 1 TO IX-OPER.                                                
007890 442-LOOP.                                                                
007900        IF IX-OPER > WS-QTD-OPERADORAS                                    
007910           GO TO 444-FINALIZA-BUSCA.                                      
007920        IF TB-REGANS(IX-OPER) EQUAL TR-REGANS                             
007930           MOVE "SIM" TO WS-OPERADORA-ACHADA                              
007940           MOVE TB-CNPJ(IX-OPER)       TO TR-CNPJ                         
007950           MOVE TB-RAZAO(IX-OPER)      TO TR-RAZAO                        
007960           MOVE TB-MODALIDADE(IX-OPER) TO TR-MODALIDADE                   
007970           MOVE TB-UF(IX-OPER)         TO TR-UF                           
007980           GO TO 444-FINALIZA-BUSCA.                                      
007990        ADD 1 TO IX-OPER.                                                 
008000        GO TO 442-LOOP.                                                   
008010 444-FINALIZA-BUSCA.                                                      
008020        IF WS-OPERADORA-ACHADA EQUAL "SIM"                                
008030           MOVE SPACES TO TR-OBSERVACAO                                   
008040        ELSE                                                              
008050           MOVE SPACES TO TR-CNPJ                                         
008060           MOVE SPACES TO TR-RAZAO                                        
008070           MOVE SPACES TO TR-MODALIDADE                                   
008080           MOVE SPACES TO TR-UF                                           
008090           MOVE "DADOS_NAO_ENCONTRADOS" TO TR-OBSERVACAO.                 
008100 440-MESCLA-OPERADORA-EXIT.                                               
008110        EXIT.                                                             
008120                                                                          
008130*--------------------------------------------------------------           
008140* GRAVACAO DO CABECALHO (UMA UNICA VEZ, ANTES DO PRIMEIRO                 
008150* ARQUIVO - CD-0059)                                                      
008160*--------------------------------------------------------------           
008170 210-GRAVA-CABECALHO.                                                     
008180        MOVE SPACES TO REG-DADOS.                                         
008190        STRING WS-CAB-SAIDA-1 DELIMITED BY SIZE                           
008200               WS-CAB-SAIDA-2 DELIMITED BY SIZE                           
008210               WS-CAB-SAIDA-3 DELIMITED BY SIZE                           
008220               INTO REG-DADOS-TEXTO.                                      
008230        WRITE REG-DADOS.                                                  
008240 210-GRAVA-CABECALHO-EXIT.                                                
008250        EXIT.                                                             
008260                                                                          
008270*--------------------------------------------------------------           
008280* GRAVACAO DE UMA LINHA DO ARQUIVO TRANSFORMADO (14 COLUNAS) -            
008290* MESMA REGRA DE ASPAS DO NORM010: NUMERICO PURO SAI SEM ASPAS.           
008300*--------------------------------------------------------------           
008310 700-GRAVA-TRANSFORMADO.                                                  
008320        PERFORM 705-MONTA-CAMPOS-ORIG                                     
008330                THRU 705-MONTA-CAMPOS-ORIG-EXIT.                          
008340        MOVE SPACES TO REG-DADOS.                                         
008350        MOVE 1 TO IX-TAB.                                                 
008360 702-LOOP.                                                                
008370        IF IX-TAB > 14                                                    
008380           GO TO 702-LOOP-EXIT.                                           
008390        PERFORM 710-FORMATA-CAMPO                                         
008400                THRU 710-FORMATA-CAMPO-EXIT.                              
008410        ADD 1 TO IX-TAB.                                                  
008420        GO TO 702-LOOP.                                                   
008430 702-LOOP-EXIT.                                                           
008440        PERFORM 715-MONTA-LINHA                                           
008450                THRU 715-MONTA-LINHA-EXIT.                                
008460        WRITE REG-DADOS.                                                  
008470        ADD 1 TO WS-QTD-GRAVADOS.                                         
008480 700-GRAVA-TRANSFORMADO-EXIT.                                             
008490        EXIT.                                                             
008500                                                                          
008510 705-MONTA-CAMPOS-ORIG.                                                   
008520        MOVE SPACES TO WS-TABELA-ORIG.                                    
008530        MOVE TR-DATA         TO WS-CAMPO-ORIG(1).                         
008540        MOVE TR-REGANS       TO WS-CAMPO-ORIG(2).                         
008550        MOVE TR-CTACONT      TO WS-CAMPO-ORIG(3).                         
008560        MOVE TR-DESCRICAO    TO WS-CAMPO-ORIG(4).                         
008570        MOVE TR-SALDOINI-NUM TO WS-VALOR-EDITADO.                         
008580        PERFORM 726-EXTRAI-EDITADO                                        
008590                THRU 726-EXTRAI-EDITADO-EXIT.                             
008600        MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(5).                       
008610        MOVE TR-SALDOFIN-NUM TO WS-VALOR-EDITADO.                         
008620        PERFORM 726-EXTRAI-EDITADO                                        
008630                THRU 726-EXTRAI-EDITADO-EXIT.                             
008640        MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(6).                       
008650        MOVE TR-VALOR-DESPESAS TO WS-VALOR-EDITADO.                       
008660        PERFORM 726-EXTRAI-EDITADO                                        
008670                THRU 726-EXTRAI-EDITADO-EXIT.                             
008680        MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(7).                       
008690        MOVE TR-ANO TO WS-ANO-EDITADO.                                    
008700        PERFORM 728-EXTRAI-ANO                                            
008710                THRU 728-EXTRAI-ANO-EXIT.                                 
008720        MOVE WS-TEXTO-EXTRAIDO TO WS-CAMPO-ORIG(8).                       
008730        MOVE TR-TRIMESTRE    TO WS-CAMPO-ORIG(9).                         
008740        MOVE TR-CNPJ         TO WS-CAMPO-ORIG(10).                        
008750        MOVE TR-RAZAO        TO WS-CAMPO-ORIG(11).                        
008760        MOVE TR-MODALIDADE   TO WS-CAMPO-ORIG(12).                        
008770        MOVE TR-UF           TO WS-CAMPO-ORIG(13).                        
008780        MOVE TR-OBSERVACAO   TO WS-CAMPO-ORIG(14).                        
008790 705-MONTA-CAMPOS-ORIG-EXIT.                                              
008800        EXIT.                                                             
008810                                                                          
008820 726-EXTRAI-EDITADO.                                                      
008830        MOVE SPACES TO WS-TEXTO-EXTRAIDO.                                 
008840        MOVE 1 TO IX-CARACTER.                                            
008850 727-LOOP.                                                                
008860        IF IX-CARACTER > 17                                               
008870           GO TO 726-EXTRAI-EDITADO-EXIT.                                 
008880        IF WS-VALOR-EDITADO(IX-CARACTER:1) EQUAL SPACE                    
008890           ADD 1 TO IX-CARACTER                                           
008900           GO TO 727-LOOP.                                                
008910        COMPUTE WS-TAM-RESTANTE = 18 - IX-CARACTER.                       
008920        MOVE WS-VALOR-EDITADO(IX-CARACTER:WS-TAM-RESTANTE)                
008930             TO WS-TEXTO-EXTRAIDO.                                        
008940 726-EXTRAI-EDITADO-EXIT.                                                 
008950        EXIT.                                                             
008960                                                                          
008970 728-EXTRAI-ANO.                                                          
008980        MOVE SPACES TO WS-TEXTO-EXTRAIDO.                                 
008990        MOVE 1 TO IX-CARACTER.                                            
009000 729-LOOP.                                                                
009010        IF IX-CARACTER > 4                                                
009020           GO TO 728-EXTRAI-ANO-EXIT.                                     
009030        IF WS-ANO-EDITADO(IX-CARACTER:1) EQUAL SPACE                      
009040           ADD 1 TO IX-CARACTER                                           
009050           GO TO 729-LOOP.                                                
009060        COMPUTE WS-TAM-RESTANTE = 5 - IX-CARACTER.                        
009070        MOVE WS-ANO-EDITADO(IX-CARACTER:WS-TAM-RESTANTE)                  
009080             TO WS-TEXTO-EXTRAIDO.                                        
009090 728-EXTRAI-ANO-EXIT.                                                     
009100        EXIT.                                                             
009110                                                                          
009120 710-FORMATA-CAMPO.                                                       
009130        PERFORM 730-EH-NUMERICO                                           
009140                THRU 730-EH-NUMERICO-EXIT.                                
009150        PERFORM 734-CALCULA-TAM-ORIG                                      
009160                THRU 734-CALCULA-TAM-ORIG-EXIT.                           
009170        MOVE SPACES TO WS-CAMPO-FMT(IX-TAB).                              
009180        IF WS-NUM-OK EQUAL "SIM"                                          
009190           MOVE WS-CAMPO-ORIG(IX-TAB) TO WS-CAMPO-FMT(IX-TAB)             
009200        ELSE                                                              
009210           IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO                             
009220              STRING QUOTE DELIMITED BY SIZE                              
009230                     QUOTE DELIMITED BY SIZE                              
009240                  INTO WS-CAMPO-FMT(IX-TAB)                               
009250           ELSE                                                           
009260              STRING QUOTE DELIMITED BY SIZE                              
009270                 WS-CAMPO-ORIG(IX-TAB)(1:WS-TAM-CAMPO(IX-TAB))            
009280                        DELIMITED BY SIZE                                 
009290                 QUOTE DELIMITED BY SIZE                                  
009300                  INTO WS-CAMPO-FMT(IX-TAB).                              
009310        PERFORM 736-CALCULA-TAM-FMT                                       
009320                THRU 736-CALCULA-TAM-FMT-EXIT.                            
009330 710-FORMATA-CAMPO-EXIT.                                                  
009340        EXIT.                                                             
009350                                                                          
009360 730-EH-NUMERICO.                                                         
009370        MOVE "SIM" TO WS-NUM-OK.                                          
009380        MOVE 0 TO WS-QTD-PONTO.                                           
009390        MOVE 0 TO WS-QTD-DIGITOS-V.                                       
009400        MOVE 1 TO IX-CARACTER.                                            
009410 731-LOOP.                                                                
009420        IF IX-CARACTER > 62                                               
009430           GO TO 732-VERIFICA.                                            
009440        IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL SPACE               
009450           GO TO 732-VERIFICA.                                            
009460        IF IX-CARACTER EQUAL 1                                            
009470           AND WS-CAMPO-ORIG(IX-TAB)(1:1) EQUAL "-"                       
009480           GO TO 731-PROXIMO.                                             
009490        IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1) EQUAL "."                 
009500           ADD 1 TO WS-QTD-PONTO                                          
009510           GO TO 731-PROXIMO.                                             
009520        IF WS-CAMPO-ORIG(IX-TAB)(IX-CARACTER:1)                           
009530           IS NOT CLASSE-DIGITO                                           
009540           MOVE "NAO" TO WS-NUM-OK                                        
009550           GO TO 730-EH-NUMERICO-EXIT.                                    
009560        ADD 1 TO WS-QTD-DIGITOS-V.                                        
009570 731-PROXIMO.                                                             
009580        ADD 1 TO IX-CARACTER.                                             
009590        GO TO 731-LOOP.                                                   
009600 732-VERIFICA.                                                            
009610        IF WS-QTD-PONTO > 1 OR WS-QTD-DIGITOS-V EQUAL ZERO                
009620           MOVE "NAO" TO WS-NUM-OK.                                       
009630 730-EH-NUMERICO-EXIT.                                                    
009640        EXIT.                                                             
009650                                                                          
009660 734-CALCULA-TAM-ORIG.                                                    
009670        MOVE 62 TO WS-TAM-CAMPO(IX-TAB).                                  
009680 735-LOOP.                                                                
009690        IF WS-TAM-CAMPO(IX-TAB) EQUAL ZERO                                
009700           GO TO 734-CALCULA-TAM-ORIG-EXIT.                               
009710        IF WS-CAMPO-ORIG(IX-TAB)(WS-TAM-CAMPO(IX-TAB):1)                  
009720           NOT EQUAL SPACE                                                
009730           GO TO 734-CALCULA-TAM-ORIG-EXIT.                               
009740        SUBTRACT 1 FROM WS-TAM-CAMPO(IX-TAB).                             
009750        GO TO 735-LOOP.                                                   
009760 734-CALCULA-TAM-ORIG-EXIT.                                               
009770        EXIT.                                                             
009780                                                                          
009790 736-CALCULA-TAM-FMT.                                                     
009800        MOVE 66 TO WS-TAM-FMT(IX-TAB).                                    
009810 737-LOOP.                                                                
009820        IF WS-TAM-FMT(IX-TAB) EQUAL ZERO                                  
009830           GO TO 736-CALCULA-TAM-FMT-EXIT.                                
009840        IF WS-CAMPO-FMT(IX-TAB)(WS-TAM-FMT(IX-TAB):1)                     
009850           NOT EQUAL SPACE                                                
009860           GO TO 736-CALCULA-TAM-FMT-EXIT.                                
009870        SUBTRACT 1 FROM WS-TAM-FMT(IX-TAB).                               
009880        GO TO 737-LOOP.                                                   
009890 736-CALCULA-TAM-FMT-EXIT.                                                
009900        EXIT.                                                             
009910                                                                          
009920*--------------------------------------------------------------           
009930* MONTAGEM DA LINHA FINAL - 14 CAMPOS SEPARADOS POR ";"                   
009940*--------------------------------------------------------------           
009950 715-MONTA-LINHA.                                                         
009960        STRING                                                            
009970           WS-CAMPO-FMT(1)(1:WS-TAM-FMT(1))  DELIMITED BY SIZE            
009980           ";"                                DELIMITED BY SIZE           
009990           WS-CAMPO-FMT(2)(1:WS-TAM-FMT(2))  DELIMITED BY SIZE            
010000           ";"                                DELIMITED BY SIZE           
010010           WS-CAMPO-FMT(3)(1:WS-TAM-FMT(3))  DELIMITED BY SIZE            
010020           ";"                                DELIMITED BY SIZE           
010030           WS-CAMPO-FMT(4)(1:WS-TAM-FMT(4))  DELIMITED BY SIZE            
010040           ";"                                DELIMITED BY SIZE           
010050           WS-CAMPO-FMT(5)(1:WS-TAM-FMT(5))  DELIMITED BY SIZE            
010060           ";"                                DELIMITED BY SIZE           
010070           WS-CAMPO-FMT(6)(1:WS-TAM-FMT(6))  DELIMITED BY SIZE            
010080           ";"                                DELIMITED BY SIZE           
010090           WS-CAMPO-FMT(7)(1:WS-TAM-FMT(7))  DELIMITED BY SIZE            
010100           ";"                                DELIMITED BY SIZE           
010110           WS-CAMPO-FMT(8)(1:WS-TAM-FMT(8))  DELIMITED BY SIZE            
010120           ";"                                DELIMITED BY SIZE           
010130           WS-CAMPO-FMT(9)(1:WS-TAM-FMT(9))  DELIMITED BY SIZE            
010140           ";"                                DELIMITED BY SIZE           
010150           WS-CAMPO-FMT(10)(1:WS-TAM-FMT(10)) DELIMITED BY SIZE           
010160           ";"                                DELIMITED BY SIZE           
010170           WS-CAMPO-FMT(11)(1:WS-TAM-FMT(11)) DELIMITED BY SIZE           
010180           ";"                                DELIMITED BY SIZE           
010190           WS-CAMPO-FMT(12)(1:WS-TAM-FMT(12)) DELIMITED BY SIZE           
010200           ";"                                DELIMITED BY SIZE           
010210           WS-CAMPO-FMT(13)(1:WS-TAM-FMT(13)) DELIMITED BY SIZE           
010220           ";"                                DELIMITED BY SIZE           
010230           WS-CAMPO-FMT(14)(1:WS-TAM-FMT(14)) DELIMITED BY SIZE           
010240           INTO REG-DADOS-TEXTO.                                          
010250 715-MONTA-LINHA-EXIT.                                                    
010260        EXIT.                                                             
010270                                                                          
010280 800-ENCERRA.                                                             
010290        CLOSE NORM1 NORM2 NORM3 CADOPER DADOS.                            
010300 800-ENCERRA-EXIT.                                                        
010310        EXIT.                                                             
